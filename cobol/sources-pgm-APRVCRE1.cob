000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. APRVCRE1.
000400 AUTHOR. R SHAUGHNESSY.
000500 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000600 DATE-WRITTEN. 14 FEB 1991.
000700 DATE-COMPILED.
000800 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000900*=================================================================
001000*
001100*DESCRIPTION : THIS IS A CALLED ROUTINE TO SUBMIT ONE APPROVAL
001200*              REQUEST AGAINST A NAMED APPROVAL TYPE.  RESOLVES
001300*              THE WORKFLOW TEMPLATE FOR THE TYPE, MATERIALISES
001400*              ONE APRMAST RECORD AND ONE APRNODE RECORD PER
001500*              TEMPLATE STEP, RESOLVING THE REAL APPROVER FOR
001600*              EACH STEP VIA APRVRES1, AND LINKS ANY SUPPLIED
001700*              ATTACHMENTS TO THE NEW REQUEST - CALLED ONCE PER
001800*              REQUEST BY THE ON-LINE MONITOR.
001900*
002000*=================================================================
002100*
002200* HISTORY OF AMENDMENT :
002300*=================================================================
002400* TAG    DATE        DEV      DESCRIPTION
002500*-----------------------------------------------------------------
002600* WF1R00 14/02/1991  RSHAUGH  INITIAL VERSION - REQ 1004
002700*-----------------------------------------------------------------
002800* WF1R14 02/09/1992  RSHAUGH  ADD PRIORITY DEFAULTING RULE - THE
002900*                             INPUT TRANSACTION MAY OMIT PRIORITY
003000*-----------------------------------------------------------------
003100* WF2K04 22/07/1994  RSHAUGH  WORKFLOW NODES NOW READ AS A GROUP
003200*                             FROM WFNODE INSTEAD OF BEING WIRED
003300*                             INTO THE PROGRAM - REQ 1188
003400*-----------------------------------------------------------------
003500* WF2M21 11/01/1996  DCOSTA   REJECT TRANSACTIONS WHERE THE
003600*                             WORKFLOW HAS NO NODES CONFIGURED
003700*-----------------------------------------------------------------
003800* WF3B07 19/09/1998  PATTYL   Y2K RELEASE - ALL TIMESTAMP FIELDS
003900*                             RECAST AS 19-BYTE YYYY-MM-DD-
004000*                             HH.MM.SS, CENTURY NO LONGER
004100*                             ASSUMED - REQ 1362
004200*-----------------------------------------------------------------
004300* WF4C09 03/05/2000  TMPJHL   ATTACHMENT LINKAGE STEP ADDED -
004400*                             ATTACHMENT-IDS ON THE TRANSACTION
004500*                             ARE NOW STAMPED WITH THE NEW AR-ID
004600*-----------------------------------------------------------------
004700* WF6A02 07/06/2004  TMPRSH   APPROVER RESOLUTION FACTORED OUT
004800*                             INTO CALLED ROUTINE APRVRES1 -
004900*                             REQ 1588
005000*-----------------------------------------------------------------
005100* WF9D17 16/11/2011  TMPKLO   EXPANDED AR-CONTENT FROM 500 TO
005200*                             2000 BYTES PER HELPDESK TICKET
005300*                             40281
005400*-----------------------------------------------------------------
005500* WF2C10 02/06/2015  TMPRSH   CONVERTED FROM A STANDALONE BATCH
005600*                             SUBMIT DRIVER OVER ITS OWN APRTXN/
005700*                             APROUT FILES TO A CALLED SUBROUTINE
005800*                             RETURNING ITS RESULT IN WK-APRCLNK
005900*                             - THE APPROVAL-TYPE LOOKUP NOW READS
006000*                             APRTYPE DIRECTLY BY KEY INSTEAD OF
006100*                             AN IN-MEMORY TABLE LOADED AT START-
006200*                             UP - BRINGS THE PROGRAM IN LINE WITH
006300*                             THE CALLED-ROUTINE CONVENTION USED
006400*                             ACROSS THE REST OF THE SUITE -
006500*                             REQ 2702
006600*=================================================================
006700 EJECT
006800**********************
006900 ENVIRONMENT DIVISION.
007000**********************
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-AS400.
007300 OBJECT-COMPUTER. IBM-AS400.
007400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
007600        UPSI-0 IS UPSI-SWITCH-0
007700        ON STATUS IS U0-ON
007800        OFF STATUS IS U0-OFF.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
008300        ORGANIZATION IS INDEXED
008400        ACCESS MODE IS RANDOM
008500        RECORD KEY IS APT-TYPE-CODE
008600        FILE STATUS IS WK-C-FILE-STATUS.
008700
008800     SELECT WFTMPL ASSIGN TO DATABASE-WFTMPL
008900        ORGANIZATION IS INDEXED
009000        ACCESS MODE IS RANDOM
009100        RECORD KEY IS WFT-TYPE-CODE
009200        FILE STATUS IS WK-C-FILE-STATUS.
009300
009400     SELECT WFNODE ASSIGN TO DATABASE-WFNODE
009500        ORGANIZATION IS INDEXED
009600        ACCESS MODE IS DYNAMIC
009700        RECORD KEY IS WFN-WORKFLOW-ID WFN-NODE-ORDER
009800        FILE STATUS IS WK-C-FILE-STATUS.
009900
010000     SELECT USRMAST ASSIGN TO DATABASE-USRMAST
010100        ORGANIZATION IS INDEXED
010200        ACCESS MODE IS RANDOM
010300        RECORD KEY IS USR-ID
010400        FILE STATUS IS WK-C-FILE-STATUS.
010500
010600     SELECT APRMAST ASSIGN TO DATABASE-APRMAST
010700        ORGANIZATION IS INDEXED
010800        ACCESS MODE IS RANDOM
010900        RECORD KEY IS AR-ID
011000        FILE STATUS IS WK-C-FILE-STATUS.
011100
011200     SELECT APRNODE ASSIGN TO DATABASE-APRNODE
011300        ORGANIZATION IS INDEXED
011400        ACCESS MODE IS RANDOM
011500        RECORD KEY IS AN-APPROVAL-ID AN-NODE-ORDER
011600        FILE STATUS IS WK-C-FILE-STATUS.
011700
011800     SELECT ATTLINK ASSIGN TO DATABASE-ATTLINK
011900        ORGANIZATION IS INDEXED
012000        ACCESS MODE IS RANDOM
012100        RECORD KEY IS ATT-ID
012200        FILE STATUS IS WK-C-FILE-STATUS.
012300
012400 DATA DIVISION.
012500 FILE SECTION.
012600***************
012700 FD  APRTYPE
012800     LABEL RECORDS ARE OMITTED.
012900 01  APRTYPE-REC.
013000     COPY APRTYPE.
013100
013200 FD  WFTMPL
013300     LABEL RECORDS ARE OMITTED.
013400 01  WFTMPL-REC.
013500     COPY WFTMPL.
013600
013700 FD  WFNODE
013800     LABEL RECORDS ARE OMITTED.
013900 01  WFNODE-REC.
014000     COPY WFNODE.
014100
014200 FD  USRMAST
014300     LABEL RECORDS ARE OMITTED.
014400     COPY USRMAST.
014500
014600 FD  APRMAST
014700     LABEL RECORDS ARE OMITTED.
014800 01  APRMAST-REC.
014900     COPY APRMAST.
015000
015100 FD  APRNODE
015200     LABEL RECORDS ARE OMITTED.
015300 01  APRNODE-REC.
015400     COPY APRNODE.
015500
015600 FD  ATTLINK
015700     LABEL RECORDS ARE OMITTED.
015800 01  ATTLINK-REC.
015900     COPY ATTLINK.
016000
016100 WORKING-STORAGE SECTION.
016150***********************
016160 01  FILLER                      PIC X(24) VALUE
016170     "** PROGRAM APRVCRE1  **".
016180
016190*        STANDALONE NODE-TABLE SIZE COUNTER - HOW MANY WORKFLOW
016195*        NODES WERE LOADED FOR THIS SUBMISSION.
016200 77  WS-NODE-COUNT               PIC 9(03) COMP.
016300
016600 01  WK-C-COMMON.
016700     COPY CMNFLAG.
016800
016900 01  WK-C-WORK-AREA.
017000     05  WS-TYPE-FOUND-SW        PIC X(01) VALUE "N".
017100         88  WS-TYPE-NOT-FOUND          VALUE "N".
017200     05  WS-REJECT-SW            PIC X(01) VALUE "N".
017300         88  WS-TRANSACTION-REJECTED    VALUE "Y".
017400     05  WS-NODE-IX              PIC 9(03) COMP.
017600     05  WS-ATT-IX               PIC 9(03) COMP.
017700     05  WS-NEXT-AR-SEQ          PIC 9(09) COMP VALUE ZERO.
017800
017900* WORKFLOW NODE GROUP LOADED FOR THE WORKFLOW BEING PROCESSED.
018000 01  WK-NODE-TABLE.
018100     05  WK-NODE-ENTRY OCCURS 20 TIMES.
018200         10  WK-NODE-ORDER        PIC 9(03).
018300         10  WK-NODE-NAME         PIC X(50).
018400         10  WK-NODE-APPR-TYPE    PIC X(20).
018500         10  WK-NODE-APPR-ID      PIC 9(09).
018600
018700     COPY RESLINK.
018800
018900* ---------------------------------------------------------------
019000* CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
019100* STAMPED ON EVERY APRMAST/APRNODE RECORD WRITTEN BY THIS CALL.
019200* ---------------------------------------------------------------
019300 01  WS-TODAY-8                  PIC 9(08).
019400 01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
019500     05  WS-TODAY-CC             PIC 9(02).
019600     05  WS-TODAY-YY             PIC 9(02).
019700     05  WS-TODAY-MM             PIC 9(02).
019800     05  WS-TODAY-DD             PIC 9(02).
019900
020000 01  WS-NOW-8                    PIC 9(08).
020100 01  WS-NOW-8-R REDEFINES WS-NOW-8.
020200     05  WS-NOW-HH               PIC 9(02).
020300     05  WS-NOW-MN               PIC 9(02).
020400     05  WS-NOW-SS               PIC 9(02).
020500     05  WS-NOW-HS               PIC 9(02).
020600
020700 01  WS-TIMESTAMP-19             PIC X(19).
020800 01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
020900     05  WS-TS-CC                PIC X(02).
021000     05  WS-TS-YY                PIC X(02).
021100     05  FILLER                  PIC X(01) VALUE "-".
021200     05  WS-TS-MM                PIC X(02).
021300     05  FILLER                  PIC X(01) VALUE "-".
021400     05  WS-TS-DD                PIC X(02).
021500     05  FILLER                  PIC X(01) VALUE "-".
021600     05  WS-TS-HH                PIC X(02).
021700     05  FILLER                  PIC X(01) VALUE ".".
021800     05  WS-TS-MN                PIC X(02).
021900     05  FILLER                  PIC X(01) VALUE ".".
022000     05  WS-TS-SS                PIC X(02).
022100
022200 01  WK-AR-ID-WORK.
022300     05  WK-AR-ID-RUN-DATE       PIC 9(08).
022400     05  WK-AR-ID-SEQ            PIC 9(09).
022500     05  WK-AR-ID-FILL           PIC X(19) VALUE
022600         "-APR-0000-0000-0000".
022700
022800****************
022900 LINKAGE SECTION.
023000****************
023100     COPY APRCLNK.
023200
023300 PROCEDURE DIVISION USING WK-APRCLNK.
023400***********************
023500 MAIN-MODULE.
023600     PERFORM A000-START-PROGRAM-ROUTINE
023700        THRU A099-START-PROGRAM-ROUTINE-EX.
023800     PERFORM C000-PROCESS-ONE-TRANSACTION
023900        THRU C099-PROCESS-ONE-TRANSACTION-EX.
024000     PERFORM Z000-END-PROGRAM-ROUTINE
024100        THRU Z099-END-PROGRAM-ROUTINE-EX.
024200     GOBACK.
024300
024400*-----------------------------------------------------------------
024500 A000-START-PROGRAM-ROUTINE.
024600*-----------------------------------------------------------------
024700     ACCEPT WS-TODAY-8 FROM DATE.
024800     ACCEPT WS-NOW-8 FROM TIME.
024900
025000     OPEN INPUT  APRTYPE.
025100     IF  NOT WK-C-SUCCESSFUL
025200         DISPLAY "APRVCRE1 - OPEN FILE ERROR - APRTYPE"
025300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025400         GO TO Y900-ABNORMAL-TERMINATION
025500     END-IF.
025600
025700     OPEN INPUT  WFTMPL.
025800     OPEN INPUT  WFNODE.
025900     OPEN INPUT  USRMAST.
026000     OPEN I-O    APRMAST.
026100     OPEN I-O    APRNODE.
026200     OPEN I-O    ATTLINK.
026300
026400 A099-START-PROGRAM-ROUTINE-EX.
026500     EXIT.
026600
026700 Y900-ABNORMAL-TERMINATION.
026800     PERFORM Z000-END-PROGRAM-ROUTINE
026900        THRU Z099-END-PROGRAM-ROUTINE-EX.
027000     EXIT PROGRAM.
027100
027200*-----------------------------------------------------------------
027300 C000-PROCESS-ONE-TRANSACTION.
027400*-----------------------------------------------------------------
027500     SET WS-TRANSACTION-REJECTED TO FALSE.
027600     MOVE SPACES TO WK-APRCLNK-ERROR-CD WK-APRCLNK-ERROR-MSG.
027700
027800     PERFORM C020-VALIDATE-TYPE  THRU C029-VALIDATE-TYPE-EX.
027900
028000     IF  NOT WS-TRANSACTION-REJECTED
028100         PERFORM C030-VALIDATE-WORKFLOW
028200            THRU C039-VALIDATE-WORKFLOW-EX
028300     END-IF.
028400
028500     IF  NOT WS-TRANSACTION-REJECTED
028600         PERFORM C040-LOAD-NODES
028700            THRU C049-LOAD-NODES-EX
028800     END-IF.
028900
029000     IF  NOT WS-TRANSACTION-REJECTED
029100         PERFORM C050-WRITE-APPROVAL-RECORD
029200            THRU C059-WRITE-APPROVAL-RECORD-EX
029300     END-IF.
029400
029500     IF  NOT WS-TRANSACTION-REJECTED
029600         PERFORM C070-PROCESS-NODES
029700            THRU C079-PROCESS-NODES-EX
029800     END-IF.
029900
030000     IF  NOT WS-TRANSACTION-REJECTED
030100         PERFORM C080-LINK-ATTACHMENTS
030200            THRU C089-LINK-ATTACHMENTS-EX
030300     END-IF.
030400
030500 C099-PROCESS-ONE-TRANSACTION-EX.
030600     EXIT.
030700
030800*-----------------------------------------------------------------
030900 C020-VALIDATE-TYPE.
031000*-----------------------------------------------------------------
031100*    BATCH FLOW STEP 2 - APPROVAL TYPE MUST EXIST AND BE ENABLED.
031200     MOVE WK-APRCLNK-TYPE-CODE TO APT-TYPE-CODE.
031300     READ APRTYPE KEY IS APT-TYPE-CODE
031400         INVALID KEY
031500             SET WS-TYPE-NOT-FOUND TO TRUE
031600     END-READ.
031700
031800     IF  WS-TYPE-NOT-FOUND OR APT-DISABLED
031900         SET WS-TRANSACTION-REJECTED TO TRUE
032000         MOVE "404"              TO WK-APRCLNK-ERROR-CD
032100         MOVE "approval type not found" TO WK-APRCLNK-ERROR-MSG
032200     ELSE
032300         MOVE APT-TYPE-CODE    TO WK-APRCLNK-AR-TYPE-CODE
032400         MOVE APT-TYPE-NAME    TO WK-APRCLNK-TYPE-NAME
032500         MOVE APT-TYPE-ICON    TO WK-APRCLNK-TYPE-ICON
032600         MOVE APT-TYPE-COLOR   TO WK-APRCLNK-TYPE-COLOR
032700     END-IF.
032800
032900 C029-VALIDATE-TYPE-EX.
033000     EXIT.
033100
033200*-----------------------------------------------------------------
033300 C030-VALIDATE-WORKFLOW.
033400*-----------------------------------------------------------------
033500*    BATCH FLOW STEP 3 - A USABLE TYPE CODE MUST HAVE EXACTLY
033600*    ONE WORKFLOW TEMPLATE ROW.
033700     MOVE APT-TYPE-CODE TO WFT-TYPE-CODE.
033800     READ WFTMPL KEY IS WFT-TYPE-CODE
033900         INVALID KEY
034000             SET WS-TRANSACTION-REJECTED TO TRUE
034100             MOVE "404"          TO WK-APRCLNK-ERROR-CD
034200             MOVE "workflow template not found" TO
034300                  WK-APRCLNK-ERROR-MSG
034400     END-READ.
034500
034600 C039-VALIDATE-WORKFLOW-EX.
034700     EXIT.
034800
034900*-----------------------------------------------------------------
035000 C040-LOAD-NODES.
035100*-----------------------------------------------------------------
035200*    BATCH FLOW STEP 4 - READ ALL WFNODE DETAIL ROWS FOR THE
035300*    WORKFLOW, ASCENDING NODE ORDER.  EMPTY SET IS A REJECT.
035400     MOVE ZERO TO WS-NODE-COUNT.
035500     MOVE WFT-WORKFLOW-ID TO WFN-WORKFLOW-ID.
035600     MOVE ZERO            TO WFN-NODE-ORDER.
035700
035800     START WFNODE KEY IS NOT LESS THAN WFN-WORKFLOW-ID
035900                                       WFN-NODE-ORDER
036000         INVALID KEY
036100             GO TO C049-LOAD-NODES-EX
036200     END-START.
036300
036400     PERFORM C041-READ-NEXT-NODE THRU C041-READ-NEXT-NODE-EX
036500         UNTIL WK-C-END-OF-FILE
036600            OR WFN-WORKFLOW-ID NOT EQUAL WFT-WORKFLOW-ID
036700            OR WS-NODE-COUNT EQUAL 20.
036800
036900     IF  WS-NODE-COUNT EQUAL ZERO
037000         SET WS-TRANSACTION-REJECTED TO TRUE
037100         MOVE "400"              TO WK-APRCLNK-ERROR-CD
037200         MOVE "workflow has no nodes configured"
037300                                  TO WK-APRCLNK-ERROR-MSG
037400     END-IF.
037500
037600 C049-LOAD-NODES-EX.
037700     EXIT.
037800
037900 C041-READ-NEXT-NODE.
038000     READ WFNODE NEXT RECORD
038100         AT END
038200             GO TO C041-READ-NEXT-NODE-EX
038300     END-READ.
038400     IF  WFN-WORKFLOW-ID NOT EQUAL WFT-WORKFLOW-ID
038500         GO TO C041-READ-NEXT-NODE-EX
038600     END-IF.
038700     ADD 1 TO WS-NODE-COUNT.
038800     MOVE WFN-NODE-ORDER     TO WK-NODE-ORDER (WS-NODE-COUNT).
038900     MOVE WFN-NODE-NAME      TO WK-NODE-NAME (WS-NODE-COUNT).
039000     MOVE WFN-APPROVER-TYPE  TO WK-NODE-APPR-TYPE (WS-NODE-COUNT).
039100     MOVE WFN-APPROVER-ID    TO WK-NODE-APPR-ID (WS-NODE-COUNT).
039200 C041-READ-NEXT-NODE-EX.
039300     EXIT.
039400
039500*-----------------------------------------------------------------
039600 C050-WRITE-APPROVAL-RECORD.
039700*-----------------------------------------------------------------
039800*    BATCH FLOW STEP 5 - GENERATE A NEW AR-ID AND WRITE THE
039900*    PENDING APRMAST ROW.  STEP 6 - READ THE INITIATOR.
040000     PERFORM D000-BUILD-TIMESTAMP THRU D099-BUILD-TIMESTAMP-EX.
040100     PERFORM D100-GENERATE-AR-ID  THRU D199-GENERATE-AR-ID-EX.
040200
040300     MOVE SPACES                TO APR-RECORD.
040400     MOVE WK-AR-ID-WORK         TO AR-ID.
040500     MOVE WK-APRCLNK-TITLE      TO AR-TITLE.
040600     MOVE WK-APRCLNK-TYPE-CODE  TO AR-TYPE-CODE.
040700     MOVE WK-APRCLNK-CONTENT    TO AR-CONTENT.
040800     MOVE WK-APRCLNK-INIT-ID    TO AR-INITIATOR-ID.
040900     IF  WK-APRCLNK-PRIOR-SUPPLIED
041000         MOVE WK-APRCLNK-PRIORITY TO AR-PRIORITY
041100     ELSE
041200         MOVE ZERO              TO AR-PRIORITY
041300     END-IF.
041400     MOVE WK-APRCLNK-DEADLINE   TO AR-DEADLINE.
041500     MOVE 1                     TO AR-STATUS.
041600     MOVE 1                     TO AR-CURRENT-NODE-ORDER.
041700     MOVE WFT-WORKFLOW-ID       TO AR-WORKFLOW-ID.
041800     MOVE WS-TIMESTAMP-19       TO AR-CREATED-AT.
041900     MOVE WS-TIMESTAMP-19       TO AR-UPDATED-AT.
042000     MOVE SPACES                TO AR-COMPLETED-AT.
042100
042200     WRITE APR-RECORD
042300         INVALID KEY
042400             SET WS-TRANSACTION-REJECTED TO TRUE
042500             MOVE "500"          TO WK-APRCLNK-ERROR-CD
042600             MOVE "duplicate approval id" TO
042700                  WK-APRCLNK-ERROR-MSG
042800     END-WRITE.
042900
043000     IF  NOT WS-TRANSACTION-REJECTED
043100         MOVE WK-APRCLNK-INIT-ID TO USR-ID
043200         READ USRMAST KEY IS USR-ID
043300             INVALID KEY
043400                 MOVE SPACES  TO USR-NICKNAME
043500         END-READ
043600         MOVE AR-ID              TO WK-APRCLNK-AR-ID
043700         MOVE AR-TITLE           TO WK-APRCLNK-AR-TITLE
043800         MOVE AR-INITIATOR-ID    TO WK-APRCLNK-INITR-ID
043900         MOVE USR-NICKNAME       TO WK-APRCLNK-INITR-NAME
044000         MOVE AR-STATUS          TO WK-APRCLNK-AR-STATUS
044100         MOVE AR-CURRENT-NODE-ORDER TO WK-APRCLNK-NODE-ORDER
044200     END-IF.
044300
044400 C059-WRITE-APPROVAL-RECORD-EX.
044500     EXIT.
044600
044700*-----------------------------------------------------------------
044800 C070-PROCESS-NODES.
044900*-----------------------------------------------------------------
045000*    BATCH FLOW STEP 7 - FOR EACH LOADED NODE, RESOLVE THE
045100*    APPROVER (CALL APRVRES1) THEN WRITE THE APRNODE ROW.
045200     PERFORM C071-PROCESS-ONE-NODE THRU C071-PROCESS-ONE-NODE-EX
045300         VARYING WS-NODE-IX FROM 1 BY 1
045400         UNTIL WS-NODE-IX > WS-NODE-COUNT.
045500
045600 C079-PROCESS-NODES-EX.
045700     EXIT.
045800
045900 C071-PROCESS-ONE-NODE.
046000     MOVE WK-NODE-APPR-TYPE (WS-NODE-IX)
046100                              TO WK-RESLINK-APPR-TYPE.
046200     MOVE WK-NODE-APPR-ID (WS-NODE-IX)
046300                              TO WK-RESLINK-APPR-ID.
046400     MOVE USR-DEPARTMENT-ID   TO WK-RESLINK-DEPT-ID.
046500     MOVE ZERO                TO WK-RESLINK-RESOLVED.
046600
046700     CALL "APRVRES1" USING WK-RESLINK.
046800
046900     MOVE SPACES              TO APN-RECORD.
047000     MOVE AR-ID                     TO AN-APPROVAL-ID.
047100     MOVE WK-NODE-NAME (WS-NODE-IX) TO AN-NODE-NAME.
047200     MOVE WK-RESLINK-RESOLVED       TO AN-APPROVER-ID.
047300     MOVE WK-NODE-ORDER (WS-NODE-IX) TO AN-NODE-ORDER.
047400     MOVE ZERO                      TO AN-STATUS.
047500
047600     WRITE APN-RECORD.
047700
047800 C071-PROCESS-ONE-NODE-EX.
047900     EXIT.
048000
048100*-----------------------------------------------------------------
048200 C080-LINK-ATTACHMENTS.
048300*-----------------------------------------------------------------
048400*    BATCH FLOW STEP 8 - IF ATTACHMENT IDS WERE SUPPLIED, SET
048500*    EACH ONE'S ATT-APPROVAL-ID TO THE NEW AR-ID.
048600     IF  WK-APRCLNK-ATT-COUNT = ZERO
048700         GO TO C089-LINK-ATTACHMENTS-EX
048800     END-IF.
048900     PERFORM C081-LINK-ONE-ATTACHMENT
049000                THRU C081-LINK-ONE-ATTACHMENT-EX
049100         VARYING WS-ATT-IX FROM 1 BY 1
049200         UNTIL WS-ATT-IX > WK-APRCLNK-ATT-COUNT.
049300 C089-LINK-ATTACHMENTS-EX.
049400     EXIT.
049500
049600 C081-LINK-ONE-ATTACHMENT.
049700     MOVE WK-APRCLNK-ATT-ID (WS-ATT-IX) TO ATT-ID.
049800     READ ATTLINK KEY IS ATT-ID
049900         INVALID KEY
050000             GO TO C081-LINK-ONE-ATTACHMENT-EX
050100     END-READ.
050200     MOVE AR-ID TO ATT-APPROVAL-ID.
050300     REWRITE ATT-RECORD.
050400 C081-LINK-ONE-ATTACHMENT-EX.
050500     EXIT.
050600
050700*-----------------------------------------------------------------
050800 D000-BUILD-TIMESTAMP.
050900*-----------------------------------------------------------------
051000     ACCEPT WS-TODAY-8 FROM DATE.
051100     ACCEPT WS-NOW-8   FROM TIME.
051200     MOVE "20"          TO WS-TS-CC.
051300     MOVE WS-TODAY-YY   TO WS-TS-YY.
051400     MOVE WS-TODAY-MM   TO WS-TS-MM.
051500     MOVE WS-TODAY-DD   TO WS-TS-DD.
051600     MOVE WS-NOW-HH     TO WS-TS-HH.
051700     MOVE WS-NOW-MN     TO WS-TS-MN.
051800     MOVE WS-NOW-SS     TO WS-TS-SS.
051900 D099-BUILD-TIMESTAMP-EX.
052000     EXIT.
052100
052200*-----------------------------------------------------------------
052300 D100-GENERATE-AR-ID.
052400*-----------------------------------------------------------------
052500*    A NEW RECORD KEY IS GENERATED FROM TODAY'S DATE AND A
052600*    RUN-LOCAL SEQUENCE NUMBER - UNIQUE ACROSS THE CALLS MADE BY
052700*    ONE EXECUTION OF THE ON-LINE MONITOR.
052800     ADD 1 TO WS-NEXT-AR-SEQ.
052900     MOVE WS-TODAY-8    TO WK-AR-ID-RUN-DATE.
053000     MOVE WS-NEXT-AR-SEQ TO WK-AR-ID-SEQ.
053100 D199-GENERATE-AR-ID-EX.
053200     EXIT.
053300
053400*-----------------------------------------------------------------
053500 Z000-END-PROGRAM-ROUTINE.
053600*-----------------------------------------------------------------
053700     CLOSE APRTYPE WFTMPL WFNODE USRMAST
053800           APRMAST APRNODE ATTLINK.
053900 Z099-END-PROGRAM-ROUTINE-EX.
054000     EXIT.
054100
054200******************************************************************
054300*************** END OF PROGRAM SOURCE - APRVCRE1 ***************
054400******************************************************************
