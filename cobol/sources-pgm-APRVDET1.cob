000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. APRVDET1.
000300 AUTHOR. R SHAUGHNESSY.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 09 DEC 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO EXTRACT ONE APPROVAL-
001100*              RECORD BY AR-ID, TOGETHER WITH ITS APPROVAL-NODE
001200*              STEPS (NODE ORDER ASCENDING) AND ITS LINKED
001300*              ATTACHMENT ROWS, FOR THE APPROVAL-DETAIL SCREEN -
001400*              CALLED ONCE PER REQUEST BY THE ON-LINE MONITOR.
001500*
001600*=================================================================
001700*
001800* HISTORY OF AMENDMENT :
001900*=================================================================
002000*
002100* WF8E03 - TMPNOL  - 09/12/2009 - INITIAL VERSION - APPROVAL
002200*                     DETAIL EXTRACT - REQ 2214
002300*-----------------------------------------------------------------
002400* WF9D13 - TMPKLO  - 14/06/2011 - CENTURY FIX - DATE FIELDS NOW
002500*                     CARRY A 4-DIGIT YEAR - Y2K
002600*-----------------------------------------------------------------
002700* WF3H05 - TMPRSH  - 22/05/2018 - ATTACHMENT ROWS NOW RIDE WITH
002800*                     THE NODE LIST ON ONE EXTRACT FILE, REPLACING
002900*                     THE SEPARATE ATTACHMENT REPORT - REQ 47710
003000*-----------------------------------------------------------------
003100* WF2C07 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
003200*                     BATCH EXTRACT OVER ITS OWN APDQTXN/APDOUT
003300*                     FILES TO A CALLED SUBROUTINE RETURNING THE
003400*                     DETAIL, NODE LIST AND ATTACHMENT LIST IN
003500*                     WK-APDQLNK - BRINGS THE PROGRAM IN LINE
003600*                     WITH THE CALLED-ROUTINE CONVENTION USED
003700*                     ACROSS THE REST OF THE SUITE - REQ 2702
003800*=================================================================
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004600        UPSI-0 IS UPSI-SWITCH-0.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900        SELECT APRMAST ASSIGN TO DATABASE-APRMAST
005000        ORGANIZATION IS INDEXED
005100        ACCESS MODE IS RANDOM
005200        RECORD KEY IS AR-ID
005300        FILE STATUS IS WK-C-FILE-STATUS.
005400
005500        SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
005600        ORGANIZATION IS INDEXED
005700        ACCESS MODE IS RANDOM
005800        RECORD KEY IS APT-TYPE-CODE
005900        FILE STATUS IS WK-C-FILE-STATUS.
006000
006100        SELECT USRMAST ASSIGN TO DATABASE-USRMAST
006200        ORGANIZATION IS INDEXED
006300        ACCESS MODE IS RANDOM
006400        RECORD KEY IS USR-ID
006500        FILE STATUS IS WK-C-FILE-STATUS.
006600
006700        SELECT APRNODE ASSIGN TO DATABASE-APRNODE
006800        ORGANIZATION IS INDEXED
006900        ACCESS MODE IS DYNAMIC
007000        RECORD KEY IS AN-APPROVAL-ID AN-NODE-ORDER
007100        FILE STATUS IS WK-C-FILE-STATUS.
007200
007300        SELECT ATTLINK ASSIGN TO DATABASE-ATTLINK
007400        ORGANIZATION IS INDEXED
007500        ACCESS MODE IS DYNAMIC
007600        RECORD KEY IS ATT-ID
007700        FILE STATUS IS WK-C-FILE-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  APRMAST
008200        LABEL RECORDS ARE OMITTED.
008300 01  APRMAST-REC.
008400        COPY APRMAST.
008500
008600 FD  APRTYPE
008700        LABEL RECORDS ARE OMITTED.
008800 01  APRTYPE-REC.
008900        COPY APRTYPE.
009000
009100 FD  USRMAST
009200        LABEL RECORDS ARE OMITTED.
009300        COPY USRMAST.
009400
009500 FD  APRNODE
009600        LABEL RECORDS ARE OMITTED.
009700 01  APRNODE-REC.
009800        COPY APRNODE.
009900
010000 FD  ATTLINK
010100        LABEL RECORDS ARE OMITTED.
010200 01  ATTLINK-REC.
010300        COPY ATTLINK.
010400
010500 WORKING-STORAGE SECTION.
010510 01  FILLER                      PIC X(24) VALUE
010520        "** PROGRAM APRVDET1  **".
010530
010540*        STANDALONE RUN COUNTER - CALLS PROCESSED THIS EXECUTION,
010550*        TRACED UNDER UPSI-0 AT Z000.
010560 77  WS-C-TXN-COUNT              COMP PIC 9(07) VALUE ZERO.
010600
010900 01  WK-C-COMMON.
011000        COPY CMNFLAG.
011100
011200 01  WS-C-SWITCHES.
011300     05  WS-C-NOT-FOUND-SW       PIC X(01) VALUE "N".
011400         88  WS-AR-NOT-FOUND             VALUE "Y".
011500     05  WS-C-NODE-DONE-SW       PIC X(01) VALUE "N".
011600         88  WS-NODE-SCAN-DONE           VALUE "Y".
011700
011800* ---------------------------------------------------------------
011900* ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR BOTH
012000* SWITCHES IN ONE MOVE AT THE START OF EACH CALL.
012100 01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
012200     05  FILLER                  PIC X(02).
012300
012400 01  WS-C-WORK-AREA.
012500     05  WS-C-NODE-COUNT         COMP PIC 9(05) VALUE ZERO.
012600     05  WS-C-ATTACH-COUNT       COMP PIC 9(05) VALUE ZERO.
012800     05  FILLER                  PIC X(09).
012900
013000* ---------------------------------------------------------------
013100* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
013200* ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
013300 01  WS-C-COUNTER-TRACE          PIC 9(07).
013400 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
013500     05  WS-C-COUNTER-TRACE-D    PIC X(07).
013600
013700* ---------------------------------------------------------------
013800* WORKING COPY OF THE REQUESTED AR-ID, HELD SEPARATELY FROM
013900* APRMAST-REC SO THE SCAN OF APRNODE/ATTLINK CAN RESTORE IT
014000* AFTER APRMAST-REC HAS BEEN OVERWRITTEN BY OTHER READS.
014100 01  WS-C-TARGET-AR-ID           PIC X(36).
014200
014300 01  WS-C-TARGET-AR-ID-R REDEFINES WS-C-TARGET-AR-ID.
014400     05  FILLER                  PIC X(36).
014500
014600****************
014700 LINKAGE SECTION.
014800****************
014900     COPY APDQLNK.
015000
015100 PROCEDURE DIVISION USING WK-APDQLNK.
015200****************************************
015300 MAIN-MODULE.
015400     PERFORM A000-START-PROGRAM-ROUTINE
015500        THRU A099-START-PROGRAM-ROUTINE-EX.
015600     PERFORM B000-PROCESS-ONE-TRANSACTION
015700        THRU B099-PROCESS-ONE-TRANSACTION-EX.
015800     PERFORM Z000-END-PROGRAM-ROUTINE
015900        THRU Z099-END-PROGRAM-ROUTINE-EX.
016000     GOBACK.
016100
016200*-----------------------------------------------------------------
016300 A000-START-PROGRAM-ROUTINE.
016400*-----------------------------------------------------------------
016500     OPEN INPUT APRMAST.
016600     IF  NOT WK-C-SUCCESSFUL
016700         DISPLAY "APRVDET1 - OPEN FILE ERROR - APRMAST"
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900         GO TO Y900-ABNORMAL-TERMINATION
017000     END-IF.
017100
017200     OPEN INPUT APRTYPE.
017300     IF  NOT WK-C-SUCCESSFUL
017400         DISPLAY "APRVDET1 - OPEN FILE ERROR - APRTYPE"
017500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017600         GO TO Y900-ABNORMAL-TERMINATION
017700     END-IF.
017800
017900     OPEN INPUT USRMAST.
018000     IF  NOT WK-C-SUCCESSFUL
018100         DISPLAY "APRVDET1 - OPEN FILE ERROR - USRMAST"
018200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300         GO TO Y900-ABNORMAL-TERMINATION
018400     END-IF.
018500
018600     OPEN INPUT APRNODE.
018700     IF  NOT WK-C-SUCCESSFUL
018800         DISPLAY "APRVDET1 - OPEN FILE ERROR - APRNODE"
018900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019000         GO TO Y900-ABNORMAL-TERMINATION
019100     END-IF.
019200
019300     OPEN INPUT ATTLINK.
019400     IF  NOT WK-C-SUCCESSFUL
019500         DISPLAY "APRVDET1 - OPEN FILE ERROR - ATTLINK"
019600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700         GO TO Y900-ABNORMAL-TERMINATION
019800     END-IF.
019900
020000 A099-START-PROGRAM-ROUTINE-EX.
020100     EXIT.
020200
020300*-----------------------------------------------------------------
020400 Y900-ABNORMAL-TERMINATION.
020500*-----------------------------------------------------------------
020600     PERFORM Z000-END-PROGRAM-ROUTINE
020700        THRU Z099-END-PROGRAM-ROUTINE-EX.
020800     EXIT PROGRAM.
020900
021000*-----------------------------------------------------------------
021100 B000-PROCESS-ONE-TRANSACTION.
021200*-----------------------------------------------------------------
021300*    NO TRANSACTION FILE TO READ ANY MORE - WK-APDQLNK CARRIES
021400*    THE ONE AR-ID REQUESTED BY THIS CALL.
021500     ADD 1 TO WS-C-TXN-COUNT.
021600     MOVE "N" TO WS-C-NOT-FOUND-SW.
021700     MOVE ZERO TO WK-APDQLNK-NODE-COUNT WK-APDQLNK-ATT-COUNT.
021800     MOVE SPACES TO WK-APDQLNK-ERROR-CD WK-APDQLNK-ERROR-MSG.
021900     MOVE WK-APDQLNK-AR-ID TO WS-C-TARGET-AR-ID.
022000
022100     MOVE WK-APDQLNK-AR-ID TO AR-ID.
022200     READ APRMAST KEY IS AR-ID
022300         INVALID KEY
022400             MOVE "Y" TO WS-C-NOT-FOUND-SW
022500     END-READ.
022600
022700     IF  WS-AR-NOT-FOUND
022800         PERFORM C900-SET-ERROR-RESULT
022900            THRU C999-SET-ERROR-RESULT-EX
023000         GO TO B099-PROCESS-ONE-TRANSACTION-EX
023100     END-IF.
023200
023300     PERFORM C000-BUILD-DETAIL-ROW
023400        THRU C099-BUILD-DETAIL-ROW-EX.
023500     PERFORM D000-BUILD-NODE-ROWS
023600        THRU D099-BUILD-NODE-ROWS-EX.
023700     PERFORM E000-BUILD-ATTACHMENT-ROWS
023800        THRU E099-BUILD-ATTACHMENT-ROWS-EX.
023900
024000 B099-PROCESS-ONE-TRANSACTION-EX.
024100     EXIT.
024200
024300*-----------------------------------------------------------------
024400 C000-BUILD-DETAIL-ROW.
024500*-----------------------------------------------------------------
024600     MOVE "Y"                     TO WK-APDQLNK-FOUND-SW.
024700     MOVE AR-TITLE                 TO WK-APDQLNK-TITLE.
024800     MOVE AR-TYPE-CODE               TO WK-APDQLNK-TYPE-CODE.
024900     MOVE AR-CONTENT                  TO WK-APDQLNK-CONTENT.
025000     MOVE AR-INITIATOR-ID              TO WK-APDQLNK-INIT-ID.
025100     MOVE AR-PRIORITY                   TO WK-APDQLNK-PRIORITY.
025200     MOVE AR-DEADLINE                     TO WK-APDQLNK-DEADLINE.
025300     MOVE AR-STATUS                        TO WK-APDQLNK-STATUS.
025400     MOVE AR-CURRENT-NODE-ORDER  TO WK-APDQLNK-NODE-ORDER.
025500     MOVE AR-WORKFLOW-ID         TO WK-APDQLNK-WORKFLOW-ID.
025600     MOVE AR-CREATED-AT          TO WK-APDQLNK-CREATED-AT.
025700     MOVE AR-UPDATED-AT          TO WK-APDQLNK-UPDATED-AT.
025800     MOVE AR-COMPLETED-AT        TO WK-APDQLNK-COMPLTD-AT.
025900
026000     MOVE AR-TYPE-CODE TO APT-TYPE-CODE.
026100     READ APRTYPE KEY IS APT-TYPE-CODE
026200         INVALID KEY
026300             MOVE SPACES TO WK-APDQLNK-TYPE-NAME
026400                WK-APDQLNK-TYPE-ICON WK-APDQLNK-TYPE-COLOR
026500         NOT INVALID KEY
026600             MOVE APT-TYPE-NAME TO WK-APDQLNK-TYPE-NAME
026700             MOVE APT-TYPE-ICON TO WK-APDQLNK-TYPE-ICON
026800             MOVE APT-TYPE-COLOR TO WK-APDQLNK-TYPE-COLOR
026900     END-READ.
027000
027100     MOVE AR-INITIATOR-ID TO USR-ID.
027200     READ USRMAST KEY IS USR-ID
027300         INVALID KEY
027400             MOVE SPACES TO WK-APDQLNK-INIT-NAME
027500         NOT INVALID KEY
027600             MOVE USR-NICKNAME TO WK-APDQLNK-INIT-NAME
027700     END-READ.
027800
027900 C099-BUILD-DETAIL-ROW-EX.
028000     EXIT.
028100
028200*-----------------------------------------------------------------
028300 C900-SET-ERROR-RESULT.
028400*-----------------------------------------------------------------
028500     MOVE "N"   TO WK-APDQLNK-FOUND-SW.
028600     MOVE "404" TO WK-APDQLNK-ERROR-CD.
028700     MOVE "APPROVAL RECORD NOT FOUND" TO WK-APDQLNK-ERROR-MSG.
028800
028900 C999-SET-ERROR-RESULT-EX.
029000     EXIT.
029100
029200*-----------------------------------------------------------------
029300 D000-BUILD-NODE-ROWS.
029400*-----------------------------------------------------------------
029500*    APRNODE IS KEYED BY AN-APPROVAL-ID + AN-NODE-ORDER, SO A
029600*    START FOLLOWED BY READ NEXT VISITS THE NODES OF ONE APPROVAL
029700*    RECORD IN ASCENDING NODE-ORDER WITHOUT A SEPARATE SORT STEP.
029800     MOVE ZERO TO WS-C-NODE-COUNT.
029900     MOVE "N" TO WS-C-NODE-DONE-SW.
030000     MOVE WS-C-TARGET-AR-ID TO AN-APPROVAL-ID.
030100     MOVE ZERO TO AN-NODE-ORDER.
030200     START APRNODE KEY IS NOT LESS THAN
030300           AN-APPROVAL-ID AN-NODE-ORDER
030400         INVALID KEY
030500             GO TO D099-BUILD-NODE-ROWS-EX
030600     END-START.
030700
030800     PERFORM D010-READ-ONE-NODE THRU D019-READ-ONE-NODE-EX
030900        UNTIL WS-NODE-SCAN-DONE
031000           OR WK-APDQLNK-NODE-COUNT >= 20.
031100
031200 D099-BUILD-NODE-ROWS-EX.
031300     EXIT.
031400
031500 D010-READ-ONE-NODE.
031600     READ APRNODE NEXT RECORD
031700         AT END
031800             MOVE "Y" TO WS-C-NODE-DONE-SW
031900             GO TO D019-READ-ONE-NODE-EX
032000     END-READ.
032100
032200     IF  AN-APPROVAL-ID NOT = WS-C-TARGET-AR-ID
032300         MOVE "Y" TO WS-C-NODE-DONE-SW
032400         GO TO D019-READ-ONE-NODE-EX
032500     END-IF.
032600
032700     ADD 1 TO WS-C-NODE-COUNT.
032800     ADD 1 TO WK-APDQLNK-NODE-COUNT.
032900     MOVE AN-NODE-NAME TO
033000        WK-APDQLNK-ND-NAME (WK-APDQLNK-NODE-COUNT).
033100     MOVE AN-APPROVER-ID TO
033200        WK-APDQLNK-ND-APPRVR-ID (WK-APDQLNK-NODE-COUNT).
033300     MOVE AN-NODE-ORDER TO
033400        WK-APDQLNK-ND-ORDER (WK-APDQLNK-NODE-COUNT).
033500     MOVE AN-STATUS TO
033600        WK-APDQLNK-ND-STATUS (WK-APDQLNK-NODE-COUNT).
033700
033800 D019-READ-ONE-NODE-EX.
033900     EXIT.
034000
034100*-----------------------------------------------------------------
034200 E000-BUILD-ATTACHMENT-ROWS.
034300*-----------------------------------------------------------------
034400*    ATTLINK IS KEYED BY ATT-ID ALONE, SO THE FULL FILE IS WALKED
034500*    AND EACH ROW IS TESTED AGAINST THE TARGET AR-ID - SAME
034600*    WHOLE-FILE-SCAN TECHNIQUE USED IN USRLST1/APRVLST1.
034700     MOVE ZERO TO WS-C-ATTACH-COUNT.
034800     MOVE LOW-VALUES TO ATT-ID.
034900     START ATTLINK KEY IS NOT LESS THAN ATT-ID
035000         INVALID KEY
035100             GO TO E099-BUILD-ATTACHMENT-ROWS-EX
035200     END-START.
035300
035400     PERFORM E010-READ-ONE-ATTACHMENT
035500        THRU E019-READ-ONE-ATTACHMENT-EX
035600        UNTIL WK-C-END-OF-FILE
035700           OR WK-APDQLNK-ATT-COUNT >= 20.
035800
035900 E099-BUILD-ATTACHMENT-ROWS-EX.
036000     EXIT.
036100
036200 E010-READ-ONE-ATTACHMENT.
036300     READ ATTLINK NEXT RECORD
036400         AT END
036500             GO TO E019-READ-ONE-ATTACHMENT-EX
036600     END-READ.
036700
036800     IF  ATT-APPROVAL-ID = WS-C-TARGET-AR-ID
036900         ADD 1 TO WS-C-ATTACH-COUNT
037000         ADD 1 TO WK-APDQLNK-ATT-COUNT
037100         MOVE ATT-ID TO
037200            WK-APDQLNK-AT-ATT-ID (WK-APDQLNK-ATT-COUNT)
037300     END-IF.
037400
037500 E019-READ-ONE-ATTACHMENT-EX.
037600     EXIT.
037700
037800*-----------------------------------------------------------------
037900 Z000-END-PROGRAM-ROUTINE.
038000*-----------------------------------------------------------------
038100     MOVE WS-C-TXN-COUNT TO WS-C-COUNTER-TRACE.
038200     IF  UPSI-SWITCH-0-ON
038300         DISPLAY "APRVDET1 - TRANSACTIONS PROCESSED "
038400                 WS-C-COUNTER-TRACE-D
038500     END-IF.
038600
038700     CLOSE APRMAST APRTYPE USRMAST APRNODE ATTLINK.
038800
038900 Z099-END-PROGRAM-ROUTINE-EX.
039000     EXIT.
039100
039200******************************************************************
039300*************** END OF PROGRAM SOURCE - APRVDET1 ***************
039400******************************************************************
