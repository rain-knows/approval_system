000100*****************************************************************
000200* CMNFLAG.CPYBK
000300* COMMON FILE-STATUS CONDITION NAMES - SHARED BY ALL WORKFLOW-
000400* SYSTEM PROGRAMS.  COPY THIS MEMBER AS WK-C-COMMON IN EVERY
000500* PROGRAM THAT OPENS A MASTER OR DETAIL FILE.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* WF1R00 14/02/1991 RSHAUGH  - INITIAL VERSION FOR WORKFLOW
001000*                              CONVERSION PROJECT - REQ 1004
001100* WF3B12 09/11/1998 PATTYL   - Y2K REMEDIATION - WK-C-TODAY-CC
001200*                              EXPANDED, NO OTHER CHANGE.
001300*****************************************************************
001400     05  WK-C-FILE-STATUS        PIC X(02).
001500         88  WK-C-SUCCESSFUL             VALUE "00".
001600         88  WK-C-DUPLICATE-KEY          VALUE "22".
001700         88  WK-C-RECORD-NOT-FOUND       VALUE "23".
001800         88  WK-C-END-OF-FILE            VALUE "10".
001900     05  WK-C-TODAY-CC                PIC 9(02).
002000     05  WK-C-TODAY-YY                PIC 9(02).
002100     05  WK-C-TODAY-MM                PIC 9(02).
002200     05  WK-C-TODAY-DD                PIC 9(02).
002300     05  WK-C-NOW-HH                  PIC 9(02).
002400     05  WK-C-NOW-MN                  PIC 9(02).
002500     05  WK-C-NOW-SS                  PIC 9(02).
