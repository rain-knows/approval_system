000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRCRE1.
000300 AUTHOR. R SHAUGHNESSY.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 15 DEC 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO PROCESS ONE SYS-USER
001100*              ADD (CREATE) TRANSACTION.  IT CHECKS USERNAME
001200*              UNIQUENESS, CHECKS FOR A BLANK PASSWORD, VALIDATES
001300*              THE OPTIONAL DEPARTMENT, WRITES THE NEW USRMAST
001400*              ROW AND, IF ROLE-IDS WERE SUPPLIED, THE USRROLE
001500*              ASSOCIATION ROWS.  CALLED ONCE PER ADD REQUEST BY
001600*              THE ON-LINE MONITOR.
001700*
001800*=================================================================
001900*
002000* HISTORY OF AMENDMENT :
002100*=================================================================
002200*
002300* WF8E06 - TMPNOL  - 15/12/2009 - INITIAL VERSION - CREATE-USER
002400*                     ADD TRANSACTION DRIVER - REQ 2220
002500*-----------------------------------------------------------------
002600* WF9D18 - TMPKLO  - 14/06/2011 - CENTURY FIX - TIMESTAMP BUILD
002700*                     ROUTINE NOW CARRIES A 4-DIGIT CENTURY
002800*                     THROUGHOUT - Y2K
002900*-----------------------------------------------------------------
003000* WF1A07 - TMPRSH  - 11/04/2014 - ROLE-LINK WRITE NOW SKIPPED
003100*                     ENTIRELY WHEN ROLE-COUNT IS ZERO RATHER
003200*                     THAN PERFORMING A ZERO-TRIP LOOP - HELPDESK
003250*                     TICKET 40512
003300*-----------------------------------------------------------------
003400* WF2B02 - TMPDNV  - 19/05/2015 - SECURITY AUDIT FINDING SA-115 -
003500*                     THE INCOMING PASSWORD IS NOW RUN THROUGH
003600*                     USRENC1 BEFORE IT IS STORED ON USRMAST -
003700*                     PLAINTEXT WAS PREVIOUSLY WRITTEN AS-IS -
003800*                     REQ 2701
003900*-----------------------------------------------------------------
004000* WF2C03 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
004100*                     BATCH ADD-TRANSACTION DRIVER OVER ITS OWN
004200*                     USRCTXN/USRCOUT FILES TO A CALLED
004300*                     SUBROUTINE TAKING ONE TRANSACTION AND
004400*                     RETURNING THE RESULT IN WK-USRCLNK - BRINGS
004500*                     THE PROGRAM IN LINE WITH THE CALLED-ROUTINE
004600*                     CONVENTION USED ACROSS THE REST OF THE
004700*                     SUITE - REQ 2702
004800*=================================================================
004900*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005600        UPSI-0 IS UPSI-SWITCH-0.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900        SELECT USRMAST ASSIGN TO DATABASE-USRMAST
006000        ORGANIZATION IS INDEXED
006100        ACCESS MODE IS DYNAMIC
006200        RECORD KEY IS USR-ID
006300        FILE STATUS IS WK-C-FILE-STATUS.
006400
006500        SELECT DEPTMST ASSIGN TO DATABASE-DEPTMST
006600        ORGANIZATION IS INDEXED
006700        ACCESS MODE IS RANDOM
006800        RECORD KEY IS DEPT-ID
006900        FILE STATUS IS WK-C-FILE-STATUS.
007000
007100        SELECT USRROLE ASSIGN TO DATABASE-USRROLE
007200        ORGANIZATION IS INDEXED
007300        ACCESS MODE IS RANDOM
007400        RECORD KEY IS UR-USER-ID
007500        FILE STATUS IS WK-C-FILE-STATUS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  USRMAST
008000        LABEL RECORDS ARE OMITTED.
008100        COPY USRMAST.
008200
008300 FD  DEPTMST
008400        LABEL RECORDS ARE OMITTED.
008500 01  DEPTMST-REC.
008600        COPY DEPTMST.
008700
008800 FD  USRROLE
008900        LABEL RECORDS ARE OMITTED.
009000 01  USRROLE-REC.
009100        COPY USRROLE.
009200
009300 WORKING-STORAGE SECTION.
009310 01  FILLER                      PIC X(24) VALUE
009320        "** PROGRAM USRCRE1   **".
009330
009340*        STANDALONE COUNTER - REQUESTS REJECTED THIS RUN, TRACED
009350*        UNDER UPSI-0 AT Z000.
009360 77  WS-C-REJECTED-COUNT         COMP PIC 9(07) VALUE ZERO.
009600
009700 01  WK-C-COMMON.
009800        COPY CMNFLAG.
009900
010000 01  WS-C-SWITCHES.
010100     05  WS-C-REJECT-SW          PIC X(01) VALUE "N".
010200         88  WS-TRANSACTION-REJECTED     VALUE "Y".
010300     05  WS-C-DUP-FOUND-SW       PIC X(01) VALUE "N".
010400         88  WS-USERNAME-IS-DUPLICATE     VALUE "Y".
010500
010600* ---------------------------------------------------------------
010700* ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR BOTH
010800* SWITCHES AT CALL ENTRY.
010900 01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
011000     05  FILLER                  PIC X(02).
011100
011200 01  WS-C-WORK-AREA.
011300     05  WS-C-CREATED-COUNT      COMP PIC 9(07) VALUE ZERO.
011500     05  WS-C-ROLE-IX            COMP PIC 9(02) VALUE ZERO.
011600     05  WS-C-NEXT-USR-SEQ       COMP PIC 9(03) VALUE ZERO.
011700     05  FILLER                  PIC X(06).
011800
011900 01  WS-C-REJECT-DETAIL.
012000     05  WS-C-REJECT-CD          PIC X(03) VALUE SPACES.
012100     05  WS-C-REJECT-MSG         PIC X(60) VALUE SPACES.
012200
012300* ---------------------------------------------------------------
012400* CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
012500* STAMPED ON THE USR-CREATED-AT/USR-UPDATED-AT FIELDS AND USED
012600* AS PART OF THE GENERATED USR-ID.
012700* ---------------------------------------------------------------
012800 01  WS-TODAY-8                  PIC 9(08).
012900 01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
013000     05  WS-TODAY-CC             PIC 9(02).
013100     05  WS-TODAY-YY             PIC 9(02).
013200     05  WS-TODAY-MM             PIC 9(02).
013300     05  WS-TODAY-DD             PIC 9(02).
013400
013500 01  WS-NOW-8                    PIC 9(08).
013600 01  WS-NOW-8-R REDEFINES WS-NOW-8.
013700     05  WS-NOW-HH               PIC 9(02).
013800     05  WS-NOW-MN               PIC 9(02).
013900     05  WS-NOW-SS               PIC 9(02).
014000     05  WS-NOW-HS               PIC 9(02).
014100
014200 01  WS-TIMESTAMP-19              PIC X(19).
014300 01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
014400     05  WS-TS-CC                PIC X(02).
014500     05  WS-TS-YY                PIC X(02).
014600     05  FILLER                  PIC X(01) VALUE "-".
014700     05  WS-TS-MM                PIC X(02).
014800     05  FILLER                  PIC X(01) VALUE "-".
014900     05  WS-TS-DD                PIC X(02).
015000     05  FILLER                  PIC X(01) VALUE "-".
015100     05  WS-TS-HH                PIC X(02).
015200     05  FILLER                  PIC X(01) VALUE ".".
015300     05  WS-TS-MN                PIC X(02).
015400     05  FILLER                  PIC X(01) VALUE ".".
015500     05  WS-TS-SS                PIC X(02).
015600
015700* ---------------------------------------------------------------
015800* THE NEW USR-ID IS BUILT FROM TODAY'S YYMMDD PLUS A RUN-LOCAL
015900* THREE-DIGIT SEQUENCE - UNIQUE ACROSS EVERY CALL MADE WITHIN
016000* ONE RUN UNIT OF THE ON-LINE MONITOR.
016100* ---------------------------------------------------------------
016200 01  WK-USR-ID-WORK.
016300     05  WK-USR-ID-YY            PIC 9(02).
016400     05  WK-USR-ID-MM            PIC 9(02).
016500     05  WK-USR-ID-DD            PIC 9(02).
016600     05  WK-USR-ID-SEQ           PIC 9(03).
016700
016800* ---------------------------------------------------------------
016900* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
017000* ONLY FOR THE END-OF-CALL DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
017100 01  WS-C-COUNTER-TRACE          PIC 9(07).
017200 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
017300     05  WS-C-COUNTER-TRACE-D    PIC X(07).
017400
017500* ---------------------------------------------------------------
017600* LINKAGE AREA FOR THE CALL TO THE ONE-WAY PASSWORD ENCODER -
017700* SEE D020-VALIDATE-PASSWORD AND E000-WRITE-USER-RECORD BELOW.
017800        COPY PWDLINK.
017900
018000****************
018100 LINKAGE SECTION.
018200****************
018300        COPY USRCLNK.
018400
018500 PROCEDURE DIVISION USING WK-USRCLNK.
018600****************************************
018700 MAIN-MODULE.
018800     PERFORM A000-START-PROGRAM-ROUTINE
018900        THRU A099-START-PROGRAM-ROUTINE-EX.
019000     PERFORM C000-PROCESS-ONE-TRANSACTION
019100        THRU C099-PROCESS-ONE-TRANSACTION-EX.
019200     PERFORM Z000-END-PROGRAM-ROUTINE
019300        THRU Z099-END-PROGRAM-ROUTINE-EX.
019400     GOBACK.
019500
019600*-----------------------------------------------------------------
019700 A000-START-PROGRAM-ROUTINE.
019800*-----------------------------------------------------------------
019900     OPEN I-O   USRMAST.
020000     IF  NOT WK-C-SUCCESSFUL
020100         DISPLAY "USRCRE1 - OPEN FILE ERROR - USRMAST"
020200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300         GO TO Y900-ABNORMAL-TERMINATION
020400     END-IF.
020500
020600     OPEN INPUT DEPTMST.
020700     OPEN I-O   USRROLE.
020800
020900 A099-START-PROGRAM-ROUTINE-EX.
021000     EXIT.
021100
021200*-----------------------------------------------------------------
021300 Y900-ABNORMAL-TERMINATION.
021400*-----------------------------------------------------------------
021500     PERFORM Z000-END-PROGRAM-ROUTINE
021600        THRU Z099-END-PROGRAM-ROUTINE-EX.
021700     EXIT PROGRAM.
021800
021900*-----------------------------------------------------------------
022000 C000-PROCESS-ONE-TRANSACTION.
022100*-----------------------------------------------------------------
022200     MOVE SPACES TO WS-C-SWITCHES.
022300     MOVE SPACES TO WS-C-REJECT-DETAIL.
022400     MOVE "N"    TO WK-USRCLNK-REJECT-SW.
022500
022600     PERFORM D010-VALIDATE-USERNAME
022700        THRU D019-VALIDATE-USERNAME-EX.
022800
022900     IF  NOT WS-TRANSACTION-REJECTED
023000         PERFORM D020-VALIDATE-PASSWORD
023100            THRU D029-VALIDATE-PASSWORD-EX
023200     END-IF.
023300
023400     IF  NOT WS-TRANSACTION-REJECTED
023500             AND WK-USRCLNK-DEPT-SUPPLIED
023600         PERFORM D030-VALIDATE-DEPARTMENT
023700            THRU D039-VALIDATE-DEPARTMENT-EX
023800     END-IF.
023900
024000     IF  WS-TRANSACTION-REJECTED
024100         ADD 1 TO WS-C-REJECTED-COUNT
024200         PERFORM E900-SET-ERROR-RESULT
024300            THRU E909-SET-ERROR-RESULT-EX
024400     ELSE
024500         PERFORM E000-WRITE-USER-RECORD
024600            THRU E009-WRITE-USER-RECORD-EX
024700     END-IF.
024800
024900 C099-PROCESS-ONE-TRANSACTION-EX.
025000     EXIT.
025100
025200*-----------------------------------------------------------------
025300 D010-VALIDATE-USERNAME.
025400*-----------------------------------------------------------------
025500*    NO SECONDARY KEY CARRIES USR-USERNAME, SO THE WHOLE
025600*    USRMAST FILE IS SCANNED FOR A MATCHING ROW.
025700     MOVE LOW-VALUES TO USR-ID.
025800     START USRMAST KEY IS NOT LESS THAN USR-ID
025900         INVALID KEY
026000             MOVE "10" TO WK-C-FILE-STATUS
026100     END-START.
026200
026300     PERFORM D011-SCAN-ONE-USER
026400        THRU D011-SCAN-ONE-USER-EX
026500        UNTIL WK-C-END-OF-FILE OR WS-USERNAME-IS-DUPLICATE.
026600
026700     IF  WS-USERNAME-IS-DUPLICATE
026800         SET WS-TRANSACTION-REJECTED TO TRUE
026900         MOVE "409"                  TO WS-C-REJECT-CD
027000         MOVE "username already exists" TO WS-C-REJECT-MSG
027100     END-IF.
027200
027300 D019-VALIDATE-USERNAME-EX.
027400     EXIT.
027500
027600 D011-SCAN-ONE-USER.
027700     READ USRMAST NEXT RECORD
027800         AT END
027900             GO TO D011-SCAN-ONE-USER-EX
028000     END-READ.
028100     IF  USR-USERNAME = WK-USRCLNK-USERNAME
028200         SET WS-USERNAME-IS-DUPLICATE TO TRUE
028300     END-IF.
028400 D011-SCAN-ONE-USER-EX.
028500     EXIT.
028600
028700*-----------------------------------------------------------------
028800 D020-VALIDATE-PASSWORD.
028900*-----------------------------------------------------------------
029000     IF  WK-USRCLNK-PASSWORD = SPACES
029100         SET WS-TRANSACTION-REJECTED TO TRUE
029200         MOVE "400"                  TO WS-C-REJECT-CD
029300         MOVE "password is required" TO WS-C-REJECT-MSG
029400     END-IF.
029500
029600 D029-VALIDATE-PASSWORD-EX.
029700     EXIT.
029800
029900*-----------------------------------------------------------------
030000 D030-VALIDATE-DEPARTMENT.
030100*-----------------------------------------------------------------
030200     MOVE WK-USRCLNK-DEPARTMENT-ID TO DEPT-ID.
030300     READ DEPTMST KEY IS DEPT-ID
030400         INVALID KEY
030500             SET WS-TRANSACTION-REJECTED TO TRUE
030600             MOVE "400"                  TO WS-C-REJECT-CD
030700             MOVE "department does not exist" TO WS-C-REJECT-MSG
030800     END-READ.
030900
031000 D039-VALIDATE-DEPARTMENT-EX.
031100     EXIT.
031200
031300*-----------------------------------------------------------------
031400 E000-WRITE-USER-RECORD.
031500*-----------------------------------------------------------------
031600     PERFORM F000-BUILD-TIMESTAMP THRU F009-BUILD-TIMESTAMP-EX.
031700     PERFORM F100-GENERATE-USER-ID THRU F109-GENERATE-USER-ID-EX.
031800
031900     MOVE SPACES             TO WK-C-USM-BODY.
032000     MOVE WK-USR-ID-WORK     TO USR-ID.
032100     MOVE WK-USRCLNK-USERNAME TO USR-USERNAME.
032200     MOVE WK-USRCLNK-PASSWORD TO WK-PWDLINK-PLAIN.
032300     CALL "USRENC1" USING WK-PWDLINK.
032400     MOVE WK-PWDLINK-ENCODED TO USR-PASSWORD.
032500     MOVE WK-USRCLNK-NICKNAME TO USR-NICKNAME.
032600     MOVE WK-USRCLNK-EMAIL    TO USR-EMAIL.
032700     MOVE WK-USRCLNK-PHONE    TO USR-PHONE.
032800     MOVE WK-USRCLNK-AVATAR   TO USR-AVATAR.
032900     IF  WK-USRCLNK-DEPT-SUPPLIED
033000         MOVE WK-USRCLNK-DEPARTMENT-ID TO USR-DEPARTMENT-ID
033100     ELSE
033200         MOVE ZERO                    TO USR-DEPARTMENT-ID
033300     END-IF.
033400     IF  WK-USRCLNK-STATUS-SUPPLIED
033500         MOVE WK-USRCLNK-STATUS        TO USR-STATUS
033600     ELSE
033700         MOVE 1                        TO USR-STATUS
033800     END-IF.
033900     MOVE SPACES             TO USR-LAST-LOGIN-AT.
034000     MOVE WS-TIMESTAMP-19    TO USR-CREATED-AT.
034100     MOVE WS-TIMESTAMP-19    TO USR-UPDATED-AT.
034200
034300     WRITE WK-C-USRMAST
034400         INVALID KEY
034500             SET WS-TRANSACTION-REJECTED TO TRUE
034600             MOVE "500"       TO WS-C-REJECT-CD
034700             MOVE "duplicate user id generated" TO WS-C-REJECT-MSG
034800     END-WRITE.
034900
035000     IF  WS-TRANSACTION-REJECTED
035100         ADD 1 TO WS-C-REJECTED-COUNT
035200         PERFORM E900-SET-ERROR-RESULT
035300            THRU E909-SET-ERROR-RESULT-EX
035400         GO TO E009-WRITE-USER-RECORD-EX
035500     END-IF.
035600
035700     ADD 1 TO WS-C-CREATED-COUNT.
035800
035900     IF  WK-USRCLNK-ROLE-COUNT > ZERO
036000         PERFORM E050-WRITE-ROLE-LINKS
036100            THRU E059-WRITE-ROLE-LINKS-EX
036200     END-IF.
036300
036400     MOVE USR-ID              TO WK-USRCLNK-USR-ID.
036500     MOVE USR-CREATED-AT      TO WK-USRCLNK-CREATED-AT.
036600
036700 E009-WRITE-USER-RECORD-EX.
036800     EXIT.
036900
037000*-----------------------------------------------------------------
037100 E050-WRITE-ROLE-LINKS.
037200*-----------------------------------------------------------------
037300     PERFORM E051-WRITE-ONE-ROLE-LINK
037400        THRU E051-WRITE-ONE-ROLE-LINK-EX
037500        VARYING WS-C-ROLE-IX FROM 1 BY 1
037600        UNTIL WS-C-ROLE-IX > WK-USRCLNK-ROLE-COUNT.
037700
037800 E059-WRITE-ROLE-LINKS-EX.
037900     EXIT.
038000
038100 E051-WRITE-ONE-ROLE-LINK.
038200     MOVE SPACES              TO UR-RECORD.
038300     MOVE USR-ID               TO UR-USER-ID.
038400     MOVE WK-USRCLNK-ROLE-IDS (WS-C-ROLE-IX) TO UR-ROLE-ID.
038500     MOVE WS-TIMESTAMP-19      TO UR-CREATED-AT.
038600     WRITE USRROLE-REC.
038700 E051-WRITE-ONE-ROLE-LINK-EX.
038800     EXIT.
038900
039000*-----------------------------------------------------------------
039100 E900-SET-ERROR-RESULT.
039200*-----------------------------------------------------------------
039300     MOVE "Y"                TO WK-USRCLNK-REJECT-SW.
039400     MOVE WS-C-REJECT-CD      TO WK-USRCLNK-ERROR-CD.
039500     MOVE WS-C-REJECT-MSG     TO WK-USRCLNK-ERROR-MSG.
039600
039700 E909-SET-ERROR-RESULT-EX.
039800     EXIT.
039900
040000*-----------------------------------------------------------------
040100 F000-BUILD-TIMESTAMP.
040200*-----------------------------------------------------------------
040300     ACCEPT WS-TODAY-8 FROM DATE.
040400     ACCEPT WS-NOW-8   FROM TIME.
040500     MOVE "20"          TO WS-TS-CC.
040600     MOVE WS-TODAY-YY   TO WS-TS-YY.
040700     MOVE WS-TODAY-MM   TO WS-TS-MM.
040800     MOVE WS-TODAY-DD   TO WS-TS-DD.
040900     MOVE WS-NOW-HH     TO WS-TS-HH.
041000     MOVE WS-NOW-MN     TO WS-TS-MN.
041100     MOVE WS-NOW-SS     TO WS-TS-SS.
041200 F009-BUILD-TIMESTAMP-EX.
041300     EXIT.
041400
041500*-----------------------------------------------------------------
041600 F100-GENERATE-USER-ID.
041700*-----------------------------------------------------------------
041800     ADD 1 TO WS-C-NEXT-USR-SEQ.
041900     MOVE WS-TODAY-YY       TO WK-USR-ID-YY.
042000     MOVE WS-TODAY-MM       TO WK-USR-ID-MM.
042100     MOVE WS-TODAY-DD       TO WK-USR-ID-DD.
042200     MOVE WS-C-NEXT-USR-SEQ TO WK-USR-ID-SEQ.
042300 F109-GENERATE-USER-ID-EX.
042400     EXIT.
042500
042600*-----------------------------------------------------------------
042700 Z000-END-PROGRAM-ROUTINE.
042800*-----------------------------------------------------------------
042900     IF  UPSI-SWITCH-0-ON
043000         MOVE WS-C-CREATED-COUNT TO WS-C-COUNTER-TRACE
043100         DISPLAY "USRCRE1 - USERS CREATED "
043200                 WS-C-COUNTER-TRACE-D
043300         MOVE WS-C-REJECTED-COUNT TO WS-C-COUNTER-TRACE
043400         DISPLAY "USRCRE1 - TRANSACTIONS REJECTED "
043500                 WS-C-COUNTER-TRACE-D
043600     END-IF.
043700
043800     CLOSE USRMAST DEPTMST USRROLE.
043900
044000 Z099-END-PROGRAM-ROUTINE-EX.
044100     EXIT.
044200
044300******************************************************************
044400*************** END OF PROGRAM SOURCE - USRCRE1 ***************
044500******************************************************************
