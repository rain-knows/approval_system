000100* ROLEMST.CPYBK
000200     05  ROLE-RECORD               PIC X(100).
000300* I-O FORMAT:ROLEMSTR  FROM FILE ROLEMST  OF LIBRARY WFLIB
000400*
000500     05  ROLE-RECORD-R REDEFINES ROLE-RECORD.
000600         06  ROLE-ID               PIC 9(09).
000700*                        UNIQUE ROLE ID
000800         06  ROLE-CODE             PIC X(30).
000900*                        ROLE CODE
001000         06  ROLE-NAME             PIC X(50).
001100*                        ROLE DISPLAY NAME
001200         06  FILLER                PIC X(11).
