000100* USRROLE.CPYBK
000200     05  UR-RECORD                 PIC X(040).
000300* I-O FORMAT:USRROLER  FROM FILE USRROLE  OF LIBRARY WFLIB
000400*
000500     05  UR-RECORD-R REDEFINES UR-RECORD.
000600         06  UR-USER-ID            PIC 9(09).
000700*                        FK TO USRMAST
000800         06  UR-ROLE-ID            PIC 9(09).
000900*                        FK TO ROLEMST
001000         06  UR-CREATED-AT         PIC X(19).
001100*                        TIMESTAMP
001200         06  FILLER                PIC X(03).
