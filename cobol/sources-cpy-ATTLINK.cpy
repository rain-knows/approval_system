000100* ATTLINK.CPYBK
000200     05  ATT-RECORD                PIC X(080).
000300* I-O FORMAT:ATTLINKR  FROM FILE ATTLINK  OF LIBRARY WFLIB
000400*
000500     05  ATT-RECORD-R REDEFINES ATT-RECORD.
000600         06  ATT-ID                PIC X(36).
000700*                        ATTACHMENT ID
000800         06  ATT-APPROVAL-ID       PIC X(36).
000900*                        FK TO APRMAST, SET WHEN LINKED
001000         06  FILLER                PIC X(08).
