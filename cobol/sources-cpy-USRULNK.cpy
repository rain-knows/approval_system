000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C04 TMPRSH 02/06/2015 - CHANGE-USER LINKAGE - INITIAL VERSION
000600*                          - FOR USRUPD1 CALL - REQ 2702
000700* ----------------------------------------------------------------
000800 01  WK-USRULNK.
000900     05  WK-USRULNK-INPUT.
001000        10  WK-USRULNK-USR-ID         PIC 9(09).
001100        10  WK-USRULNK-USERNAME       PIC X(50).
001200        10  WK-USRULNK-NICKNAME       PIC X(50).
001300        10  WK-USRULNK-EMAIL          PIC X(100).
001400        10  WK-USRULNK-PHONE          PIC X(20).
001500        10  WK-USRULNK-AVATAR-SW      PIC X(01).
001600            88  WK-USRULNK-AVATAR-SUPPLIED  VALUE "Y".
001700        10  WK-USRULNK-AVATAR         PIC X(255).
001800        10  WK-USRULNK-DEPT-SW        PIC X(01).
001900            88  WK-USRULNK-DEPT-SUPPLIED    VALUE "Y".
002000        10  WK-USRULNK-DEPARTMENT-ID  PIC 9(09).
002100        10  WK-USRULNK-STATUS-SW      PIC X(01).
002200            88  WK-USRULNK-STATUS-SUPPLIED  VALUE "Y".
002300        10  WK-USRULNK-STATUS         PIC 9(01).
002400        10  WK-USRULNK-PASSWORD-SW    PIC X(01).
002500            88  WK-USRULNK-PASSWORD-SUPPLIED VALUE "Y".
002600        10  WK-USRULNK-PASSWORD       PIC X(100).
002700        10  WK-USRULNK-ROLE-SW        PIC X(01).
002800            88  WK-USRULNK-ROLE-LIST-SUPPLIED VALUE "Y".
002900        10  WK-USRULNK-ROLE-COUNT     PIC 9(02).
003000        10  WK-USRULNK-ROLE-IDS       PIC 9(09) OCCURS 10 TIMES.
003100     05  WK-USRULNK-OUTPUT.
003200        10  WK-USRULNK-REJECT-SW      PIC X(01).
003300            88  WK-USRULNK-REJECTED         VALUE "Y".
003400        10  WK-USRULNK-UPDATED-AT     PIC X(19).
003500        10  WK-USRULNK-ERROR-CD       PIC X(03).
003600        10  WK-USRULNK-ERROR-MSG      PIC X(60).
