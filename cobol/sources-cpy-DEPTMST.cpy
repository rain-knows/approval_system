000100* DEPTMST.CPYBK
000200     05  DEPT-RECORD               PIC X(080).
000300* I-O FORMAT:DEPTMSTR  FROM FILE DEPTMST  OF LIBRARY WFLIB
000400*
000500     05  DEPT-RECORD-R REDEFINES DEPT-RECORD.
000600         06  DEPT-ID               PIC 9(09).
000700*                        UNIQUE DEPARTMENT ID
000800         06  DEPT-NAME             PIC X(50).
000900*                        DEPARTMENT NAME
001000         06  DEPT-LEADER-ID        PIC 9(09).
001100*                        USR-ID OF DEPARTMENT HEAD, ZERO = NONE
001200         06  FILLER                PIC X(12).
