000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRDEL1.
000300 AUTHOR. R SHAUGHNESSY.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 18 DEC 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO DELETE ONE USER - THE
001100*              SYSTEM ADMINISTRATOR ACCOUNT (USR-USERNAME =
001200*              "admin") MAY NEVER BE DELETED.  EVERY SYS-USER-
001300*              ROLE ROW BELONGING TO THE TARGET USER IS REMOVED
001400*              BEFORE THE SYS-USER ROW ITSELF - CALLED ONCE PER
001500*              REQUEST BY THE ON-LINE MONITOR.
001600*
001700*=================================================================
001800*
001900* HISTORY OF AMENDMENT :
002000*=================================================================
002100*
002200* WF8E08 - TMPNOL  - 18/12/2009 - INITIAL VERSION - DELETE-USER
002300*                     TRANSACTION DRIVER - REQ 2222
002400*-----------------------------------------------------------------
002500* WF1A09 - TMPRSH  - 22/04/2014 - ROLE-LINK CASCADE DELETE NOW
002600*                     USES KEYED START/READ-NEXT IN PLACE OF A
002700*                     FULL FILE SCAN - HELPDESK TICKET 40538
002800*-----------------------------------------------------------------
002900* WF2C08 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
003000*                     BATCH DELETE DRIVER OVER ITS OWN USRDQTN/
003100*                     USRDOUT FILES TO A CALLED SUBROUTINE
003200*                     RETURNING ITS RESULT IN WK-USRDLNK - BRINGS
003300*                     THE PROGRAM IN LINE WITH THE CALLED-ROUTINE
003400*                     CONVENTION USED ACROSS THE REST OF THE
003500*                     SUITE - REQ 2702
003600*=================================================================
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004300        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004400        UPSI-0 IS UPSI-SWITCH-0.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700        SELECT USRMAST ASSIGN TO DATABASE-USRMAST
004800        ORGANIZATION IS INDEXED
004900        ACCESS MODE IS RANDOM
005000        RECORD KEY IS USR-ID
005100        FILE STATUS IS WK-C-FILE-STATUS.
005200
005300        SELECT USRROLE ASSIGN TO DATABASE-USRROLE
005400        ORGANIZATION IS INDEXED
005500        ACCESS MODE IS DYNAMIC
005600        RECORD KEY IS UR-USER-ID
005700        FILE STATUS IS WK-C-FILE-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  USRMAST
006200        LABEL RECORDS ARE OMITTED.
006300        COPY USRMAST.
006400
006500 FD  USRROLE
006600        LABEL RECORDS ARE OMITTED.
006700 01  USRROLE-REC.
006800        COPY USRROLE.
006900
007000 WORKING-STORAGE SECTION.
007010 01  FILLER                      PIC X(24) VALUE
007020        "** PROGRAM USRDEL1   **".
007030
007040*        STANDALONE COUNTER - REQUESTS REJECTED THIS RUN, TRACED
007050*        UNDER UPSI-0 AT Z000.
007060 77  WS-C-REJECTED-COUNT         COMP PIC 9(07) VALUE ZERO.
007300
007400 01  WK-C-COMMON.
007500        COPY CMNFLAG.
007600
007700 01  WS-C-SWITCHES.
007800     05  WS-C-REJECT-SW          PIC X(01) VALUE "N".
007900         88  WS-TRANSACTION-REJECTED     VALUE "Y".
008000     05  WS-C-ROLE-DONE-SW       PIC X(01) VALUE "N".
008100         88  WS-ROLE-SCAN-DONE            VALUE "Y".
008200
008300* ---------------------------------------------------------------
008400* ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR BOTH
008500* SWITCHES AT THE START OF EACH CALL.
008600 01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
008700     05  FILLER                  PIC X(02).
008800
008900 01  WS-C-WORK-AREA.
009000     05  WS-C-DELETED-COUNT      COMP PIC 9(07) VALUE ZERO.
009200     05  FILLER                  PIC X(09).
009300
009400 01  WS-C-SAVED-USERNAME          PIC X(50).
009500 01  WS-C-SAVED-NAME-R REDEFINES WS-C-SAVED-USERNAME.
009600     05  FILLER                  PIC X(50).
009700
009800 01  WS-C-ADMIN-NAME-CONST        PIC X(05) VALUE "admin".
009900
010000* ---------------------------------------------------------------
010100* CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
010200* RETURNED ON A SUCCESSFUL DELETE ONLY - THE MASTER RECORD ITSELF
010300* IS REMOVED, NOT TIMESTAMPED.
010400* ---------------------------------------------------------------
010500 01  WS-TODAY-8                  PIC 9(08).
010600 01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
010700     05  WS-TODAY-CC             PIC 9(02).
010800     05  WS-TODAY-YY             PIC 9(02).
010900     05  WS-TODAY-MM             PIC 9(02).
011000     05  WS-TODAY-DD             PIC 9(02).
011100
011200 01  WS-NOW-8                    PIC 9(08).
011300 01  WS-NOW-8-R REDEFINES WS-NOW-8.
011400     05  WS-NOW-HH               PIC 9(02).
011500     05  WS-NOW-MN               PIC 9(02).
011600     05  WS-NOW-SS               PIC 9(02).
011700     05  WS-NOW-HS               PIC 9(02).
011800
011900 01  WS-TIMESTAMP-19              PIC X(19).
012000 01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
012100     05  WS-TS-CC                PIC X(02).
012200     05  WS-TS-YY                PIC X(02).
012300     05  FILLER                  PIC X(01) VALUE "-".
012400     05  WS-TS-MM                PIC X(02).
012500     05  FILLER                  PIC X(01) VALUE "-".
012600     05  WS-TS-DD                PIC X(02).
012700     05  FILLER                  PIC X(01) VALUE "-".
012800     05  WS-TS-HH                PIC X(02).
012900     05  FILLER                  PIC X(01) VALUE ".".
013000     05  WS-TS-MN                PIC X(02).
013100     05  FILLER                  PIC X(01) VALUE ".".
013200     05  WS-TS-SS                PIC X(02).
013300
013400* ---------------------------------------------------------------
013500* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
013600* ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
013700 01  WS-C-COUNTER-TRACE          PIC 9(07).
013800 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
013900     05  WS-C-COUNTER-TRACE-D    PIC X(07).
014000
014100****************
014200 LINKAGE SECTION.
014300****************
014400     COPY USRDLNK.
014500
014600 PROCEDURE DIVISION USING WK-USRDLNK.
014700****************************************
014800 MAIN-MODULE.
014900     PERFORM A000-START-PROGRAM-ROUTINE
015000        THRU A099-START-PROGRAM-ROUTINE-EX.
015100     PERFORM C000-PROCESS-ONE-TRANSACTION
015200        THRU C099-PROCESS-ONE-TRANSACTION-EX.
015300     PERFORM Z000-END-PROGRAM-ROUTINE
015400        THRU Z099-END-PROGRAM-ROUTINE-EX.
015500     GOBACK.
015600
015700*-----------------------------------------------------------------
015800 A000-START-PROGRAM-ROUTINE.
015900*-----------------------------------------------------------------
016000     OPEN I-O   USRMAST.
016100     IF  NOT WK-C-SUCCESSFUL
016200         DISPLAY "USRDEL1 - OPEN FILE ERROR - USRMAST"
016300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400         GO TO Y900-ABNORMAL-TERMINATION
016500     END-IF.
016600
016700     OPEN I-O   USRROLE.
016800     IF  NOT WK-C-SUCCESSFUL
016900         DISPLAY "USRDEL1 - OPEN FILE ERROR - USRROLE"
017000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100         GO TO Y900-ABNORMAL-TERMINATION
017200     END-IF.
017300
017400 A099-START-PROGRAM-ROUTINE-EX.
017500     EXIT.
017600
017700*-----------------------------------------------------------------
017800 Y900-ABNORMAL-TERMINATION.
017900*-----------------------------------------------------------------
018000     PERFORM Z000-END-PROGRAM-ROUTINE
018100        THRU Z099-END-PROGRAM-ROUTINE-EX.
018200     EXIT PROGRAM.
018300
018400*-----------------------------------------------------------------
018500 C000-PROCESS-ONE-TRANSACTION.
018600*-----------------------------------------------------------------
018700     MOVE SPACES TO WS-C-SWITCHES.
018800     MOVE SPACES TO WK-USRDLNK-ERROR-CD WK-USRDLNK-ERROR-MSG.
018900
019000     MOVE WK-USRDLNK-USR-ID TO USR-ID.
019100     READ USRMAST KEY IS USR-ID
019200         INVALID KEY
019300             SET WS-TRANSACTION-REJECTED TO TRUE
019400             MOVE "404"            TO WK-USRDLNK-ERROR-CD
019500             MOVE "user not found" TO WK-USRDLNK-ERROR-MSG
019600     END-READ.
019700
019800     IF  NOT WS-TRANSACTION-REJECTED
019900         AND USR-USERNAME = WS-C-ADMIN-NAME-CONST
020000         SET WS-TRANSACTION-REJECTED TO TRUE
020100         MOVE "400"               TO WK-USRDLNK-ERROR-CD
020200         MOVE "cannot delete system administrator" TO
020300              WK-USRDLNK-ERROR-MSG
020400     END-IF.
020500
020600     IF  WS-TRANSACTION-REJECTED
020700         ADD 1 TO WS-C-REJECTED-COUNT
020800         MOVE "Y" TO WK-USRDLNK-REJECT-SW
020900     ELSE
021000         PERFORM E000-DELETE-USER-RECORD
021100            THRU E009-DELETE-USER-RECORD-EX
021200     END-IF.
021300
021400 C099-PROCESS-ONE-TRANSACTION-EX.
021500     EXIT.
021600
021700*-----------------------------------------------------------------
021800 E000-DELETE-USER-RECORD.
021900*-----------------------------------------------------------------
022000     PERFORM F000-BUILD-TIMESTAMP THRU F009-BUILD-TIMESTAMP-EX.
022100     MOVE USR-USERNAME TO WS-C-SAVED-USERNAME.
022200
022300     PERFORM E040-DELETE-ROLE-LINKS
022400        THRU E049-DELETE-ROLE-LINKS-EX.
022500
022600     DELETE USRMAST RECORD
022700         INVALID KEY
022800             SET WS-TRANSACTION-REJECTED TO TRUE
022900             MOVE "500"            TO WK-USRDLNK-ERROR-CD
023000             MOVE "delete of user record failed" TO
023100                  WK-USRDLNK-ERROR-MSG
023200     END-DELETE.
023300
023400     IF  WS-TRANSACTION-REJECTED
023500         ADD 1 TO WS-C-REJECTED-COUNT
023600         MOVE "Y" TO WK-USRDLNK-REJECT-SW
023700         GO TO E009-DELETE-USER-RECORD-EX
023800     END-IF.
023900
024000     ADD 1 TO WS-C-DELETED-COUNT.
024100     MOVE "N"                 TO WK-USRDLNK-REJECT-SW.
024200     MOVE WS-C-SAVED-USERNAME TO WK-USRDLNK-USERNAME.
024300     MOVE WS-TIMESTAMP-19     TO WK-USRDLNK-DELETED-AT.
024400
024500 E009-DELETE-USER-RECORD-EX.
024600     EXIT.
024700
024800*-----------------------------------------------------------------
024900 E040-DELETE-ROLE-LINKS.
025000*-----------------------------------------------------------------
025100*    REMOVE EVERY SYS-USER-ROLE ASSOCIATION BELONGING TO THE
025200*    TARGET USER BEFORE THE SYS-USER ROW ITSELF IS REMOVED.
025300     MOVE "N" TO WS-C-ROLE-DONE-SW.
025400     MOVE USR-ID TO UR-USER-ID.
025500     START USRROLE KEY IS NOT LESS THAN UR-USER-ID
025600         INVALID KEY
025700             MOVE "Y" TO WS-C-ROLE-DONE-SW
025800     END-START.
025900
026000     PERFORM E041-DELETE-ONE-ROLE-LINK
026100        THRU E041-DELETE-ONE-ROLE-LINK-EX
026200        UNTIL WS-ROLE-SCAN-DONE.
026300
026400 E049-DELETE-ROLE-LINKS-EX.
026500     EXIT.
026600
026700 E041-DELETE-ONE-ROLE-LINK.
026800     READ USRROLE NEXT RECORD
026900         AT END
027000             SET WS-ROLE-SCAN-DONE TO TRUE
027100             GO TO E041-DELETE-ONE-ROLE-LINK-EX
027200     END-READ.
027300     IF  UR-USER-ID NOT = USR-ID
027400         SET WS-ROLE-SCAN-DONE TO TRUE
027500         GO TO E041-DELETE-ONE-ROLE-LINK-EX
027600     END-IF.
027700     DELETE USRROLE RECORD.
027800 E041-DELETE-ONE-ROLE-LINK-EX.
027900     EXIT.
028000
028100*-----------------------------------------------------------------
028200 F000-BUILD-TIMESTAMP.
028300*-----------------------------------------------------------------
028400     ACCEPT WS-TODAY-8 FROM DATE.
028500     ACCEPT WS-NOW-8   FROM TIME.
028600     MOVE "20"          TO WS-TS-CC.
028700     MOVE WS-TODAY-YY   TO WS-TS-YY.
028800     MOVE WS-TODAY-MM   TO WS-TS-MM.
028900     MOVE WS-TODAY-DD   TO WS-TS-DD.
029000     MOVE WS-NOW-HH     TO WS-TS-HH.
029100     MOVE WS-NOW-MN     TO WS-TS-MN.
029200     MOVE WS-NOW-SS     TO WS-TS-SS.
029300 F009-BUILD-TIMESTAMP-EX.
029400     EXIT.
029500
029600*-----------------------------------------------------------------
029700 Z000-END-PROGRAM-ROUTINE.
029800*-----------------------------------------------------------------
029900     IF  UPSI-SWITCH-0-ON
030000         MOVE WS-C-DELETED-COUNT TO WS-C-COUNTER-TRACE
030100         DISPLAY "USRDEL1 - USERS DELETED "
030200                 WS-C-COUNTER-TRACE-D
030300         MOVE WS-C-REJECTED-COUNT TO WS-C-COUNTER-TRACE
030400         DISPLAY "USRDEL1 - TRANSACTIONS REJECTED "
030500                 WS-C-COUNTER-TRACE-D
030600     END-IF.
030700
030800     CLOSE USRMAST USRROLE.
030900
031000 Z099-END-PROGRAM-ROUTINE-EX.
031100     EXIT.
031200
031300******************************************************************
031400*************** END OF PROGRAM SOURCE - USRDEL1 ***************
031500******************************************************************
