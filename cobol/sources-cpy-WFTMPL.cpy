000100* WFTMPL.CPYBK
000200     05  WFT-RECORD                PIC X(050).
000300* I-O FORMAT:WFTMPLR  FROM FILE WFTMPL   OF LIBRARY WFLIB
000400*
000500     05  WFT-RECORD-R REDEFINES WFT-RECORD.
000600         06  WFT-WORKFLOW-ID       PIC 9(09).
000700*                        WORKFLOW TEMPLATE ID - SURROGATE KEY
000800         06  WFT-TYPE-CODE         PIC X(30).
000900*                        APPROVAL TYPE CODE THIS WORKFLOW SERVES
001000         06  FILLER                PIC X(11).
