000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C11 TMPRSH 02/06/2015 - CHANGE-PASSWORD LINKAGE - INITIAL
000600*                          - VERSION FOR USRPWD1 CALL - REQ 2702
000700* ----------------------------------------------------------------
000800 01  WK-USRPLNK.
000900     05  WK-USRPLNK-INPUT.
001000        10  WK-USRPLNK-USR-ID        PIC 9(09).
001100        10  WK-USRPLNK-OLD-PASSWORD  PIC X(100).
001200        10  WK-USRPLNK-NEW-PASSWORD  PIC X(100).
001300     05  WK-USRPLNK-OUTPUT.
001400        10  WK-USRPLNK-REJECT-SW     PIC X(01).
001500            88  WK-USRPLNK-REJECTED         VALUE "Y".
001600            88  WK-USRPLNK-ACCEPTED         VALUE "N".
001700        10  WK-USRPLNK-ERROR-CD      PIC X(03).
001800        10  WK-USRPLNK-ERROR-MSG     PIC X(60).
001900        10  WK-USRPLNK-USERNAME      PIC X(50).
002000        10  WK-USRPLNK-UPDATED-AT    PIC X(19).
