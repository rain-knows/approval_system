000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRUPD1.
000300 AUTHOR. R SHAUGHNESSY.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 16 DEC 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO PROCESS ONE SYS-USER
001100*              CHANGE (UPDATE) TRANSACTION.  USERNAME/NICKNAME/
001200*              EMAIL/PHONE/DEPARTMENT ARE OVERWRITTEN
001300*              UNCONDITIONALLY.  AVATAR, STATUS, PASSWORD AND
001400*              THE ROLE-ID LIST ARE OVERWRITTEN ONLY WHEN THEIR
001500*              RESPECTIVE SWITCH IS SET ON THE LINKAGE RECORD.
001600*              CALLED ONCE PER CHANGE REQUEST BY THE ON-LINE
001700*              MONITOR.
001800*
001900*=================================================================
002000*
002100* HISTORY OF AMENDMENT :
002200*=================================================================
002300*
002400* WF8E07 - TMPNOL  - 16/12/2009 - INITIAL VERSION - UPDATE-USER
002500*                     CHANGE TRANSACTION DRIVER - REQ 2221
002600*-----------------------------------------------------------------
002700* WF9D19 - TMPKLO  - 14/06/2011 - CENTURY FIX - TIMESTAMP BUILD
002800*                     ROUTINE NOW CARRIES A 4-DIGIT CENTURY
002900*                     THROUGHOUT - Y2K
003000*-----------------------------------------------------------------
003100* WF1A08 - TMPRSH  - 18/04/2014 - ROLE-LINK REPLACE NOW DELETES
003200*                     BY KEYED READ/DELETE RATHER THAN A FULL
003300*                     FILE SCAN - HELPDESK TICKET 40538
003400*-----------------------------------------------------------------
003500* WF2B03 - TMPDNV  - 19/05/2015 - SECURITY AUDIT FINDING SA-115 -
003600*                     A SUPPLIED NEW PASSWORD IS NOW RUN THROUGH
003700*                     USRENC1 BEFORE IT IS STORED ON USRMAST -
003800*                     PLAINTEXT WAS PREVIOUSLY WRITTEN AS-IS -
003900*                     REQ 2701
004000*-----------------------------------------------------------------
004100* WF2C04 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
004200*                     BATCH CHANGE-TRANSACTION DRIVER OVER ITS
004300*                     OWN USRUTXN/USRUOUT FILES TO A CALLED
004400*                     SUBROUTINE TAKING ONE TRANSACTION AND
004500*                     RETURNING THE RESULT IN WK-USRULNK - BRINGS
004600*                     THE PROGRAM IN LINE WITH THE CALLED-ROUTINE
004700*                     CONVENTION USED ACROSS THE REST OF THE
004800*                     SUITE - REQ 2702
004900*=================================================================
005000*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005600        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005700        UPSI-0 IS UPSI-SWITCH-0.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000        SELECT USRMAST ASSIGN TO DATABASE-USRMAST
006100        ORGANIZATION IS INDEXED
006200        ACCESS MODE IS DYNAMIC
006300        RECORD KEY IS USR-ID
006400        FILE STATUS IS WK-C-FILE-STATUS.
006500
006600        SELECT DEPTMST ASSIGN TO DATABASE-DEPTMST
006700        ORGANIZATION IS INDEXED
006800        ACCESS MODE IS RANDOM
006900        RECORD KEY IS DEPT-ID
007000        FILE STATUS IS WK-C-FILE-STATUS.
007100
007200        SELECT USRROLE ASSIGN TO DATABASE-USRROLE
007300        ORGANIZATION IS INDEXED
007400        ACCESS MODE IS DYNAMIC
007500        RECORD KEY IS UR-USER-ID
007600        FILE STATUS IS WK-C-FILE-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  USRMAST
008100        LABEL RECORDS ARE OMITTED.
008200        COPY USRMAST.
008300
008400 FD  DEPTMST
008500        LABEL RECORDS ARE OMITTED.
008600 01  DEPTMST-REC.
008700        COPY DEPTMST.
008800
008900 FD  USRROLE
009000        LABEL RECORDS ARE OMITTED.
009100 01  USRROLE-REC.
009200        COPY USRROLE.
009300
009400 WORKING-STORAGE SECTION.
009500 01  FILLER                      PIC X(24) VALUE
009600        "** PROGRAM USRUPD1   **".
009700
009710*        STANDALONE COUNTER - REQUESTS REJECTED THIS RUN, TRACED
009720*        UNDER UPSI-0 AT Z000.
009730 77  WS-C-REJECTED-COUNT         COMP PIC 9(07) VALUE ZERO.
009740
009800 01  WK-C-COMMON.
009900        COPY CMNFLAG.
010000
010100 01  WS-C-SWITCHES.
010200     05  WS-C-REJECT-SW          PIC X(01) VALUE "N".
010300         88  WS-TRANSACTION-REJECTED     VALUE "Y".
010400     05  WS-C-DUP-FOUND-SW       PIC X(01) VALUE "N".
010500         88  WS-USERNAME-IS-DUPLICATE     VALUE "Y".
010600     05  WS-C-ROLE-DONE-SW       PIC X(01) VALUE "N".
010700         88  WS-ROLE-SCAN-DONE            VALUE "Y".
010800
010900* ---------------------------------------------------------------
011000* ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR ALL
011100* THREE SWITCHES AT CALL ENTRY.
011200 01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
011300     05  FILLER                  PIC X(03).
011400
011500 01  WS-C-WORK-AREA.
011600     05  WS-C-UPDATED-COUNT      COMP PIC 9(07) VALUE ZERO.
011800     05  WS-C-ROLE-IX            COMP PIC 9(02) VALUE ZERO.
011900     05  FILLER                  PIC X(16).
012000
012100 01  WS-C-REJECT-DETAIL.
012200     05  WS-C-REJECT-CD          PIC X(03) VALUE SPACES.
012300     05  WS-C-REJECT-MSG         PIC X(60) VALUE SPACES.
012400
012500 01  WS-C-SAVED-USR-ID           PIC 9(09).
012600* ---------------------------------------------------------------
012700* HOLDS THE TARGET USR-ID SEPARATELY - THE USRMAST BUFFER'S OWN
012800* USR-ID WOULD OTHERWISE SURVIVE UNCHANGED, BUT EVERY KEYED
012900* READ OF DEPTMST OR USRROLE BELOW MOVES A DIFFERENT KEY INTO
013000* ITS OWN RECORD AREA, SO THE TARGET IS KEPT HERE FOR CLARITY.
013100 01  WS-C-SAVED-ID-R REDEFINES WS-C-SAVED-USR-ID.
013200     05  FILLER                  PIC X(09).
013300
013400* ---------------------------------------------------------------
013500* CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
013600* STAMPED ON USR-UPDATED-AT AND ON EVERY NEW USRROLE ROW.
013700* ---------------------------------------------------------------
013800 01  WS-TODAY-8                  PIC 9(08).
013900 01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
014000     05  WS-TODAY-CC             PIC 9(02).
014100     05  WS-TODAY-YY             PIC 9(02).
014200     05  WS-TODAY-MM             PIC 9(02).
014300     05  WS-TODAY-DD             PIC 9(02).
014400
014500 01  WS-NOW-8                    PIC 9(08).
014600 01  WS-NOW-8-R REDEFINES WS-NOW-8.
014700     05  WS-NOW-HH               PIC 9(02).
014800     05  WS-NOW-MN               PIC 9(02).
014900     05  WS-NOW-SS               PIC 9(02).
015000     05  WS-NOW-HS               PIC 9(02).
015100
015200 01  WS-TIMESTAMP-19              PIC X(19).
015300 01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
015400     05  WS-TS-CC                PIC X(02).
015500     05  WS-TS-YY                PIC X(02).
015600     05  FILLER                  PIC X(01) VALUE "-".
015700     05  WS-TS-MM                PIC X(02).
015800     05  FILLER                  PIC X(01) VALUE "-".
015900     05  WS-TS-DD                PIC X(02).
016000     05  FILLER                  PIC X(01) VALUE "-".
016100     05  WS-TS-HH                PIC X(02).
016200     05  FILLER                  PIC X(01) VALUE ".".
016300     05  WS-TS-MN                PIC X(02).
016400     05  FILLER                  PIC X(01) VALUE ".".
016500     05  WS-TS-SS                PIC X(02).
016600
016700* ---------------------------------------------------------------
016800* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
016900* ONLY FOR THE END-OF-CALL DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
017000 01  WS-C-COUNTER-TRACE          PIC 9(07).
017100 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
017200     05  WS-C-COUNTER-TRACE-D    PIC X(07).
017300
017400* ---------------------------------------------------------------
017500* LINKAGE AREA FOR THE CALL TO THE ONE-WAY PASSWORD ENCODER -
017600* SEE E000-UPDATE-USER-RECORD BELOW.
017700        COPY PWDLINK.
017800
017900****************
018000 LINKAGE SECTION.
018100****************
018200        COPY USRULNK.
018300
018400 PROCEDURE DIVISION USING WK-USRULNK.
018500****************************************
018600 MAIN-MODULE.
018700     PERFORM A000-START-PROGRAM-ROUTINE
018800        THRU A099-START-PROGRAM-ROUTINE-EX.
018900     PERFORM C000-PROCESS-ONE-TRANSACTION
019000        THRU C099-PROCESS-ONE-TRANSACTION-EX.
019100     PERFORM Z000-END-PROGRAM-ROUTINE
019200        THRU Z099-END-PROGRAM-ROUTINE-EX.
019300     GOBACK.
019400
019500*-----------------------------------------------------------------
019600 A000-START-PROGRAM-ROUTINE.
019700*-----------------------------------------------------------------
019800     OPEN I-O   USRMAST.
019900     IF  NOT WK-C-SUCCESSFUL
020000         DISPLAY "USRUPD1 - OPEN FILE ERROR - USRMAST"
020100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020200         GO TO Y900-ABNORMAL-TERMINATION
020300     END-IF.
020400
020500     OPEN INPUT DEPTMST.
020600     OPEN I-O   USRROLE.
020700
020800 A099-START-PROGRAM-ROUTINE-EX.
020900     EXIT.
021000
021100*-----------------------------------------------------------------
021200 Y900-ABNORMAL-TERMINATION.
021300*-----------------------------------------------------------------
021400     PERFORM Z000-END-PROGRAM-ROUTINE
021500        THRU Z099-END-PROGRAM-ROUTINE-EX.
021600     EXIT PROGRAM.
021700
021800*-----------------------------------------------------------------
021900 C000-PROCESS-ONE-TRANSACTION.
022000*-----------------------------------------------------------------
022100     MOVE SPACES TO WS-C-SWITCHES.
022200     MOVE SPACES TO WS-C-REJECT-DETAIL.
022300     MOVE "N"    TO WK-USRULNK-REJECT-SW.
022400     MOVE WK-USRULNK-USR-ID TO WS-C-SAVED-USR-ID.
022500
022600     MOVE WK-USRULNK-USR-ID TO USR-ID.
022700     READ USRMAST KEY IS USR-ID
022800         INVALID KEY
022900             SET WS-TRANSACTION-REJECTED TO TRUE
023000             MOVE "404"            TO WS-C-REJECT-CD
023100             MOVE "user not found" TO WS-C-REJECT-MSG
023200     END-READ.
023300
023400     IF  NOT WS-TRANSACTION-REJECTED
023500         AND WK-USRULNK-USERNAME NOT = USR-USERNAME
023600         PERFORM D010-VALIDATE-USERNAME
023700            THRU D019-VALIDATE-USERNAME-EX
023800     END-IF.
023900
024000     IF  NOT WS-TRANSACTION-REJECTED
024100             AND WK-USRULNK-DEPT-SUPPLIED
024200         PERFORM D030-VALIDATE-DEPARTMENT
024300            THRU D039-VALIDATE-DEPARTMENT-EX
024400     END-IF.
024500
024600     IF  WS-TRANSACTION-REJECTED
024700         ADD 1 TO WS-C-REJECTED-COUNT
024800         PERFORM E900-SET-ERROR-RESULT
024900            THRU E909-SET-ERROR-RESULT-EX
025000     ELSE
025100         PERFORM E000-UPDATE-USER-RECORD
025200            THRU E009-UPDATE-USER-RECORD-EX
025300     END-IF.
025400
025500 C099-PROCESS-ONE-TRANSACTION-EX.
025600     EXIT.
025700
025800*-----------------------------------------------------------------
025900 D010-VALIDATE-USERNAME.
026000*-----------------------------------------------------------------
026100*    THE NEW USERNAME DIFFERS FROM THE STORED VALUE - NO
026200*    SECONDARY KEY CARRIES USR-USERNAME, SO THE WHOLE USRMAST
026300*    FILE IS SCANNED FOR A ROW BELONGING TO A DIFFERENT USR-ID.
026400     MOVE LOW-VALUES TO USR-ID.
026500     START USRMAST KEY IS NOT LESS THAN USR-ID
026600         INVALID KEY
026700             MOVE "10" TO WK-C-FILE-STATUS
026800     END-START.
026900
027000     PERFORM D011-SCAN-ONE-USER
027100        THRU D011-SCAN-ONE-USER-EX
027200        UNTIL WK-C-END-OF-FILE OR WS-USERNAME-IS-DUPLICATE.
027300
027400     IF  WS-USERNAME-IS-DUPLICATE
027500         SET WS-TRANSACTION-REJECTED TO TRUE
027600         MOVE "409"                  TO WS-C-REJECT-CD
027700         MOVE "username already exists" TO WS-C-REJECT-MSG
027800     ELSE
027900*        RE-POSITION ON THE TARGET ROW - THE SCAN LEFT THE
028000*        USRMAST BUFFER ON SOME OTHER RECORD.
028100         MOVE WS-C-SAVED-USR-ID TO USR-ID
028200         READ USRMAST KEY IS USR-ID
028300     END-IF.
028400
028500 D019-VALIDATE-USERNAME-EX.
028600     EXIT.
028700
028800 D011-SCAN-ONE-USER.
028900     READ USRMAST NEXT RECORD
029000         AT END
029100             GO TO D011-SCAN-ONE-USER-EX
029200     END-READ.
029300     IF  USR-USERNAME = WK-USRULNK-USERNAME
029400         AND USR-ID NOT = WS-C-SAVED-USR-ID
029500         SET WS-USERNAME-IS-DUPLICATE TO TRUE
029600     END-IF.
029700 D011-SCAN-ONE-USER-EX.
029800     EXIT.
029900
030000*-----------------------------------------------------------------
030100 D030-VALIDATE-DEPARTMENT.
030200*-----------------------------------------------------------------
030300     MOVE WK-USRULNK-DEPARTMENT-ID TO DEPT-ID.
030400     READ DEPTMST KEY IS DEPT-ID
030500         INVALID KEY
030600             SET WS-TRANSACTION-REJECTED TO TRUE
030700             MOVE "400"                  TO WS-C-REJECT-CD
030800             MOVE "department does not exist" TO WS-C-REJECT-MSG
030900     END-READ.
031000
031100 D039-VALIDATE-DEPARTMENT-EX.
031200     EXIT.
031300
031400*-----------------------------------------------------------------
031500 E000-UPDATE-USER-RECORD.
031600*-----------------------------------------------------------------
031700     PERFORM F000-BUILD-TIMESTAMP THRU F009-BUILD-TIMESTAMP-EX.
031800
031900     MOVE WK-USRULNK-USERNAME     TO USR-USERNAME.
032000     MOVE WK-USRULNK-NICKNAME     TO USR-NICKNAME.
032100     MOVE WK-USRULNK-EMAIL        TO USR-EMAIL.
032200     MOVE WK-USRULNK-PHONE        TO USR-PHONE.
032300     MOVE WK-USRULNK-DEPARTMENT-ID TO USR-DEPARTMENT-ID.
032400     IF  WK-USRULNK-AVATAR-SUPPLIED
032500         MOVE WK-USRULNK-AVATAR   TO USR-AVATAR
032600     END-IF.
032700     IF  WK-USRULNK-STATUS-SUPPLIED
032800         MOVE WK-USRULNK-STATUS   TO USR-STATUS
032900     END-IF.
033000     IF  WK-USRULNK-PASSWORD-SUPPLIED
033100         MOVE WK-USRULNK-PASSWORD TO WK-PWDLINK-PLAIN
033200         CALL "USRENC1" USING WK-PWDLINK
033300         MOVE WK-PWDLINK-ENCODED  TO USR-PASSWORD
033400     END-IF.
033500     MOVE WS-TIMESTAMP-19    TO USR-UPDATED-AT.
033600
033700     REWRITE WK-C-USRMAST
033800         INVALID KEY
033900             SET WS-TRANSACTION-REJECTED TO TRUE
034000             MOVE "500"       TO WS-C-REJECT-CD
034100             MOVE "rewrite of user record failed" TO
034200                  WS-C-REJECT-MSG
034300     END-REWRITE.
034400
034500     IF  WS-TRANSACTION-REJECTED
034600         ADD 1 TO WS-C-REJECTED-COUNT
034700         PERFORM E900-SET-ERROR-RESULT
034800            THRU E909-SET-ERROR-RESULT-EX
034900         GO TO E009-UPDATE-USER-RECORD-EX
035000     END-IF.
035100
035200     ADD 1 TO WS-C-UPDATED-COUNT.
035300
035400     IF  WK-USRULNK-ROLE-LIST-SUPPLIED
035500         PERFORM E040-REPLACE-ROLE-LINKS
035600            THRU E049-REPLACE-ROLE-LINKS-EX
035700     END-IF.
035800
035900     MOVE USR-UPDATED-AT      TO WK-USRULNK-UPDATED-AT.
036000
036100 E009-UPDATE-USER-RECORD-EX.
036200     EXIT.
036300
036400*-----------------------------------------------------------------
036500 E040-REPLACE-ROLE-LINKS.
036600*-----------------------------------------------------------------
036700*    DELETE EVERY EXISTING ASSOCIATION FOR THIS USER, THEN
036800*    INSERT ONE ROW PER ENTRY ON THE NEW LIST (IF ANY).
036900     MOVE "N" TO WS-C-ROLE-DONE-SW.
037000     MOVE USR-ID TO UR-USER-ID.
037100     START USRROLE KEY IS NOT LESS THAN UR-USER-ID
037200         INVALID KEY
037300             MOVE "Y" TO WS-C-ROLE-DONE-SW
037400     END-START.
037500
037600     PERFORM E041-DELETE-ONE-ROLE-LINK
037700        THRU E041-DELETE-ONE-ROLE-LINK-EX
037800        UNTIL WS-ROLE-SCAN-DONE.
037900
038000     IF  WK-USRULNK-ROLE-COUNT > ZERO
038100         PERFORM E051-WRITE-ONE-ROLE-LINK
038200            THRU E051-WRITE-ONE-ROLE-LINK-EX
038300            VARYING WS-C-ROLE-IX FROM 1 BY 1
038400            UNTIL WS-C-ROLE-IX > WK-USRULNK-ROLE-COUNT
038500     END-IF.
038600
038700 E049-REPLACE-ROLE-LINKS-EX.
038800     EXIT.
038900
039000 E041-DELETE-ONE-ROLE-LINK.
039100     READ USRROLE NEXT RECORD
039200         AT END
039300             SET WS-ROLE-SCAN-DONE TO TRUE
039400             GO TO E041-DELETE-ONE-ROLE-LINK-EX
039500     END-READ.
039600     IF  UR-USER-ID NOT = USR-ID
039700         SET WS-ROLE-SCAN-DONE TO TRUE
039800         GO TO E041-DELETE-ONE-ROLE-LINK-EX
039900     END-IF.
040000     DELETE USRROLE RECORD.
040100 E041-DELETE-ONE-ROLE-LINK-EX.
040200     EXIT.
040300
040400 E051-WRITE-ONE-ROLE-LINK.
040500     MOVE SPACES               TO UR-RECORD.
040600     MOVE USR-ID                TO UR-USER-ID.
040700     MOVE WK-USRULNK-ROLE-IDS (WS-C-ROLE-IX) TO UR-ROLE-ID.
040800     MOVE WS-TIMESTAMP-19       TO UR-CREATED-AT.
040900     WRITE USRROLE-REC.
041000 E051-WRITE-ONE-ROLE-LINK-EX.
041100     EXIT.
041200
041300*-----------------------------------------------------------------
041400 E900-SET-ERROR-RESULT.
041500*-----------------------------------------------------------------
041600     MOVE "Y"                TO WK-USRULNK-REJECT-SW.
041700     MOVE WS-C-REJECT-CD      TO WK-USRULNK-ERROR-CD.
041800     MOVE WS-C-REJECT-MSG     TO WK-USRULNK-ERROR-MSG.
041900
042000 E909-SET-ERROR-RESULT-EX.
042100     EXIT.
042200
042300*-----------------------------------------------------------------
042400 F000-BUILD-TIMESTAMP.
042500*-----------------------------------------------------------------
042600     ACCEPT WS-TODAY-8 FROM DATE.
042700     ACCEPT WS-NOW-8   FROM TIME.
042800     MOVE "20"          TO WS-TS-CC.
042900     MOVE WS-TODAY-YY   TO WS-TS-YY.
043000     MOVE WS-TODAY-MM   TO WS-TS-MM.
043100     MOVE WS-TODAY-DD   TO WS-TS-DD.
043200     MOVE WS-NOW-HH     TO WS-TS-HH.
043300     MOVE WS-NOW-MN     TO WS-TS-MN.
043400     MOVE WS-NOW-SS     TO WS-TS-SS.
043500 F009-BUILD-TIMESTAMP-EX.
043600     EXIT.
043700
043800*-----------------------------------------------------------------
043900 Z000-END-PROGRAM-ROUTINE.
044000*-----------------------------------------------------------------
044100     IF  UPSI-SWITCH-0-ON
044200         MOVE WS-C-UPDATED-COUNT TO WS-C-COUNTER-TRACE
044300         DISPLAY "USRUPD1 - USERS UPDATED "
044400                 WS-C-COUNTER-TRACE-D
044500         MOVE WS-C-REJECTED-COUNT TO WS-C-COUNTER-TRACE
044600         DISPLAY "USRUPD1 - TRANSACTIONS REJECTED "
044700                 WS-C-COUNTER-TRACE-D
044800     END-IF.
044900
045000     CLOSE USRMAST DEPTMST USRROLE.
045100
045200 Z099-END-PROGRAM-ROUTINE-EX.
045300     EXIT.
045400
045500******************************************************************
045600*************** END OF PROGRAM SOURCE - USRUPD1 ***************
045700******************************************************************
