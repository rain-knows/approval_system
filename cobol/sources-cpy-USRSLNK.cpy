000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C09 TMPRSH 02/06/2015 - UPDATE-USER-STATUS LINKAGE - INITIAL
000600*                          - VERSION FOR USRSTA1 CALL - REQ 2702
000700* ----------------------------------------------------------------
000800 01  WK-USRSLNK.
000900     05  WK-USRSLNK-INPUT.
001000        10  WK-USRSLNK-USR-ID        PIC 9(09).
001100        10  WK-USRSLNK-STATUS        PIC 9(01).
001200     05  WK-USRSLNK-OUTPUT.
001300        10  WK-USRSLNK-REJECT-SW     PIC X(01).
001400            88  WK-USRSLNK-REJECTED         VALUE "Y".
001500            88  WK-USRSLNK-ACCEPTED         VALUE "N".
001600        10  WK-USRSLNK-ERROR-CD      PIC X(03).
001700        10  WK-USRSLNK-ERROR-MSG     PIC X(60).
001800        10  WK-USRSLNK-USERNAME      PIC X(50).
001900        10  WK-USRSLNK-UPDATED-AT    PIC X(19).
