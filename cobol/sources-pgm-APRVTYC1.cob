000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. APRVTYC1.
000300 AUTHOR. MATILDA WEE TL.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 14 DEC 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO LOOK UP ONE
001100*              APPROVAL-TYPE ROW BY TYPE-CODE WHERE STATUS = 1
001200*              (ENABLED), FOR THE TYPE-DETAIL ENQUIRY SCREEN.
001300*              CALLED ONCE PER ENQUIRY BY THE ON-LINE MONITOR.
001400*
001500*=================================================================
001600*
001700* HISTORY OF AMENDMENT :
001800*=================================================================
001900*
002000* WF8E05 - TMPNOL  - 14/12/2009 - INITIAL VERSION - TYPE LOOKUP
002100*                     BY CODE - REQ 2219
002200*-----------------------------------------------------------------
002300* WF9D15 - TMPKLO  - 14/06/2011 - CENTURY FIX - NO DATE FIELDS ON
002400*                     THIS FILE, REVIEWED AND CLOSED - Y2K
002500*-----------------------------------------------------------------
002600* WF2C02 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
002700*                     BATCH EXTRACT OVER ITS OWN ATCQTXN/ATCOUT
002800*                     FILES TO A CALLED SUBROUTINE RETURNING THE
002900*                     LOOKUP RESULT IN WK-ATCLNK - BRINGS THE
003000*                     PROGRAM IN LINE WITH THE CALLED-ROUTINE
003100*                     CONVENTION USED ACROSS THE REST OF THE
003200*                     SUITE - REQ 2702
003300*=================================================================
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004100        UPSI-0 IS UPSI-SWITCH-0.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400        SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
004500        ORGANIZATION IS INDEXED
004600        ACCESS MODE IS RANDOM
004700        RECORD KEY IS APT-TYPE-CODE
004800        FILE STATUS IS WK-C-FILE-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  APRTYPE
005300        LABEL RECORDS ARE OMITTED.
005400 01  APRTYPE-REC.
005500        COPY APRTYPE.
005600
005700 WORKING-STORAGE SECTION.
005710 01  FILLER                      PIC X(24) VALUE
005720        "** PROGRAM APRVTYC1  **".
005730
005740*        STANDALONE COUNTER - TIMES A DISABLED APPROVAL TYPE WAS
005750*        LOOKED UP AND TREATED AS NOT FOUND THIS RUN.
005760 77  WS-C-DISABLED-HIT-COUNT     COMP PIC 9(05) VALUE ZERO.
006000
006100 01  WK-C-COMMON.
006200        COPY CMNFLAG.
006300
006400 01  WS-C-WORK-AREA.
006500     05  WS-C-FOUND-COUNT        COMP PIC 9(07) VALUE ZERO.
006600     05  WS-C-NOT-FOUND-COUNT     COMP PIC 9(07) VALUE ZERO.
006700     05  FILLER                  PIC X(09).
006800
006900* ---------------------------------------------------------------
007000* ALTERNATE VIEW OF THE WORK-AREA COUNTERS, USED ONLY TO CLEAR
007100* BOTH COUNTERS AT CALL ENTRY.
007200 01  WS-WORK-AREA-R REDEFINES WS-C-WORK-AREA.
007300     05  FILLER                  PIC X(23).
007400
007500* ---------------------------------------------------------------
007600* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
007700* ONLY FOR THE END-OF-CALL DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
007800 01  WS-C-COUNTER-TRACE          PIC 9(07).
007900 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
008000     05  WS-C-COUNTER-TRACE-D    PIC X(07).
008100
008150* ---------------------------------------------------------------
008160* ALTERNATE VIEW OF THE TYPE CODE, USED ONLY WHEN TRACING A
008170* NOT-FOUND LOOKUP TO THE JOB LOG UNDER UPSI-0.
008180 01  WS-C-TRACE-CODE             PIC X(30).
008190 01  WS-C-TRACE-CODE-R REDEFINES WS-C-TRACE-CODE.
008195     05  FILLER                  PIC X(30).
008200****************
008300 LINKAGE SECTION.
008400****************
008500        COPY ATCLNK.
008600
008700 PROCEDURE DIVISION USING WK-ATCLNK.
008800****************************************
008900 MAIN-MODULE.
009000     PERFORM A000-START-PROGRAM-ROUTINE
009100        THRU A099-START-PROGRAM-ROUTINE-EX.
009200     PERFORM B000-LOOKUP-ONE-TYPE
009300        THRU B099-LOOKUP-ONE-TYPE-EX.
009400     PERFORM Z000-END-PROGRAM-ROUTINE
009500        THRU Z099-END-PROGRAM-ROUTINE-EX.
009600     GOBACK.
009700
009800*-----------------------------------------------------------------
009900 A000-START-PROGRAM-ROUTINE.
010000*-----------------------------------------------------------------
010100     MOVE ZERO TO WS-C-WORK-AREA.
010200     MOVE "N" TO WK-ATCLNK-FOUND-SW.
010300
010400     OPEN INPUT APRTYPE.
010500     IF  NOT WK-C-SUCCESSFUL
010600         DISPLAY "APRVTYC1 - OPEN FILE ERROR - APRTYPE"
010700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010800         GO TO Y900-ABNORMAL-TERMINATION
010900     END-IF.
011000
011100 A099-START-PROGRAM-ROUTINE-EX.
011200     EXIT.
011300
011400*-----------------------------------------------------------------
011500 Y900-ABNORMAL-TERMINATION.
011600*-----------------------------------------------------------------
011700     PERFORM Z000-END-PROGRAM-ROUTINE
011800        THRU Z099-END-PROGRAM-ROUTINE-EX.
011900     EXIT PROGRAM.
012000
012100*-----------------------------------------------------------------
012200 B000-LOOKUP-ONE-TYPE.
012300*-----------------------------------------------------------------
012400     MOVE WK-ATCLNK-TYPE-CODE TO APT-TYPE-CODE.
012500     READ APRTYPE KEY IS APT-TYPE-CODE
012600         INVALID KEY
012700             PERFORM C900-SET-NOT-FOUND
012800                THRU C999-SET-NOT-FOUND-EX
012900             GO TO B099-LOOKUP-ONE-TYPE-EX
013000     END-READ.
013100
013200     IF  APT-DISABLED
013250         ADD 1 TO WS-C-DISABLED-HIT-COUNT
013300         PERFORM C900-SET-NOT-FOUND
013400            THRU C999-SET-NOT-FOUND-EX
013500         GO TO B099-LOOKUP-ONE-TYPE-EX
013600     END-IF.
013700
013800     ADD 1 TO WS-C-FOUND-COUNT.
013900     MOVE "Y"               TO WK-ATCLNK-FOUND-SW.
014000     MOVE APT-TYPE-NAME      TO WK-ATCLNK-TYPE-NAME.
014100     MOVE APT-TYPE-ICON       TO WK-ATCLNK-TYPE-ICON.
014200     MOVE APT-TYPE-COLOR      TO WK-ATCLNK-TYPE-COLOR.
014300
014400 B099-LOOKUP-ONE-TYPE-EX.
014500     EXIT.
014600
014700*-----------------------------------------------------------------
014800 C900-SET-NOT-FOUND.
014900*-----------------------------------------------------------------
015000     ADD 1 TO WS-C-NOT-FOUND-COUNT.
015100     MOVE "N"                TO WK-ATCLNK-FOUND-SW.
015200     MOVE "404"               TO WK-ATCLNK-ERROR-CD.
015300     MOVE "APPROVAL TYPE NOT FOUND" TO WK-ATCLNK-ERROR-MSG.
015310     IF  UPSI-SWITCH-0-ON
015320         MOVE WK-ATCLNK-TYPE-CODE TO WS-C-TRACE-CODE
015330         DISPLAY "APRVTYC1 - TYPE NOT FOUND " WS-C-TRACE-CODE
015340     END-IF.
015400
015500 C999-SET-NOT-FOUND-EX.
015600     EXIT.
015700
015800*-----------------------------------------------------------------
015900 Z000-END-PROGRAM-ROUTINE.
016000*-----------------------------------------------------------------
016100     MOVE WS-C-FOUND-COUNT TO WS-C-COUNTER-TRACE.
016200     IF  UPSI-SWITCH-0-ON
016300         DISPLAY "APRVTYC1 - TYPES FOUND "
016400                 WS-C-COUNTER-TRACE-D
016500         MOVE WS-C-NOT-FOUND-COUNT TO WS-C-COUNTER-TRACE
016600         DISPLAY "APRVTYC1 - TYPES NOT FOUND "
016700                 WS-C-COUNTER-TRACE-D
016800     END-IF.
016900
017000     CLOSE APRTYPE.
017100
017200 Z099-END-PROGRAM-ROUTINE-EX.
017300     EXIT.
017400
017500******************************************************************
017600*************** END OF PROGRAM SOURCE - APRVTYC1 ***************
017700******************************************************************
