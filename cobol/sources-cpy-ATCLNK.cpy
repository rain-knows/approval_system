000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C02 TMPRSH 02/06/2015 - TYPE-LOOKUP-BY-CODE LINKAGE - INITIAL
000600*                          - VERSION FOR APRVTYC1 CALL - REQ 2702
000700* ----------------------------------------------------------------
000800 01  WK-ATCLNK.
000900     05  WK-ATCLNK-INPUT.
001000        10  WK-ATCLNK-TYPE-CODE    PIC X(30).
001100     05  WK-ATCLNK-OUTPUT.
001200        10  WK-ATCLNK-FOUND-SW     PIC X(01).
001300            88  WK-ATCLNK-FOUND            VALUE "Y".
001400            88  WK-ATCLNK-NOT-FOUND        VALUE "N".
001500        10  WK-ATCLNK-TYPE-NAME    PIC X(50).
001600        10  WK-ATCLNK-TYPE-ICON    PIC X(50).
001700        10  WK-ATCLNK-TYPE-COLOR   PIC X(20).
001800        10  WK-ATCLNK-ERROR-CD     PIC X(03).
001900        10  WK-ATCLNK-ERROR-MSG    PIC X(60).
