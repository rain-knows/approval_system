000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* WF1R00 14/02/1991 RSHAUGH  INITIAL VERSION
000500* WF2K04 22/07/1994 RSHAUGH  ADD WNT-APPROVER-ID FOR POSITION-
000600*                            HOLDER NODES - REQ 1188
000700*****************************************************************
000800
000900     05  WFN-RECORD                PIC X(100).
001000*
001100* I-O FORMAT: WFNODER
001200* FROM FILE WFNODE
001300* WORKFLOW NODE TEMPLATE - DETAIL OF WFTMPL, ONE PER STEP
001400*****************************************************************
001500
001600     05  WFN-RECORD-R REDEFINES WFN-RECORD.
001700
001800         06  WFN-WORKFLOW-ID       PIC 9(09).
001900*        PARENT WORKFLOW ID
002000
002100         06  WFN-NODE-ORDER        PIC 9(03).
002200*        1-BASED SEQUENCE NO WITHIN WORKFLOW
002300
002400         06  WFN-NODE-NAME         PIC X(50).
002500*        STEP DISPLAY NAME
002600
002700         06  WFN-APPROVER-TYPE     PIC X(20).
002800*        USER / DEPARTMENT_HEAD / POSITION / OTHER
002900
003000         06  WFN-APPROVER-ID       PIC 9(09).
003100*        EXPLICIT APPROVER OR POSITION ID WHEN TYPE IS
003200*        USER OR POSITION
003300
003400         06  FILLER                PIC X(09).
