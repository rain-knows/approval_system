000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C10 TMPRSH 02/06/2015 - SUBMIT-APPROVAL LINKAGE - INITIAL
000600*                          - VERSION FOR APRVCRE1 CALL -
000700*                          - ATTACHMENT LIST CAPPED AT 5 IDS PER
000800*                          - CALL, MATCHING THE ON-LINE SCREEN -
000900*                          - REQ 2702
001000* ----------------------------------------------------------------
001100 01  WK-APRCLNK.
001200     05  WK-APRCLNK-INPUT.
001300        10  WK-APRCLNK-TITLE         PIC X(100).
001400        10  WK-APRCLNK-TYPE-CODE     PIC X(30).
001500        10  WK-APRCLNK-CONTENT       PIC X(2000).
001600        10  WK-APRCLNK-INIT-ID       PIC 9(09).
001700        10  WK-APRCLNK-PRIOR-SW      PIC X(01).
001800            88  WK-APRCLNK-PRIOR-SUPPLIED   VALUE "Y".
001900        10  WK-APRCLNK-PRIORITY      PIC 9(01).
002000        10  WK-APRCLNK-DEADLINE      PIC X(19).
002100        10  WK-APRCLNK-ATT-COUNT     PIC 9(02).
002200        10  WK-APRCLNK-ATT-ID OCCURS 5 TIMES
002300                                     PIC X(36).
002400     05  WK-APRCLNK-OUTPUT.
002500        10  WK-APRCLNK-AR-ID         PIC X(36).
002600        10  WK-APRCLNK-AR-TITLE      PIC X(100).
002700        10  WK-APRCLNK-AR-TYPE-CODE  PIC X(30).
002800        10  WK-APRCLNK-TYPE-NAME     PIC X(50).
002900        10  WK-APRCLNK-TYPE-ICON     PIC X(50).
003000        10  WK-APRCLNK-TYPE-COLOR    PIC X(20).
003100        10  WK-APRCLNK-INITR-ID      PIC 9(09).
003200        10  WK-APRCLNK-INITR-NAME    PIC X(50).
003300        10  WK-APRCLNK-AR-STATUS     PIC 9(01).
003400        10  WK-APRCLNK-NODE-ORDER    PIC 9(03).
003500        10  WK-APRCLNK-ERROR-CD      PIC X(03).
003600        10  WK-APRCLNK-ERROR-MSG     PIC X(60).
