000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. APRVRES1.
000300 AUTHOR. R SHAUGHNESSY.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 10 DEC 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO RESOLVE THE REAL
001100*              APPROVER FOR ONE WORKFLOW NODE.  CALLED ONCE PER
001200*              NODE BY APRVCRE1 DURING APPROVAL SUBMISSION.
001300*
001400*=================================================================
001500*
001600* HISTORY OF AMENDMENT :
001700*=================================================================
001800*
001900* WF6A02 - TMPRSH  - 07/06/2004 - APPROVER RESOLUTION FACTORED
002000*                     OUT OF APRVCRE1 - REQ 1588
002100*                     - Initial Version.
002200*-----------------------------------------------------------------
002300* WF7B19 - TMPNOL  - 18/02/2008 - DEPARTMENT HEAD LOOKUP NOW
002400*                     FALLS BACK TO THE ADMINISTRATOR ID (1)
002500*                     WHEN THE DEPARTMENT HAS NO LEADER ON FILE,
002600*                     RATHER THAN LEAVING THE NODE UNRESOLVED -
002700*                     HELPDESK TICKET 33107
002800*-----------------------------------------------------------------
002900* WF9D03 - TMPKLO  - 02/02/2011 - UNRECOGNISED APPROVER-TYPE
003000*                     VALUES NOW DEFAULT TO THE ADMINISTRATOR
003100*                     RATHER THAN ABENDING THE RUN
003200*=================================================================
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-AS400.
003700 OBJECT-COMPUTER. IBM-AS400.
003800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003900        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200        SELECT DEPTMST ASSIGN TO DATABASE-DEPTMST
004300        ORGANIZATION IS INDEXED
004400        ACCESS MODE IS RANDOM
004500        RECORD KEY IS DEPT-ID
004600        FILE STATUS IS WK-C-FILE-STATUS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  DEPTMST
005100     LABEL RECORDS ARE OMITTED.
005200 01  DEPTMST-REC.
005300     COPY DEPTMST.
005400
005500 WORKING-STORAGE SECTION.
005510 01  FILLER                      PIC X(24) VALUE
005520        "** PROGRAM APRVRES1  **".
005530
005540*        STANDALONE COUNTER - TIMES THE UNRECOGNIZED-APPROVER-TYPE
005550*        FALLBACK TO THE ADMINISTRATOR ID WAS TAKEN THIS RUN.
005560 77  WS-C-ADMIN-FALLBACK-COUNT   COMP PIC 9(05) VALUE ZERO.
005800
005900 01  WK-C-COMMON.
006000        COPY CMNFLAG.
006100
006200 01  WS-C-WORK-AREA.
006300     05  WS-C-ADMIN-ID           PIC 9(09) VALUE 1.
006400*        ADMINISTRATOR ID - FALLBACK FOR EVERY UNRESOLVED NODE
006500     05  WS-C-CALL-COUNT         COMP PIC 9(05) VALUE ZERO.
006600*        COUNTS RESOLUTIONS PERFORMED THIS RUN - DIAG DISPLAY ONLY
006700     05  WS-C-DEPT-HEAD-COUNT    COMP PIC 9(05) VALUE ZERO.
006800*        COUNTS DEPARTMENT-HEAD BRANCH HITS
006900     05  FILLER                  PIC X(09).
007000
007100* ---------------------------------------------------------------
007200* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RESOLVED APPROVER FIELD,
007300* KEPT FOR THE TRACE DISPLAY BELOW WHEN UPSI-0 IS SWITCHED ON
007400* AT AN IPL FOR DIAGNOSTIC RUNS.
007500 01  WS-TRACE-ID                 PIC 9(09).
007600 01  WS-TRACE-ID-R REDEFINES WS-TRACE-ID.
007700     05  WS-TRACE-ID-DISP        PIC X(09).
007800
007900* ---------------------------------------------------------------
008000* ALTERNATE VIEW OF THE WORK AREA USED WHEN DISPLAYING THE
008100* RUN COUNTERS TOGETHER AS ONE PRINTABLE LINE AT END-OF-RUN.
008200 01  WS-COUNTERS-R REDEFINES WS-C-WORK-AREA.
008300     05  FILLER                  PIC X(09).
008400     05  WS-CTR-DISP-1           PIC X(05).
008500     05  WS-CTR-DISP-2           PIC X(05).
008600     05  FILLER                  PIC X(09).
008700
008800* ---------------------------------------------------------------
008900* ALTERNATE VIEW OF THE DEPARTMENT MASTER RECORD BUFFER, USED TO
009000* PICK OFF THE LEADER-ID FIELD WITHOUT DISTURBING THE FD COPY.
009100 01  WS-DEPT-ECHO                PIC X(080).
009200 01  WS-DEPT-ECHO-R REDEFINES WS-DEPT-ECHO.
009300     05  WS-DEPT-ECHO-ID         PIC 9(09).
009400     05  WS-DEPT-ECHO-NAME       PIC X(50).
009500     05  WS-DEPT-ECHO-LEADER     PIC 9(09).
009600     05  FILLER                  PIC X(12).
009700
009800****************
009900 LINKAGE SECTION.
010000****************
010100        COPY RESLINK.
010200
010300 PROCEDURE DIVISION USING WK-RESLINK.
010400****************************************
010500 MAIN-MODULE.
010600     PERFORM A000-RESOLVE-APPROVER
010700        THRU A099-RESOLVE-APPROVER-EX.
010800     GOBACK.
010900
011000*-----------------------------------------------------------------
011100*
011200 A000-RESOLVE-APPROVER.
011300*-----------------------------------------------------------------
011400*
011500     ADD 1 TO WS-C-CALL-COUNT.
011600
011700     EVALUATE WK-RESLINK-APPR-TYPE
011800         WHEN "USER"
011900             MOVE WK-RESLINK-APPR-ID TO WK-RESLINK-RESOLVED
012000         WHEN "POSITION"
012100*                  POSITION-HOLDER LOOKUP TABLE IS NOT YET
012200*                  IMPLEMENTED - THE TEMPLATE ID IS USED AS-IS.
012300             MOVE WK-RESLINK-APPR-ID TO WK-RESLINK-RESOLVED
012400         WHEN "DEPARTMENT_HEAD"
012500             PERFORM B000-RESOLVE-DEPT-HEAD
012600                THRU B099-RESOLVE-DEPT-HEAD-EX
012700         WHEN OTHER
012750             MOVE WS-C-ADMIN-ID TO WK-RESLINK-RESOLVED
012800             ADD 1 TO WS-C-ADMIN-FALLBACK-COUNT
012900     END-EVALUATE.
013000
013100     MOVE WK-RESLINK-RESOLVED TO WS-TRACE-ID.
013200     IF  UPSI-SWITCH-0-ON
013300         MOVE WS-C-CALL-COUNT TO WS-CTR-DISP-1
013400         MOVE WS-C-DEPT-HEAD-COUNT TO WS-CTR-DISP-2
013500         DISPLAY "APRVRES1 - RESOLVED APPROVER "
013600                 WS-TRACE-ID-DISP
013700         DISPLAY "APRVRES1 - CALLS " WS-CTR-DISP-1
013800                 " DEPT-HEAD HITS " WS-CTR-DISP-2
013900     END-IF.
014000
014100 A099-RESOLVE-APPROVER-EX.
014200     EXIT.
014300
014400*-----------------------------------------------------------------
014500 B000-RESOLVE-DEPT-HEAD.
014600*-----------------------------------------------------------------
014700*    THE INITIATOR MUST HAVE A DEPARTMENT, AND THAT DEPARTMENT
014800*    MUST HAVE A LEADER ON FILE, OR THE ADMINISTRATOR (1) IS
014900*    USED INSTEAD.
015000     ADD 1 TO WS-C-DEPT-HEAD-COUNT.
015100     MOVE WS-C-ADMIN-ID TO WK-RESLINK-RESOLVED.
015200
015300     IF  WK-RESLINK-DEPT-ID EQUAL ZERO
015400         GO TO B099-RESOLVE-DEPT-HEAD-EX
015500     END-IF.
015600
015700     OPEN INPUT DEPTMST.
015800     IF  NOT WK-C-SUCCESSFUL
015900         DISPLAY "APRVRES1 - OPEN FILE ERROR - DEPTMST"
016000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100         GO TO B099-RESOLVE-DEPT-HEAD-EX
016200     END-IF.
016300
016400     MOVE WK-RESLINK-DEPT-ID TO DEPT-ID.
016500     READ DEPTMST KEY IS DEPT-ID
016600         INVALID KEY
016700             CLOSE DEPTMST
016800             GO TO B099-RESOLVE-DEPT-HEAD-EX
016900     END-READ.
017000
017100     IF  DEPT-LEADER-ID NOT EQUAL ZERO
017200         MOVE DEPT-LEADER-ID TO WK-RESLINK-RESOLVED
017300     END-IF.
017400
017500     CLOSE DEPTMST.
017600
017700 B099-RESOLVE-DEPT-HEAD-EX.
017800     EXIT.
017900
018000******************************************************************
018100*************** END OF PROGRAM SOURCE - APRVRES1 ***************
018200******************************************************************
