000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRENC1.
000300 AUTHOR. R SHAUGHNESSY.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 19 MAY 2015.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE THAT ONE-WAY ENCODES A
001100*              PLAINTEXT PASSWORD CANDIDATE BEFORE IT IS EITHER
001200*              WRITTEN TO USRMAST OR COMPARED AGAINST THE
001300*              ENCODED VALUE ALREADY ON USRMAST.  CALLED BY
001400*              USRCRE1, USRUPD1 AND USRPWD1 - THE PLAINTEXT
001500*              PASSWORD IS NEVER STORED OR COMPARED DIRECTLY.
001600*
001700*=================================================================
001800*
001900* HISTORY OF AMENDMENT :
002000*=================================================================
002100*
002200* WF2B01 - TMPDNV  - 19/05/2015 - SECURITY AUDIT FINDING SA-115 -
002300*                     PASSWORD ENCODE ROUTINE FACTORED OUT OF
002400*                     USRCRE1/USRUPD1/USRPWD1 SO ALL THREE CALL
002500*                     ONE COMMON ENCODER - REQ 2701
002600*                     - Initial Version.
002700*=================================================================
002800*
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-AS400.
003200 OBJECT-COMPUTER. IBM-AS400.
003300 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
003500        UPSI-0 IS UPSI-SWITCH-0.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 01  FILLER                      PIC X(24) VALUE
004000        "** PROGRAM USRENC1   **".
004100
004200 77  WS-C-CALL-COUNT             COMP PIC 9(07) VALUE ZERO.
004300*        COUNTS ENCODE CALLS PERFORMED THIS RUN - DIAG ONLY
004400
004500* ---------------------------------------------------------------
004600* ALTERNATE DISPLAY VIEW OF THE CALL COUNTER, FOR THE TRACE LINE
004700* BELOW WHEN UPSI-0 IS SWITCHED ON AT AN IPL FOR DIAGNOSTIC RUNS.
004800 01  WS-C-CALL-TRACE             PIC 9(07).
004900 01  WS-C-CALL-TRACE-R REDEFINES WS-C-CALL-TRACE.
005000     05  WS-C-CALL-TRACE-D       PIC X(07).
005100
005200* ---------------------------------------------------------------
005300* THE SUBSTITUTION TABLE BELOW IS THE SHOP'S STANDARD "WF-ROT31"
005400* ENCODE TABLE - EVERY LETTER AND DIGIT IN THE CANDIDATE FIELD IS
005500* TRANSLATED THROUGH THIS TABLE ONE TIME; SPACES AND ANY OTHER
005600* CHARACTER OUTSIDE THE TABLE PASS THROUGH UNCHANGED.  THE SAME
005700* TABLE IS USED WHETHER THE CALLER IS ENCODING FOR STORAGE OR
005800* ENCODING A CANDIDATE FOR COMPARISON - THE ROUTINE NEVER RUNS
005900* THE TRANSLATION BACKWARDS.
006000 01  WS-C-PLAIN-CHARS.
006010     05  FILLER PIC X(31) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZabcde".
006020     05  FILLER PIC X(31) VALUE "fghijklmnopqrstuvwxyz0123456789".
006200 01  WS-C-CODE-CHARS.
006210     05  FILLER PIC X(31) VALUE "fghijklmnopqrstuvwxyz0123456789".
006220     05  FILLER PIC X(31) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZabcde".
006400
006500* ---------------------------------------------------------------
006600* AFTER SUBSTITUTION THE TWO 50-BYTE HALVES OF THE FIELD ARE
006700* ALSO TRANSPOSED, SO THE ENCODED FORM CANNOT BE READ BACK BYTE
006800* FOR BYTE AGAINST THE SUBSTITUTION TABLE ALONE.
006900 01  WS-ENCODE-WORK              PIC X(100).
007000 01  WS-ENCODE-HALVES REDEFINES WS-ENCODE-WORK.
007100     05  WS-ENCODE-HALF-1        PIC X(50).
007200     05  WS-ENCODE-HALF-2        PIC X(50).
007300
007400 01  WS-ENCODE-TEMP              PIC X(100).
007500 01  WS-ENCODE-TEMP-R REDEFINES WS-ENCODE-TEMP.
007600     05  WS-ENCODE-TEMP-HALF-1   PIC X(50).
007700     05  WS-ENCODE-TEMP-HALF-2   PIC X(50).
007800
007900****************
008000 LINKAGE SECTION.
008100****************
008200        COPY PWDLINK.
008300
008400 PROCEDURE DIVISION USING WK-PWDLINK.
008500****************************************
008600 MAIN-MODULE.
008700     PERFORM A000-ENCODE-PASSWORD
008800        THRU A099-ENCODE-PASSWORD-EX.
008900     GOBACK.
009000
009100*-----------------------------------------------------------------
009200*
009300 A000-ENCODE-PASSWORD.
009400*-----------------------------------------------------------------
009500*
009600     ADD 1 TO WS-C-CALL-COUNT.
009700
009800     MOVE WK-PWDLINK-PLAIN TO WS-ENCODE-WORK.
009900     INSPECT WS-ENCODE-WORK
010000         CONVERTING WS-C-PLAIN-CHARS TO WS-C-CODE-CHARS.
010100
010200     MOVE WS-ENCODE-HALF-2 TO WS-ENCODE-TEMP-HALF-1.
010300     MOVE WS-ENCODE-HALF-1 TO WS-ENCODE-TEMP-HALF-2.
010400
010500     MOVE WS-ENCODE-TEMP TO WK-PWDLINK-ENCODED.
010600
010700     IF  UPSI-SWITCH-0-ON
010800         MOVE WS-C-CALL-COUNT TO WS-C-CALL-TRACE
010900         DISPLAY "USRENC1 - ENCODE CALLS " WS-C-CALL-TRACE-D
011000     END-IF.
011100
011200 A099-ENCODE-PASSWORD-EX.
011300     EXIT.
011400
011500******************************************************************
011600*************** END OF PROGRAM SOURCE - USRENC1 ****************
011700******************************************************************
