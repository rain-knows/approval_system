000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRPWD1.
000300 AUTHOR. R SHAUGHNESSY.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 22 DEC 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO CHANGE ONE USER'S
001100*              PASSWORD.  THE SUPPLIED OLD PASSWORD MUST MATCH
001200*              THE STORED (ENCODED) PASSWORD, AND THE SUPPLIED
001300*              NEW PASSWORD MUST DIFFER FROM IT - CALLED ONCE
001400*              PER REQUEST BY THE ON-LINE MONITOR.
001500*
001600*=================================================================
001700*
001800* HISTORY OF AMENDMENT :
001900*=================================================================
002000*
002100* WF8E10 - TMPNOL  - 22/12/2009 - INITIAL VERSION - CHANGE-
002200*                     PASSWORD TRANSACTION DRIVER - REQ 2224
002300*-----------------------------------------------------------------
002400* WF9D21 - TMPKLO  - 14/06/2011 - CENTURY FIX - TIMESTAMP BUILD
002500*                     ROUTINE NOW CARRIES A 4-DIGIT CENTURY
002600*                     THROUGHOUT - Y2K
002700*-----------------------------------------------------------------
002800* WF2B04 - TMPDNV  - 19/05/2015 - SECURITY AUDIT FINDING SA-115 -
002900*                     OLD/NEW PASSWORD COMPARISONS AND THE FINAL
003000*                     STORE NOW GO THROUGH USRENC1 - THE RAW
003100*                     TRANSACTION FIELDS WERE PREVIOUSLY COMPARED
003200*                     AND STORED DIRECTLY - REQ 2701
003300*-----------------------------------------------------------------
003400* WF2C11 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
003500*                     BATCH DRIVER OVER ITS OWN USRPTXN/USRPOUT
003600*                     FILES TO A CALLED SUBROUTINE RETURNING ITS
003700*                     RESULT IN WK-USRPLNK - BRINGS THE PROGRAM
003800*                     IN LINE WITH THE CALLED-ROUTINE CONVENTION
003900*                     USED ACROSS THE REST OF THE SUITE - REQ 2702
004000*=================================================================
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004700        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004800        UPSI-0 IS UPSI-SWITCH-0.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100        SELECT USRMAST ASSIGN TO DATABASE-USRMAST
005200        ORGANIZATION IS INDEXED
005300        ACCESS MODE IS RANDOM
005400        RECORD KEY IS USR-ID
005500        FILE STATUS IS WK-C-FILE-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  USRMAST
006000        LABEL RECORDS ARE OMITTED.
006100        COPY USRMAST.
006200
006300 WORKING-STORAGE SECTION.
006310 01  FILLER                      PIC X(24) VALUE
006320        "** PROGRAM USRPWD1   **".
006330
006340*        STANDALONE COUNTER - REQUESTS REJECTED THIS RUN, TRACED
006350*        UNDER UPSI-0 AT Z000.
006360 77  WS-C-REJECTED-COUNT         COMP PIC 9(07) VALUE ZERO.
006600
006700 01  WK-C-COMMON.
006800        COPY CMNFLAG.
006900
007000 01  WS-C-SWITCHES.
007100     05  WS-C-REJECT-SW          PIC X(01) VALUE "N".
007200         88  WS-TRANSACTION-REJECTED     VALUE "Y".
007300
007400* ---------------------------------------------------------------
007500* ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR THE
007600* SWITCH AT THE START OF EACH CALL.
007700 01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
007800     05  FILLER                  PIC X(01).
007900
008000 01  WS-C-WORK-AREA.
008100     05  WS-C-UPDATED-COUNT      COMP PIC 9(07) VALUE ZERO.
008300     05  FILLER                  PIC X(09).
008400
008500* ---------------------------------------------------------------
008600* CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
008700* STAMPED ON USR-UPDATED-AT.
008800* ---------------------------------------------------------------
008900 01  WS-TODAY-8                  PIC 9(08).
009000 01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
009100     05  WS-TODAY-CC             PIC 9(02).
009200     05  WS-TODAY-YY             PIC 9(02).
009300     05  WS-TODAY-MM             PIC 9(02).
009400     05  WS-TODAY-DD             PIC 9(02).
009500
009600 01  WS-NOW-8                    PIC 9(08).
009700 01  WS-NOW-8-R REDEFINES WS-NOW-8.
009800     05  WS-NOW-HH               PIC 9(02).
009900     05  WS-NOW-MN               PIC 9(02).
010000     05  WS-NOW-SS               PIC 9(02).
010100     05  WS-NOW-HS               PIC 9(02).
010200
010300 01  WS-TIMESTAMP-19              PIC X(19).
010400 01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
010500     05  WS-TS-CC                PIC X(02).
010600     05  WS-TS-YY                PIC X(02).
010700     05  FILLER                  PIC X(01) VALUE "-".
010800     05  WS-TS-MM                PIC X(02).
010900     05  FILLER                  PIC X(01) VALUE "-".
011000     05  WS-TS-DD                PIC X(02).
011100     05  FILLER                  PIC X(01) VALUE "-".
011200     05  WS-TS-HH                PIC X(02).
011300     05  FILLER                  PIC X(01) VALUE ".".
011400     05  WS-TS-MN                PIC X(02).
011500     05  FILLER                  PIC X(01) VALUE ".".
011600     05  WS-TS-SS                PIC X(02).
011700
011800* ---------------------------------------------------------------
011900* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
012000* ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
012100 01  WS-C-COUNTER-TRACE          PIC 9(07).
012200 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
012300     05  WS-C-COUNTER-TRACE-D    PIC X(07).
012400
012500* ---------------------------------------------------------------
012600* LINKAGE AREA FOR THE CALL TO THE ONE-WAY PASSWORD ENCODER, AND
012700* TWO HOLDING FIELDS FOR THE ENCODED OLD/NEW CANDIDATES - SEE
012800* C000-PROCESS-ONE-TRANSACTION AND E000-CHANGE-PASSWORD BELOW.
012900        COPY PWDLINK.
013000 01  WS-OLD-PASSWORD-ENCODED     PIC X(100).
013100 01  WS-NEW-PASSWORD-ENCODED     PIC X(100).
013200
013300****************
013400 LINKAGE SECTION.
013500****************
013600     COPY USRPLNK.
013700
013800 PROCEDURE DIVISION USING WK-USRPLNK.
013900****************************************
014000 MAIN-MODULE.
014100     PERFORM A000-START-PROGRAM-ROUTINE
014200        THRU A099-START-PROGRAM-ROUTINE-EX.
014300     PERFORM C000-PROCESS-ONE-TRANSACTION
014400        THRU C099-PROCESS-ONE-TRANSACTION-EX.
014500     PERFORM Z000-END-PROGRAM-ROUTINE
014600        THRU Z099-END-PROGRAM-ROUTINE-EX.
014700     GOBACK.
014800
014900*-----------------------------------------------------------------
015000 A000-START-PROGRAM-ROUTINE.
015100*-----------------------------------------------------------------
015200     OPEN I-O   USRMAST.
015300     IF  NOT WK-C-SUCCESSFUL
015400         DISPLAY "USRPWD1 - OPEN FILE ERROR - USRMAST"
015500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600         GO TO Y900-ABNORMAL-TERMINATION
015700     END-IF.
015800
015900 A099-START-PROGRAM-ROUTINE-EX.
016000     EXIT.
016100
016200*-----------------------------------------------------------------
016300 Y900-ABNORMAL-TERMINATION.
016400*-----------------------------------------------------------------
016500     PERFORM Z000-END-PROGRAM-ROUTINE
016600        THRU Z099-END-PROGRAM-ROUTINE-EX.
016700     EXIT PROGRAM.
016800
016900*-----------------------------------------------------------------
017000 C000-PROCESS-ONE-TRANSACTION.
017100*-----------------------------------------------------------------
017200     MOVE SPACES TO WS-C-SWITCHES.
017300     MOVE SPACES TO WK-USRPLNK-ERROR-CD WK-USRPLNK-ERROR-MSG.
017400
017500     MOVE WK-USRPLNK-USR-ID TO USR-ID.
017600     READ USRMAST KEY IS USR-ID
017700         INVALID KEY
017800             SET WS-TRANSACTION-REJECTED TO TRUE
017900             MOVE "404"            TO WK-USRPLNK-ERROR-CD
018000             MOVE "user not found" TO WK-USRPLNK-ERROR-MSG
018100     END-READ.
018200
018300     MOVE WK-USRPLNK-OLD-PASSWORD TO WK-PWDLINK-PLAIN.
018400     CALL "USRENC1" USING WK-PWDLINK.
018500     MOVE WK-PWDLINK-ENCODED      TO WS-OLD-PASSWORD-ENCODED.
018600
018700     MOVE WK-USRPLNK-NEW-PASSWORD TO WK-PWDLINK-PLAIN.
018800     CALL "USRENC1" USING WK-PWDLINK.
018900     MOVE WK-PWDLINK-ENCODED      TO WS-NEW-PASSWORD-ENCODED.
019000
019100     IF  NOT WS-TRANSACTION-REJECTED
019200         AND WS-OLD-PASSWORD-ENCODED NOT = USR-PASSWORD
019300         SET WS-TRANSACTION-REJECTED TO TRUE
019400         MOVE "400"                  TO WK-USRPLNK-ERROR-CD
019500         MOVE "incorrect old password" TO WK-USRPLNK-ERROR-MSG
019600     END-IF.
019700
019800     IF  NOT WS-TRANSACTION-REJECTED
019900         AND WS-NEW-PASSWORD-ENCODED = USR-PASSWORD
020000         SET WS-TRANSACTION-REJECTED TO TRUE
020100         MOVE "400"                  TO WK-USRPLNK-ERROR-CD
020200         MOVE "new password must differ from old" TO
020300              WK-USRPLNK-ERROR-MSG
020400     END-IF.
020500
020600     IF  WS-TRANSACTION-REJECTED
020700         ADD 1 TO WS-C-REJECTED-COUNT
020800         MOVE "Y" TO WK-USRPLNK-REJECT-SW
020900     ELSE
021000         PERFORM E000-CHANGE-PASSWORD
021100            THRU E009-CHANGE-PASSWORD-EX
021200     END-IF.
021300
021400 C099-PROCESS-ONE-TRANSACTION-EX.
021500     EXIT.
021600
021700*-----------------------------------------------------------------
021800 E000-CHANGE-PASSWORD.
021900*-----------------------------------------------------------------
022000     PERFORM F000-BUILD-TIMESTAMP THRU F009-BUILD-TIMESTAMP-EX.
022100
022200     MOVE WS-NEW-PASSWORD-ENCODED TO USR-PASSWORD.
022300     MOVE WS-TIMESTAMP-19     TO USR-UPDATED-AT.
022400
022500     REWRITE WK-C-USRMAST
022600         INVALID KEY
022700             SET WS-TRANSACTION-REJECTED TO TRUE
022800             MOVE "500"       TO WK-USRPLNK-ERROR-CD
022900             MOVE "rewrite of user record failed" TO
023000                  WK-USRPLNK-ERROR-MSG
023100     END-REWRITE.
023200
023300     IF  WS-TRANSACTION-REJECTED
023400         ADD 1 TO WS-C-REJECTED-COUNT
023500         MOVE "Y" TO WK-USRPLNK-REJECT-SW
023600         GO TO E009-CHANGE-PASSWORD-EX
023700     END-IF.
023800
023900     ADD 1 TO WS-C-UPDATED-COUNT.
024000     MOVE "N"            TO WK-USRPLNK-REJECT-SW.
024100     MOVE USR-USERNAME   TO WK-USRPLNK-USERNAME.
024200     MOVE USR-UPDATED-AT TO WK-USRPLNK-UPDATED-AT.
024300
024400 E009-CHANGE-PASSWORD-EX.
024500     EXIT.
024600
024700*-----------------------------------------------------------------
024800 F000-BUILD-TIMESTAMP.
024900*-----------------------------------------------------------------
025000     ACCEPT WS-TODAY-8 FROM DATE.
025100     ACCEPT WS-NOW-8   FROM TIME.
025200     MOVE "20"          TO WS-TS-CC.
025300     MOVE WS-TODAY-YY   TO WS-TS-YY.
025400     MOVE WS-TODAY-MM   TO WS-TS-MM.
025500     MOVE WS-TODAY-DD   TO WS-TS-DD.
025600     MOVE WS-NOW-HH     TO WS-TS-HH.
025700     MOVE WS-NOW-MN     TO WS-TS-MN.
025800     MOVE WS-NOW-SS     TO WS-TS-SS.
025900 F009-BUILD-TIMESTAMP-EX.
026000     EXIT.
026100
026200*-----------------------------------------------------------------
026300 Z000-END-PROGRAM-ROUTINE.
026400*-----------------------------------------------------------------
026500     IF  UPSI-SWITCH-0-ON
026600         MOVE WS-C-UPDATED-COUNT TO WS-C-COUNTER-TRACE
026700         DISPLAY "USRPWD1 - PASSWORDS CHANGED "
026800                 WS-C-COUNTER-TRACE-D
026900         MOVE WS-C-REJECTED-COUNT TO WS-C-COUNTER-TRACE
027000         DISPLAY "USRPWD1 - TRANSACTIONS REJECTED "
027100                 WS-C-COUNTER-TRACE-D
027200     END-IF.
027300
027400     CLOSE USRMAST.
027500
027600 Z099-END-PROGRAM-ROUTINE-EX.
027700     EXIT.
027800
027900******************************************************************
028000*************** END OF PROGRAM SOURCE - USRPWD1 ***************
028100******************************************************************
