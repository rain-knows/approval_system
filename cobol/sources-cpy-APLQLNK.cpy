000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C06 TMPRSH 02/06/2015 - MY-APPROVALS LIST LINKAGE - INITIAL
000600*                          - VERSION FOR APRVLST1 CALL - ROW
000700*                          - TABLE CAPPED AT 100 ROWS PER CALL -
000800*                          - REQ 2702
000900* ----------------------------------------------------------------
001000 01  WK-APLQLNK.
001100     05  WK-APLQLNK-INPUT.
001200        10  WK-APLQLNK-INITIATOR-ID  PIC 9(09).
001300        10  WK-APLQLNK-STAT-FLT-SW   PIC X(01).
001400            88  WK-APLQLNK-STATUS-FILTER-ON VALUE "Y".
001500        10  WK-APLQLNK-STATUS        PIC 9(01).
001600        10  WK-APLQLNK-PAGE          PIC 9(05).
001700        10  WK-APLQLNK-PAGE-SIZE     PIC 9(05).
001800     05  WK-APLQLNK-OUTPUT.
001900        10  WK-APLQLNK-TOTAL-COUNT   PIC 9(07).
002000        10  WK-APLQLNK-ROW-COUNT     PIC 9(03).
002100        10  WK-APLQLNK-ROW OCCURS 100 TIMES.
002200            15  WK-APLQLNK-ROW-AR-ID       PIC X(36).
002300            15  WK-APLQLNK-ROW-TITLE       PIC X(100).
002400            15  WK-APLQLNK-ROW-TYPE-CODE   PIC X(30).
002500            15  WK-APLQLNK-ROW-TYPE-NAME   PIC X(50).
002600            15  WK-APLQLNK-ROW-TYPE-ICON   PIC X(50).
002700            15  WK-APLQLNK-ROW-TYPE-COLOR  PIC X(20).
002800            15  WK-APLQLNK-ROW-INIT-ID     PIC 9(09).
002900            15  WK-APLQLNK-ROW-INIT-NAME   PIC X(50).
003000            15  WK-APLQLNK-ROW-PRIORITY    PIC 9(01).
003100            15  WK-APLQLNK-ROW-STATUS      PIC 9(01).
003200            15  WK-APLQLNK-ROW-NODE-ORDER  PIC 9(03).
003300            15  WK-APLQLNK-ROW-CREATED-AT  PIC X(19).
003400            15  WK-APLQLNK-ROW-UPDATED-AT  PIC X(19).
003500            15  WK-APLQLNK-ROW-COMPLTD-AT  PIC X(19).
