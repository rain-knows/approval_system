000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C03 TMPRSH 02/06/2015 - CREATE-USER LINKAGE - INITIAL VERSION
000600*                          - FOR USRCRE1 CALL - REQ 2702
000700* ----------------------------------------------------------------
000800 01  WK-USRCLNK.
000900     05  WK-USRCLNK-INPUT.
001000        10  WK-USRCLNK-USERNAME       PIC X(50).
001100        10  WK-USRCLNK-PASSWORD       PIC X(100).
001200        10  WK-USRCLNK-NICKNAME       PIC X(50).
001300        10  WK-USRCLNK-EMAIL          PIC X(100).
001400        10  WK-USRCLNK-PHONE          PIC X(20).
001500        10  WK-USRCLNK-AVATAR         PIC X(255).
001600        10  WK-USRCLNK-DEPT-SW        PIC X(01).
001700            88  WK-USRCLNK-DEPT-SUPPLIED     VALUE "Y".
001800        10  WK-USRCLNK-DEPARTMENT-ID  PIC 9(09).
001900        10  WK-USRCLNK-STATUS-SW      PIC X(01).
002000            88  WK-USRCLNK-STATUS-SUPPLIED  VALUE "Y".
002100        10  WK-USRCLNK-STATUS         PIC 9(01).
002200        10  WK-USRCLNK-ROLE-COUNT     PIC 9(02).
002300        10  WK-USRCLNK-ROLE-IDS       PIC 9(09) OCCURS 10 TIMES.
002400     05  WK-USRCLNK-OUTPUT.
002500        10  WK-USRCLNK-REJECT-SW      PIC X(01).
002600            88  WK-USRCLNK-REJECTED         VALUE "Y".
002700        10  WK-USRCLNK-USR-ID         PIC 9(09).
002800        10  WK-USRCLNK-CREATED-AT     PIC X(19).
002900        10  WK-USRCLNK-ERROR-CD       PIC X(03).
003000        10  WK-USRCLNK-ERROR-MSG      PIC X(60).
