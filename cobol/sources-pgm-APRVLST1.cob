000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. APRVLST1.
000300 AUTHOR. R SHAUGHNESSY.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 17 SEP 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO EXTRACT THE PAGED LIST
001100*              OF APPROVAL REQUESTS RAISED BY ONE INITIATOR ("MY
001200*              APPROVALS"), OPTIONALLY FILTERED BY STATUS,
001300*              ORDERED BY CREATED-AT DESCENDING - CALLED ONCE PER
001400*              PAGE REQUEST BY THE ON-LINE MONITOR.  EACH ROW IS
001500*              ENRICHED WITH THE APPROVAL-TYPE DISPLAY FIELDS AND
001600*              THE INITIATOR'S DISPLAY NAME.
001700*
001800*=================================================================
001900*
002000* HISTORY OF AMENDMENT :
002100*=================================================================
002200*
002300* WF8D02 - TMPNOL  - 02/11/2009 - INITIAL VERSION - MY-APPROVALS
002400*                     EXTRACT LISTING - REQ 2207
002500*-----------------------------------------------------------------
002600* WF8F18 - TMPKLO  - 03/02/2010 - ADD PAGE TRAILER RECORD CARRYING
002700*                     TOTAL MATCHING ROW COUNT, SAME AS USRLST1
002800*-----------------------------------------------------------------
002900* WF9D12 - TMPKLO  - 14/06/2011 - CENTURY FIX - DATE COMPARE
003000*                     ROUTINES NOW CARRY A 4-DIGIT YEAR - Y2K
003100*-----------------------------------------------------------------
003200* WF3H04 - TMPRSH  - 22/05/2018 - SORTED-TABLE SIZE RAISED FROM
003300*                     200 TO 400 ROWS - BUSIER INITIATORS WERE
003400*                     OVERFLOWING THE OLD TABLE - TICKET 51203
003500*-----------------------------------------------------------------
003600* WF2C06 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
003700*                     BATCH EXTRACT OVER ITS OWN APLQTXN/APLOUT
003800*                     FILES TO A CALLED SUBROUTINE RETURNING THE
003900*                     MATCHING PAGE IN A 100-ENTRY LINKAGE TABLE -
004000*                     BRINGS THE PROGRAM IN LINE WITH THE CALLED-
004100*                     ROUTINE CONVENTION USED ACROSS THE REST OF
004200*                     THE SUITE - REQ 2702
004300*=================================================================
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005000        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
005100        UPSI-0 IS UPSI-SWITCH-0.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400        SELECT APRMAST ASSIGN TO DATABASE-APRMAST
005500        ORGANIZATION IS INDEXED
005600        ACCESS MODE IS DYNAMIC
005700        RECORD KEY IS AR-ID
005800        FILE STATUS IS WK-C-FILE-STATUS.
005900
006000        SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
006100        ORGANIZATION IS INDEXED
006200        ACCESS MODE IS RANDOM
006300        RECORD KEY IS APT-TYPE-CODE
006400        FILE STATUS IS WK-C-FILE-STATUS.
006500
006600        SELECT USRMAST ASSIGN TO DATABASE-USRMAST
006700        ORGANIZATION IS INDEXED
006800        ACCESS MODE IS RANDOM
006900        RECORD KEY IS USR-ID
007000        FILE STATUS IS WK-C-FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  APRMAST
007500        LABEL RECORDS ARE OMITTED.
007600 01  APRMAST-REC.
007700        COPY APRMAST.
007800
007900 FD  APRTYPE
008000        LABEL RECORDS ARE OMITTED.
008100 01  APRTYPE-REC.
008200        COPY APRTYPE.
008300
008400 FD  USRMAST
008500        LABEL RECORDS ARE OMITTED.
008600        COPY USRMAST.
008700
008800 WORKING-STORAGE SECTION.
008810 01  FILLER                      PIC X(24) VALUE
008820        "** PROGRAM APRVLST1  **".
008830
008840*        STANDALONE PAGE-ROW COUNTER - ROWS EMITTED TO THE
008850*        CALLER'S PAGE THIS INVOCATION.
008860 77  WS-C-EMIT-COUNT             COMP PIC 9(05) VALUE ZERO.
008870
009200 01  WK-C-COMMON.
009300        COPY CMNFLAG.
009400
009500 01  WS-C-WORK-AREA.
009600     05  WS-C-TAB-IX             COMP PIC 9(05) VALUE ZERO.
009700     05  WS-C-SWAP-IX            COMP PIC 9(05) VALUE ZERO.
009800     05  WS-C-TOTAL-COUNT        COMP PIC 9(07) VALUE ZERO.
010000     05  WS-C-SKIP-COUNT         COMP PIC 9(07) VALUE ZERO.
010100     05  FILLER                  PIC X(09).
010200
010300* ---------------------------------------------------------------
010400* SORTED-EXTRACT TABLE - SAME TECHNIQUE AS USRLST1'S PAGED MODE.
010500* EVERY AR-ID BELONGING TO THE REQUESTED INITIATOR (AND PASSING
010600* THE OPTIONAL STATUS FILTER) IS BUFFERED HERE, THEN ARRANGED BY
010700* CREATED-AT DESCENDING BEFORE THE PAGE WINDOW IS CUT.
010800 01  WS-C-EXTRACT-TABLE.
010900     05  WS-C-EXTRACT-ENTRY OCCURS 400 TIMES
011000            ASCENDING KEY IS WS-C-EXT-CREATED-AT
011100            INDEXED BY WS-C-EXT-IX.
011200         10  WS-C-EXT-AR-ID          PIC X(36).
011300         10  WS-C-EXT-CREATED-AT     PIC X(19).
011400         10  FILLER                  PIC X(05).
011500
011600 01  WS-C-SWAP-ENTRY.
011700     05  WS-C-SWAP-AR-ID         PIC X(36).
011800     05  WS-C-SWAP-CREATED-AT    PIC X(19).
011900     05  FILLER                  PIC X(05).
012000
012100* ---------------------------------------------------------------
012200* ALTERNATE VIEW OF THE SWAP AREA, USED ONLY TO CLEAR BOTH
012300* FIELDS IN ONE MOVE WHEN THE SWAP SLOT IS RE-USED.
012400 01  WS-SWAP-BLANK-R REDEFINES WS-C-SWAP-ENTRY.
012500     05  FILLER                  PIC X(60).
012600
012700* ---------------------------------------------------------------
012800* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
012900* ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
013000 01  WS-C-COUNTER-TRACE          PIC 9(07).
013100 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
013200     05  WS-C-COUNTER-TRACE-D    PIC X(07).
013300
013320 01  WS-C-SKIP-TRACE             PIC 9(07).
013340 01  WS-C-SKIP-TRACE-R REDEFINES WS-C-SKIP-TRACE.
013360     05  WS-C-SKIP-TRACE-D       PIC X(07).
013380
013400****************
013500 LINKAGE SECTION.
013600****************
013700     COPY APLQLNK.
013800
013900 PROCEDURE DIVISION USING WK-APLQLNK.
014000****************************************
014100 MAIN-MODULE.
014200     PERFORM A000-START-PROGRAM-ROUTINE
014300        THRU A099-START-PROGRAM-ROUTINE-EX.
014400     PERFORM B000-BUILD-ONE-PAGE
014500        THRU B099-BUILD-ONE-PAGE-EX.
014600     PERFORM Z000-END-PROGRAM-ROUTINE
014700        THRU Z099-END-PROGRAM-ROUTINE-EX.
014800     GOBACK.
014900
015000*-----------------------------------------------------------------
015100 A000-START-PROGRAM-ROUTINE.
015200*-----------------------------------------------------------------
015300     MOVE ZERO TO WK-APLQLNK-ROW-COUNT WK-APLQLNK-TOTAL-COUNT.
015400
015500     OPEN INPUT APRMAST.
015600     IF  NOT WK-C-SUCCESSFUL
015700         DISPLAY "APRVLST1 - OPEN FILE ERROR - APRMAST"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900         GO TO Y900-ABNORMAL-TERMINATION
016000     END-IF.
016100
016200     OPEN INPUT APRTYPE.
016300     IF  NOT WK-C-SUCCESSFUL
016400         DISPLAY "APRVLST1 - OPEN FILE ERROR - APRTYPE"
016500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600         GO TO Y900-ABNORMAL-TERMINATION
016700     END-IF.
016800
016900     OPEN INPUT USRMAST.
017000     IF  NOT WK-C-SUCCESSFUL
017100         DISPLAY "APRVLST1 - OPEN FILE ERROR - USRMAST"
017200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017300         GO TO Y900-ABNORMAL-TERMINATION
017400     END-IF.
017500
017600 A099-START-PROGRAM-ROUTINE-EX.
017700     EXIT.
017800
017900*-----------------------------------------------------------------
018000 Y900-ABNORMAL-TERMINATION.
018100*-----------------------------------------------------------------
018200     PERFORM Z000-END-PROGRAM-ROUTINE
018300        THRU Z099-END-PROGRAM-ROUTINE-EX.
018400     EXIT PROGRAM.
018500
018600*-----------------------------------------------------------------
018700 B000-BUILD-ONE-PAGE.
018800*-----------------------------------------------------------------
018900*    NO TRANSACTION FILE TO READ ANY MORE - WK-APLQLNK CARRIES
019000*    THE ONE REQUEST FOR THIS CALL.
019100     PERFORM C000-BUILD-EXTRACT-TABLE
019200        THRU C099-BUILD-EXTRACT-TABLE-EX.
019300     PERFORM C060-BUBBLE-SORT-TABLE
019400        THRU C069-BUBBLE-SORT-TABLE-EX.
019500     PERFORM C070-EMIT-PAGE
019600        THRU C079-EMIT-PAGE-EX.
019700
019800     MOVE WS-C-TOTAL-COUNT TO WK-APLQLNK-TOTAL-COUNT.
019900
020000 B099-BUILD-ONE-PAGE-EX.
020100     EXIT.
020200
020300*-----------------------------------------------------------------
020400 C000-BUILD-EXTRACT-TABLE.
020500*-----------------------------------------------------------------
020600     MOVE ZERO TO WS-C-TOTAL-COUNT.
020700     MOVE LOW-VALUES TO AR-ID.
020800     START APRMAST KEY IS NOT LESS THAN AR-ID
020900         INVALID KEY
021000             GO TO C099-BUILD-EXTRACT-TABLE-EX
021100     END-START.
021200
021300     PERFORM C010-SCAN-ONE-RECORD THRU C019-SCAN-ONE-RECORD-EX
021400        UNTIL WK-C-END-OF-FILE.
021500
021600 C099-BUILD-EXTRACT-TABLE-EX.
021700     EXIT.
021800
021900 C010-SCAN-ONE-RECORD.
022000     READ APRMAST NEXT RECORD
022100         AT END
022200             GO TO C019-SCAN-ONE-RECORD-EX
022300     END-READ.
022400
022500     IF  AR-INITIATOR-ID = WK-APLQLNK-INITIATOR-ID
022600           AND WS-C-TOTAL-COUNT < 400
022700         IF  NOT WK-APLQLNK-STATUS-FILTER-ON
022800               OR AR-STATUS = WK-APLQLNK-STATUS
022900             ADD 1 TO WS-C-TOTAL-COUNT
023000             MOVE AR-ID TO
023100                WS-C-EXT-AR-ID (WS-C-TOTAL-COUNT)
023200             MOVE AR-CREATED-AT TO
023300                WS-C-EXT-CREATED-AT (WS-C-TOTAL-COUNT)
023400         END-IF
023500     END-IF.
023600
023700 C019-SCAN-ONE-RECORD-EX.
023800     EXIT.
023900
024000*-----------------------------------------------------------------
024100 C060-BUBBLE-SORT-TABLE.
024200*-----------------------------------------------------------------
024300*    CREATED-AT DESCENDING - SAME TECHNIQUE AS USRLST1.
024400     IF  WS-C-TOTAL-COUNT < 2
024500         GO TO C069-BUBBLE-SORT-TABLE-EX
024600     END-IF.
024700
024800     PERFORM C065-ONE-SORT-PASS THRU C068-ONE-SORT-PASS-EX
024900        VARYING WS-C-TAB-IX FROM 1 BY 1
025000        UNTIL WS-C-TAB-IX >= WS-C-TOTAL-COUNT.
025100
025200 C069-BUBBLE-SORT-TABLE-EX.
025300     EXIT.
025400
025500 C065-ONE-SORT-PASS.
025600     PERFORM C066-COMPARE-ADJACENT THRU C067-COMPARE-ADJACENT-EX
025700        VARYING WS-C-SWAP-IX FROM 1 BY 1
025800        UNTIL WS-C-SWAP-IX >= WS-C-TOTAL-COUNT.
025900
026000 C068-ONE-SORT-PASS-EX.
026100     EXIT.
026200
026300 C066-COMPARE-ADJACENT.
026400     IF  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX) <
026500            WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1)
026600         MOVE WS-C-EXT-AR-ID (WS-C-SWAP-IX) TO
026700            WS-C-SWAP-AR-ID
026800         MOVE WS-C-EXT-CREATED-AT (WS-C-SWAP-IX) TO
026900            WS-C-SWAP-CREATED-AT
027000         MOVE WS-C-EXT-AR-ID (WS-C-SWAP-IX + 1) TO
027100            WS-C-EXT-AR-ID (WS-C-SWAP-IX)
027200         MOVE WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1) TO
027300            WS-C-EXT-CREATED-AT (WS-C-SWAP-IX)
027400         MOVE WS-C-SWAP-AR-ID TO
027500            WS-C-EXT-AR-ID (WS-C-SWAP-IX + 1)
027600         MOVE WS-C-SWAP-CREATED-AT TO
027700            WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1)
027800     END-IF.
027900
028000 C067-COMPARE-ADJACENT-EX.
028100     EXIT.
028200
028300*-----------------------------------------------------------------
028400 C070-EMIT-PAGE.
028500*-----------------------------------------------------------------
028600     COMPUTE WS-C-SKIP-COUNT =
028700        (WK-APLQLNK-PAGE - 1) * WK-APLQLNK-PAGE-SIZE.
028800     MOVE ZERO TO WS-C-EMIT-COUNT.
028900
029000     PERFORM C080-EMIT-ONE-ROW THRU C089-EMIT-ONE-ROW-EX
029100        VARYING WS-C-TAB-IX FROM 1 BY 1
029200        UNTIL WS-C-TAB-IX > WS-C-TOTAL-COUNT
029300           OR WS-C-EMIT-COUNT >= WK-APLQLNK-PAGE-SIZE
029400           OR WK-APLQLNK-ROW-COUNT >= 100.
029500
029600 C079-EMIT-PAGE-EX.
029700     EXIT.
029800
029900 C080-EMIT-ONE-ROW.
030000     IF  WS-C-TAB-IX <= WS-C-SKIP-COUNT
030100         GO TO C089-EMIT-ONE-ROW-EX
030200     END-IF.
030300
030400     MOVE WS-C-EXT-AR-ID (WS-C-TAB-IX) TO AR-ID.
030500     READ APRMAST KEY IS AR-ID
030600         INVALID KEY
030700             GO TO C089-EMIT-ONE-ROW-EX
030800     END-READ.
030900
031000     PERFORM F000-BUILD-OUTPUT-ROW
031100        THRU F099-BUILD-OUTPUT-ROW-EX.
031200     ADD 1 TO WS-C-EMIT-COUNT.
031300
031400 C089-EMIT-ONE-ROW-EX.
031500     EXIT.
031600
031700*-----------------------------------------------------------------
031800 F000-BUILD-OUTPUT-ROW.
031900*-----------------------------------------------------------------
032000*    JOIN APPROVAL-TYPE AND THE INITIATOR'S SYS-USER ROW FOR THE
032100*    CURRENT APRMAST-REC BUFFER, LANDED IN THE NEXT FREE LINKAGE
032200*    ROW.
032300     ADD 1 TO WK-APLQLNK-ROW-COUNT.
032400     MOVE AR-ID TO
032500        WK-APLQLNK-ROW-AR-ID (WK-APLQLNK-ROW-COUNT).
032600     MOVE AR-TITLE TO
032700        WK-APLQLNK-ROW-TITLE (WK-APLQLNK-ROW-COUNT).
032800     MOVE AR-TYPE-CODE TO
032900        WK-APLQLNK-ROW-TYPE-CODE (WK-APLQLNK-ROW-COUNT).
033000     MOVE AR-INITIATOR-ID TO
033100        WK-APLQLNK-ROW-INIT-ID (WK-APLQLNK-ROW-COUNT).
033200     MOVE AR-PRIORITY TO
033300        WK-APLQLNK-ROW-PRIORITY (WK-APLQLNK-ROW-COUNT).
033400     MOVE AR-STATUS TO
033500        WK-APLQLNK-ROW-STATUS (WK-APLQLNK-ROW-COUNT).
033600     MOVE AR-CURRENT-NODE-ORDER TO
033700        WK-APLQLNK-ROW-NODE-ORDER (WK-APLQLNK-ROW-COUNT).
033800     MOVE AR-CREATED-AT TO
033900        WK-APLQLNK-ROW-CREATED-AT (WK-APLQLNK-ROW-COUNT).
034000     MOVE AR-UPDATED-AT TO
034100        WK-APLQLNK-ROW-UPDATED-AT (WK-APLQLNK-ROW-COUNT).
034200     MOVE AR-COMPLETED-AT TO
034300        WK-APLQLNK-ROW-COMPLTD-AT (WK-APLQLNK-ROW-COUNT).
034400
034500     MOVE AR-TYPE-CODE TO APT-TYPE-CODE.
034600     READ APRTYPE KEY IS APT-TYPE-CODE
034700         INVALID KEY
034800             MOVE SPACES TO WK-APLQLNK-ROW-TYPE-NAME
034900                (WK-APLQLNK-ROW-COUNT)
035000             MOVE SPACES TO WK-APLQLNK-ROW-TYPE-ICON
035100                (WK-APLQLNK-ROW-COUNT)
035200             MOVE SPACES TO WK-APLQLNK-ROW-TYPE-COLOR
035300                (WK-APLQLNK-ROW-COUNT)
035400         NOT INVALID KEY
035500             MOVE APT-TYPE-NAME TO WK-APLQLNK-ROW-TYPE-NAME
035600                (WK-APLQLNK-ROW-COUNT)
035700             MOVE APT-TYPE-ICON TO WK-APLQLNK-ROW-TYPE-ICON
035800                (WK-APLQLNK-ROW-COUNT)
035900             MOVE APT-TYPE-COLOR TO WK-APLQLNK-ROW-TYPE-COLOR
036000                (WK-APLQLNK-ROW-COUNT)
036100     END-READ.
036200
036300     MOVE AR-INITIATOR-ID TO USR-ID.
036400     READ USRMAST KEY IS USR-ID
036500         INVALID KEY
036600             MOVE SPACES TO WK-APLQLNK-ROW-INIT-NAME
036700                (WK-APLQLNK-ROW-COUNT)
036800         NOT INVALID KEY
036900             MOVE USR-NICKNAME TO WK-APLQLNK-ROW-INIT-NAME
037000                (WK-APLQLNK-ROW-COUNT)
037100     END-READ.
037200
037300 F099-BUILD-OUTPUT-ROW-EX.
037400     EXIT.
037500
037600*-----------------------------------------------------------------
037700 Z000-END-PROGRAM-ROUTINE.
037800*-----------------------------------------------------------------
037900     MOVE WS-C-TOTAL-COUNT TO WS-C-COUNTER-TRACE.
037920     MOVE WS-C-SKIP-COUNT  TO WS-C-SKIP-TRACE.
038000     IF  UPSI-SWITCH-0-ON
038100         DISPLAY "APRVLST1 - ROWS MATCHED "
038200                 WS-C-COUNTER-TRACE-D
038220         DISPLAY "APRVLST1 - ROWS SKIPPED "
038240                 WS-C-SKIP-TRACE-D
038300     END-IF.
038400
038500     CLOSE APRMAST APRTYPE USRMAST.
038600
038700 Z099-END-PROGRAM-ROUTINE-EX.
038800     EXIT.
038900
039000******************************************************************
039100*************** END OF PROGRAM SOURCE - APRVLST1 ***************
039200******************************************************************
