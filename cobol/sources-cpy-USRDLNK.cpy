000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C08 TMPRSH 02/06/2015 - DELETE-USER LINKAGE - INITIAL
000600*                          - VERSION FOR USRDEL1 CALL - REQ 2702
000700* ----------------------------------------------------------------
000800 01  WK-USRDLNK.
000900     05  WK-USRDLNK-INPUT.
001000        10  WK-USRDLNK-USR-ID        PIC 9(09).
001100     05  WK-USRDLNK-OUTPUT.
001200        10  WK-USRDLNK-REJECT-SW     PIC X(01).
001300            88  WK-USRDLNK-REJECTED         VALUE "Y".
001400            88  WK-USRDLNK-ACCEPTED         VALUE "N".
001500        10  WK-USRDLNK-ERROR-CD      PIC X(03).
001600        10  WK-USRDLNK-ERROR-MSG     PIC X(60).
001700        10  WK-USRDLNK-USERNAME      PIC X(50).
001800        10  WK-USRDLNK-DELETED-AT    PIC X(19).
