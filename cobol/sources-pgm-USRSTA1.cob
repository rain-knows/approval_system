000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRSTA1.
000300 AUTHOR. R SHAUGHNESSY.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 21 DEC 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO CHANGE ONE USER'S
001100*              ENABLED/DISABLED STATUS - THE SYSTEM ADMINISTRATOR
001200*              ACCOUNT (USR-USERNAME = "admin") MAY NEVER BE SET
001300*              TO DISABLED (STATUS = 0) - CALLED ONCE PER REQUEST
001400*              BY THE ON-LINE MONITOR.
001500*
001600*=================================================================
001700*
001800* HISTORY OF AMENDMENT :
001900*=================================================================
002000*
002100* WF8E09 - TMPNOL  - 21/12/2009 - INITIAL VERSION - UPDATE-USER-
002200*                     STATUS TRANSACTION DRIVER - REQ 2223
002300*-----------------------------------------------------------------
002400* WF9D20 - TMPKLO  - 14/06/2011 - CENTURY FIX - TIMESTAMP BUILD
002500*                     ROUTINE NOW CARRIES A 4-DIGIT CENTURY
002600*                     THROUGHOUT - Y2K
002700*-----------------------------------------------------------------
002800* WF2C09 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
002900*                     BATCH STATUS-CHANGE DRIVER OVER ITS OWN
003000*                     USRSTXN/USRSOUT FILES TO A CALLED
003100*                     SUBROUTINE RETURNING ITS RESULT IN
003200*                     WK-USRSLNK - BRINGS THE PROGRAM IN LINE
003300*                     WITH THE CALLED-ROUTINE CONVENTION USED
003400*                     ACROSS THE REST OF THE SUITE - REQ 2702
003500*=================================================================
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004200        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004300        UPSI-0 IS UPSI-SWITCH-0.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600        SELECT USRMAST ASSIGN TO DATABASE-USRMAST
004700        ORGANIZATION IS INDEXED
004800        ACCESS MODE IS RANDOM
004900        RECORD KEY IS USR-ID
005000        FILE STATUS IS WK-C-FILE-STATUS.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  USRMAST
005500        LABEL RECORDS ARE OMITTED.
005600        COPY USRMAST.
005700
005800 WORKING-STORAGE SECTION.
005900 01  FILLER                      PIC X(24) VALUE
006000        "** PROGRAM USRSTA1   **".
006100
006110*        STANDALONE COUNTER - REQUESTS REJECTED THIS RUN, TRACED
006120*        UNDER UPSI-0 AT Z000.
006130 77  WS-C-REJECTED-COUNT         COMP PIC 9(07) VALUE ZERO.
006140
006200 01  WK-C-COMMON.
006300        COPY CMNFLAG.
006400
006500 01  WS-C-SWITCHES.
006600     05  WS-C-REJECT-SW          PIC X(01) VALUE "N".
006700         88  WS-TRANSACTION-REJECTED     VALUE "Y".
006800
006900* ---------------------------------------------------------------
007000* ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR THE
007100* SWITCH AT THE START OF EACH CALL.
007200 01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
007300     05  FILLER                  PIC X(01).
007400
007500 01  WS-C-WORK-AREA.
007600     05  WS-C-UPDATED-COUNT      COMP PIC 9(07) VALUE ZERO.
007800     05  FILLER                  PIC X(16).
007900
008000 01  WS-C-ADMIN-NAME-CONST        PIC X(05) VALUE "admin".
008100
008200* ---------------------------------------------------------------
008300* CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
008400* STAMPED ON USR-UPDATED-AT.
008500* ---------------------------------------------------------------
008600 01  WS-TODAY-8                  PIC 9(08).
008700 01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
008800     05  WS-TODAY-CC             PIC 9(02).
008900     05  WS-TODAY-YY             PIC 9(02).
009000     05  WS-TODAY-MM             PIC 9(02).
009100     05  WS-TODAY-DD             PIC 9(02).
009200
009300 01  WS-NOW-8                    PIC 9(08).
009400 01  WS-NOW-8-R REDEFINES WS-NOW-8.
009500     05  WS-NOW-HH               PIC 9(02).
009600     05  WS-NOW-MN               PIC 9(02).
009700     05  WS-NOW-SS               PIC 9(02).
009800     05  WS-NOW-HS               PIC 9(02).
009900
010000 01  WS-TIMESTAMP-19              PIC X(19).
010100 01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
010200     05  WS-TS-CC                PIC X(02).
010300     05  WS-TS-YY                PIC X(02).
010400     05  FILLER                  PIC X(01) VALUE "-".
010500     05  WS-TS-MM                PIC X(02).
010600     05  FILLER                  PIC X(01) VALUE "-".
010700     05  WS-TS-DD                PIC X(02).
010800     05  FILLER                  PIC X(01) VALUE "-".
010900     05  WS-TS-HH                PIC X(02).
011000     05  FILLER                  PIC X(01) VALUE ".".
011100     05  WS-TS-MN                PIC X(02).
011200     05  FILLER                  PIC X(01) VALUE ".".
011300     05  WS-TS-SS                PIC X(02).
011400
011500* ---------------------------------------------------------------
011600* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
011700* ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
011800 01  WS-C-COUNTER-TRACE          PIC 9(07).
011900 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
012000     05  WS-C-COUNTER-TRACE-D    PIC X(07).
012100
012200****************
012300 LINKAGE SECTION.
012400****************
012500     COPY USRSLNK.
012600
012700 PROCEDURE DIVISION USING WK-USRSLNK.
012800****************************************
012900 MAIN-MODULE.
013000     PERFORM A000-START-PROGRAM-ROUTINE
013100        THRU A099-START-PROGRAM-ROUTINE-EX.
013200     PERFORM C000-PROCESS-ONE-TRANSACTION
013300        THRU C099-PROCESS-ONE-TRANSACTION-EX.
013400     PERFORM Z000-END-PROGRAM-ROUTINE
013500        THRU Z099-END-PROGRAM-ROUTINE-EX.
013600     GOBACK.
013700
013800*-----------------------------------------------------------------
013900 A000-START-PROGRAM-ROUTINE.
014000*-----------------------------------------------------------------
014100     OPEN I-O   USRMAST.
014200     IF  NOT WK-C-SUCCESSFUL
014300         DISPLAY "USRSTA1 - OPEN FILE ERROR - USRMAST"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500         GO TO Y900-ABNORMAL-TERMINATION
014600     END-IF.
014700
014800 A099-START-PROGRAM-ROUTINE-EX.
014900     EXIT.
015000
015100*-----------------------------------------------------------------
015200 Y900-ABNORMAL-TERMINATION.
015300*-----------------------------------------------------------------
015400     PERFORM Z000-END-PROGRAM-ROUTINE
015500        THRU Z099-END-PROGRAM-ROUTINE-EX.
015600     EXIT PROGRAM.
015700
015800*-----------------------------------------------------------------
015900 C000-PROCESS-ONE-TRANSACTION.
016000*-----------------------------------------------------------------
016100     MOVE SPACES TO WS-C-SWITCHES.
016200     MOVE SPACES TO WK-USRSLNK-ERROR-CD WK-USRSLNK-ERROR-MSG.
016300
016400     MOVE WK-USRSLNK-USR-ID TO USR-ID.
016500     READ USRMAST KEY IS USR-ID
016600         INVALID KEY
016700             SET WS-TRANSACTION-REJECTED TO TRUE
016800             MOVE "404"            TO WK-USRSLNK-ERROR-CD
016900             MOVE "user not found" TO WK-USRSLNK-ERROR-MSG
017000     END-READ.
017100
017200     IF  NOT WS-TRANSACTION-REJECTED
017300         AND USR-USERNAME = WS-C-ADMIN-NAME-CONST
017400         AND WK-USRSLNK-STATUS = ZERO
017500         SET WS-TRANSACTION-REJECTED TO TRUE
017600         MOVE "400"               TO WK-USRSLNK-ERROR-CD
017700         MOVE "cannot disable system administrator" TO
017800              WK-USRSLNK-ERROR-MSG
017900     END-IF.
018000
018100     IF  WS-TRANSACTION-REJECTED
018200         ADD 1 TO WS-C-REJECTED-COUNT
018300         MOVE "Y" TO WK-USRSLNK-REJECT-SW
018400     ELSE
018500         PERFORM E000-UPDATE-USER-STATUS
018600            THRU E009-UPDATE-USER-STATUS-EX
018700     END-IF.
018800
018900 C099-PROCESS-ONE-TRANSACTION-EX.
019000     EXIT.
019100
019200*-----------------------------------------------------------------
019300 E000-UPDATE-USER-STATUS.
019400*-----------------------------------------------------------------
019500     PERFORM F000-BUILD-TIMESTAMP THRU F009-BUILD-TIMESTAMP-EX.
019600
019700     MOVE WK-USRSLNK-STATUS   TO USR-STATUS.
019800     MOVE WS-TIMESTAMP-19     TO USR-UPDATED-AT.
019900
020000     REWRITE WK-C-USRMAST
020100         INVALID KEY
020200             SET WS-TRANSACTION-REJECTED TO TRUE
020300             MOVE "500"       TO WK-USRSLNK-ERROR-CD
020400             MOVE "rewrite of user record failed" TO
020500                  WK-USRSLNK-ERROR-MSG
020600     END-REWRITE.
020700
020800     IF  WS-TRANSACTION-REJECTED
020900         ADD 1 TO WS-C-REJECTED-COUNT
021000         MOVE "Y" TO WK-USRSLNK-REJECT-SW
021100         GO TO E009-UPDATE-USER-STATUS-EX
021200     END-IF.
021300
021400     ADD 1 TO WS-C-UPDATED-COUNT.
021500     MOVE "N"            TO WK-USRSLNK-REJECT-SW.
021600     MOVE USR-USERNAME   TO WK-USRSLNK-USERNAME.
021700     MOVE USR-UPDATED-AT TO WK-USRSLNK-UPDATED-AT.
021800
021900 E009-UPDATE-USER-STATUS-EX.
022000     EXIT.
022100
022200*-----------------------------------------------------------------
022300 F000-BUILD-TIMESTAMP.
022400*-----------------------------------------------------------------
022500     ACCEPT WS-TODAY-8 FROM DATE.
022600     ACCEPT WS-NOW-8   FROM TIME.
022700     MOVE "20"          TO WS-TS-CC.
022800     MOVE WS-TODAY-YY   TO WS-TS-YY.
022900     MOVE WS-TODAY-MM   TO WS-TS-MM.
023000     MOVE WS-TODAY-DD   TO WS-TS-DD.
023100     MOVE WS-NOW-HH     TO WS-TS-HH.
023200     MOVE WS-NOW-MN     TO WS-TS-MN.
023300     MOVE WS-NOW-SS     TO WS-TS-SS.
023400 F009-BUILD-TIMESTAMP-EX.
023500     EXIT.
023600
023700*-----------------------------------------------------------------
023800 Z000-END-PROGRAM-ROUTINE.
023900*-----------------------------------------------------------------
024000     IF  UPSI-SWITCH-0-ON
024100         MOVE WS-C-UPDATED-COUNT TO WS-C-COUNTER-TRACE
024200         DISPLAY "USRSTA1 - STATUSES UPDATED "
024300                 WS-C-COUNTER-TRACE-D
024400         MOVE WS-C-REJECTED-COUNT TO WS-C-COUNTER-TRACE
024500         DISPLAY "USRSTA1 - TRANSACTIONS REJECTED "
024600                 WS-C-COUNTER-TRACE-D
024700     END-IF.
024800
024900     CLOSE USRMAST.
025000
025100 Z099-END-PROGRAM-ROUTINE-EX.
025200     EXIT.
025300
025400******************************************************************
025500*************** END OF PROGRAM SOURCE - USRSTA1 ***************
025600******************************************************************
