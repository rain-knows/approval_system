000100*****************************************************************
000200* USRMAST.CPYBK -  SYS-USER MASTER RECORD FORMATS
000300*****************************************************************
000400* MODIFICATION HISTORY
000500*****************************************************************
000600* TAG    DATE     DEV    DESCRIPTION
000700*------- -------- ------ ----------------------------------------*
000800* WF1R00 14/02/91 RSHAUGH - INITIAL VERSION
000900*----------------------------------------------------------------*
001000* WF3B07 19/09/98 PATTYL  - Y2K RELEASE
001100*                         - USR-LAST-LOGIN-AT / USR-CREATED-AT /
001200*                           USR-UPDATED-AT RECAST AS 19-BYTE
001300*                           YYYY-MM-DD-HH.MM.SS TIMESTAMPS
001400*----------------------------------------------------------------*
001500* WF5Q11 11/03/02 TMPJHL  - ADD USR-AVATAR PATH FIELD FOR THE
001600*                           DEPARTMENT INTRANET ROLL-OUT
001700*----------------------------------------------------------------*
001800 01  WK-C-USRMAST.
001900     05  WK-C-USM-BODY          PIC X(0700).
002000*
002100* I-O FORMAT: USRMASTR
002200* FROM FILE USRMAST OF LIBRARY WFLIB
002300*
002400     05  USRMASTR REDEFINES WK-C-USM-BODY.
002500         06  USR-ID                PIC 9(09).
002600*        UNIQUE USER ID - SURROGATE KEY
002700         06  USR-USERNAME          PIC X(50).
002800*        UNIQUE LOGIN NAME, 3-50 CHARS, REQUIRED
002900         06  USR-PASSWORD          PIC X(100).
003000*        ENCODED PASSWORD HASH
003100         06  USR-NICKNAME          PIC X(50).
003200*        DISPLAY NAME, REQUIRED, <=50 CHARS
003300         06  USR-EMAIL             PIC X(100).
003400*        OPTIONAL, <=100 CHARS, EMAIL-SHAPED OR BLANK
003500         06  USR-PHONE             PIC X(20).
003600*        OPTIONAL, <=20 CHARS
003700         06  USR-AVATAR            PIC X(255).
003800*        OPTIONAL FILE PATH, <=255 CHARS
003900         06  USR-DEPARTMENT-ID     PIC 9(09).
004000*        OPTIONAL FK TO DEPTMST, ZERO = NONE
004100         06  USR-STATUS            PIC 9(01).
004200             88  USR-DISABLED              VALUE 0.
004300             88  USR-ENABLED               VALUE 1.
004400         06  USR-LAST-LOGIN-AT     PIC X(19).
004500*        TIMESTAMP, DISPLAY ONLY IN THIS SLICE
004600         06  USR-CREATED-AT        PIC X(19).
004700         06  USR-UPDATED-AT        PIC X(19).
004800         06  FILLER                PIC X(049).
004900
005000* ---------------------------------------------------------------
005100* ALTERNATE VIEW OF THE CREATED/UPDATED TIMESTAMP PAIR, USED BY
005200* THE MAINTENANCE PROGRAMS TO COMPARE DATE PORTIONS ONLY.
005300* ---------------------------------------------------------------
005400     05  USRMAST-TS-ALT REDEFINES WK-C-USM-BODY.
005500         06  FILLER                PIC X(594).
005600         06  USM-LASTLOGIN-DTPART  PIC X(10).
005700         06  FILLER                PIC X(009).
005800         06  USM-CREATED-DTPART    PIC X(10).
005900         06  FILLER                PIC X(009).
006000         06  USM-UPDATED-DTPART    PIC X(10).
006100         06  FILLER                PIC X(009).
006200         06  FILLER                PIC X(049).
