000100* APRTYPE.CPYBK
000200     05  APT-RECORD                PIC X(160).
000300* I-O FORMAT:APTYPER  FROM FILE APRTYPE  OF LIBRARY WFLIB
000400*
000500     05  APT-RECORD-R REDEFINES APT-RECORD.
000600         06  APT-TYPE-CODE         PIC X(30).
000700*                        APPROVAL TYPE CODE - BUSINESS KEY
000800         06  APT-TYPE-NAME         PIC X(50).
000900*                        DISPLAY NAME
001000         06  APT-TYPE-ICON         PIC X(50).
001100*                        ICON ID - DISPLAY ONLY
001200         06  APT-TYPE-COLOR        PIC X(20).
001300*                        DISPLAY COLOUR CODE
001400         06  APT-TYPE-STATUS       PIC 9(01).
001500             88  APT-DISABLED              VALUE 0.
001600             88  APT-ENABLED               VALUE 1.
001700         06  FILLER                PIC X(09).
