000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* WF1R00 14/02/1991 RSHAUGH  INITIAL VERSION
000500* WF4C09 03/05/2000 TMPJHL   ADD AN-STATUS FOR IN-FLIGHT APPROVAL
000600*                            TRACKING - REQ 1402
000700*****************************************************************
000800
000900     05  APN-RECORD                PIC X(110).
001000*
001100* I-O FORMAT: APRNODER
001200* FROM FILE APRNODE
001300* APPROVAL NODE - DETAIL OF APRMAST, ONE PER WORKFLOW STEP
001400*****************************************************************
001500
001600     05  APN-RECORD-R REDEFINES APN-RECORD.
001700
001800         06  AN-APPROVAL-ID        PIC X(36).
001900*        FK TO APRMAST
002000
002100         06  AN-NODE-NAME          PIC X(50).
002200*        COPIED FROM WFNODE AT CREATE TIME
002300
002400         06  AN-APPROVER-ID        PIC 9(09).
002500*        RESOLVED ACTUAL APPROVER
002600
002700         06  AN-NODE-ORDER         PIC 9(03).
002800*        SEQUENCE NO, COPIED FROM WFNODE
002900
003000         06  AN-STATUS             PIC 9(01).
003100             88  AN-PENDING                VALUE 0.
003200*        0 = PENDING (SET ON CREATE)
003300
003400         06  FILLER                PIC X(11).
