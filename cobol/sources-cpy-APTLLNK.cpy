000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C01 TMPRSH 02/06/2015 - AVAILABLE-TYPES LOOKUP LINKAGE -
000600*                          - INITIAL VERSION FOR APRVTYP1 CALL -
000700*                          - REQ 2702
000800* ----------------------------------------------------------------
000900 01  WK-APTLLNK.
001000     05  WK-APTLLNK-INPUT.
001100        10  FILLER                PIC X(01).
001200     05  WK-APTLLNK-OUTPUT.
001300        10  WK-APTLLNK-ROW-COUNT  PIC 9(03).
001400        10  WK-APTLLNK-ROW OCCURS 200 TIMES.
001500            15  WK-APTLLNK-TYPE-CODE   PIC X(30).
001600            15  WK-APTLLNK-TYPE-NAME   PIC X(50).
001700            15  WK-APTLLNK-TYPE-ICON   PIC X(50).
001800            15  WK-APTLLNK-TYPE-COLOR  PIC X(20).
