000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C07 TMPRSH 02/06/2015 - APPROVAL-DETAIL LINKAGE - INITIAL
000600*                          - VERSION FOR APRVDET1 CALL - NODE AND
000700*                          - ATTACHMENT LISTS CAPPED AT 20 ROWS
000800*                          - EACH, WHICH COVERS ANY WORKFLOW
000900*                          - TEMPLATE ON FILE - REQ 2702
001000* ----------------------------------------------------------------
001100 01  WK-APDQLNK.
001200     05  WK-APDQLNK-INPUT.
001300        10  WK-APDQLNK-AR-ID         PIC X(36).
001400     05  WK-APDQLNK-OUTPUT.
001500        10  WK-APDQLNK-FOUND-SW      PIC X(01).
001600            88  WK-APDQLNK-FOUND            VALUE "Y".
001700            88  WK-APDQLNK-NOT-FOUND        VALUE "N".
001800        10  WK-APDQLNK-ERROR-CD      PIC X(03).
001900        10  WK-APDQLNK-ERROR-MSG     PIC X(60).
002000        10  WK-APDQLNK-TITLE         PIC X(100).
002100        10  WK-APDQLNK-TYPE-CODE     PIC X(30).
002200        10  WK-APDQLNK-TYPE-NAME     PIC X(50).
002300        10  WK-APDQLNK-TYPE-ICON     PIC X(50).
002400        10  WK-APDQLNK-TYPE-COLOR    PIC X(20).
002500        10  WK-APDQLNK-CONTENT       PIC X(2000).
002600        10  WK-APDQLNK-INIT-ID       PIC 9(09).
002700        10  WK-APDQLNK-INIT-NAME     PIC X(50).
002800        10  WK-APDQLNK-PRIORITY      PIC 9(01).
002900        10  WK-APDQLNK-DEADLINE      PIC X(19).
003000        10  WK-APDQLNK-STATUS        PIC 9(01).
003100        10  WK-APDQLNK-NODE-ORDER    PIC 9(03).
003200        10  WK-APDQLNK-WORKFLOW-ID   PIC 9(09).
003300        10  WK-APDQLNK-CREATED-AT    PIC X(19).
003400        10  WK-APDQLNK-UPDATED-AT    PIC X(19).
003500        10  WK-APDQLNK-COMPLTD-AT    PIC X(19).
003600        10  WK-APDQLNK-NODE-COUNT    PIC 9(03).
003700        10  WK-APDQLNK-NODE OCCURS 20 TIMES.
003800            15  WK-APDQLNK-ND-NAME       PIC X(50).
003900            15  WK-APDQLNK-ND-APPRVR-ID  PIC 9(09).
004000            15  WK-APDQLNK-ND-ORDER      PIC 9(03).
004100            15  WK-APDQLNK-ND-STATUS     PIC 9(01).
004200        10  WK-APDQLNK-ATT-COUNT     PIC 9(03).
004300        10  WK-APDQLNK-ATT OCCURS 20 TIMES.
004400            15  WK-APDQLNK-AT-ATT-ID     PIC X(36).
