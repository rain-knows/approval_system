000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2C05 TMPRSH 02/06/2015 - USER-LIST/LOOKUP LINKAGE - INITIAL
000600*                          - VERSION FOR USRLST1 CALL - ROW TABLE
000700*                          - CAPPED AT 100 ROWS PER CALL, WHICH
000800*                          - COVERS EVERY PAGE SIZE THE ON-LINE
000900*                          - MONITOR HAS EVER REQUESTED - REQ 2702
001000* ----------------------------------------------------------------
001100 01  WK-USRQLNK.
001200     05  WK-USRQLNK-INPUT.
001300        10  WK-USRQLNK-MODE          PIC X(01).
001400            88  WK-USRQLNK-MODE-PAGED       VALUE "P".
001500            88  WK-USRQLNK-MODE-ALL         VALUE "A".
001600            88  WK-USRQLNK-MODE-BY-ID       VALUE "B".
001700        10  WK-USRQLNK-KEYWORD       PIC X(50).
001800        10  WK-USRQLNK-DEPT-FLT-SW   PIC X(01).
001900            88  WK-USRQLNK-DEPT-FILTER-ON  VALUE "Y".
002000        10  WK-USRQLNK-DEPT-ID       PIC 9(09).
002100        10  WK-USRQLNK-STAT-FLT-SW   PIC X(01).
002200            88  WK-USRQLNK-STATUS-FILTER-ON VALUE "Y".
002300        10  WK-USRQLNK-STATUS        PIC 9(01).
002400        10  WK-USRQLNK-PAGE          PIC 9(05).
002500        10  WK-USRQLNK-PAGE-SIZE     PIC 9(05).
002600        10  WK-USRQLNK-LOOKUP-ID     PIC 9(09).
002700     05  WK-USRQLNK-OUTPUT.
002800        10  WK-USRQLNK-TOTAL-COUNT   PIC 9(07).
002900        10  WK-USRQLNK-ROW-COUNT     PIC 9(03).
003000        10  WK-USRQLNK-ERROR-CD      PIC X(03).
003100        10  WK-USRQLNK-ERROR-MSG     PIC X(60).
003200        10  WK-USRQLNK-ROW OCCURS 100 TIMES.
003300            15  WK-USRQLNK-ROW-USR-ID      PIC 9(09).
003400            15  WK-USRQLNK-ROW-USERNAME    PIC X(50).
003500            15  WK-USRQLNK-ROW-NICKNAME    PIC X(50).
003600            15  WK-USRQLNK-ROW-EMAIL       PIC X(100).
003700            15  WK-USRQLNK-ROW-PHONE       PIC X(20).
003800            15  WK-USRQLNK-ROW-AVATAR      PIC X(255).
003900            15  WK-USRQLNK-ROW-DEPT-ID     PIC 9(09).
004000            15  WK-USRQLNK-ROW-DEPT-NAME   PIC X(50).
004100            15  WK-USRQLNK-ROW-STATUS      PIC 9(01).
004200            15  WK-USRQLNK-ROW-ROLE OCCURS 3 TIMES.
004300                20  WK-USRQLNK-ROW-ROLE-CD   PIC X(30).
004400                20  WK-USRQLNK-ROW-ROLE-NM   PIC X(50).
004500            15  WK-USRQLNK-ROW-CREATED-AT  PIC X(19).
