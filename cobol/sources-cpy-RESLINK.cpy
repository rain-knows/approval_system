000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF6A02 TMPRSH 07/06/2004 - APPROVER RESOLUTION SUBROUTINE
000600*                          - INITIAL VERSION FOR APRVCRE1 CALL
000700* ----------------------------------------------------------------
000800 01  WK-RESLINK.
000900     05  WK-RESLINK-INPUT.
001000        10  WK-RESLINK-APPR-TYPE  PIC X(20).
001100        10  WK-RESLINK-APPR-ID    PIC 9(09).
001200        10  WK-RESLINK-DEPT-ID    PIC 9(09).
001300     05  WK-RESLINK-OUTPUT.
001400        10  WK-RESLINK-RESOLVED   PIC 9(09).
