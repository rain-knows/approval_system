000100* APRMAST.CPYBK
000200     05  APR-RECORD                PIC X(2300).
000300* I-O FORMAT:APRMASTR  FROM FILE APRMAST  OF LIBRARY WFLIB
000400*
000500     05  APR-RECORD-R REDEFINES APR-RECORD.
000600         06  AR-ID                 PIC X(36).
000700*                        UNIQUE RECORD ID, UUID-SHAPED
000800         06  AR-TITLE              PIC X(100).
000900*                        REQUEST TITLE
001000         06  AR-TYPE-CODE          PIC X(30).
001100*                        FK TO APRTYPE
001200         06  AR-CONTENT            PIC X(2000).
001300*                        FREE-TEXT REQUEST BODY
001400         06  AR-INITIATOR-ID       PIC 9(09).
001500*                        FK TO USRMAST, WHO SUBMITTED IT
001600         06  AR-PRIORITY           PIC 9(01).
001700*                        0 = NORMAL (DEFAULT), HIGHER = MORE
001800*                        URGENT
001900         06  AR-DEADLINE           PIC X(19).
002000*                        OPTIONAL REQUESTED-BY TIMESTAMP
002100         06  AR-STATUS             PIC 9(01).
002200             88  AR-PENDING                VALUE 1.
002300*                        1 = PENDING (SET ON CREATE)
002400         06  AR-CURRENT-NODE-ORDER PIC 9(03).
002500*                        SEQUENCE NO OF ACTIVE NODE, 1 ON CREATE
002600         06  AR-WORKFLOW-ID        PIC 9(09).
002700*                        FK TO WFTMPL, RESOLVED AT CREATE TIME
002800         06  AR-CREATED-AT         PIC X(19).
002900         06  AR-UPDATED-AT         PIC X(19).
003000         06  AR-COMPLETED-AT       PIC X(19).
003100*                        OPTIONAL COMPLETION TIMESTAMP
003200         06  FILLER                PIC X(035).
003300
003400* ---------------------------------------------------------------
003500* ALTERNATE VIEW - TITLE/CONTENT BROKEN OUT AS A SINGLE NARRATIVE
003600* BLOCK, USED BY THE EXTRACT PROGRAMS WHEN BUILDING A ONE-LINE
003700* SUMMARY OF THE REQUEST.
003800* ---------------------------------------------------------------
003900     05  APR-NARRATIVE REDEFINES APR-RECORD.
004000         06  FILLER                PIC X(036).
004100         06  APR-NARR-TITLE        PIC X(100).
004200         06  APR-NARR-TYPE-CODE    PIC X(30).
004300         06  APR-NARR-BODY         PIC X(2000).
004400         06  FILLER                PIC X(134).
