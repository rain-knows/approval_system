000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. APRVTYP1.
000300 AUTHOR. MATILDA WEE TL.
000400 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000500 DATE-WRITTEN. 11 DEC 1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO EXTRACT ALL
001100*              APPROVAL-TYPE ROWS WITH STATUS = 1 (ENABLED) FOR
001200*              THE TYPE-PICKER LISTING.  NO INPUT FILTER IS
001300*              APPLIED BEYOND STATUS.  CALLED ONCE PER ENQUIRY
001400*              BY THE ON-LINE MONITOR.
001500*
001600*=================================================================
001700*
001800* HISTORY OF AMENDMENT :
001900*=================================================================
002000*
002100* WF8E04 - TMPNOL  - 11/12/2009 - INITIAL VERSION - AVAILABLE
002200*                     TYPES EXTRACT - REQ 2218
002300*-----------------------------------------------------------------
002400* WF9D14 - TMPKLO  - 14/06/2011 - CENTURY FIX - NO DATE FIELDS ON
002500*                     THIS FILE, REVIEWED AND CLOSED - Y2K
002600*-----------------------------------------------------------------
002700* WF2C01 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
002800*                     BATCH EXTRACT OVER ITS OWN APTOUT FILE TO
002900*                     A CALLED SUBROUTINE RETURNING THE TYPE LIST
003000*                     IN WK-APTLLNK - BRINGS THE PROGRAM IN LINE
003100*                     WITH THE CALLED-ROUTINE CONVENTION USED
003200*                     ACROSS THE REST OF THE SUITE - REQ 2702
003300*=================================================================
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004000        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
004100        UPSI-0 IS UPSI-SWITCH-0.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400        SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
004500        ORGANIZATION IS INDEXED
004600        ACCESS MODE IS DYNAMIC
004700        RECORD KEY IS APT-TYPE-CODE
004800        FILE STATUS IS WK-C-FILE-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  APRTYPE
005300        LABEL RECORDS ARE OMITTED.
005400 01  APRTYPE-REC.
005500        COPY APRTYPE.
005600
005700 WORKING-STORAGE SECTION.
005710 01  FILLER                      PIC X(24) VALUE
005720        "** PROGRAM APRVTYP1  **".
005730
005740*        STANDALONE COUNTER - TIMES A DISABLED TYPE WAS SKIPPED
005750*        DURING THE WHOLE-FILE SCAN THIS RUN.
005760 77  WS-C-SKIPPED-COUNT          COMP PIC 9(05) VALUE ZERO.
006000
006100 01  WK-C-COMMON.
006200        COPY CMNFLAG.
006300
006400 01  WS-C-WORK-AREA.
006500     05  WS-C-TOTAL-COUNT        COMP PIC 9(07) VALUE ZERO.
006600     05  WS-C-SCAN-COUNT         COMP PIC 9(07) VALUE ZERO.
006700     05  FILLER                  PIC X(09).
006800
006900* ---------------------------------------------------------------
007000* ALTERNATE VIEW OF THE WORK-AREA COUNTERS, USED ONLY TO CLEAR
007100* BOTH COUNTERS AT CALL ENTRY.
007200 01  WS-WORK-AREA-R REDEFINES WS-C-WORK-AREA.
007300     05  FILLER                  PIC X(23).
007400
007500* ---------------------------------------------------------------
007600* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNT, USED ONLY
007700* FOR THE END-OF-CALL DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
007800 01  WS-C-COUNTER-TRACE          PIC 9(07).
007900 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
008000     05  WS-C-COUNTER-TRACE-D    PIC X(07).
008100
008200* ---------------------------------------------------------------
008300* ALTERNATE VIEW OF THE TYPE CODE, USED ONLY WHEN TRACING A
008400* DETAIL LINE TO THE JOB LOG UNDER UPSI-0.
008500 01  WS-C-TRACE-CODE             PIC X(30).
008600 01  WS-C-TRACE-CODE-R REDEFINES WS-C-TRACE-CODE.
008700     05  FILLER                  PIC X(30).
008800
008900****************
009000 LINKAGE SECTION.
009100****************
009200        COPY APTLLNK.
009300
009400 PROCEDURE DIVISION USING WK-APTLLNK.
009500****************************************
009600 MAIN-MODULE.
009700     PERFORM A000-START-PROGRAM-ROUTINE
009800        THRU A099-START-PROGRAM-ROUTINE-EX.
009900     PERFORM B000-SCAN-ONE-TYPE
010000        THRU B099-SCAN-ONE-TYPE-EX
010100        UNTIL WK-C-END-OF-FILE
010200           OR WS-C-TOTAL-COUNT = 200.
010300     PERFORM Z000-END-PROGRAM-ROUTINE
010400        THRU Z099-END-PROGRAM-ROUTINE-EX.
010500     GOBACK.
010600
010700*-----------------------------------------------------------------
010800 A000-START-PROGRAM-ROUTINE.
010900*-----------------------------------------------------------------
011000     MOVE ZERO TO WS-C-WORK-AREA.
011100     MOVE ZERO TO WK-APTLLNK-ROW-COUNT.
011200
011300     OPEN INPUT APRTYPE.
011400     IF  NOT WK-C-SUCCESSFUL
011500         DISPLAY "APRVTYP1 - OPEN FILE ERROR - APRTYPE"
011600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011700         GO TO Y900-ABNORMAL-TERMINATION
011800     END-IF.
011900
012000     MOVE LOW-VALUES TO APT-TYPE-CODE.
012100     START APRTYPE KEY IS NOT LESS THAN APT-TYPE-CODE
012200         INVALID KEY
012300             MOVE "10" TO WK-C-FILE-STATUS
012400     END-START.
012500
012600 A099-START-PROGRAM-ROUTINE-EX.
012700     EXIT.
012800
012900*-----------------------------------------------------------------
013000 Y900-ABNORMAL-TERMINATION.
013100*-----------------------------------------------------------------
013200     PERFORM Z000-END-PROGRAM-ROUTINE
013300        THRU Z099-END-PROGRAM-ROUTINE-EX.
013400     EXIT PROGRAM.
013500
013600*-----------------------------------------------------------------
013700 B000-SCAN-ONE-TYPE.
013800*-----------------------------------------------------------------
013900     READ APRTYPE NEXT RECORD
014000         AT END
014100             GO TO B099-SCAN-ONE-TYPE-EX
014200     END-READ.
014300
014400     ADD 1 TO WS-C-SCAN-COUNT.
014500     IF  APT-ENABLED
014600         ADD 1 TO WS-C-TOTAL-COUNT
014700         MOVE WS-C-TOTAL-COUNT TO WK-APTLLNK-ROW-COUNT
014800         MOVE APT-TYPE-CODE
014900             TO WK-APTLLNK-TYPE-CODE (WS-C-TOTAL-COUNT)
015000         MOVE APT-TYPE-NAME
015100             TO WK-APTLLNK-TYPE-NAME (WS-C-TOTAL-COUNT)
015200         MOVE APT-TYPE-ICON
015300             TO WK-APTLLNK-TYPE-ICON (WS-C-TOTAL-COUNT)
015400         MOVE APT-TYPE-COLOR
015500             TO WK-APTLLNK-TYPE-COLOR (WS-C-TOTAL-COUNT)
015600         IF  UPSI-SWITCH-0-ON
015700             MOVE APT-TYPE-CODE TO WS-C-TRACE-CODE
015800             DISPLAY "APRVTYP1 - TYPE INCLUDED " WS-C-TRACE-CODE
015900         END-IF
015950     ELSE
015970         ADD 1 TO WS-C-SKIPPED-COUNT
016000     END-IF.
016100
016200 B099-SCAN-ONE-TYPE-EX.
016300     EXIT.
016400
016500*-----------------------------------------------------------------
016600 Z000-END-PROGRAM-ROUTINE.
016700*-----------------------------------------------------------------
016800     MOVE WS-C-TOTAL-COUNT TO WS-C-COUNTER-TRACE.
016900     IF  UPSI-SWITCH-0-ON
017000         DISPLAY "APRVTYP1 - TYPES EXTRACTED "
017100                 WS-C-COUNTER-TRACE-D
017200     END-IF.
017300
017400     CLOSE APRTYPE.
017500
017600 Z099-END-PROGRAM-ROUTINE-EX.
017700     EXIT.
017800
017900******************************************************************
018000*************** END OF PROGRAM SOURCE - APRVTYP1 ***************
018100******************************************************************
