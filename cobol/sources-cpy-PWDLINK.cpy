000100* HISTORY OF MODIFICATION:
000200* ----------------------------------------------------------------
000300* TAG NAME DATE DESCRIPTION
000400* ----------------------------------------------------------------
000500* WF2B01 TMPDNV 19/05/2015 - PASSWORD ENCODE SUBROUTINE
000600*                          - INITIAL VERSION FOR USRENC1 CALL -
000650*                          - REQ 2701
000700* ----------------------------------------------------------------
000800 01  WK-PWDLINK.
000900    05  WK-PWDLINK-INPUT.
001000        10  WK-PWDLINK-PLAIN      PIC X(100).
001100    05  WK-PWDLINK-OUTPUT.
001200        10  WK-PWDLINK-ENCODED    PIC X(100).
001300        10  FILLER                PIC X(001).
