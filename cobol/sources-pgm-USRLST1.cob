000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. USRLST1.
000120 AUTHOR. R SHAUGHNESSY.
000130 INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
000140 DATE-WRITTEN. 21 SEP 1989.
000150 DATE-COMPILED.
000160 SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
000170*=================================================================
000180*
000190*DESCRIPTION : THIS IS A CALLED ROUTINE TO EXTRACT SYS-USER ROWS
000200*              FOR THE ADMINISTRATION LISTING - CALLED ONCE PER
000210*              REQUEST BY THE ON-LINE MONITOR.  THE CALLER'S
000220*              MODE FLAG SELECTS ONE OF THREE SHAPES - PAGED LIST
000230*              (KEYWORD/DEPARTMENT/STATUS FILTER), WHOLE-FILE
000240*              ENABLED LIST, OR SINGLE LOOKUP BY USR-ID.  EVERY
000250*              ROW RETURNED IS ENRICHED WITH DEPARTMENT NAME AND
000260*              ROLE CODE/NAME FROM SYS-USER-ROLE / SYS-ROLE.
000270*
000280*=================================================================
000290*
000300* HISTORY OF AMENDMENT :
000310*=================================================================
000320*
000330* WF8C05 - TMPNOL  - 21/09/2009 - INITIAL VERSION - USER LIST AND
000340*                     LOOKUP EXTRACT - REQ 2206
000350*-----------------------------------------------------------------
000360* WF8F17 - TMPKLO  - 03/02/2010 - ADD PAGE TRAILER RECORD CARRYING
000370*                     TOTAL MATCHING ROW COUNT FOR THE PAGED MODE
000380*-----------------------------------------------------------------
000390* WF9D11 - TMPKLO  - 14/06/2011 - CENTURY FIX - DATE COMPARE
000400*                     ROUTINES NOW CARRY A 4-DIGIT YEAR THROUGHOUT
000410*                     RATHER THAN THE OLD 2-DIGIT WORK AREAS - Y2K
000420*-----------------------------------------------------------------
000430* WF1A06 - TMPRSH  - 09/03/2014 - KEYWORD MATCH NOW ALSO CHECKS
000440*                     USR-EMAIL, NOT JUST USERNAME/NICKNAME -
000450*                     HELPDESK TICKET 40417
000460*-----------------------------------------------------------------
000470* WF2B05 - TMPDNV  - 19/05/2015 - KEYWORD MATCH WAS TESTING THE
000480*                     WHOLE CANDIDATE FIELD AGAINST THE WHOLE
000490*                     KEYWORD - A KEYWORD OF "JOHN" NEVER MATCHED
000500*                     A STORED USERNAME OF "JOHNSMITH" - NOW
000510*                     SLIDES A TRUE SUBSTRING WINDOW ACROSS EACH
000520*                     CANDIDATE FIELD - REQ 2701
000530*-----------------------------------------------------------------
000540* WF2G02 - TMPNOL  - 17/11/2016 - SORTED-TABLE SIZE RAISED FROM
000550*                     300 TO 500 ROWS - THE UNIT NOW HAS OVER 400
000560*                     STAFF ON FILE
000570*-----------------------------------------------------------------
000580* WF2C05 - TMPRSH  - 02/06/2015 - CONVERTED FROM A STANDALONE
000590*                     BATCH EXTRACT OVER ITS OWN USRQTXN/USROUT
000600*                     FILES TO A CALLED SUBROUTINE RETURNING THE
000610*                     MATCHING ROWS IN A 100-ENTRY LINKAGE TABLE -
000620*                     BRINGS THE PROGRAM IN LINE WITH THE CALLED-
000630*                     ROUTINE CONVENTION USED ACROSS THE REST OF
000640*                     THE SUITE - REQ 2702
000650*=================================================================
000660*
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. IBM-AS400.
000700 OBJECT-COMPUTER. IBM-AS400.
000710 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000720        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000730        UPSI-0 IS UPSI-SWITCH-0.
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770        SELECT USRMAST ASSIGN TO DATABASE-USRMAST
000780        ORGANIZATION IS INDEXED
000790        ACCESS MODE IS DYNAMIC
000800        RECORD KEY IS USR-ID
000810        FILE STATUS IS WK-C-FILE-STATUS.
000820
000830        SELECT DEPTMST ASSIGN TO DATABASE-DEPTMST
000840        ORGANIZATION IS INDEXED
000850        ACCESS MODE IS DYNAMIC
000860        RECORD KEY IS DEPT-ID
000870        FILE STATUS IS WK-C-FILE-STATUS.
000880
000890        SELECT ROLEMST ASSIGN TO DATABASE-ROLEMST
000900        ORGANIZATION IS INDEXED
000910        ACCESS MODE IS DYNAMIC
000920        RECORD KEY IS ROLE-ID
000930        FILE STATUS IS WK-C-FILE-STATUS.
000940
000950        SELECT USRROLE ASSIGN TO DATABASE-USRROLE
000960        ORGANIZATION IS INDEXED
000970        ACCESS MODE IS DYNAMIC
000980        RECORD KEY IS UR-USER-ID
000990        FILE STATUS IS WK-C-FILE-STATUS.
001000
001010 DATA DIVISION.
001020 FILE SECTION.
001030 FD  USRMAST
001040        LABEL RECORDS ARE OMITTED.
001050        COPY USRMAST.
001060
001070 FD  DEPTMST
001080        LABEL RECORDS ARE OMITTED.
001090 01  DEPTMST-REC.
001100        COPY DEPTMST.
001110
001120 FD  ROLEMST
001130        LABEL RECORDS ARE OMITTED.
001140 01  ROLEMST-REC.
001150        COPY ROLEMST.
001160
001170 FD  USRROLE
001180        LABEL RECORDS ARE OMITTED.
001190 01  USRROLE-REC.
001200        COPY USRROLE.
001210
001220 WORKING-STORAGE SECTION.
001230 01  FILLER                      PIC X(24) VALUE
001240        "** PROGRAM USRLST1   **".
001250
001252*        STANDALONE COUNTER - ROWS SKIPPED TO REACH THE PAGE
001254*        WINDOW START THIS CALL.
001256 77  WS-C-SKIP-COUNT             COMP PIC 9(07) VALUE ZERO.
001258
001260 01  WK-C-COMMON.
001270        COPY CMNFLAG.
001280
001290 01  WS-C-SWITCHES.
001300     05  WS-C-MATCH-SW           PIC X(01) VALUE "N".
001310         88  WS-ROW-MATCHES              VALUE "Y".
001320
001330 01  WS-C-WORK-AREA.
001340     05  WS-C-KEY-COUNT          COMP PIC 9(05) VALUE ZERO.
001350     05  WS-C-TOTAL-COUNT        COMP PIC 9(07) VALUE ZERO.
001360     05  WS-C-EMIT-COUNT         COMP PIC 9(05) VALUE ZERO.
001370     05  WS-C-TAB-IX             COMP PIC 9(05) VALUE ZERO.
001380     05  WS-C-SWAP-IX            COMP PIC 9(05) VALUE ZERO.
001400     05  WS-C-ROLE-IX            COMP PIC 9(02) VALUE ZERO.
001410     05  WS-C-LOWER-KEYWORD      PIC X(50) VALUE SPACES.
001420     05  WS-C-LOWER-FIELD        PIC X(150) VALUE SPACES.
001430     05  WS-C-UPPER-ALPHABET     PIC X(26) VALUE
001440            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001450     05  WS-C-LOWER-ALPHABET     PIC X(26) VALUE
001460            "abcdefghijklmnopqrstuvwxyz".
001470     05  WS-C-KEYWORD-LEN        COMP PIC 9(02) VALUE ZERO.
001480*        TRIMMED LENGTH OF WS-C-LOWER-KEYWORD - THE SUBSTRING
001490*        SCAN BELOW NEEDS THIS TO KNOW HOW WIDE A WINDOW TO SLIDE
001500     05  WS-C-SCAN-IX            COMP PIC 9(03) VALUE ZERO.
001510     05  WS-C-SCAN-LIMIT         COMP PIC 9(03) VALUE ZERO.
001520     05  WS-C-SCAN-FOUND-SW      PIC X(01) VALUE "N".
001530         88  WS-SUBSTR-FOUND             VALUE "Y".
001540     05  WS-C-SCAN-FIELD         PIC X(50) VALUE SPACES.
001550*        ONE 50-BYTE CANDIDATE FIELD, LOADED BEFORE EACH CALL TO
001560*        B810-SCAN-FIELD-FOR-KEYWORD BELOW.
001570
001580* ---------------------------------------------------------------
001590* SORTED-EXTRACT TABLE - THE PAGED-LIST MODE LOADS EVERY ROW
001600* THAT PASSES THE KEYWORD/DEPARTMENT/STATUS FILTER INTO THIS
001610* TABLE, THEN ARRANGES IT BY CREATED-AT DESCENDING BEFORE THE
001620* PAGE WINDOW IS CUT FROM IT.  500 ENTRIES COVERS THE UNIT'S
001630* CURRENT STAFF STRENGTH WITH HEADROOM - SEE WF2G02 ABOVE.  THE
001640* PAGE WINDOW ITSELF NEVER EXCEEDS THE 100-ROW LINKAGE TABLE -
001650* SEE WF2C05 BELOW.
001660 01  WS-C-EXTRACT-TABLE.
001670     05  WS-C-EXTRACT-ENTRY OCCURS 500 TIMES
001680            ASCENDING KEY IS WS-C-EXT-CREATED-AT
001690            INDEXED BY WS-C-EXT-IX.
001700         10  WS-C-EXT-USR-ID         PIC 9(09).
001710         10  WS-C-EXT-CREATED-AT     PIC X(19).
001720
001730 01  WS-C-SWAP-ENTRY.
001740     05  WS-C-SWAP-USR-ID        PIC 9(09).
001750     05  WS-C-SWAP-CREATED-AT    PIC X(19).
001760
001770* ---------------------------------------------------------------
001780* ALTERNATE VIEW OF THE CURRENT USRMAST BUFFER, GIVING A PLAIN
001790* DISPLAY PICTURE OF THE DEPARTMENT-ID FOR THE BLANK/ZERO TEST
001800* BELOW WITHOUT DISTURBING THE COPYBOOK'S OWN NUMERIC FIELD.
001810 01  WS-DEPTID-ECHO-R REDEFINES WS-C-SWAP-ENTRY.
001820     05  WS-DEPTID-ECHO          PIC X(09).
001830     05  FILLER                  PIC X(19).
001840
001850* ---------------------------------------------------------------
001860* ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
001870* ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
001880 01  WS-C-COUNTER-TRACE          PIC 9(07).
001890 01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
001900     05  WS-C-COUNTER-TRACE-D    PIC X(07).
001910
001920 01  WS-C-SKIP-TRACE             PIC 9(07).
001930 01  WS-C-SKIP-TRACE-R REDEFINES WS-C-SKIP-TRACE.
001940     05  WS-C-SKIP-TRACE-D       PIC X(07).
001950
001960****************
001970 LINKAGE SECTION.
001980****************
001990     COPY USRQLNK.
002000
002010 PROCEDURE DIVISION USING WK-USRQLNK.
002020****************************************
002030 MAIN-MODULE.
002040     PERFORM A000-START-PROGRAM-ROUTINE
002050        THRU A099-START-PROGRAM-ROUTINE-EX.
002060     PERFORM B000-DISPATCH-TRANSACTION
002070        THRU B099-DISPATCH-TRANSACTION-EX.
002080     PERFORM Z000-END-PROGRAM-ROUTINE
002090        THRU Z099-END-PROGRAM-ROUTINE-EX.
002100     GOBACK.
002110
002120*-----------------------------------------------------------------
002130*
002140 A000-START-PROGRAM-ROUTINE.
002150*-----------------------------------------------------------------
002160*
002170     MOVE ZERO TO WK-USRQLNK-ROW-COUNT WK-USRQLNK-TOTAL-COUNT.
002180     MOVE SPACES TO WK-USRQLNK-ERROR-CD WK-USRQLNK-ERROR-MSG.
002190
002200     OPEN INPUT USRMAST.
002210     IF  NOT WK-C-SUCCESSFUL
002220         DISPLAY "USRLST1 - OPEN FILE ERROR - USRMAST"
002230         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002240         GO TO Y900-ABNORMAL-TERMINATION
002250     END-IF.
002260
002270     OPEN INPUT DEPTMST.
002280     IF  NOT WK-C-SUCCESSFUL
002290         DISPLAY "USRLST1 - OPEN FILE ERROR - DEPTMST"
002300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002310         GO TO Y900-ABNORMAL-TERMINATION
002320     END-IF.
002330
002340     OPEN INPUT ROLEMST.
002350     IF  NOT WK-C-SUCCESSFUL
002360         DISPLAY "USRLST1 - OPEN FILE ERROR - ROLEMST"
002370         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002380         GO TO Y900-ABNORMAL-TERMINATION
002390     END-IF.
002400
002410     OPEN INPUT USRROLE.
002420     IF  NOT WK-C-SUCCESSFUL
002430         DISPLAY "USRLST1 - OPEN FILE ERROR - USRROLE"
002440         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002450         GO TO Y900-ABNORMAL-TERMINATION
002460     END-IF.
002470
002480 A099-START-PROGRAM-ROUTINE-EX.
002490     EXIT.
002500
002510*-----------------------------------------------------------------
002520 Y900-ABNORMAL-TERMINATION.
002530*-----------------------------------------------------------------
002540     PERFORM Z000-END-PROGRAM-ROUTINE
002550        THRU Z099-END-PROGRAM-ROUTINE-EX.
002560     EXIT PROGRAM.
002570
002580*-----------------------------------------------------------------
002590 B000-DISPATCH-TRANSACTION.
002600*-----------------------------------------------------------------
002610*    NO TRANSACTION FILE TO READ ANY MORE - THE CALLER'S MODE
002620*    FLAG IN WK-USRQLNK TELLS US WHICH OF THE THREE SHAPES TO
002630*    BUILD FOR THIS ONE CALL.
002640     EVALUATE TRUE
002650         WHEN WK-USRQLNK-MODE-PAGED
002660             PERFORM C000-PAGED-LIST THRU C099-PAGED-LIST-EX
002670         WHEN WK-USRQLNK-MODE-ALL
002680             PERFORM D000-ALL-ENABLED THRU D099-ALL-ENABLED-EX
002690         WHEN WK-USRQLNK-MODE-BY-ID
002700             PERFORM E000-LOOKUP-BY-ID THRU E099-LOOKUP-BY-ID-EX
002710         WHEN OTHER
002720             DISPLAY "USRLST1 - UNKNOWN TRANSACTION MODE "
002730                     WK-USRQLNK-MODE
002740     END-EVALUATE.
002750
002760 B099-DISPATCH-TRANSACTION-EX.
002770     EXIT.
002780
002790*-----------------------------------------------------------------
002800 B800-COMPUTE-KEYWORD-LEN.
002810*-----------------------------------------------------------------
002820*    WALKS THE KEYWORD FIELD BACKWARD FROM BYTE 50 TO FIND THE
002830*    TRIMMED LENGTH - THE SUBSTRING SCAN IN C030-TEST-FILTER USES
002840*    THIS TO SIZE THE WINDOW IT SLIDES ACROSS EACH CANDIDATE
002850*    FIELD.
002860     MOVE 50 TO WS-C-KEYWORD-LEN.
002870     PERFORM B801-TRIM-ONE-BYTE
002880        THRU B801-TRIM-ONE-BYTE-EX
002890        UNTIL WS-C-KEYWORD-LEN = ZERO
002900           OR WS-C-LOWER-KEYWORD (WS-C-KEYWORD-LEN:1) NOT = SPACE.
002910
002920 B809-COMPUTE-KEYWORD-LEN-EX.
002930     EXIT.
002940
002950*-----------------------------------------------------------------
002960 B801-TRIM-ONE-BYTE.
002970*-----------------------------------------------------------------
002980     SUBTRACT 1 FROM WS-C-KEYWORD-LEN.
002990
003000 B801-TRIM-ONE-BYTE-EX.
003010     EXIT.
003020*-----------------------------------------------------------------
003030 B810-SCAN-FIELD-FOR-KEYWORD.
003040*-----------------------------------------------------------------
003050*    SLIDES THE KEYWORD-LENGTH WINDOW ACROSS WS-C-SCAN-FIELD, ONE
003060*    BYTE AT A TIME, LOOKING FOR A SUBSTRING HIT.
003070     COMPUTE WS-C-SCAN-LIMIT = 51 - WS-C-KEYWORD-LEN.
003080     PERFORM B811-TEST-ONE-POSITION
003090        THRU B811-TEST-ONE-POSITION-EX
003100        VARYING WS-C-SCAN-IX FROM 1 BY 1
003110        UNTIL WS-C-SCAN-IX > WS-C-SCAN-LIMIT
003120           OR WS-SUBSTR-FOUND.
003130
003140 B819-SCAN-FIELD-FOR-KEYWORD-EX.
003150     EXIT.
003160
003170*-----------------------------------------------------------------
003180 B811-TEST-ONE-POSITION.
003190*-----------------------------------------------------------------
003200     IF  WS-C-SCAN-FIELD (WS-C-SCAN-IX:WS-C-KEYWORD-LEN) =
003210            WS-C-LOWER-KEYWORD (1:WS-C-KEYWORD-LEN)
003220         MOVE "Y" TO WS-C-SCAN-FOUND-SW
003230     END-IF.
003240
003250 B811-TEST-ONE-POSITION-EX.
003260     EXIT.
003270
003280
003290
003300*-----------------------------------------------------------------
003310 C000-PAGED-LIST.
003320*-----------------------------------------------------------------
003330*    BUILD THE SORTED-EXTRACT TABLE FROM EVERY USRMAST ROW THAT
003340*    PASSES THE TRANSACTION'S KEYWORD/DEPARTMENT/STATUS FILTER,
003350*    ARRANGE IT BY CREATED-AT DESCENDING, THEN CUT OUT THE
003360*    REQUESTED PAGE AND ENRICH/RETURN EACH ROW IN THE PAGE.
003370     MOVE ZERO TO WS-C-TAB-IX WS-C-TOTAL-COUNT.
003380     MOVE WK-USRQLNK-KEYWORD TO WS-C-LOWER-KEYWORD.
003390     INSPECT WS-C-LOWER-KEYWORD CONVERTING
003400        WS-C-UPPER-ALPHABET TO WS-C-LOWER-ALPHABET.
003410     PERFORM B800-COMPUTE-KEYWORD-LEN
003420        THRU B809-COMPUTE-KEYWORD-LEN-EX.
003430
003440     MOVE ZERO TO USR-ID.
003450     START USRMAST KEY IS NOT LESS THAN USR-ID
003460         INVALID KEY
003470             GO TO C050-SORT-AND-PAGE
003480     END-START.
003490
003500     PERFORM C010-SCAN-ONE-USER THRU C019-SCAN-ONE-USER-EX
003510        UNTIL WK-C-END-OF-FILE.
003520
003530 C050-SORT-AND-PAGE.
003540     PERFORM C060-BUBBLE-SORT-TABLE
003550        THRU C069-BUBBLE-SORT-TABLE-EX.
003560
003570     COMPUTE WS-C-SKIP-COUNT =
003580        (WK-USRQLNK-PAGE - 1) * WK-USRQLNK-PAGE-SIZE.
003590     MOVE ZERO TO WS-C-EMIT-COUNT.
003600     SET WS-C-EXT-IX TO 1.
003610
003620     PERFORM C070-EMIT-ONE-PAGE-ROW THRU C079-EMIT-ONE-PAGE-ROW-EX
003630        VARYING WS-C-TAB-IX FROM 1 BY 1
003640        UNTIL WS-C-TAB-IX > WS-C-TOTAL-COUNT
003650           OR WS-C-EMIT-COUNT >= WK-USRQLNK-PAGE-SIZE
003660           OR WK-USRQLNK-ROW-COUNT >= 100.
003670
003680     MOVE WS-C-TOTAL-COUNT TO WK-USRQLNK-TOTAL-COUNT.
003690
003700 C099-PAGED-LIST-EX.
003710     EXIT.
003720
003730*-----------------------------------------------------------------
003740 C010-SCAN-ONE-USER.
003750*-----------------------------------------------------------------
003760     READ USRMAST NEXT RECORD
003770         AT END
003780             GO TO C019-SCAN-ONE-USER-EX
003790     END-READ.
003800
003810     PERFORM C030-TEST-FILTER THRU C039-TEST-FILTER-EX.
003820
003830     IF  WS-ROW-MATCHES
003840           AND WS-C-TOTAL-COUNT < 500
003850         ADD 1 TO WS-C-TOTAL-COUNT.
003860         MOVE USR-ID TO
003870            WS-C-EXT-USR-ID (WS-C-TOTAL-COUNT).
003880         MOVE USR-CREATED-AT TO
003890            WS-C-EXT-CREATED-AT (WS-C-TOTAL-COUNT).
003900     END-IF.
003910
003920 C019-SCAN-ONE-USER-EX.
003930     EXIT.
003940
003950*-----------------------------------------------------------------
003960 C030-TEST-FILTER.
003970*-----------------------------------------------------------------
003980     MOVE "Y" TO WS-C-MATCH-SW.
003990
004000     IF  WS-C-LOWER-KEYWORD NOT = SPACES
004010*        SUBSTRING MATCH, NOT EXACT MATCH - A KEYWORD OF "JOHN"
004020*        MUST HIT A STORED USERNAME OF "JOHNSMITH"
004030         MOVE USR-USERNAME      TO WS-C-LOWER-FIELD (1:50)
004040         MOVE USR-NICKNAME      TO WS-C-LOWER-FIELD (51:50)
004050         MOVE USR-EMAIL (1:50)  TO WS-C-LOWER-FIELD (101:50)
004060         INSPECT WS-C-LOWER-FIELD CONVERTING
004070            WS-C-UPPER-ALPHABET TO WS-C-LOWER-ALPHABET
004080         MOVE "N" TO WS-C-SCAN-FOUND-SW
004090         MOVE WS-C-LOWER-FIELD (1:50) TO WS-C-SCAN-FIELD
004100         PERFORM B810-SCAN-FIELD-FOR-KEYWORD
004110            THRU B819-SCAN-FIELD-FOR-KEYWORD-EX
004120         IF  NOT WS-SUBSTR-FOUND
004130             MOVE WS-C-LOWER-FIELD (51:50) TO WS-C-SCAN-FIELD
004140             PERFORM B810-SCAN-FIELD-FOR-KEYWORD
004150                THRU B819-SCAN-FIELD-FOR-KEYWORD-EX
004160         END-IF
004170         IF  NOT WS-SUBSTR-FOUND
004180             MOVE WS-C-LOWER-FIELD (101:50) TO WS-C-SCAN-FIELD
004190             PERFORM B810-SCAN-FIELD-FOR-KEYWORD
004200                THRU B819-SCAN-FIELD-FOR-KEYWORD-EX
004210         END-IF
004220         IF  NOT WS-SUBSTR-FOUND
004230             MOVE "N" TO WS-C-MATCH-SW
004240         END-IF
004250     END-IF.
004260
004270     IF  WK-USRQLNK-DEPT-FILTER-ON
004280           AND USR-DEPARTMENT-ID NOT = WK-USRQLNK-DEPT-ID
004290         MOVE "N" TO WS-C-MATCH-SW
004300     END-IF.
004310
004320     IF  WK-USRQLNK-STATUS-FILTER-ON
004330           AND USR-STATUS NOT = WK-USRQLNK-STATUS
004340         MOVE "N" TO WS-C-MATCH-SW
004350     END-IF.
004360
004370 C039-TEST-FILTER-EX.
004380     EXIT.
004390
004400*-----------------------------------------------------------------
004410 C060-BUBBLE-SORT-TABLE.
004420*-----------------------------------------------------------------
004430*    SIMPLE BUBBLE SORT, CREATED-AT DESCENDING - THE TABLE IS
004440*    NEVER MORE THAN 500 ROWS SO THE O(N-SQUARED) COST IS
004450*    ACCEPTABLE FOR A NIGHTLY LISTING RUN.
004460     IF  WS-C-TOTAL-COUNT < 2
004470         GO TO C069-BUBBLE-SORT-TABLE-EX
004480     END-IF.
004490
004500     PERFORM C065-ONE-SORT-PASS THRU C068-ONE-SORT-PASS-EX
004510        VARYING WS-C-TAB-IX FROM 1 BY 1
004520        UNTIL WS-C-TAB-IX >= WS-C-TOTAL-COUNT.
004530
004540 C069-BUBBLE-SORT-TABLE-EX.
004550     EXIT.
004560
004570 C065-ONE-SORT-PASS.
004580     PERFORM C066-COMPARE-ADJACENT THRU C067-COMPARE-ADJACENT-EX
004590        VARYING WS-C-SWAP-IX FROM 1 BY 1
004600        UNTIL WS-C-SWAP-IX >= WS-C-TOTAL-COUNT.
004610
004620 C068-ONE-SORT-PASS-EX.
004630     EXIT.
004640
004650 C066-COMPARE-ADJACENT.
004660     IF  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX) <
004670            WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1)
004680         MOVE WS-C-EXT-USR-ID (WS-C-SWAP-IX) TO
004690            WS-C-SWAP-USR-ID
004700         MOVE WS-C-EXT-CREATED-AT (WS-C-SWAP-IX) TO
004710            WS-C-SWAP-CREATED-AT
004720         MOVE WS-C-EXT-USR-ID (WS-C-SWAP-IX + 1) TO
004730            WS-C-EXT-USR-ID (WS-C-SWAP-IX)
004740         MOVE WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1) TO
004750            WS-C-EXT-CREATED-AT (WS-C-SWAP-IX)
004760         MOVE WS-C-SWAP-USR-ID TO
004770            WS-C-EXT-USR-ID (WS-C-SWAP-IX + 1)
004780         MOVE WS-C-SWAP-CREATED-AT TO
004790            WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1)
004800     END-IF.
004810
004820 C067-COMPARE-ADJACENT-EX.
004830     EXIT.
004840
004850*-----------------------------------------------------------------
004860 C070-EMIT-ONE-PAGE-ROW.
004870*-----------------------------------------------------------------
004880     IF  WS-C-TAB-IX <= WS-C-SKIP-COUNT
004890         GO TO C079-EMIT-ONE-PAGE-ROW-EX
004900     END-IF.
004910
004920     MOVE WS-C-EXT-USR-ID (WS-C-TAB-IX) TO USR-ID.
004930     READ USRMAST KEY IS USR-ID
004940         INVALID KEY
004950             GO TO C079-EMIT-ONE-PAGE-ROW-EX
004960     END-READ.
004970
004980     PERFORM F000-BUILD-OUTPUT-ROW THRU F099-BUILD-OUTPUT-ROW-EX.
004990     ADD 1 TO WS-C-EMIT-COUNT.
005000
005010 C079-EMIT-ONE-PAGE-ROW-EX.
005020     EXIT.
005030
005040*-----------------------------------------------------------------
005050 D000-ALL-ENABLED.
005060*-----------------------------------------------------------------
005070*    WHOLE-FILE SCAN, STATUS = 1 ONLY, NATURAL USR-ID ASCENDING
005080*    ORDER - NO SORT STEP REQUIRED.  STOPS AT THE 100-ROW
005090*    LINKAGE TABLE CAP.
005100     MOVE ZERO TO USR-ID.
005110     START USRMAST KEY IS NOT LESS THAN USR-ID
005120         INVALID KEY
005130             GO TO D099-ALL-ENABLED-EX
005140     END-START.
005150
005160     PERFORM D010-SCAN-ENABLED THRU D019-SCAN-ENABLED-EX
005170        UNTIL WK-C-END-OF-FILE
005180           OR WK-USRQLNK-ROW-COUNT >= 100.
005190
005200 D099-ALL-ENABLED-EX.
005210     EXIT.
005220
005230 D010-SCAN-ENABLED.
005240     READ USRMAST NEXT RECORD
005250         AT END
005260             GO TO D019-SCAN-ENABLED-EX
005270     END-READ.
005280
005290     IF  USR-ENABLED
005300         PERFORM F000-BUILD-OUTPUT-ROW
005310            THRU F099-BUILD-OUTPUT-ROW-EX
005320     END-IF.
005330
005340 D019-SCAN-ENABLED-EX.
005350     EXIT.
005360
005370*-----------------------------------------------------------------
005380 E000-LOOKUP-BY-ID.
005390*-----------------------------------------------------------------
005400     MOVE WK-USRQLNK-LOOKUP-ID TO USR-ID.
005410     READ USRMAST KEY IS USR-ID
005420         INVALID KEY
005430             MOVE "404" TO WK-USRQLNK-ERROR-CD
005440             MOVE "USER NOT FOUND" TO WK-USRQLNK-ERROR-MSG
005450             GO TO E099-LOOKUP-BY-ID-EX
005460     END-READ.
005470
005480     PERFORM F000-BUILD-OUTPUT-ROW THRU F099-BUILD-OUTPUT-ROW-EX.
005490
005500 E099-LOOKUP-BY-ID-EX.
005510     EXIT.
005520
005530*-----------------------------------------------------------------
005540 F000-BUILD-OUTPUT-ROW.
005550*-----------------------------------------------------------------
005560*    COMMON ENRICHMENT SHARED BY ALL THREE MODES - DEPARTMENT
005570*    NAME LOOKUP AND ROLE CODE/NAME JOIN FOR THE CURRENT
005580*    WK-C-USRMAST BUFFER, LANDED IN THE NEXT FREE LINKAGE ROW.
005590     ADD 1 TO WK-USRQLNK-ROW-COUNT.
005600     MOVE USR-ID TO
005610        WK-USRQLNK-ROW-USR-ID (WK-USRQLNK-ROW-COUNT).
005620     MOVE USR-USERNAME TO
005630        WK-USRQLNK-ROW-USERNAME (WK-USRQLNK-ROW-COUNT).
005640     MOVE USR-NICKNAME TO
005650        WK-USRQLNK-ROW-NICKNAME (WK-USRQLNK-ROW-COUNT).
005660     MOVE USR-EMAIL TO
005670        WK-USRQLNK-ROW-EMAIL (WK-USRQLNK-ROW-COUNT).
005680     MOVE USR-PHONE TO
005690        WK-USRQLNK-ROW-PHONE (WK-USRQLNK-ROW-COUNT).
005700     MOVE USR-AVATAR TO
005710        WK-USRQLNK-ROW-AVATAR (WK-USRQLNK-ROW-COUNT).
005720     MOVE USR-DEPARTMENT-ID TO
005730        WK-USRQLNK-ROW-DEPT-ID (WK-USRQLNK-ROW-COUNT).
005740     MOVE USR-STATUS TO
005750        WK-USRQLNK-ROW-STATUS (WK-USRQLNK-ROW-COUNT).
005760     MOVE USR-CREATED-AT TO
005770        WK-USRQLNK-ROW-CREATED-AT (WK-USRQLNK-ROW-COUNT).
005780
005790     IF  USR-DEPARTMENT-ID NOT = ZERO
005800         MOVE USR-DEPARTMENT-ID TO DEPT-ID
005810         READ DEPTMST KEY IS DEPT-ID
005820             INVALID KEY
005830                 MOVE SPACES TO WK-USRQLNK-ROW-DEPT-NAME
005840                    (WK-USRQLNK-ROW-COUNT)
005850             NOT INVALID KEY
005860                 MOVE DEPT-NAME TO WK-USRQLNK-ROW-DEPT-NAME
005870                    (WK-USRQLNK-ROW-COUNT)
005880         END-READ
005890     END-IF.
005900
005910     PERFORM F010-JOIN-ROLES THRU F019-JOIN-ROLES-EX.
005920
005930 F099-BUILD-OUTPUT-ROW-EX.
005940     EXIT.
005950
005960*-----------------------------------------------------------------
005970 F010-JOIN-ROLES.
005980*-----------------------------------------------------------------
005990*    READ THE USRROLE DETAIL GROUP FOR THIS USER AND JOIN
006000*    ROLEMST FOR EACH ASSOCIATION, UP TO THE 3-ENTRY CAP.
006010     MOVE ZERO TO WS-C-ROLE-IX.
006020     MOVE USR-ID TO UR-USER-ID.
006030     START USRROLE KEY IS NOT LESS THAN UR-USER-ID
006040         INVALID KEY
006050             GO TO F019-JOIN-ROLES-EX
006060     END-START.
006070
006080     PERFORM F020-JOIN-ONE-ROLE THRU F029-JOIN-ONE-ROLE-EX
006090        UNTIL WK-C-END-OF-FILE
006100           OR UR-USER-ID NOT = USR-ID
006110           OR WS-C-ROLE-IX >= 3.
006120
006130 F019-JOIN-ROLES-EX.
006140     EXIT.
006150
006160 F020-JOIN-ONE-ROLE.
006170     READ USRROLE NEXT RECORD
006180         AT END
006190             GO TO F029-JOIN-ONE-ROLE-EX
006200     END-READ.
006210
006220     IF  UR-USER-ID = USR-ID
006230         ADD 1 TO WS-C-ROLE-IX
006240         MOVE UR-ROLE-ID TO ROLE-ID
006250         READ ROLEMST KEY IS ROLE-ID
006260             INVALID KEY
006270                 MOVE SPACES TO WK-USRQLNK-ROW-ROLE-CD
006280                    (WK-USRQLNK-ROW-COUNT WS-C-ROLE-IX)
006290                 MOVE SPACES TO WK-USRQLNK-ROW-ROLE-NM
006300                    (WK-USRQLNK-ROW-COUNT WS-C-ROLE-IX)
006310             NOT INVALID KEY
006320                 MOVE ROLE-CODE TO WK-USRQLNK-ROW-ROLE-CD
006330                    (WK-USRQLNK-ROW-COUNT WS-C-ROLE-IX)
006340                 MOVE ROLE-NAME TO WK-USRQLNK-ROW-ROLE-NM
006350                    (WK-USRQLNK-ROW-COUNT WS-C-ROLE-IX)
006360         END-READ
006370     END-IF.
006380
006390 F029-JOIN-ONE-ROLE-EX.
006400     EXIT.
006410
006420*-----------------------------------------------------------------
006430 Z000-END-PROGRAM-ROUTINE.
006440*-----------------------------------------------------------------
006450     MOVE WS-C-TOTAL-COUNT TO WS-C-COUNTER-TRACE.
006460     MOVE WS-C-SKIP-COUNT  TO WS-C-SKIP-TRACE.
006470     IF  UPSI-SWITCH-0-ON
006480         DISPLAY "USRLST1 - ROWS MATCHED " WS-C-COUNTER-TRACE-D
006490         DISPLAY "USRLST1 - ROWS SKIPPED " WS-C-SKIP-TRACE-D
006500     END-IF.
006510
006520     CLOSE USRMAST DEPTMST ROLEMST USRROLE.
006530
006540 Z099-END-PROGRAM-ROUTINE-EX.
006550     EXIT.
006560
006570******************************************************************
006580*************** END OF PROGRAM SOURCE - USRLST1 ****************
006590******************************************************************
