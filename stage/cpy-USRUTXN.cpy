      *****************************************************************
      * USRUTXN.CPYBK - SYS-USER CHANGE TRANSACTION - LINE SEQUENTIAL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E07 16/12/2009 TMPNOL   INITIAL VERSION - UPDATE-USER
      *                            CHANGE TRANSACTION DRIVER - REQ 2221
      *****************************************************************

           05  UT-RECORD                  PIC X(750).

           05  UT-RECORD-R REDEFINES UT-RECORD.
               06  UT-USR-ID               PIC 9(09).
      *        TARGET ROW - KEY TO USRMAST
               06  UT-USERNAME             PIC X(50).
               06  UT-NICKNAME             PIC X(50).
               06  UT-EMAIL                PIC X(100).
               06  UT-PHONE                PIC X(20).
               06  UT-AVATAR-FILTER-SW     PIC X(01).
      *        "Y" = AVATAR FIELD PRESENT ON THE CHANGE TRANSACTION,
      *        BLANK VALUE CLEARS THE STORED AVATAR, NON-BLANK SETS IT
                   88  UT-AVATAR-SUPPLIED          VALUE "Y".
               06  UT-AVATAR               PIC X(255).
               06  UT-DEPT-FILTER-SW       PIC X(01).
                   88  UT-DEPT-SUPPLIED            VALUE "Y".
               06  UT-DEPARTMENT-ID        PIC 9(09).
               06  UT-STATUS-FILTER-SW     PIC X(01).
                   88  UT-STATUS-SUPPLIED          VALUE "Y".
               06  UT-STATUS               PIC 9(01).
               06  UT-PASSWORD-FILTER-SW   PIC X(01).
      *        "Y" = NON-BLANK NEW PASSWORD SUPPLIED
                   88  UT-PASSWORD-SUPPLIED        VALUE "Y".
               06  UT-PASSWORD             PIC X(100).
               06  UT-ROLE-FILTER-SW       PIC X(01).
      *        "Y" = ROLE-ID LIST PRESENT ON THE CHANGE TRANSACTION -
      *        REPLACES THE STORED ASSOCIATIONS EVEN WHEN THE LIST
      *        ITSELF IS EMPTY (UT-ROLE-COUNT = ZERO REMOVES ALL ROLES)
                   88  UT-ROLE-LIST-SUPPLIED       VALUE "Y".
               06  UT-ROLE-COUNT           PIC 9(02).
               06  UT-ROLE-IDS             PIC 9(09) OCCURS 10 TIMES.
               06  FILLER                  PIC X(059).
