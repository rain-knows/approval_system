      * ATTLINK.CPYBK
           05  ATT-RECORD                PIC X(080).
      * I-O FORMAT:ATTLINKR  FROM FILE ATTLINK  OF LIBRARY WFLIB
      *
           05  ATT-RECORD-R REDEFINES ATT-RECORD.
               06  ATT-ID                PIC X(36).
      *                        ATTACHMENT ID
               06  ATT-APPROVAL-ID       PIC X(36).
      *                        FK TO APRMAST, SET WHEN LINKED
               06  FILLER                PIC X(08).
