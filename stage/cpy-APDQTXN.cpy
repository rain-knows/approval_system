      *****************************************************************
      * APDQTXN.CPYBK - GETAPPROVALDETAIL QUERY TRANSACTION - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E03 09/12/2009 TMPNOL   INITIAL VERSION - REQ 2214
      *****************************************************************

           05  DQ-RECORD                  PIC X(040).

           05  DQ-RECORD-R REDEFINES DQ-RECORD.
               06  DQ-AR-ID                PIC X(36).
      *        APPROVAL-RECORD ID TO BE RETRIEVED
               06  FILLER                  PIC X(04).
