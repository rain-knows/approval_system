      *****************************************************************
      * USRSTXN.CPYBK - UPDATE-USER-STATUS TRANSACTION - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E09 21/12/2009 TMPNOL   INITIAL VERSION - UPDATE-USER-
      *                            STATUS TRANSACTION DRIVER - REQ 2223
      *****************************************************************

           05  ST-RECORD                  PIC X(020).

           05  ST-RECORD-R REDEFINES ST-RECORD.
               06  ST-USR-ID               PIC 9(09).
               06  ST-STATUS               PIC 9(01).
               06  FILLER                  PIC X(010).

