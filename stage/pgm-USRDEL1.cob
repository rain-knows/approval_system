       IDENTIFICATION DIVISION.
       PROGRAM-ID. USRDEL1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 18 DEC 1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS PROGRAM PROCESSES ONE DELETE-USER TRANSACTION
      *              AT A TIME.  THE SYSTEM ADMINISTRATOR ACCOUNT
      *              (USR-USERNAME = "admin") MAY NEVER BE DELETED.
      *              EVERY SYS-USER-ROLE ROW BELONGING TO THE TARGET
      *              USER IS REMOVED BEFORE THE SYS-USER ROW ITSELF.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF8E08 - TMPNOL  - 18/12/2009 - INITIAL VERSION - DELETE-USER
      *                     TRANSACTION DRIVER - REQ 2222
      *-----------------------------------------------------------------
      * WF1A09 - TMPRSH  - 22/04/2014 - ROLE-LINK CASCADE DELETE NOW
      *                     USES KEYED START/READ-NEXT IN PLACE OF A
      *                     FULL FILE SCAN - HELPDESK TICKET 40538
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT USRDQTN ASSIGN TO DATABASE-USRDQTN
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRMAST ASSIGN TO DATABASE-USRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS USR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRROLE ASSIGN TO DATABASE-USRROLE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS UR-USER-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRDOUT ASSIGN TO DATABASE-USRDOUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  USRDQTN
              LABEL RECORDS ARE OMITTED.
       01  USRDQTN-REC.
              COPY USRDQTN.

       FD  USRMAST
              LABEL RECORDS ARE OMITTED.
              COPY USRMAST.

       FD  USRROLE
              LABEL RECORDS ARE OMITTED.
       01  USRROLE-REC.
              COPY USRROLE.

       FD  USRDOUT
              LABEL RECORDS ARE OMITTED.
       01  USRDOUT-REC.
              COPY USRDOUT.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM USRDEL1   **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-SWITCHES.
           05  WS-C-EOF-TXN            PIC X(01) VALUE "N".
               88  WS-NO-MORE-TRANSACTIONS     VALUE "Y".
           05  WS-C-REJECT-SW          PIC X(01) VALUE "N".
               88  WS-TRANSACTION-REJECTED     VALUE "Y".
           05  WS-C-ROLE-DONE-SW       PIC X(01) VALUE "N".
               88  WS-ROLE-SCAN-DONE            VALUE "Y".

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR ALL
      * THREE SWITCHES AT PROGRAM ENTRY.
       01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
           05  FILLER                  PIC X(03).

       01  WS-C-WORK-AREA.
           05  WS-C-DELETED-COUNT      COMP PIC 9(07) VALUE ZERO.
           05  WS-C-REJECTED-COUNT     COMP PIC 9(07) VALUE ZERO.
           05  FILLER                  PIC X(09).

       01  WS-C-REJECT-DETAIL.
           05  WS-C-REJECT-CD          PIC X(03) VALUE SPACES.
           05  WS-C-REJECT-MSG         PIC X(60) VALUE SPACES.

       01  WS-C-SAVED-USERNAME          PIC X(50).
       01  WS-C-SAVED-NAME-R REDEFINES WS-C-SAVED-USERNAME.
           05  FILLER                  PIC X(50).

       01  WS-C-ADMIN-NAME-CONST        PIC X(05) VALUE "admin".

      * ---------------------------------------------------------------
      * CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
      * STAMPED ON THE DETAIL ROW ONLY - THE MASTER RECORD ITSELF IS
      * REMOVED, NOT TIMESTAMPED.
      * ---------------------------------------------------------------
       01  WS-TODAY-8                  PIC 9(08).
       01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
           05  WS-TODAY-CC             PIC 9(02).
           05  WS-TODAY-YY             PIC 9(02).
           05  WS-TODAY-MM             PIC 9(02).
           05  WS-TODAY-DD             PIC 9(02).

       01  WS-NOW-8                    PIC 9(08).
       01  WS-NOW-8-R REDEFINES WS-NOW-8.
           05  WS-NOW-HH               PIC 9(02).
           05  WS-NOW-MN               PIC 9(02).
           05  WS-NOW-SS               PIC 9(02).
           05  WS-NOW-HS               PIC 9(02).

       01  WS-TIMESTAMP-19              PIC X(19).
       01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
           05  WS-TS-CC                PIC X(02).
           05  WS-TS-YY                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-MM                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-DD                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-HH                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-MN                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-SS                PIC X(02).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
      * ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
       01  WS-C-COUNTER-TRACE          PIC 9(07).
       01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
           05  WS-C-COUNTER-TRACE-D    PIC X(07).

      ****************
       LINKAGE SECTION.
      ****************
      *    NONE - USRDEL1 IS RUN AS A STANDALONE BATCH DELETE-
      *    TRANSACTION DRIVER.

       PROCEDURE DIVISION.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM C000-PROCESS-ONE-TRANSACTION
              THRU C099-PROCESS-ONE-TRANSACTION-EX
              UNTIL WS-NO-MORE-TRANSACTIONS.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           OPEN INPUT USRDQTN.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRDEL1 - OPEN FILE ERROR - USRDQTN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN I-O   USRMAST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRDEL1 - OPEN FILE ERROR - USRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN I-O   USRROLE.
           OPEN OUTPUT USRDOUT.

           READ USRDQTN INTO USRDQTN-REC
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       C000-PROCESS-ONE-TRANSACTION.
      *-----------------------------------------------------------------
           MOVE SPACES TO WS-C-SWITCHES.
           MOVE SPACES TO WS-C-REJECT-DETAIL.

           MOVE DQ-USR-ID TO USR-ID.
           READ USRMAST KEY IS USR-ID
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "404"            TO WS-C-REJECT-CD
                   MOVE "user not found" TO WS-C-REJECT-MSG
           END-READ.

           IF  NOT WS-TRANSACTION-REJECTED
               AND USR-USERNAME = WS-C-ADMIN-NAME-CONST
               SET WS-TRANSACTION-REJECTED TO TRUE
               MOVE "400"               TO WS-C-REJECT-CD
               MOVE "cannot delete system administrator" TO
                    WS-C-REJECT-MSG
           END-IF.

           IF  WS-TRANSACTION-REJECTED
               ADD 1 TO WS-C-REJECTED-COUNT
               PERFORM E900-WRITE-ERROR-ROW
                  THRU E909-WRITE-ERROR-ROW-EX
           ELSE
               PERFORM E000-DELETE-USER-RECORD
                  THRU E009-DELETE-USER-RECORD-EX
           END-IF.

           READ USRDQTN INTO USRDQTN-REC
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       C099-PROCESS-ONE-TRANSACTION-EX.
           EXIT.

      *-----------------------------------------------------------------
       E000-DELETE-USER-RECORD.
      *-----------------------------------------------------------------
           PERFORM F000-BUILD-TIMESTAMP THRU F009-BUILD-TIMESTAMP-EX.
           MOVE USR-USERNAME TO WS-C-SAVED-USERNAME.

           PERFORM E040-DELETE-ROLE-LINKS
              THRU E049-DELETE-ROLE-LINKS-EX.

           DELETE USRMAST RECORD
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "500"            TO WS-C-REJECT-CD
                   MOVE "delete of user record failed" TO
                        WS-C-REJECT-MSG
           END-DELETE.

           IF  WS-TRANSACTION-REJECTED
               ADD 1 TO WS-C-REJECTED-COUNT
               PERFORM E900-WRITE-ERROR-ROW
                  THRU E909-WRITE-ERROR-ROW-EX
               GO TO E009-DELETE-USER-RECORD-EX
           END-IF.

           ADD 1 TO WS-C-DELETED-COUNT.

           INITIALIZE USRDOUT-REC.
           MOVE "D"                TO DO-LINE-TYPE.
           MOVE DQ-USR-ID           TO DO-USR-ID.
           MOVE WS-C-SAVED-USERNAME TO DO-USERNAME.
           MOVE WS-TIMESTAMP-19     TO DO-DELETED-AT.
           WRITE USRDOUT-REC.

       E009-DELETE-USER-RECORD-EX.
           EXIT.

      *-----------------------------------------------------------------
       E040-DELETE-ROLE-LINKS.
      *-----------------------------------------------------------------
      *    REMOVE EVERY SYS-USER-ROLE ASSOCIATION BELONGING TO THE
      *    TARGET USER BEFORE THE SYS-USER ROW ITSELF IS REMOVED.
           MOVE "N" TO WS-C-ROLE-DONE-SW.
           MOVE USR-ID TO UR-USER-ID.
           START USRROLE KEY IS NOT LESS THAN UR-USER-ID
               INVALID KEY
                   MOVE "Y" TO WS-C-ROLE-DONE-SW
           END-START.

           PERFORM E041-DELETE-ONE-ROLE-LINK
              THRU E041-DELETE-ONE-ROLE-LINK-EX
              UNTIL WS-ROLE-SCAN-DONE.

       E049-DELETE-ROLE-LINKS-EX.
           EXIT.

       E041-DELETE-ONE-ROLE-LINK.
           READ USRROLE NEXT RECORD
               AT END
                   SET WS-ROLE-SCAN-DONE TO TRUE
                   GO TO E041-DELETE-ONE-ROLE-LINK-EX
           END-READ.
           IF  UR-USER-ID NOT = USR-ID
               SET WS-ROLE-SCAN-DONE TO TRUE
               GO TO E041-DELETE-ONE-ROLE-LINK-EX
           END-IF.
           DELETE USRROLE RECORD.
       E041-DELETE-ONE-ROLE-LINK-EX.
           EXIT.

      *-----------------------------------------------------------------
       E900-WRITE-ERROR-ROW.
      *-----------------------------------------------------------------
           INITIALIZE USRDOUT-REC.
           MOVE "E"                TO DO-LINE-TYPE.
           MOVE DQ-USR-ID           TO DO-USR-ID.
           MOVE WS-C-REJECT-CD      TO DO-ERROR-CD.
           MOVE WS-C-REJECT-MSG     TO DO-ERROR-MSG.
           WRITE USRDOUT-REC.

       E909-WRITE-ERROR-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       F000-BUILD-TIMESTAMP.
      *-----------------------------------------------------------------
           ACCEPT WS-TODAY-8 FROM DATE.
           ACCEPT WS-NOW-8   FROM TIME.
           MOVE "20"          TO WS-TS-CC.
           MOVE WS-TODAY-YY   TO WS-TS-YY.
           MOVE WS-TODAY-MM   TO WS-TS-MM.
           MOVE WS-TODAY-DD   TO WS-TS-DD.
           MOVE WS-NOW-HH     TO WS-TS-HH.
           MOVE WS-NOW-MN     TO WS-TS-MN.
           MOVE WS-NOW-SS     TO WS-TS-SS.
       F009-BUILD-TIMESTAMP-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           IF  UPSI-SWITCH-0-ON
               MOVE WS-C-DELETED-COUNT TO WS-C-COUNTER-TRACE
               DISPLAY "USRDEL1 - USERS DELETED "
                       WS-C-COUNTER-TRACE-D
               MOVE WS-C-REJECTED-COUNT TO WS-C-COUNTER-TRACE
               DISPLAY "USRDEL1 - TRANSACTIONS REJECTED "
                       WS-C-COUNTER-TRACE-D
           END-IF.

           CLOSE USRDQTN USRMAST USRROLE USRDOUT.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - USRDEL1 ***************
      ******************************************************************
