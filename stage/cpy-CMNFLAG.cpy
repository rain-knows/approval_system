      *****************************************************************
      * CMNFLAG.CPYBK
      * COMMON FILE-STATUS CONDITION NAMES - SHARED BY ALL WORKFLOW-
      * SYSTEM PROGRAMS.  COPY THIS MEMBER AS WK-C-COMMON IN EVERY
      * PROGRAM THAT OPENS A MASTER OR DETAIL FILE.
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF1R00 14/02/1991 RSHAUGH  - INITIAL VERSION FOR WORKFLOW
      *                              CONVERSION PROJECT - REQ 1004
      * WF3B12 09/11/1998 PATTYL   - Y2K REMEDIATION - WK-C-TODAY-CC
      *                              EXPANDED, NO OTHER CHANGE.
      *****************************************************************
           05  WK-C-FILE-STATUS        PIC X(02).
               88  WK-C-SUCCESSFUL             VALUE "00".
               88  WK-C-DUPLICATE-KEY          VALUE "22".
               88  WK-C-RECORD-NOT-FOUND       VALUE "23".
               88  WK-C-END-OF-FILE            VALUE "10".
           05  WK-C-TODAY-CC                PIC 9(02).
           05  WK-C-TODAY-YY                PIC 9(02).
           05  WK-C-TODAY-MM                PIC 9(02).
           05  WK-C-TODAY-DD                PIC 9(02).
           05  WK-C-NOW-HH                  PIC 9(02).
           05  WK-C-NOW-MN                  PIC 9(02).
           05  WK-C-NOW-SS                  PIC 9(02).
