      *****************************************************************
      * ATCOUT.CPYBK - GETBYCODE EXTRACT LISTING - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E05 14/12/2009 TMPNOL   INITIAL VERSION - REQ 2219
      *****************************************************************

           05  UC-RECORD                  PIC X(220).

           05  UC-RECORD-R REDEFINES UC-RECORD.
               06  UC-LINE-TYPE            PIC X(01).
                   88  UC-DETAIL-LINE              VALUE "D".
                   88  UC-ERROR-LINE               VALUE "E".
               06  UC-TYPE-CODE            PIC X(30).
               06  UC-TYPE-NAME            PIC X(50).
               06  UC-TYPE-ICON            PIC X(50).
               06  UC-TYPE-COLOR           PIC X(20).
               06  UC-ERROR-CD             PIC X(03).
               06  UC-ERROR-MSG            PIC X(60).
               06  FILLER                  PIC X(006).
