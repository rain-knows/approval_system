       IDENTIFICATION DIVISION.
       PROGRAM-ID. USRUPD1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 16 DEC 1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS PROGRAM PROCESSES ONE SYS-USER CHANGE (UPDATE)
      *              TRANSACTION AT A TIME.  USERNAME/NICKNAME/EMAIL/
      *              PHONE/DEPARTMENT ARE OVERWRITTEN UNCONDITIONALLY.
      *              AVATAR, STATUS, PASSWORD AND THE ROLE-ID LIST ARE
      *              OVERWRITTEN ONLY WHEN THEIR RESPECTIVE SWITCH IS
      *              SET ON THE TRANSACTION.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF8E07 - TMPNOL  - 16/12/2009 - INITIAL VERSION - UPDATE-USER
      *                     CHANGE TRANSACTION DRIVER - REQ 2221
      *-----------------------------------------------------------------
      * WF9D19 - TMPKLO  - 14/06/2011 - CENTURY FIX - TIMESTAMP BUILD
      *                     ROUTINE NOW CARRIES A 4-DIGIT CENTURY
      *                     THROUGHOUT - Y2K
      *-----------------------------------------------------------------
      * WF1A08 - TMPRSH  - 18/04/2014 - ROLE-LINK REPLACE NOW DELETES
      *                     BY KEYED READ/DELETE RATHER THAN A FULL
      *                     FILE SCAN - HELPDESK TICKET 40538
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT USRUTXN ASSIGN TO DATABASE-USRUTXN
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRMAST ASSIGN TO DATABASE-USRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS USR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT DEPTMST ASSIGN TO DATABASE-DEPTMST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS DEPT-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRROLE ASSIGN TO DATABASE-USRROLE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS UR-USER-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRUOUT ASSIGN TO DATABASE-USRUOUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  USRUTXN
              LABEL RECORDS ARE OMITTED.
       01  USRUTXN-REC.
              COPY USRUTXN.

       FD  USRMAST
              LABEL RECORDS ARE OMITTED.
              COPY USRMAST.

       FD  DEPTMST
              LABEL RECORDS ARE OMITTED.
       01  DEPTMST-REC.
              COPY DEPTMST.

       FD  USRROLE
              LABEL RECORDS ARE OMITTED.
       01  USRROLE-REC.
              COPY USRROLE.

       FD  USRUOUT
              LABEL RECORDS ARE OMITTED.
       01  USRUOUT-REC.
              COPY USRUOUT.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM USRUPD1   **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-SWITCHES.
           05  WS-C-EOF-TXN            PIC X(01) VALUE "N".
               88  WS-NO-MORE-TRANSACTIONS     VALUE "Y".
           05  WS-C-REJECT-SW          PIC X(01) VALUE "N".
               88  WS-TRANSACTION-REJECTED     VALUE "Y".
           05  WS-C-DUP-FOUND-SW       PIC X(01) VALUE "N".
               88  WS-USERNAME-IS-DUPLICATE     VALUE "Y".
           05  WS-C-ROLE-DONE-SW       PIC X(01) VALUE "N".
               88  WS-ROLE-SCAN-DONE            VALUE "Y".

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR ALL
      * FOUR SWITCHES AT PROGRAM ENTRY.
       01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
           05  FILLER                  PIC X(04).

       01  WS-C-WORK-AREA.
           05  WS-C-UPDATED-COUNT      COMP PIC 9(07) VALUE ZERO.
           05  WS-C-REJECTED-COUNT     COMP PIC 9(07) VALUE ZERO.
           05  WS-C-ROLE-IX            COMP PIC 9(02) VALUE ZERO.
           05  FILLER                  PIC X(09).

       01  WS-C-REJECT-DETAIL.
           05  WS-C-REJECT-CD          PIC X(03) VALUE SPACES.
           05  WS-C-REJECT-MSG         PIC X(60) VALUE SPACES.

       01  WS-C-SAVED-USR-ID           PIC 9(09).
      * ---------------------------------------------------------------
      * HOLDS THE TARGET USR-ID SEPARATELY - THE USRMAST BUFFER'S OWN
      * USR-ID WOULD OTHERWISE SURVIVE UNCHANGED, BUT EVERY KEYED
      * READ OF DEPTMST OR USRROLE BELOW MOVES A DIFFERENT KEY INTO
      * ITS OWN RECORD AREA, SO THE TARGET IS KEPT HERE FOR CLARITY.
       01  WS-C-SAVED-ID-R REDEFINES WS-C-SAVED-USR-ID.
           05  FILLER                  PIC X(09).

      * ---------------------------------------------------------------
      * CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
      * STAMPED ON USR-UPDATED-AT AND ON EVERY NEW USRROLE ROW.
      * ---------------------------------------------------------------
       01  WS-TODAY-8                  PIC 9(08).
       01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
           05  WS-TODAY-CC             PIC 9(02).
           05  WS-TODAY-YY             PIC 9(02).
           05  WS-TODAY-MM             PIC 9(02).
           05  WS-TODAY-DD             PIC 9(02).

       01  WS-NOW-8                    PIC 9(08).
       01  WS-NOW-8-R REDEFINES WS-NOW-8.
           05  WS-NOW-HH               PIC 9(02).
           05  WS-NOW-MN               PIC 9(02).
           05  WS-NOW-SS               PIC 9(02).
           05  WS-NOW-HS               PIC 9(02).

       01  WS-TIMESTAMP-19              PIC X(19).
       01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
           05  WS-TS-CC                PIC X(02).
           05  WS-TS-YY                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-MM                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-DD                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-HH                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-MN                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-SS                PIC X(02).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
      * ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
       01  WS-C-COUNTER-TRACE          PIC 9(07).
       01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
           05  WS-C-COUNTER-TRACE-D    PIC X(07).

      ****************
       LINKAGE SECTION.
      ****************
      *    NONE - USRUPD1 IS RUN AS A STANDALONE BATCH CHANGE-
      *    TRANSACTION DRIVER.

       PROCEDURE DIVISION.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM C000-PROCESS-ONE-TRANSACTION
              THRU C099-PROCESS-ONE-TRANSACTION-EX
              UNTIL WS-NO-MORE-TRANSACTIONS.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           OPEN INPUT USRUTXN.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRUPD1 - OPEN FILE ERROR - USRUTXN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN I-O   USRMAST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRUPD1 - OPEN FILE ERROR - USRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT DEPTMST.
           OPEN I-O   USRROLE.
           OPEN OUTPUT USRUOUT.

           READ USRUTXN INTO USRUTXN-REC
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       C000-PROCESS-ONE-TRANSACTION.
      *-----------------------------------------------------------------
           MOVE SPACES TO WS-C-SWITCHES.
           MOVE SPACES TO WS-C-REJECT-DETAIL.
           MOVE UT-USR-ID TO WS-C-SAVED-USR-ID.

           MOVE UT-USR-ID TO USR-ID.
           READ USRMAST KEY IS USR-ID
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "404"            TO WS-C-REJECT-CD
                   MOVE "user not found" TO WS-C-REJECT-MSG
           END-READ.

           IF  NOT WS-TRANSACTION-REJECTED
               AND UT-USERNAME NOT = USR-USERNAME
               PERFORM D010-VALIDATE-USERNAME
                  THRU D019-VALIDATE-USERNAME-EX
           END-IF.

           IF  NOT WS-TRANSACTION-REJECTED AND UT-DEPT-SUPPLIED
               PERFORM D030-VALIDATE-DEPARTMENT
                  THRU D039-VALIDATE-DEPARTMENT-EX
           END-IF.

           IF  WS-TRANSACTION-REJECTED
               ADD 1 TO WS-C-REJECTED-COUNT
               PERFORM E900-WRITE-ERROR-ROW
                  THRU E909-WRITE-ERROR-ROW-EX
           ELSE
               PERFORM E000-UPDATE-USER-RECORD
                  THRU E009-UPDATE-USER-RECORD-EX
           END-IF.

           READ USRUTXN INTO USRUTXN-REC
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       C099-PROCESS-ONE-TRANSACTION-EX.
           EXIT.

      *-----------------------------------------------------------------
       D010-VALIDATE-USERNAME.
      *-----------------------------------------------------------------
      *    THE NEW USERNAME DIFFERS FROM THE STORED VALUE - NO
      *    SECONDARY KEY CARRIES USR-USERNAME, SO THE WHOLE USRMAST
      *    FILE IS SCANNED FOR A ROW BELONGING TO A DIFFERENT USR-ID.
           MOVE LOW-VALUES TO USR-ID.
           START USRMAST KEY IS NOT LESS THAN USR-ID
               INVALID KEY
                   MOVE "10" TO WK-C-FILE-STATUS
           END-START.

           PERFORM D011-SCAN-ONE-USER
              THRU D011-SCAN-ONE-USER-EX
              UNTIL WK-C-END-OF-FILE OR WS-USERNAME-IS-DUPLICATE.

           IF  WS-USERNAME-IS-DUPLICATE
               SET WS-TRANSACTION-REJECTED TO TRUE
               MOVE "409"                  TO WS-C-REJECT-CD
               MOVE "username already exists" TO WS-C-REJECT-MSG
           ELSE
      *        RE-POSITION ON THE TARGET ROW - THE SCAN LEFT THE
      *        USRMAST BUFFER ON SOME OTHER RECORD.
               MOVE WS-C-SAVED-USR-ID TO USR-ID
               READ USRMAST KEY IS USR-ID
           END-IF.

       D019-VALIDATE-USERNAME-EX.
           EXIT.

       D011-SCAN-ONE-USER.
           READ USRMAST NEXT RECORD
               AT END
                   GO TO D011-SCAN-ONE-USER-EX
           END-READ.
           IF  USR-USERNAME = UT-USERNAME
               AND USR-ID NOT = WS-C-SAVED-USR-ID
               SET WS-USERNAME-IS-DUPLICATE TO TRUE
           END-IF.
       D011-SCAN-ONE-USER-EX.
           EXIT.

      *-----------------------------------------------------------------
       D030-VALIDATE-DEPARTMENT.
      *-----------------------------------------------------------------
           MOVE UT-DEPARTMENT-ID TO DEPT-ID.
           READ DEPTMST KEY IS DEPT-ID
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "400"                  TO WS-C-REJECT-CD
                   MOVE "department does not exist" TO WS-C-REJECT-MSG
           END-READ.

       D039-VALIDATE-DEPARTMENT-EX.
           EXIT.

      *-----------------------------------------------------------------
       E000-UPDATE-USER-RECORD.
      *-----------------------------------------------------------------
           PERFORM F000-BUILD-TIMESTAMP THRU F009-BUILD-TIMESTAMP-EX.

           MOVE UT-USERNAME        TO USR-USERNAME.
           MOVE UT-NICKNAME        TO USR-NICKNAME.
           MOVE UT-EMAIL           TO USR-EMAIL.
           MOVE UT-PHONE           TO USR-PHONE.
           IF  UT-AVATAR-SUPPLIED
               MOVE UT-AVATAR      TO USR-AVATAR
           END-IF.
           IF  UT-DEPT-SUPPLIED
               MOVE UT-DEPARTMENT-ID TO USR-DEPARTMENT-ID
           END-IF.
           IF  UT-STATUS-SUPPLIED
               MOVE UT-STATUS      TO USR-STATUS
           END-IF.
           IF  UT-PASSWORD-SUPPLIED
               MOVE UT-PASSWORD    TO USR-PASSWORD
           END-IF.
           MOVE WS-TIMESTAMP-19    TO USR-UPDATED-AT.

           REWRITE WK-C-USRMAST
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "500"       TO WS-C-REJECT-CD
                   MOVE "rewrite of user record failed" TO
                        WS-C-REJECT-MSG
           END-REWRITE.

           IF  WS-TRANSACTION-REJECTED
               ADD 1 TO WS-C-REJECTED-COUNT
               PERFORM E900-WRITE-ERROR-ROW
                  THRU E909-WRITE-ERROR-ROW-EX
               GO TO E009-UPDATE-USER-RECORD-EX
           END-IF.

           ADD 1 TO WS-C-UPDATED-COUNT.

           IF  UT-ROLE-LIST-SUPPLIED
               PERFORM E040-REPLACE-ROLE-LINKS
                  THRU E049-REPLACE-ROLE-LINKS-EX
           END-IF.

           INITIALIZE USRUOUT-REC.
           MOVE "D"                TO UU-LINE-TYPE.
           MOVE USR-ID              TO UU-USR-ID.
           MOVE USR-USERNAME        TO UU-USERNAME.
           MOVE USR-NICKNAME        TO UU-NICKNAME.
           MOVE USR-STATUS          TO UU-STATUS.
           MOVE USR-UPDATED-AT      TO UU-UPDATED-AT.
           WRITE USRUOUT-REC.

       E009-UPDATE-USER-RECORD-EX.
           EXIT.

      *-----------------------------------------------------------------
       E040-REPLACE-ROLE-LINKS.
      *-----------------------------------------------------------------
      *    DELETE EVERY EXISTING ASSOCIATION FOR THIS USER, THEN
      *    INSERT ONE ROW PER ENTRY ON THE NEW LIST (IF ANY).
           MOVE "N" TO WS-C-ROLE-DONE-SW.
           MOVE USR-ID TO UR-USER-ID.
           START USRROLE KEY IS NOT LESS THAN UR-USER-ID
               INVALID KEY
                   MOVE "Y" TO WS-C-ROLE-DONE-SW
           END-START.

           PERFORM E041-DELETE-ONE-ROLE-LINK
              THRU E041-DELETE-ONE-ROLE-LINK-EX
              UNTIL WS-ROLE-SCAN-DONE.

           IF  UT-ROLE-COUNT > ZERO
               PERFORM E051-WRITE-ONE-ROLE-LINK
                  THRU E051-WRITE-ONE-ROLE-LINK-EX
                  VARYING WS-C-ROLE-IX FROM 1 BY 1
                  UNTIL WS-C-ROLE-IX > UT-ROLE-COUNT
           END-IF.

       E049-REPLACE-ROLE-LINKS-EX.
           EXIT.

       E041-DELETE-ONE-ROLE-LINK.
           READ USRROLE NEXT RECORD
               AT END
                   SET WS-ROLE-SCAN-DONE TO TRUE
                   GO TO E041-DELETE-ONE-ROLE-LINK-EX
           END-READ.
           IF  UR-USER-ID NOT = USR-ID
               SET WS-ROLE-SCAN-DONE TO TRUE
               GO TO E041-DELETE-ONE-ROLE-LINK-EX
           END-IF.
           DELETE USRROLE RECORD.
       E041-DELETE-ONE-ROLE-LINK-EX.
           EXIT.

       E051-WRITE-ONE-ROLE-LINK.
           MOVE SPACES               TO UR-RECORD.
           MOVE USR-ID                TO UR-USER-ID.
           MOVE UT-ROLE-IDS (WS-C-ROLE-IX) TO UR-ROLE-ID.
           MOVE WS-TIMESTAMP-19       TO UR-CREATED-AT.
           WRITE USRROLE-REC.
       E051-WRITE-ONE-ROLE-LINK-EX.
           EXIT.

      *-----------------------------------------------------------------
       E900-WRITE-ERROR-ROW.
      *-----------------------------------------------------------------
           INITIALIZE USRUOUT-REC.
           MOVE "E"                TO UU-LINE-TYPE.
           MOVE WS-C-SAVED-USR-ID   TO UU-USR-ID.
           MOVE WS-C-REJECT-CD      TO UU-ERROR-CD.
           MOVE WS-C-REJECT-MSG     TO UU-ERROR-MSG.
           WRITE USRUOUT-REC.

       E909-WRITE-ERROR-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       F000-BUILD-TIMESTAMP.
      *-----------------------------------------------------------------
           ACCEPT WS-TODAY-8 FROM DATE.
           ACCEPT WS-NOW-8   FROM TIME.
           MOVE "20"          TO WS-TS-CC.
           MOVE WS-TODAY-YY   TO WS-TS-YY.
           MOVE WS-TODAY-MM   TO WS-TS-MM.
           MOVE WS-TODAY-DD   TO WS-TS-DD.
           MOVE WS-NOW-HH     TO WS-TS-HH.
           MOVE WS-NOW-MN     TO WS-TS-MN.
           MOVE WS-NOW-SS     TO WS-TS-SS.
       F009-BUILD-TIMESTAMP-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           IF  UPSI-SWITCH-0-ON
               MOVE WS-C-UPDATED-COUNT TO WS-C-COUNTER-TRACE
               DISPLAY "USRUPD1 - USERS UPDATED "
                       WS-C-COUNTER-TRACE-D
               MOVE WS-C-REJECTED-COUNT TO WS-C-COUNTER-TRACE
               DISPLAY "USRUPD1 - TRANSACTIONS REJECTED "
                       WS-C-COUNTER-TRACE-D
           END-IF.

           CLOSE USRUTXN USRMAST DEPTMST USRROLE USRUOUT.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - USRUPD1 ***************
      ******************************************************************
