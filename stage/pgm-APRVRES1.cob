       IDENTIFICATION DIVISION.
       PROGRAM-ID. APRVRES1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 07 JUN 2004.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS IS A CALLED ROUTINE TO RESOLVE THE REAL
      *              APPROVER FOR ONE WORKFLOW NODE.  CALLED ONCE PER
      *              NODE BY APRVCRE1 DURING APPROVAL SUBMISSION.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF6A02 - TMPRSH  - 07/06/2004 - APPROVER RESOLUTION FACTORED
      *                     OUT OF APRVCRE1 - REQ 1588
      *                     - Initial Version.
      *-----------------------------------------------------------------
      * WF7B19 - TMPNOL  - 18/02/2008 - DEPARTMENT HEAD LOOKUP NOW
      *                     FALLS BACK TO THE ADMINISTRATOR ID (1)
      *                     WHEN THE DEPARTMENT HAS NO LEADER ON FILE,
      *                     RATHER THAN LEAVING THE NODE UNRESOLVED -
      *                     HELPDESK TICKET 33107
      *-----------------------------------------------------------------
      * WF9D03 - TMPKLO  - 02/02/2011 - UNRECOGNISED APPROVER-TYPE
      *                     VALUES NOW DEFAULT TO THE ADMINISTRATOR
      *                     RATHER THAN ABENDING THE RUN
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT DEPTMST ASSIGN TO DATABASE-DEPTMST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS DEPT-ID
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  DEPTMST
           LABEL RECORDS ARE OMITTED.
       01  DEPTMST-REC.
           COPY DEPTMST.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM APRVRES1  **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-WORK-AREA.
           05  WS-C-ADMIN-ID           PIC 9(09) VALUE 1.
      *        ADMINISTRATOR ID - FALLBACK FOR EVERY UNRESOLVED NODE
           05  WS-C-CALL-COUNT         COMP PIC 9(05) VALUE ZERO.
      *        COUNTS RESOLUTIONS PERFORMED THIS RUN - DIAG DISPLAY ONLY
           05  WS-C-DEPT-HEAD-COUNT    COMP PIC 9(05) VALUE ZERO.
      *        COUNTS DEPARTMENT-HEAD BRANCH HITS
           05  FILLER                  PIC X(09).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RESOLVED APPROVER FIELD,
      * KEPT FOR THE TRACE DISPLAY BELOW WHEN UPSI-0 IS SWITCHED ON
      * AT AN IPL FOR DIAGNOSTIC RUNS.
       01  WS-TRACE-ID                 PIC 9(09).
       01  WS-TRACE-ID-R REDEFINES WS-TRACE-ID.
           05  WS-TRACE-ID-DISP        PIC X(09).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE WORK AREA USED WHEN DISPLAYING THE
      * RUN COUNTERS TOGETHER AS ONE PRINTABLE LINE AT END-OF-RUN.
       01  WS-COUNTERS-R REDEFINES WS-C-WORK-AREA.
           05  FILLER                  PIC X(09).
           05  WS-CTR-DISP-1           PIC X(05).
           05  WS-CTR-DISP-2           PIC X(05).
           05  FILLER                  PIC X(09).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE DEPARTMENT MASTER RECORD BUFFER, USED TO
      * PICK OFF THE LEADER-ID FIELD WITHOUT DISTURBING THE FD COPY.
       01  WS-DEPT-ECHO                PIC X(080).
       01  WS-DEPT-ECHO-R REDEFINES WS-DEPT-ECHO.
           05  WS-DEPT-ECHO-ID         PIC 9(09).
           05  WS-DEPT-ECHO-NAME       PIC X(50).
           05  WS-DEPT-ECHO-LEADER     PIC 9(09).
           05  FILLER                  PIC X(12).

      ****************
       LINKAGE SECTION.
      ****************
              COPY RESLINK.

       PROCEDURE DIVISION USING WK-RESLINK.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-RESOLVE-APPROVER
              THRU A099-RESOLVE-APPROVER-EX.
           GOBACK.

      *-----------------------------------------------------------------
      *
       A000-RESOLVE-APPROVER.
      *-----------------------------------------------------------------
      *
           ADD 1 TO WS-C-CALL-COUNT.

           EVALUATE WK-RESLINK-APPR-TYPE
               WHEN "USER"
                   MOVE WK-RESLINK-APPR-ID TO WK-RESLINK-RESOLVED
               WHEN "POSITION"
      *                  POSITION-HOLDER LOOKUP TABLE IS NOT YET
      *                  IMPLEMENTED - THE TEMPLATE ID IS USED AS-IS.
                   MOVE WK-RESLINK-APPR-ID TO WK-RESLINK-RESOLVED
               WHEN "DEPARTMENT_HEAD"
                   PERFORM B000-RESOLVE-DEPT-HEAD
                      THRU B099-RESOLVE-DEPT-HEAD-EX
               WHEN OTHER
                   MOVE WS-C-ADMIN-ID TO WK-RESLINK-RESOLVED
           END-EVALUATE.

           MOVE WK-RESLINK-RESOLVED TO WS-TRACE-ID.
           IF  UPSI-SWITCH-0-ON
               MOVE WS-C-CALL-COUNT TO WS-CTR-DISP-1
               MOVE WS-C-DEPT-HEAD-COUNT TO WS-CTR-DISP-2
               DISPLAY "APRVRES1 - RESOLVED APPROVER "
                       WS-TRACE-ID-DISP
               DISPLAY "APRVRES1 - CALLS " WS-CTR-DISP-1
                       " DEPT-HEAD HITS " WS-CTR-DISP-2
           END-IF.

       A099-RESOLVE-APPROVER-EX.
           EXIT.

      *-----------------------------------------------------------------
       B000-RESOLVE-DEPT-HEAD.
      *-----------------------------------------------------------------
      *    THE INITIATOR MUST HAVE A DEPARTMENT, AND THAT DEPARTMENT
      *    MUST HAVE A LEADER ON FILE, OR THE ADMINISTRATOR (1) IS
      *    USED INSTEAD.
           ADD 1 TO WS-C-DEPT-HEAD-COUNT.
           MOVE WS-C-ADMIN-ID TO WK-RESLINK-RESOLVED.

           IF  WK-RESLINK-DEPT-ID EQUAL ZERO
               GO TO B099-RESOLVE-DEPT-HEAD-EX
           END-IF.

           OPEN INPUT DEPTMST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVRES1 - OPEN FILE ERROR - DEPTMST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO B099-RESOLVE-DEPT-HEAD-EX
           END-IF.

           MOVE WK-RESLINK-DEPT-ID TO DEPT-ID.
           READ DEPTMST KEY IS DEPT-ID
               INVALID KEY
                   CLOSE DEPTMST
                   GO TO B099-RESOLVE-DEPT-HEAD-EX
           END-READ.

           IF  DEPT-LEADER-ID NOT EQUAL ZERO
               MOVE DEPT-LEADER-ID TO WK-RESLINK-RESOLVED
           END-IF.

           CLOSE DEPTMST.

       B099-RESOLVE-DEPT-HEAD-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - APRVRES1 ***************
      ******************************************************************
