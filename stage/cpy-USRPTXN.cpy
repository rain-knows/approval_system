      *****************************************************************
      * USRPTXN.CPYBK - CHANGE-PASSWORD TRANSACTION - LINE SEQUENTIAL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E10 22/12/2009 TMPNOL   INITIAL VERSION - CHANGE-PASSWORD
      *                            TRANSACTION DRIVER - REQ 2224
      *****************************************************************

           05  PT-RECORD                  PIC X(220).

           05  PT-RECORD-R REDEFINES PT-RECORD.
               06  PT-USR-ID               PIC 9(09).
               06  PT-OLD-PASSWORD         PIC X(100).
               06  PT-NEW-PASSWORD         PIC X(100).
               06  FILLER                  PIC X(011).

