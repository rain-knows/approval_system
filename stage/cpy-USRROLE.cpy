      * USRROLE.CPYBK
           05  UR-RECORD                 PIC X(040).
      * I-O FORMAT:USRROLER  FROM FILE USRROLE  OF LIBRARY WFLIB
      *
           05  UR-RECORD-R REDEFINES UR-RECORD.
               06  UR-USER-ID            PIC 9(09).
      *                        FK TO USRMAST
               06  UR-ROLE-ID            PIC 9(09).
      *                        FK TO ROLEMST
               06  UR-CREATED-AT         PIC X(19).
      *                        TIMESTAMP
               06  FILLER                PIC X(03).
