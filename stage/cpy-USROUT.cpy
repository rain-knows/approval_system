      *****************************************************************
      * USROUT.CPYBK - SYS-USER EXTRACT LISTING - LINE SEQUENTIAL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8C05 21/09/2009 TMPNOL   INITIAL VERSION - REQ 2206
      *-----------------------------------------------------------------
      * WF8F17 03/02/2010 TMPKLO   ADD UO-TOTAL-COUNT TRAILER FIELD FOR
      *                            PAGED-LIST PAGE-COUNT DISPLAY
      *****************************************************************

           05  UO-RECORD                  PIC X(900).

           05  UO-RECORD-R REDEFINES UO-RECORD.
               06  UO-LINE-TYPE            PIC X(01).
      *        "D" = DETAIL LINE, "T" = TRAILER (COUNT) LINE,
      *        "E" = ERROR LINE
                   88  UO-DETAIL-LINE              VALUE "D".
                   88  UO-TRAILER-LINE              VALUE "T".
                   88  UO-ERROR-LINE                VALUE "E".
               06  UO-USR-ID               PIC 9(09).
               06  UO-USERNAME             PIC X(50).
               06  UO-NICKNAME             PIC X(50).
               06  UO-EMAIL                PIC X(100).
               06  UO-PHONE                PIC X(20).
               06  UO-AVATAR               PIC X(255).
               06  UO-DEPARTMENT-ID        PIC 9(09).
               06  UO-DEPARTMENT-NAME      PIC X(50).
               06  UO-STATUS               PIC 9(01).
               06  UO-ROLE-LIST.
      *        CAPPED AT 3 ROLES PER USER FOR THE EXTRACT LINE - A
      *        USER WITH MORE THAN 3 ROLES ON FILE SHOWS ONLY THE
      *        FIRST 3 IN USER-ID-ROLE-ID ASSOCIATION ORDER.
                   07  UO-ROLE-ENTRY OCCURS 3 TIMES.
                       08  UO-ROLE-CODE    PIC X(30).
                       08  UO-ROLE-NAME    PIC X(50).
               06  UO-CREATED-AT           PIC X(19).
      WF8F17    06  UO-TOTAL-COUNT          PIC 9(07).
               06  UO-ERROR-CD             PIC X(03).
               06  UO-ERROR-MSG            PIC X(60).
               06  FILLER                  PIC X(026).
