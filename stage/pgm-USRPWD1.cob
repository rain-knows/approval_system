       IDENTIFICATION DIVISION.
       PROGRAM-ID. USRPWD1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 22 DEC 1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS PROGRAM PROCESSES ONE CHANGE-PASSWORD
      *              TRANSACTION AT A TIME.  THE SUPPLIED OLD PASSWORD
      *              MUST MATCH THE STORED (ENCODED) PASSWORD, AND THE
      *              SUPPLIED NEW PASSWORD MUST DIFFER FROM IT.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF8E10 - TMPNOL  - 22/12/2009 - INITIAL VERSION - CHANGE-
      *                     PASSWORD TRANSACTION DRIVER - REQ 2224
      *-----------------------------------------------------------------
      * WF9D21 - TMPKLO  - 14/06/2011 - CENTURY FIX - TIMESTAMP BUILD
      *                     ROUTINE NOW CARRIES A 4-DIGIT CENTURY
      *                     THROUGHOUT - Y2K
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT USRPTXN ASSIGN TO DATABASE-USRPTXN
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRMAST ASSIGN TO DATABASE-USRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS USR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRPOUT ASSIGN TO DATABASE-USRPOUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  USRPTXN
              LABEL RECORDS ARE OMITTED.
       01  USRPTXN-REC.
              COPY USRPTXN.

       FD  USRMAST
              LABEL RECORDS ARE OMITTED.
              COPY USRMAST.

       FD  USRPOUT
              LABEL RECORDS ARE OMITTED.
       01  USRPOUT-REC.
              COPY USRPOUT.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM USRPWD1   **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-SWITCHES.
           05  WS-C-EOF-TXN            PIC X(01) VALUE "N".
               88  WS-NO-MORE-TRANSACTIONS     VALUE "Y".
           05  WS-C-REJECT-SW          PIC X(01) VALUE "N".
               88  WS-TRANSACTION-REJECTED     VALUE "Y".

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR BOTH
      * SWITCHES AT PROGRAM ENTRY.
       01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
           05  FILLER                  PIC X(02).

       01  WS-C-WORK-AREA.
           05  WS-C-UPDATED-COUNT      COMP PIC 9(07) VALUE ZERO.
           05  WS-C-REJECTED-COUNT     COMP PIC 9(07) VALUE ZERO.
           05  FILLER                  PIC X(09).

       01  WS-C-REJECT-DETAIL.
           05  WS-C-REJECT-CD          PIC X(03) VALUE SPACES.
           05  WS-C-REJECT-MSG         PIC X(60) VALUE SPACES.

      * ---------------------------------------------------------------
      * CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
      * STAMPED ON USR-UPDATED-AT.
      * ---------------------------------------------------------------
       01  WS-TODAY-8                  PIC 9(08).
       01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
           05  WS-TODAY-CC             PIC 9(02).
           05  WS-TODAY-YY             PIC 9(02).
           05  WS-TODAY-MM             PIC 9(02).
           05  WS-TODAY-DD             PIC 9(02).

       01  WS-NOW-8                    PIC 9(08).
       01  WS-NOW-8-R REDEFINES WS-NOW-8.
           05  WS-NOW-HH               PIC 9(02).
           05  WS-NOW-MN               PIC 9(02).
           05  WS-NOW-SS               PIC 9(02).
           05  WS-NOW-HS               PIC 9(02).

       01  WS-TIMESTAMP-19              PIC X(19).
       01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
           05  WS-TS-CC                PIC X(02).
           05  WS-TS-YY                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-MM                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-DD                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-HH                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-MN                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-SS                PIC X(02).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
      * ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
       01  WS-C-COUNTER-TRACE          PIC 9(07).
       01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
           05  WS-C-COUNTER-TRACE-D    PIC X(07).

       PROCEDURE DIVISION.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM C000-PROCESS-ONE-TRANSACTION
              THRU C099-PROCESS-ONE-TRANSACTION-EX
              UNTIL WS-NO-MORE-TRANSACTIONS.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           OPEN INPUT USRPTXN.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRPWD1 - OPEN FILE ERROR - USRPTXN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN I-O   USRMAST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRPWD1 - OPEN FILE ERROR - USRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN OUTPUT USRPOUT.

           READ USRPTXN INTO USRPTXN-REC
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       C000-PROCESS-ONE-TRANSACTION.
      *-----------------------------------------------------------------
           MOVE SPACES TO WS-C-SWITCHES.
           MOVE SPACES TO WS-C-REJECT-DETAIL.

           MOVE PT-USR-ID TO USR-ID.
           READ USRMAST KEY IS USR-ID
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "404"            TO WS-C-REJECT-CD
                   MOVE "user not found" TO WS-C-REJECT-MSG
           END-READ.

           IF  NOT WS-TRANSACTION-REJECTED
               AND PT-OLD-PASSWORD NOT = USR-PASSWORD
               SET WS-TRANSACTION-REJECTED TO TRUE
               MOVE "400"                  TO WS-C-REJECT-CD
               MOVE "incorrect old password" TO WS-C-REJECT-MSG
           END-IF.

           IF  NOT WS-TRANSACTION-REJECTED
               AND PT-NEW-PASSWORD = USR-PASSWORD
               SET WS-TRANSACTION-REJECTED TO TRUE
               MOVE "400"                  TO WS-C-REJECT-CD
               MOVE "new password must differ from old" TO
                    WS-C-REJECT-MSG
           END-IF.

           IF  WS-TRANSACTION-REJECTED
               ADD 1 TO WS-C-REJECTED-COUNT
               PERFORM E900-WRITE-ERROR-ROW
                  THRU E909-WRITE-ERROR-ROW-EX
           ELSE
               PERFORM E000-CHANGE-PASSWORD
                  THRU E009-CHANGE-PASSWORD-EX
           END-IF.

           READ USRPTXN INTO USRPTXN-REC
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       C099-PROCESS-ONE-TRANSACTION-EX.
           EXIT.

      *-----------------------------------------------------------------
       E000-CHANGE-PASSWORD.
      *-----------------------------------------------------------------
           PERFORM F000-BUILD-TIMESTAMP THRU F009-BUILD-TIMESTAMP-EX.

           MOVE PT-NEW-PASSWORD     TO USR-PASSWORD.
           MOVE WS-TIMESTAMP-19     TO USR-UPDATED-AT.

           REWRITE WK-C-USRMAST
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "500"       TO WS-C-REJECT-CD
                   MOVE "rewrite of user record failed" TO
                        WS-C-REJECT-MSG
           END-REWRITE.

           IF  WS-TRANSACTION-REJECTED
               ADD 1 TO WS-C-REJECTED-COUNT
               PERFORM E900-WRITE-ERROR-ROW
                  THRU E909-WRITE-ERROR-ROW-EX
               GO TO E009-CHANGE-PASSWORD-EX
           END-IF.

           ADD 1 TO WS-C-UPDATED-COUNT.

           INITIALIZE USRPOUT-REC.
           MOVE "D"                TO PO-LINE-TYPE.
           MOVE USR-ID              TO PO-USR-ID.
           MOVE USR-USERNAME        TO PO-USERNAME.
           MOVE USR-UPDATED-AT      TO PO-UPDATED-AT.
           WRITE USRPOUT-REC.

       E009-CHANGE-PASSWORD-EX.
           EXIT.

      *-----------------------------------------------------------------
       E900-WRITE-ERROR-ROW.
      *-----------------------------------------------------------------
           INITIALIZE USRPOUT-REC.
           MOVE "E"                TO PO-LINE-TYPE.
           MOVE PT-USR-ID           TO PO-USR-ID.
           MOVE WS-C-REJECT-CD      TO PO-ERROR-CD.
           MOVE WS-C-REJECT-MSG     TO PO-ERROR-MSG.
           WRITE USRPOUT-REC.

       E909-WRITE-ERROR-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       F000-BUILD-TIMESTAMP.
      *-----------------------------------------------------------------
           ACCEPT WS-TODAY-8 FROM DATE.
           ACCEPT WS-NOW-8   FROM TIME.
           MOVE "20"          TO WS-TS-CC.
           MOVE WS-TODAY-YY   TO WS-TS-YY.
           MOVE WS-TODAY-MM   TO WS-TS-MM.
           MOVE WS-TODAY-DD   TO WS-TS-DD.
           MOVE WS-NOW-HH     TO WS-TS-HH.
           MOVE WS-NOW-MN     TO WS-TS-MN.
           MOVE WS-NOW-SS     TO WS-TS-SS.
       F009-BUILD-TIMESTAMP-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           IF  UPSI-SWITCH-0-ON
               MOVE WS-C-UPDATED-COUNT TO WS-C-COUNTER-TRACE
               DISPLAY "USRPWD1 - PASSWORDS CHANGED "
                       WS-C-COUNTER-TRACE-D
               MOVE WS-C-REJECTED-COUNT TO WS-C-COUNTER-TRACE
               DISPLAY "USRPWD1 - TRANSACTIONS REJECTED "
                       WS-C-COUNTER-TRACE-D
           END-IF.

           CLOSE USRPTXN USRMAST USRPOUT.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - USRPWD1 ***************
      ******************************************************************
