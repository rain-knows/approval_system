      *****************************************************************
      * USRPOUT.CPYBK - CHANGE-PASSWORD RESULT LISTING - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E10 22/12/2009 TMPNOL   INITIAL VERSION - REQ 2224
      *****************************************************************

           05  PO-RECORD                  PIC X(220).

           05  PO-RECORD-R REDEFINES PO-RECORD.
               06  PO-LINE-TYPE            PIC X(01).
      *        "D" = PASSWORD CHANGED, "E" = TRANSACTION REJECTED
                   88  PO-DETAIL-LINE              VALUE "D".
                   88  PO-ERROR-LINE               VALUE "E".
               06  PO-USR-ID               PIC 9(09).
               06  PO-USERNAME             PIC X(50).
               06  PO-UPDATED-AT           PIC X(19).
               06  PO-ERROR-CD             PIC X(03).
               06  PO-ERROR-MSG            PIC X(60).
               06  FILLER                  PIC X(078).

