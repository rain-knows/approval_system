      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF1R00 14/02/1991 RSHAUGH  INITIAL VERSION
      * WF4C09 03/05/2000 TMPJHL   ADD AN-STATUS FOR IN-FLIGHT APPROVAL
      *                            TRACKING - REQ 1402
      *****************************************************************

           05  APN-RECORD                PIC X(110).
      *
      * I-O FORMAT: APRNODER
      * FROM FILE APRNODE
      * APPROVAL NODE - DETAIL OF APRMAST, ONE PER WORKFLOW STEP
      *****************************************************************

           05  APN-RECORD-R REDEFINES APN-RECORD.

               06  AN-APPROVAL-ID        PIC X(36).
      *        FK TO APRMAST

               06  AN-NODE-NAME          PIC X(50).
      *        COPIED FROM WFNODE AT CREATE TIME

               06  AN-APPROVER-ID        PIC 9(09).
      *        RESOLVED ACTUAL APPROVER

               06  AN-NODE-ORDER         PIC 9(03).
      *        SEQUENCE NO, COPIED FROM WFNODE

      WF4C09   06  AN-STATUS             PIC 9(01).
                   88  AN-PENDING                VALUE 0.
      *        0 = PENDING (SET ON CREATE)

               06  FILLER                PIC X(11).
