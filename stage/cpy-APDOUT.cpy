      *****************************************************************
      * APDOUT.CPYBK - GETAPPROVALDETAIL EXTRACT LISTING - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E03 09/12/2009 TMPNOL   INITIAL VERSION - REQ 2214
      *-----------------------------------------------------------------
      * WF3H05 22/05/2018 TMPRSH   ADD DO-ATT-ID ROW TYPE "A" SO THE
      *                            ATTACHMENT LIST RIDES WITH THE NODE
      *                            LIST RATHER THAN A SEPARATE FILE
      *****************************************************************

           05  DO-RECORD                  PIC X(2700).

           05  DO-RECORD-R REDEFINES DO-RECORD.
               06  DO-LINE-TYPE            PIC X(01).
                   88  DO-DETAIL-LINE              VALUE "D".
                   88  DO-NODE-LINE                VALUE "N".
                   88  DO-ATTACHMENT-LINE          VALUE "A".
                   88  DO-ERROR-LINE               VALUE "E".
      *        DETAIL LINE FIELDS - ONE PER APPROVAL-RECORD RETRIEVED
               06  DO-AR-ID                PIC X(36).
               06  DO-TITLE                PIC X(100).
               06  DO-TYPE-CODE            PIC X(30).
               06  DO-CONTENT              PIC X(2000).
               06  DO-INITIATOR-ID         PIC 9(09).
               06  DO-PRIORITY             PIC 9(01).
               06  DO-DEADLINE             PIC X(19).
               06  DO-STATUS               PIC 9(01).
               06  DO-CURRENT-NODE-ORDER   PIC 9(03).
               06  DO-WORKFLOW-ID          PIC 9(09).
               06  DO-CREATED-AT           PIC X(19).
               06  DO-UPDATED-AT           PIC X(19).
               06  DO-COMPLETED-AT         PIC X(19).
               06  DO-TYPE-NAME            PIC X(50).
               06  DO-TYPE-ICON            PIC X(50).
               06  DO-TYPE-COLOR           PIC X(20).
               06  DO-INITIATOR-NAME       PIC X(50).
      *        NODE LINE FIELDS - ONE PER APPROVAL-NODE RETRIEVED
               06  DO-NODE-NAME            PIC X(50).
               06  DO-APPROVER-ID          PIC 9(09).
               06  DO-NODE-ORDER           PIC 9(03).
               06  DO-NODE-STATUS          PIC 9(01).
      *        ATTACHMENT LINE FIELD - ONE PER ATTACHMENT RETRIEVED
               06  DO-ATT-ID               PIC X(36).
      *        ERROR LINE FIELDS
               06  DO-ERROR-CD             PIC X(03).
               06  DO-ERROR-MSG            PIC X(60).
               06  FILLER                  PIC X(102).
