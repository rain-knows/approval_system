       IDENTIFICATION DIVISION.
       PROGRAM-ID. APRVDET1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 09 DEC 1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS PROGRAM EXTRACTS ONE APPROVAL-RECORD BY AR-ID,
      *              TOGETHER WITH ITS APPROVAL-NODE STEPS (NODE ORDER
      *              ASCENDING) AND ITS LINKED ATTACHMENT ROWS, FOR THE
      *              APPROVAL-DETAIL SCREEN.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF8E03 - TMPNOL  - 09/12/2009 - INITIAL VERSION - APPROVAL
      *                     DETAIL EXTRACT - REQ 2214
      *-----------------------------------------------------------------
      * WF9D13 - TMPKLO  - 14/06/2011 - CENTURY FIX - DATE FIELDS NOW
      *                     CARRY A 4-DIGIT YEAR - Y2K
      *-----------------------------------------------------------------
      * WF3H05 - TMPRSH  - 22/05/2018 - ATTACHMENT ROWS NOW RIDE WITH
      *                     THE NODE LIST ON ONE EXTRACT FILE, REPLACING
      *                     THE SEPARATE ATTACHMENT REPORT - REQ 47710
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT APRMAST ASSIGN TO DATABASE-APRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS AR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS APT-TYPE-CODE
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRMAST ASSIGN TO DATABASE-USRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS USR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT APRNODE ASSIGN TO DATABASE-APRNODE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS AN-APPROVAL-ID AN-NODE-ORDER
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT ATTLINK ASSIGN TO DATABASE-ATTLINK
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS ATT-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT APDQTXN ASSIGN TO DATABASE-APDQTXN
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT APDOUT ASSIGN TO DATABASE-APDOUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  APRMAST
              LABEL RECORDS ARE OMITTED.
       01  APRMAST-REC.
              COPY APRMAST.

       FD  APRTYPE
              LABEL RECORDS ARE OMITTED.
       01  APRTYPE-REC.
              COPY APRTYPE.

       FD  USRMAST
              LABEL RECORDS ARE OMITTED.
       01  USRMAST-REC.
              COPY USRMAST.

       FD  APRNODE
              LABEL RECORDS ARE OMITTED.
       01  APRNODE-REC.
              COPY APRNODE.

       FD  ATTLINK
              LABEL RECORDS ARE OMITTED.
       01  ATTLINK-REC.
              COPY ATTLINK.

       FD  APDQTXN
              LABEL RECORDS ARE OMITTED.
       01  APDQTXN-REC.
              COPY APDQTXN.

       FD  APDOUT
              LABEL RECORDS ARE OMITTED.
       01  APDOUT-REC.
              COPY APDOUT.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM APRVDET1  **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-SWITCHES.
           05  WS-C-EOF-TXN            PIC X(01) VALUE "N".
               88  WS-EOF-TXN                  VALUE "Y".
           05  WS-C-NOT-FOUND-SW       PIC X(01) VALUE "N".
               88  WS-AR-NOT-FOUND             VALUE "Y".
           05  WS-C-NODE-DONE-SW       PIC X(01) VALUE "N".
               88  WS-NODE-SCAN-DONE           VALUE "Y".

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR ALL
      * THREE SWITCHES IN ONE MOVE AT THE START OF EACH TRANSACTION.
       01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
           05  FILLER                  PIC X(03).

       01  WS-C-WORK-AREA.
           05  WS-C-NODE-COUNT         COMP PIC 9(05) VALUE ZERO.
           05  WS-C-ATTACH-COUNT       COMP PIC 9(05) VALUE ZERO.
           05  WS-C-TXN-COUNT          COMP PIC 9(07) VALUE ZERO.
           05  FILLER                  PIC X(09).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
      * ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
       01  WS-C-COUNTER-TRACE          PIC 9(07).
       01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
           05  WS-C-COUNTER-TRACE-D    PIC X(07).

      * ---------------------------------------------------------------
      * WORKING COPY OF THE REQUESTED AR-ID, HELD SEPARATELY FROM
      * APRMAST-REC SO THE SCAN OF APRNODE/ATTLINK CAN RESTORE IT
      * AFTER APRMAST-REC HAS BEEN OVERWRITTEN BY OTHER READS.
       01  WS-C-TARGET-AR-ID           PIC X(36).

       01  WS-C-TARGET-AR-ID-R REDEFINES WS-C-TARGET-AR-ID.
           05  FILLER                  PIC X(36).

      ****************
       LINKAGE SECTION.
      ****************
      *    NONE - APRVDET1 IS RUN AS A STANDALONE BATCH EXTRACT.

       PROCEDURE DIVISION.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-READ-ONE-TRANSACTION
              THRU B099-READ-ONE-TRANSACTION-EX
              UNTIL WS-EOF-TXN.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           OPEN INPUT APRMAST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVDET1 - OPEN FILE ERROR - APRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT APRTYPE.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVDET1 - OPEN FILE ERROR - APRTYPE"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT USRMAST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVDET1 - OPEN FILE ERROR - USRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT APRNODE.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVDET1 - OPEN FILE ERROR - APRNODE"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT ATTLINK.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVDET1 - OPEN FILE ERROR - ATTLINK"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT APDQTXN.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVDET1 - OPEN FILE ERROR - APDQTXN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN OUTPUT APDOUT.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVDET1 - OPEN FILE ERROR - APDOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       B000-READ-ONE-TRANSACTION.
      *-----------------------------------------------------------------
           READ APDQTXN INTO APDQTXN-REC
               AT END
                   MOVE "Y" TO WS-C-EOF-TXN
                   GO TO B099-READ-ONE-TRANSACTION-EX
           END-READ.

           ADD 1 TO WS-C-TXN-COUNT.
           MOVE "N" TO WS-C-NOT-FOUND-SW.
           MOVE DQ-AR-ID TO WS-C-TARGET-AR-ID.

           MOVE DQ-AR-ID TO AR-ID.
           READ APRMAST KEY IS AR-ID
               INVALID KEY
                   MOVE "Y" TO WS-C-NOT-FOUND-SW
           END-READ.

           IF  WS-AR-NOT-FOUND
               PERFORM C900-WRITE-ERROR-ROW
                  THRU C999-WRITE-ERROR-ROW-EX
               GO TO B099-READ-ONE-TRANSACTION-EX
           END-IF.

           PERFORM C000-WRITE-DETAIL-ROW
              THRU C099-WRITE-DETAIL-ROW-EX.
           PERFORM D000-WRITE-NODE-ROWS
              THRU D099-WRITE-NODE-ROWS-EX.
           PERFORM E000-WRITE-ATTACHMENT-ROWS
              THRU E099-WRITE-ATTACHMENT-ROWS-EX.

       B099-READ-ONE-TRANSACTION-EX.
           EXIT.

      *-----------------------------------------------------------------
       C000-WRITE-DETAIL-ROW.
      *-----------------------------------------------------------------
           INITIALIZE APDOUT-REC.
           MOVE "D"                    TO DO-LINE-TYPE.
           MOVE AR-ID                   TO DO-AR-ID.
           MOVE AR-TITLE                  TO DO-TITLE.
           MOVE AR-TYPE-CODE                TO DO-TYPE-CODE.
           MOVE AR-CONTENT                    TO DO-CONTENT.
           MOVE AR-INITIATOR-ID           TO DO-INITIATOR-ID.
           MOVE AR-PRIORITY              TO DO-PRIORITY.
           MOVE AR-DEADLINE             TO DO-DEADLINE.
           MOVE AR-STATUS               TO DO-STATUS.
           MOVE AR-CURRENT-NODE-ORDER  TO DO-CURRENT-NODE-ORDER.
           MOVE AR-WORKFLOW-ID          TO DO-WORKFLOW-ID.
           MOVE AR-CREATED-AT            TO DO-CREATED-AT.
           MOVE AR-UPDATED-AT              TO DO-UPDATED-AT.
           MOVE AR-COMPLETED-AT              TO DO-COMPLETED-AT.

           MOVE AR-TYPE-CODE TO APT-TYPE-CODE.
           READ APRTYPE KEY IS APT-TYPE-CODE
               INVALID KEY
                   MOVE SPACES TO DO-TYPE-NAME DO-TYPE-ICON
                      DO-TYPE-COLOR
               NOT INVALID KEY
                   MOVE APT-TYPE-NAME TO DO-TYPE-NAME
                   MOVE APT-TYPE-ICON TO DO-TYPE-ICON
                   MOVE APT-TYPE-COLOR TO DO-TYPE-COLOR
           END-READ.

           MOVE AR-INITIATOR-ID TO USR-ID.
           READ USRMAST KEY IS USR-ID
               INVALID KEY
                   MOVE SPACES TO DO-INITIATOR-NAME
               NOT INVALID KEY
                   MOVE USR-NICKNAME TO DO-INITIATOR-NAME
           END-READ.

           WRITE APDOUT-REC.

       C099-WRITE-DETAIL-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       C900-WRITE-ERROR-ROW.
      *-----------------------------------------------------------------
           INITIALIZE APDOUT-REC.
           MOVE "E"                    TO DO-LINE-TYPE.
           MOVE WS-C-TARGET-AR-ID      TO DO-AR-ID.
           MOVE "404"                  TO DO-ERROR-CD.
           MOVE "APPROVAL RECORD NOT FOUND" TO DO-ERROR-MSG.
           WRITE APDOUT-REC.

       C999-WRITE-ERROR-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       D000-WRITE-NODE-ROWS.
      *-----------------------------------------------------------------
      *    APRNODE IS KEYED BY AN-APPROVAL-ID + AN-NODE-ORDER, SO A
      *    START FOLLOWED BY READ NEXT VISITS THE NODES OF ONE APPROVAL
      *    RECORD IN ASCENDING NODE-ORDER WITHOUT A SEPARATE SORT STEP.
           MOVE ZERO TO WS-C-NODE-COUNT.
           MOVE "N" TO WS-C-NODE-DONE-SW.
           MOVE WS-C-TARGET-AR-ID TO AN-APPROVAL-ID.
           MOVE ZERO TO AN-NODE-ORDER.
           START APRNODE KEY IS NOT LESS THAN
                 AN-APPROVAL-ID AN-NODE-ORDER
               INVALID KEY
                   GO TO D099-WRITE-NODE-ROWS-EX
           END-START.

           PERFORM D010-READ-ONE-NODE THRU D019-READ-ONE-NODE-EX
              UNTIL WS-NODE-SCAN-DONE.

       D099-WRITE-NODE-ROWS-EX.
           EXIT.

       D010-READ-ONE-NODE.
           READ APRNODE NEXT RECORD
               AT END
                   MOVE "Y" TO WS-C-NODE-DONE-SW
                   GO TO D019-READ-ONE-NODE-EX
           END-READ.

           IF  AN-APPROVAL-ID NOT = WS-C-TARGET-AR-ID
               MOVE "Y" TO WS-C-NODE-DONE-SW
               GO TO D019-READ-ONE-NODE-EX
           END-IF.

           ADD 1 TO WS-C-NODE-COUNT.
           INITIALIZE APDOUT-REC.
           MOVE "N"               TO DO-LINE-TYPE.
           MOVE AN-APPROVAL-ID     TO DO-AR-ID.
           MOVE AN-NODE-NAME        TO DO-NODE-NAME.
           MOVE AN-APPROVER-ID       TO DO-APPROVER-ID.
           MOVE AN-NODE-ORDER         TO DO-NODE-ORDER.
           MOVE AN-STATUS              TO DO-NODE-STATUS.
           WRITE APDOUT-REC.

       D019-READ-ONE-NODE-EX.
           EXIT.

      *-----------------------------------------------------------------
       E000-WRITE-ATTACHMENT-ROWS.
      *-----------------------------------------------------------------
      *    ATTLINK IS KEYED BY ATT-ID ALONE, SO THE FULL FILE IS WALKED
      *    AND EACH ROW IS TESTED AGAINST THE TARGET AR-ID - SAME
      *    WHOLE-FILE-SCAN TECHNIQUE USED IN USRLST1/APRVLST1.
           MOVE ZERO TO WS-C-ATTACH-COUNT.
           MOVE LOW-VALUES TO ATT-ID.
           START ATTLINK KEY IS NOT LESS THAN ATT-ID
               INVALID KEY
                   GO TO E099-WRITE-ATTACHMENT-ROWS-EX
           END-START.

           PERFORM E010-READ-ONE-ATTACHMENT
              THRU E019-READ-ONE-ATTACHMENT-EX
              UNTIL WK-C-END-OF-FILE.

       E099-WRITE-ATTACHMENT-ROWS-EX.
           EXIT.

       E010-READ-ONE-ATTACHMENT.
           READ ATTLINK NEXT RECORD
               AT END
                   GO TO E019-READ-ONE-ATTACHMENT-EX
           END-READ.

           IF  ATT-APPROVAL-ID = WS-C-TARGET-AR-ID
               ADD 1 TO WS-C-ATTACH-COUNT
               INITIALIZE APDOUT-REC
               MOVE "A"              TO DO-LINE-TYPE
               MOVE ATT-APPROVAL-ID   TO DO-AR-ID
               MOVE ATT-ID             TO DO-ATT-ID
               WRITE APDOUT-REC
           END-IF.

       E019-READ-ONE-ATTACHMENT-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           MOVE WS-C-TXN-COUNT TO WS-C-COUNTER-TRACE.
           IF  UPSI-SWITCH-0-ON
               DISPLAY "APRVDET1 - TRANSACTIONS PROCESSED "
                       WS-C-COUNTER-TRACE-D
           END-IF.

           CLOSE APRMAST APRTYPE USRMAST APRNODE ATTLINK APDQTXN APDOUT.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - APRVDET1 ***************
      ******************************************************************
