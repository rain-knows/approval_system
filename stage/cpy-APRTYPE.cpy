      * APRTYPE.CPYBK
           05  APT-RECORD                PIC X(160).
      * I-O FORMAT:APTYPER  FROM FILE APRTYPE  OF LIBRARY WFLIB
      *
           05  APT-RECORD-R REDEFINES APT-RECORD.
               06  APT-TYPE-CODE         PIC X(30).
      *                        APPROVAL TYPE CODE - BUSINESS KEY
               06  APT-TYPE-NAME         PIC X(50).
      *                        DISPLAY NAME
               06  APT-TYPE-ICON         PIC X(50).
      *                        ICON ID - DISPLAY ONLY
               06  APT-TYPE-COLOR        PIC X(20).
      *                        DISPLAY COLOUR CODE
               06  APT-TYPE-STATUS       PIC 9(01).
                   88  APT-DISABLED              VALUE 0.
                   88  APT-ENABLED               VALUE 1.
               06  FILLER                PIC X(09).
