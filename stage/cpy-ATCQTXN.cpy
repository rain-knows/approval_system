      *****************************************************************
      * ATCQTXN.CPYBK - GETBYCODE QUERY TRANSACTION - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E05 14/12/2009 TMPNOL   INITIAL VERSION - REQ 2219
      *****************************************************************

           05  TQ-RECORD                  PIC X(040).

           05  TQ-RECORD-R REDEFINES TQ-RECORD.
               06  TQ-TYPE-CODE            PIC X(30).
      *        APPROVAL-TYPE CODE TO BE RETRIEVED
               06  FILLER                  PIC X(10).
