      *****************************************************************
      * USRDQTN.CPYBK - DELETE-USER TRANSACTION - LINE SEQUENTIAL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E08 18/12/2009 TMPNOL   INITIAL VERSION - DELETE-USER
      *                            TRANSACTION DRIVER - REQ 2222
      *****************************************************************

           05  DQ-RECORD                  PIC X(020).

           05  DQ-RECORD-R REDEFINES DQ-RECORD.
               06  DQ-USR-ID               PIC 9(09).
               06  FILLER                  PIC X(011).

