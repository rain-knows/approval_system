       IDENTIFICATION DIVISION.
       PROGRAM-ID. USRCRE1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 15 DEC 1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS PROGRAM PROCESSES ONE SYS-USER ADD (CREATE)
      *              TRANSACTION AT A TIME.  IT CHECKS USERNAME
      *              UNIQUENESS, CHECKS FOR A BLANK PASSWORD, VALIDATES
      *              THE OPTIONAL DEPARTMENT, WRITES THE NEW USRMAST
      *              ROW AND, IF ROLE-IDS WERE SUPPLIED, THE USRROLE
      *              ASSOCIATION ROWS.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF8E06 - TMPNOL  - 15/12/2009 - INITIAL VERSION - CREATE-USER
      *                     ADD TRANSACTION DRIVER - REQ 2220
      *-----------------------------------------------------------------
      * WF9D18 - TMPKLO  - 14/06/2011 - CENTURY FIX - TIMESTAMP BUILD
      *                     ROUTINE NOW CARRIES A 4-DIGIT CENTURY
      *                     THROUGHOUT - Y2K
      *-----------------------------------------------------------------
      * WF1A07 - TMPRSH  - 11/04/2014 - ROLE-LINK WRITE NOW SKIPPED
      *                     ENTIRELY WHEN CT-ROLE-COUNT IS ZERO RATHER
      *                     THAN PERFORMING A ZERO-TRIP LOOP - HELPDESK
      *                     TICKET 40512
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT USRCTXN ASSIGN TO DATABASE-USRCTXN
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRMAST ASSIGN TO DATABASE-USRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS USR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT DEPTMST ASSIGN TO DATABASE-DEPTMST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS DEPT-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRROLE ASSIGN TO DATABASE-USRROLE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS UR-USER-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRCOUT ASSIGN TO DATABASE-USRCOUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  USRCTXN
              LABEL RECORDS ARE OMITTED.
       01  USRCTXN-REC.
              COPY USRCTXN.

       FD  USRMAST
              LABEL RECORDS ARE OMITTED.
              COPY USRMAST.

       FD  DEPTMST
              LABEL RECORDS ARE OMITTED.
       01  DEPTMST-REC.
              COPY DEPTMST.

       FD  USRROLE
              LABEL RECORDS ARE OMITTED.
       01  USRROLE-REC.
              COPY USRROLE.

       FD  USRCOUT
              LABEL RECORDS ARE OMITTED.
       01  USRCOUT-REC.
              COPY USRCOUT.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM USRCRE1   **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-SWITCHES.
           05  WS-C-EOF-TXN            PIC X(01) VALUE "N".
               88  WS-NO-MORE-TRANSACTIONS     VALUE "Y".
           05  WS-C-REJECT-SW          PIC X(01) VALUE "N".
               88  WS-TRANSACTION-REJECTED     VALUE "Y".
           05  WS-C-DUP-FOUND-SW       PIC X(01) VALUE "N".
               88  WS-USERNAME-IS-DUPLICATE     VALUE "Y".

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR ALL
      * THREE SWITCHES AT PROGRAM ENTRY.
       01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
           05  FILLER                  PIC X(03).

       01  WS-C-WORK-AREA.
           05  WS-C-CREATED-COUNT      COMP PIC 9(07) VALUE ZERO.
           05  WS-C-REJECTED-COUNT     COMP PIC 9(07) VALUE ZERO.
           05  WS-C-ROLE-IX            COMP PIC 9(02) VALUE ZERO.
           05  WS-C-NEXT-USR-SEQ       COMP PIC 9(03) VALUE ZERO.
           05  FILLER                  PIC X(06).

       01  WS-C-REJECT-DETAIL.
           05  WS-C-REJECT-CD          PIC X(03) VALUE SPACES.
           05  WS-C-REJECT-MSG         PIC X(60) VALUE SPACES.

      * ---------------------------------------------------------------
      * CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
      * STAMPED ON THE USR-CREATED-AT/USR-UPDATED-AT FIELDS AND USED
      * AS PART OF THE GENERATED USR-ID.
      * ---------------------------------------------------------------
       01  WS-TODAY-8                  PIC 9(08).
       01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
           05  WS-TODAY-CC             PIC 9(02).
           05  WS-TODAY-YY             PIC 9(02).
           05  WS-TODAY-MM             PIC 9(02).
           05  WS-TODAY-DD             PIC 9(02).

       01  WS-NOW-8                    PIC 9(08).
       01  WS-NOW-8-R REDEFINES WS-NOW-8.
           05  WS-NOW-HH               PIC 9(02).
           05  WS-NOW-MN               PIC 9(02).
           05  WS-NOW-SS               PIC 9(02).
           05  WS-NOW-HS               PIC 9(02).

       01  WS-TIMESTAMP-19              PIC X(19).
       01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
           05  WS-TS-CC                PIC X(02).
           05  WS-TS-YY                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-MM                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-DD                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-HH                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-MN                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-SS                PIC X(02).

      * ---------------------------------------------------------------
      * THE NEW USR-ID IS BUILT FROM TODAY'S YYMMDD PLUS A RUN-LOCAL
      * THREE-DIGIT SEQUENCE - UNIQUE WITHIN ONE BATCH RUN OF ADD
      * TRANSACTIONS.
      * ---------------------------------------------------------------
       01  WK-USR-ID-WORK.
           05  WK-USR-ID-YY            PIC 9(02).
           05  WK-USR-ID-MM            PIC 9(02).
           05  WK-USR-ID-DD            PIC 9(02).
           05  WK-USR-ID-SEQ           PIC 9(03).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
      * ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
       01  WS-C-COUNTER-TRACE          PIC 9(07).
       01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
           05  WS-C-COUNTER-TRACE-D    PIC X(07).

      ****************
       LINKAGE SECTION.
      ****************
      *    NONE - USRCRE1 IS RUN AS A STANDALONE BATCH ADD-TRANSACTION
      *    DRIVER.

       PROCEDURE DIVISION.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM C000-PROCESS-ONE-TRANSACTION
              THRU C099-PROCESS-ONE-TRANSACTION-EX
              UNTIL WS-NO-MORE-TRANSACTIONS.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           OPEN INPUT USRCTXN.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRCRE1 - OPEN FILE ERROR - USRCTXN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN I-O   USRMAST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRCRE1 - OPEN FILE ERROR - USRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT DEPTMST.
           OPEN I-O   USRROLE.
           OPEN OUTPUT USRCOUT.

           READ USRCTXN INTO USRCTXN-REC
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       C000-PROCESS-ONE-TRANSACTION.
      *-----------------------------------------------------------------
           MOVE SPACES TO WS-C-SWITCHES.
           MOVE SPACES TO WS-C-REJECT-DETAIL.

           PERFORM D010-VALIDATE-USERNAME
              THRU D019-VALIDATE-USERNAME-EX.

           IF  NOT WS-TRANSACTION-REJECTED
               PERFORM D020-VALIDATE-PASSWORD
                  THRU D029-VALIDATE-PASSWORD-EX
           END-IF.

           IF  NOT WS-TRANSACTION-REJECTED AND CT-DEPT-SUPPLIED
               PERFORM D030-VALIDATE-DEPARTMENT
                  THRU D039-VALIDATE-DEPARTMENT-EX
           END-IF.

           IF  WS-TRANSACTION-REJECTED
               ADD 1 TO WS-C-REJECTED-COUNT
               PERFORM E900-WRITE-ERROR-ROW
                  THRU E909-WRITE-ERROR-ROW-EX
           ELSE
               PERFORM E000-WRITE-USER-RECORD
                  THRU E009-WRITE-USER-RECORD-EX
           END-IF.

           READ USRCTXN INTO USRCTXN-REC
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       C099-PROCESS-ONE-TRANSACTION-EX.
           EXIT.

      *-----------------------------------------------------------------
       D010-VALIDATE-USERNAME.
      *-----------------------------------------------------------------
      *    NO SECONDARY KEY CARRIES USR-USERNAME, SO THE WHOLE
      *    USRMAST FILE IS SCANNED FOR A MATCHING ROW.
           MOVE LOW-VALUES TO USR-ID.
           START USRMAST KEY IS NOT LESS THAN USR-ID
               INVALID KEY
                   MOVE "10" TO WK-C-FILE-STATUS
           END-START.

           PERFORM D011-SCAN-ONE-USER
              THRU D011-SCAN-ONE-USER-EX
              UNTIL WK-C-END-OF-FILE OR WS-USERNAME-IS-DUPLICATE.

           IF  WS-USERNAME-IS-DUPLICATE
               SET WS-TRANSACTION-REJECTED TO TRUE
               MOVE "409"                  TO WS-C-REJECT-CD
               MOVE "username already exists" TO WS-C-REJECT-MSG
           END-IF.

       D019-VALIDATE-USERNAME-EX.
           EXIT.

       D011-SCAN-ONE-USER.
           READ USRMAST NEXT RECORD
               AT END
                   GO TO D011-SCAN-ONE-USER-EX
           END-READ.
           IF  USR-USERNAME = CT-USERNAME
               SET WS-USERNAME-IS-DUPLICATE TO TRUE
           END-IF.
       D011-SCAN-ONE-USER-EX.
           EXIT.

      *-----------------------------------------------------------------
       D020-VALIDATE-PASSWORD.
      *-----------------------------------------------------------------
           IF  CT-PASSWORD = SPACES
               SET WS-TRANSACTION-REJECTED TO TRUE
               MOVE "400"                  TO WS-C-REJECT-CD
               MOVE "password is required" TO WS-C-REJECT-MSG
           END-IF.

       D029-VALIDATE-PASSWORD-EX.
           EXIT.

      *-----------------------------------------------------------------
       D030-VALIDATE-DEPARTMENT.
      *-----------------------------------------------------------------
           MOVE CT-DEPARTMENT-ID TO DEPT-ID.
           READ DEPTMST KEY IS DEPT-ID
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "400"                  TO WS-C-REJECT-CD
                   MOVE "department does not exist" TO WS-C-REJECT-MSG
           END-READ.

       D039-VALIDATE-DEPARTMENT-EX.
           EXIT.

      *-----------------------------------------------------------------
       E000-WRITE-USER-RECORD.
      *-----------------------------------------------------------------
           PERFORM F000-BUILD-TIMESTAMP THRU F009-BUILD-TIMESTAMP-EX.
           PERFORM F100-GENERATE-USER-ID THRU F109-GENERATE-USER-ID-EX.

           MOVE SPACES             TO WK-C-USM-BODY.
           MOVE WK-USR-ID-WORK     TO USR-ID.
           MOVE CT-USERNAME        TO USR-USERNAME.
           MOVE CT-PASSWORD        TO USR-PASSWORD.
           MOVE CT-NICKNAME        TO USR-NICKNAME.
           MOVE CT-EMAIL           TO USR-EMAIL.
           MOVE CT-PHONE           TO USR-PHONE.
           MOVE CT-AVATAR          TO USR-AVATAR.
           IF  CT-DEPT-SUPPLIED
               MOVE CT-DEPARTMENT-ID TO USR-DEPARTMENT-ID
           ELSE
               MOVE ZERO             TO USR-DEPARTMENT-ID
           END-IF.
           IF  CT-STATUS-SUPPLIED
               MOVE CT-STATUS        TO USR-STATUS
           ELSE
               MOVE 1                TO USR-STATUS
           END-IF.
           MOVE SPACES             TO USR-LAST-LOGIN-AT.
           MOVE WS-TIMESTAMP-19    TO USR-CREATED-AT.
           MOVE WS-TIMESTAMP-19    TO USR-UPDATED-AT.

           WRITE WK-C-USRMAST
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "500"       TO WS-C-REJECT-CD
                   MOVE "duplicate user id generated" TO WS-C-REJECT-MSG
           END-WRITE.

           IF  WS-TRANSACTION-REJECTED
               ADD 1 TO WS-C-REJECTED-COUNT
               PERFORM E900-WRITE-ERROR-ROW
                  THRU E909-WRITE-ERROR-ROW-EX
               GO TO E009-WRITE-USER-RECORD-EX
           END-IF.

           ADD 1 TO WS-C-CREATED-COUNT.

           IF  CT-ROLE-COUNT > ZERO
               PERFORM E050-WRITE-ROLE-LINKS
                  THRU E059-WRITE-ROLE-LINKS-EX
           END-IF.

           INITIALIZE USRCOUT-REC.
           MOVE "D"                TO CO-LINE-TYPE.
           MOVE USR-ID              TO CO-USR-ID.
           MOVE USR-USERNAME        TO CO-USERNAME.
           MOVE USR-NICKNAME        TO CO-NICKNAME.
           MOVE USR-STATUS          TO CO-STATUS.
           MOVE USR-CREATED-AT      TO CO-CREATED-AT.
           WRITE USRCOUT-REC.

       E009-WRITE-USER-RECORD-EX.
           EXIT.

      *-----------------------------------------------------------------
       E050-WRITE-ROLE-LINKS.
      *-----------------------------------------------------------------
           PERFORM E051-WRITE-ONE-ROLE-LINK
              THRU E051-WRITE-ONE-ROLE-LINK-EX
              VARYING WS-C-ROLE-IX FROM 1 BY 1
              UNTIL WS-C-ROLE-IX > CT-ROLE-COUNT.

       E059-WRITE-ROLE-LINKS-EX.
           EXIT.

       E051-WRITE-ONE-ROLE-LINK.
           MOVE SPACES              TO UR-RECORD.
           MOVE USR-ID               TO UR-USER-ID.
           MOVE CT-ROLE-IDS (WS-C-ROLE-IX) TO UR-ROLE-ID.
           MOVE WS-TIMESTAMP-19      TO UR-CREATED-AT.
           WRITE USRROLE-REC.
       E051-WRITE-ONE-ROLE-LINK-EX.
           EXIT.

      *-----------------------------------------------------------------
       E900-WRITE-ERROR-ROW.
      *-----------------------------------------------------------------
           INITIALIZE USRCOUT-REC.
           MOVE "E"                TO CO-LINE-TYPE.
           MOVE CT-USERNAME         TO CO-USERNAME.
           MOVE WS-C-REJECT-CD      TO CO-ERROR-CD.
           MOVE WS-C-REJECT-MSG     TO CO-ERROR-MSG.
           WRITE USRCOUT-REC.

       E909-WRITE-ERROR-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       F000-BUILD-TIMESTAMP.
      *-----------------------------------------------------------------
           ACCEPT WS-TODAY-8 FROM DATE.
           ACCEPT WS-NOW-8   FROM TIME.
           MOVE "20"          TO WS-TS-CC.
           MOVE WS-TODAY-YY   TO WS-TS-YY.
           MOVE WS-TODAY-MM   TO WS-TS-MM.
           MOVE WS-TODAY-DD   TO WS-TS-DD.
           MOVE WS-NOW-HH     TO WS-TS-HH.
           MOVE WS-NOW-MN     TO WS-TS-MN.
           MOVE WS-NOW-SS     TO WS-TS-SS.
       F009-BUILD-TIMESTAMP-EX.
           EXIT.

      *-----------------------------------------------------------------
       F100-GENERATE-USER-ID.
      *-----------------------------------------------------------------
           ADD 1 TO WS-C-NEXT-USR-SEQ.
           MOVE WS-TODAY-YY       TO WK-USR-ID-YY.
           MOVE WS-TODAY-MM       TO WK-USR-ID-MM.
           MOVE WS-TODAY-DD       TO WK-USR-ID-DD.
           MOVE WS-C-NEXT-USR-SEQ TO WK-USR-ID-SEQ.
       F109-GENERATE-USER-ID-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           IF  UPSI-SWITCH-0-ON
               MOVE WS-C-CREATED-COUNT TO WS-C-COUNTER-TRACE
               DISPLAY "USRCRE1 - USERS CREATED "
                       WS-C-COUNTER-TRACE-D
               MOVE WS-C-REJECTED-COUNT TO WS-C-COUNTER-TRACE
               DISPLAY "USRCRE1 - TRANSACTIONS REJECTED "
                       WS-C-COUNTER-TRACE-D
           END-IF.

           CLOSE USRCTXN USRMAST DEPTMST USRROLE USRCOUT.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - USRCRE1 ***************
      ******************************************************************
