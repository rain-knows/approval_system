      *****************************************************************
      * USRUOUT.CPYBK - UPDATE-USER RESULT LISTING - LINE SEQUENTIAL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E07 16/12/2009 TMPNOL   INITIAL VERSION - REQ 2221
      *****************************************************************

           05  UU-RECORD                  PIC X(220).

           05  UU-RECORD-R REDEFINES UU-RECORD.
               06  UU-LINE-TYPE            PIC X(01).
      *        "D" = USER UPDATED, "E" = TRANSACTION REJECTED
                   88  UU-DETAIL-LINE              VALUE "D".
                   88  UU-ERROR-LINE               VALUE "E".
               06  UU-USR-ID               PIC 9(09).
               06  UU-USERNAME             PIC X(50).
               06  UU-NICKNAME             PIC X(50).
               06  UU-STATUS               PIC 9(01).
               06  UU-UPDATED-AT           PIC X(19).
               06  UU-ERROR-CD             PIC X(03).
               06  UU-ERROR-MSG            PIC X(60).
               06  FILLER                  PIC X(027).
