      * HISTORY OF MODIFICATION:
      * ==========================================================================
      * TAG NAME DATE DESCRIPTION
      * --------------------------------------------------------------------------
      * WF6A02 TMPRSH 07/06/2004 - APPROVER RESOLUTION SUBROUTINE
      *                          - INITIAL VERSION FOR APRVCRE1 CALL
      * --------------------------------------------------------------------------
       01  WK-RESLINK.
           05  WK-RESLINK-INPUT.
              10  WK-RESLINK-APPR-TYPE  PIC X(20).
              10  WK-RESLINK-APPR-ID    PIC 9(09).
              10  WK-RESLINK-DEPT-ID    PIC 9(09).
           05  WK-RESLINK-OUTPUT.
              10  WK-RESLINK-RESOLVED   PIC 9(09).
