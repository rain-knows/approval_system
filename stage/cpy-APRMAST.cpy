      * APRMAST.CPYBK
           05  APR-RECORD                PIC X(2300).
      * I-O FORMAT:APRMASTR  FROM FILE APRMAST  OF LIBRARY WFLIB
      *
           05  APR-RECORD-R REDEFINES APR-RECORD.
               06  AR-ID                 PIC X(36).
      *                        UNIQUE RECORD ID, UUID-SHAPED
               06  AR-TITLE              PIC X(100).
      *                        REQUEST TITLE
               06  AR-TYPE-CODE          PIC X(30).
      *                        FK TO APRTYPE
               06  AR-CONTENT            PIC X(2000).
      *                        FREE-TEXT REQUEST BODY
               06  AR-INITIATOR-ID       PIC 9(09).
      *                        FK TO USRMAST, WHO SUBMITTED IT
               06  AR-PRIORITY           PIC 9(01).
      *                        0 = NORMAL (DEFAULT), HIGHER = MORE
      *                        URGENT
               06  AR-DEADLINE           PIC X(19).
      *                        OPTIONAL REQUESTED-BY TIMESTAMP
               06  AR-STATUS             PIC 9(01).
                   88  AR-PENDING                VALUE 1.
      *                        1 = PENDING (SET ON CREATE)
               06  AR-CURRENT-NODE-ORDER PIC 9(03).
      *                        SEQUENCE NO OF ACTIVE NODE, 1 ON CREATE
               06  AR-WORKFLOW-ID        PIC 9(09).
      *                        FK TO WFTMPL, RESOLVED AT CREATE TIME
               06  AR-CREATED-AT         PIC X(19).
               06  AR-UPDATED-AT         PIC X(19).
               06  AR-COMPLETED-AT       PIC X(19).
      *                        OPTIONAL COMPLETION TIMESTAMP
               06  FILLER                PIC X(035).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW - TITLE/CONTENT BROKEN OUT AS A SINGLE NARRATIVE
      * BLOCK, USED BY THE EXTRACT PROGRAMS WHEN BUILDING A ONE-LINE
      * SUMMARY OF THE REQUEST.
      * ---------------------------------------------------------------
           05  APR-NARRATIVE REDEFINES APR-RECORD.
               06  FILLER                PIC X(036).
               06  APR-NARR-TITLE        PIC X(100).
               06  APR-NARR-TYPE-CODE    PIC X(30).
               06  APR-NARR-BODY         PIC X(2000).
               06  FILLER                PIC X(134).
