      *****************************************************************
      * USRSOUT.CPYBK - UPDATE-USER-STATUS RESULT LISTING - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E09 21/12/2009 TMPNOL   INITIAL VERSION - REQ 2223
      *****************************************************************

           05  SO-RECORD                  PIC X(220).

           05  SO-RECORD-R REDEFINES SO-RECORD.
               06  SO-LINE-TYPE            PIC X(01).
      *        "D" = STATUS CHANGED, "E" = TRANSACTION REJECTED
                   88  SO-DETAIL-LINE              VALUE "D".
                   88  SO-ERROR-LINE               VALUE "E".
               06  SO-USR-ID               PIC 9(09).
               06  SO-USERNAME             PIC X(50).
               06  SO-STATUS               PIC 9(01).
               06  SO-UPDATED-AT           PIC X(19).
               06  SO-ERROR-CD             PIC X(03).
               06  SO-ERROR-MSG            PIC X(60).
               06  FILLER                  PIC X(077).

