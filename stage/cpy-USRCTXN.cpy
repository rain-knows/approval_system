      *****************************************************************
      * USRCTXN.CPYBK - SYS-USER CREATE TRANSACTION - LINE SEQUENTIAL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E06 15/12/2009 TMPNOL   INITIAL VERSION - CREATE-USER ADD
      *                            TRANSACTION DRIVER - REQ 2220
      *****************************************************************

           05  CT-RECORD                  PIC X(700).

           05  CT-RECORD-R REDEFINES CT-RECORD.
               06  CT-USERNAME             PIC X(50).
      *        REQUIRED, UNIQUE LOGIN NAME
               06  CT-PASSWORD             PIC X(100).
      *        REQUIRED, ARRIVES ALREADY ENCODED BY THE ON-LINE APPLY
               06  CT-NICKNAME             PIC X(50).
               06  CT-EMAIL                PIC X(100).
               06  CT-PHONE                PIC X(20).
               06  CT-AVATAR               PIC X(255).
               06  CT-DEPT-FILTER-SW       PIC X(01).
                   88  CT-DEPT-SUPPLIED            VALUE "Y".
               06  CT-DEPARTMENT-ID        PIC 9(09).
               06  CT-STATUS-FILTER-SW     PIC X(01).
                   88  CT-STATUS-SUPPLIED          VALUE "Y".
               06  CT-STATUS               PIC 9(01).
               06  CT-ROLE-COUNT           PIC 9(02).
      *        NUMBER OF ROLE-IDS PRESENT IN CT-ROLE-IDS BELOW, ZERO =
      *        NO ROLES SUPPLIED ON THE ADD TRANSACTION
               06  CT-ROLE-IDS             PIC 9(09) OCCURS 10 TIMES.
               06  FILLER                  PIC X(021).
