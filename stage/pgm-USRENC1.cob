       IDENTIFICATION DIVISION.
       PROGRAM-ID. USRENC1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 19 MAY 2015.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS IS A CALLED ROUTINE THAT ONE-WAY ENCODES A
      *              PLAINTEXT PASSWORD CANDIDATE BEFORE IT IS EITHER
      *              WRITTEN TO USRMAST OR COMPARED AGAINST THE
      *              ENCODED VALUE ALREADY ON USRMAST.  CALLED BY
      *              USRCRE1, USRUPD1 AND USRPWD1 - THE PLAINTEXT
      *              PASSWORD IS NEVER STORED OR COMPARED DIRECTLY.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF2B01 - TMPDNV  - 19/05/2015 - SECURITY AUDIT FINDING SA-115 -
      *                     PASSWORD ENCODE ROUTINE FACTORED OUT OF
      *                     USRCRE1/USRUPD1/USRPWD1 SO ALL THREE CALL
      *                     ONE COMMON ENCODER - REQ 2701
      *                     - Initial Version.
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0.
      
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM USRENC1   **".
      
       01  WS-C-CALL-COUNT             COMP PIC 9(07) VALUE ZERO.
      *        COUNTS ENCODE CALLS PERFORMED THIS RUN - DIAG ONLY
      
      * ---------------------------------------------------------------
      * ALTERNATE DISPLAY VIEW OF THE CALL COUNTER, FOR THE TRACE LINE
      * BELOW WHEN UPSI-0 IS SWITCHED ON AT AN IPL FOR DIAGNOSTIC RUNS.
       01  WS-C-CALL-TRACE             PIC 9(07).
       01  WS-C-CALL-TRACE-R REDEFINES WS-C-CALL-TRACE.
           05  WS-C-CALL-TRACE-D       PIC X(07).
      
      * ---------------------------------------------------------------
      * THE SUBSTITUTION TABLE BELOW IS THE SHOP'S STANDARD "WF-ROT31"
      * ENCODE TABLE - EVERY LETTER AND DIGIT IN THE CANDIDATE FIELD IS
      * TRANSLATED THROUGH THIS TABLE ONE TIME; SPACES AND ANY OTHER
      * CHARACTER OUTSIDE THE TABLE PASS THROUGH UNCHANGED.  THE SAME
      * TABLE IS USED WHETHER THE CALLER IS ENCODING FOR STORAGE OR
      * ENCODING A CANDIDATE FOR COMPARISON - THE ROUTINE NEVER RUNS
      * THE TRANSLATION BACKWARDS.
       01  WS-C-PLAIN-CHARS            PIC X(62) VALUE
           "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789".
       01  WS-C-CODE-CHARS             PIC X(62) VALUE
           "fghijklmnopqrstuvwxyz0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcde".
      
      * ---------------------------------------------------------------
      * AFTER SUBSTITUTION THE TWO 50-BYTE HALVES OF THE FIELD ARE
      * ALSO TRANSPOSED, SO THE ENCODED FORM CANNOT BE READ BACK BYTE
      * FOR BYTE AGAINST THE SUBSTITUTION TABLE ALONE.
       01  WS-ENCODE-WORK              PIC X(100).
       01  WS-ENCODE-HALVES REDEFINES WS-ENCODE-WORK.
           05  WS-ENCODE-HALF-1        PIC X(50).
           05  WS-ENCODE-HALF-2        PIC X(50).
      
       01  WS-ENCODE-TEMP              PIC X(100).
       01  WS-ENCODE-TEMP-R REDEFINES WS-ENCODE-TEMP.
           05  WS-ENCODE-TEMP-HALF-1   PIC X(50).
           05  WS-ENCODE-TEMP-HALF-2   PIC X(50).
      
      ****************
       LINKAGE SECTION.
      ****************
              COPY PWDLINK.
      
       PROCEDURE DIVISION USING WK-PWDLINK.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-ENCODE-PASSWORD
              THRU A099-ENCODE-PASSWORD-EX.
           GOBACK.
      
      *-----------------------------------------------------------------
      *
       A000-ENCODE-PASSWORD.
      *-----------------------------------------------------------------
      *
           ADD 1 TO WS-C-CALL-COUNT.
      
           MOVE WK-PWDLINK-PLAIN TO WS-ENCODE-WORK.
           INSPECT WS-ENCODE-WORK
               CONVERTING WS-C-PLAIN-CHARS TO WS-C-CODE-CHARS.
      
           MOVE WS-ENCODE-HALF-2 TO WS-ENCODE-TEMP-HALF-1.
           MOVE WS-ENCODE-HALF-1 TO WS-ENCODE-TEMP-HALF-2.
      
           MOVE WS-ENCODE-TEMP TO WK-PWDLINK-ENCODED.
      
           IF  UPSI-SWITCH-0-ON
               MOVE WS-C-CALL-COUNT TO WS-C-CALL-TRACE
               DISPLAY "USRENC1 - ENCODE CALLS " WS-C-CALL-TRACE-D
           END-IF.
      
       A099-ENCODE-PASSWORD-EX.
           EXIT.
      
      ******************************************************************
      *************** END OF PROGRAM SOURCE - USRENC1 ****************
      ******************************************************************
