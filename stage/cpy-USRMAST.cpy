      *****************************************************************
      * USRMAST.CPYBK -  SYS-USER MASTER RECORD FORMATS
      *****************************************************************
      * MODIFICATION HISTORY
      *****************************************************************
      * TAG    DATE     DEV    DESCRIPTION
      *------- -------- ------ ----------------------------------------*
      * WF1R00 14/02/91 RSHAUGH - INITIAL VERSION
      *----------------------------------------------------------------*
      * WF3B07 19/09/98 PATTYL  - Y2K RELEASE
      *                         - USR-LAST-LOGIN-AT / USR-CREATED-AT /
      *                           USR-UPDATED-AT RECAST AS 19-BYTE
      *                           YYYY-MM-DD-HH.MM.SS TIMESTAMPS
      *----------------------------------------------------------------*
      * WF5Q11 11/03/02 TMPJHL  - ADD USR-AVATAR PATH FIELD FOR THE
      *                           DEPARTMENT INTRANET ROLL-OUT
      *----------------------------------------------------------------*
           05  WK-C-USM-BODY          PIC X(0700).
      *
      * I-O FORMAT: USRMASTR
      * FROM FILE USRMAST OF LIBRARY WFLIB
      *
           05  USRMASTR REDEFINES WK-C-USM-BODY.
               06  USR-ID                PIC 9(09).
      *        UNIQUE USER ID - SURROGATE KEY
               06  USR-USERNAME          PIC X(50).
      *        UNIQUE LOGIN NAME, 3-50 CHARS, REQUIRED
               06  USR-PASSWORD          PIC X(100).
      *        ENCODED PASSWORD HASH
               06  USR-NICKNAME          PIC X(50).
      *        DISPLAY NAME, REQUIRED, <=50 CHARS
               06  USR-EMAIL             PIC X(100).
      *        OPTIONAL, <=100 CHARS, EMAIL-SHAPED OR BLANK
               06  USR-PHONE             PIC X(20).
      *        OPTIONAL, <=20 CHARS
      WF5Q11  06  USR-AVATAR            PIC X(255).
      *        OPTIONAL FILE PATH, <=255 CHARS
               06  USR-DEPARTMENT-ID     PIC 9(09).
      *        OPTIONAL FK TO DEPTMST, ZERO = NONE
               06  USR-STATUS            PIC 9(01).
                   88  USR-DISABLED              VALUE 0.
                   88  USR-ENABLED               VALUE 1.
               06  USR-LAST-LOGIN-AT     PIC X(19).
      *        TIMESTAMP, DISPLAY ONLY IN THIS SLICE
               06  USR-CREATED-AT        PIC X(19).
               06  USR-UPDATED-AT        PIC X(19).
               06  FILLER                PIC X(049).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE CREATED/UPDATED TIMESTAMP PAIR, USED BY
      * THE MAINTENANCE PROGRAMS TO COMPARE DATE PORTIONS ONLY.
      * ---------------------------------------------------------------
           05  USRMAST-TS-ALT REDEFINES WK-C-USM-BODY.
               06  FILLER                PIC X(594).
               06  USM-LASTLOGIN-DTPART  PIC X(10).
               06  FILLER                PIC X(009).
               06  USM-CREATED-DTPART    PIC X(10).
               06  FILLER                PIC X(009).
               06  USM-UPDATED-DTPART    PIC X(10).
               06  FILLER                PIC X(009).
               06  FILLER                PIC X(049).
