      * HISTORY OF MODIFICATION:
      * ==========================================================================
      * TAG NAME DATE DESCRIPTION
      * --------------------------------------------------------------------------
      * WF2B01 TMPDNV 19/05/2015 - PASSWORD ENCODE SUBROUTINE
      *                          - INITIAL VERSION FOR USRENC1 CALL - REQ 2701
      * --------------------------------------------------------------------------
       01  WK-PWDLINK.
          05  WK-PWDLINK-INPUT.
              10  WK-PWDLINK-PLAIN      PIC X(100).
          05  WK-PWDLINK-OUTPUT.
              10  WK-PWDLINK-ENCODED    PIC X(100).
              10  FILLER                PIC X(001).
