      *****************************************************************
      * USRQTXN.CPYBK - SYS-USER QUERY TRANSACTION - LINE SEQUENTIAL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8C05 21/09/2009 TMPNOL   INITIAL VERSION - USER LIST/LOOKUP
      *                            DRIVER TRANSACTION - REQ 2206
      *****************************************************************

           05  QT-RECORD                 PIC X(120).

           05  QT-RECORD-R REDEFINES QT-RECORD.
               06  QT-MODE                PIC X(01).
      *        "P" = PAGED LIST, "A" = ALL ENABLED, "B" = BY USR-ID
                   88  QT-MODE-PAGED              VALUE "P".
                   88  QT-MODE-ALL                VALUE "A".
                   88  QT-MODE-BY-ID              VALUE "B".
               06  QT-KEYWORD             PIC X(50).
      *        OPTIONAL SUBSTRING, MATCHED AGAINST USERNAME/NICKNAME/
      *        EMAIL - BLANK = NO KEYWORD FILTER
               06  QT-DEPT-FILTER-SW      PIC X(01).
                   88  QT-DEPT-FILTER-ON          VALUE "Y".
               06  QT-DEPT-ID             PIC 9(09).
               06  QT-STATUS-FILTER-SW    PIC X(01).
                   88  QT-STATUS-FILTER-ON        VALUE "Y".
               06  QT-STATUS              PIC 9(01).
               06  QT-PAGE                PIC 9(05).
               06  QT-PAGE-SIZE           PIC 9(05).
               06  QT-USR-ID              PIC 9(09).
               06  FILLER                 PIC X(38).
