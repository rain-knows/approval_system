       IDENTIFICATION DIVISION.
       PROGRAM-ID. APRVTYP1.
       AUTHOR. MATILDA WEE TL.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 11 DEC 1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS PROGRAM EXTRACTS ALL APPROVAL-TYPE ROWS WITH
      *              STATUS = 1 (ENABLED) FOR THE TYPE-PICKER LISTING.
      *              NO INPUT FILTER IS APPLIED BEYOND STATUS.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF8E04 - TMPNOL  - 11/12/2009 - INITIAL VERSION - AVAILABLE
      *                     TYPES EXTRACT - REQ 2218
      *-----------------------------------------------------------------
      * WF9D14 - TMPKLO  - 14/06/2011 - CENTURY FIX - NO DATE FIELDS ON
      *                     THIS FILE, REVIEWED AND CLOSED - Y2K
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS APT-TYPE-CODE
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT APTOUT ASSIGN TO DATABASE-APTOUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  APRTYPE
              LABEL RECORDS ARE OMITTED.
       01  APRTYPE-REC.
              COPY APRTYPE.

       FD  APTOUT
              LABEL RECORDS ARE OMITTED.
       01  APTOUT-REC.
              COPY APTOUT.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM APRVTYP1  **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-WORK-AREA.
           05  WS-C-TOTAL-COUNT        COMP PIC 9(07) VALUE ZERO.
           05  WS-C-SCAN-COUNT         COMP PIC 9(07) VALUE ZERO.
           05  FILLER                  PIC X(09).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE WORK-AREA COUNTERS, USED ONLY TO CLEAR
      * BOTH COUNTERS IN ONE MOVE AT PROGRAM ENTRY.
       01  WS-WORK-AREA-R REDEFINES WS-C-WORK-AREA.
           05  FILLER                  PIC X(23).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNT, USED ONLY
      * FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
       01  WS-C-COUNTER-TRACE          PIC 9(07).
       01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
           05  WS-C-COUNTER-TRACE-D    PIC X(07).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE OUTPUT RECORD, USED ONLY WHEN TRACING A
      * DETAIL LINE TO THE JOB LOG UNDER UPSI-0.
       01  WS-C-TRACE-CODE             PIC X(30).
       01  WS-C-TRACE-CODE-R REDEFINES WS-C-TRACE-CODE.
           05  FILLER                  PIC X(30).

      ****************
       LINKAGE SECTION.
      ****************
      *    NONE - APRVTYP1 IS RUN AS A STANDALONE BATCH EXTRACT.

       PROCEDURE DIVISION.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-SCAN-ONE-TYPE
              THRU B099-SCAN-ONE-TYPE-EX
              UNTIL WK-C-END-OF-FILE.
           PERFORM C000-WRITE-TRAILER
              THRU C099-WRITE-TRAILER-EX.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           OPEN INPUT APRTYPE.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVTYP1 - OPEN FILE ERROR - APRTYPE"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN OUTPUT APTOUT.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVTYP1 - OPEN FILE ERROR - APTOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           MOVE LOW-VALUES TO APT-TYPE-CODE.
           START APRTYPE KEY IS NOT LESS THAN APT-TYPE-CODE
               INVALID KEY
                   MOVE "10" TO WK-C-FILE-STATUS
           END-START.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       B000-SCAN-ONE-TYPE.
      *-----------------------------------------------------------------
           READ APRTYPE NEXT RECORD
               AT END
                   GO TO B099-SCAN-ONE-TYPE-EX
           END-READ.

           ADD 1 TO WS-C-SCAN-COUNT.
           IF  APT-ENABLED
               ADD 1 TO WS-C-TOTAL-COUNT
               INITIALIZE APTOUT-REC
               MOVE "D"               TO TO-LINE-TYPE
               MOVE APT-TYPE-CODE      TO TO-TYPE-CODE
               MOVE APT-TYPE-NAME       TO TO-TYPE-NAME
               MOVE APT-TYPE-ICON        TO TO-TYPE-ICON
               MOVE APT-TYPE-COLOR        TO TO-TYPE-COLOR
               WRITE APTOUT-REC
               IF  UPSI-SWITCH-0-ON
                   MOVE APT-TYPE-CODE TO WS-C-TRACE-CODE
                   DISPLAY "APRVTYP1 - TYPE INCLUDED " WS-C-TRACE-CODE
               END-IF
           END-IF.

       B099-SCAN-ONE-TYPE-EX.
           EXIT.

      *-----------------------------------------------------------------
       C000-WRITE-TRAILER.
      *-----------------------------------------------------------------
           INITIALIZE APTOUT-REC.
           MOVE "T" TO TO-LINE-TYPE.
           MOVE WS-C-TOTAL-COUNT TO TO-TOTAL-COUNT.
           WRITE APTOUT-REC.

       C099-WRITE-TRAILER-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           MOVE WS-C-TOTAL-COUNT TO WS-C-COUNTER-TRACE.
           IF  UPSI-SWITCH-0-ON
               DISPLAY "APRVTYP1 - TYPES EXTRACTED "
                       WS-C-COUNTER-TRACE-D
           END-IF.

           CLOSE APRTYPE APTOUT.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - APRVTYP1 ***************
      ******************************************************************
