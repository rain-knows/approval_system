       IDENTIFICATION DIVISION.
       PROGRAM-ID. USRLST1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 21 SEP 1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS PROGRAM EXTRACTS SYS-USER ROWS FOR THE
      *              ADMINISTRATION LISTING.  ONE TRANSACTION DRIVES
      *              ONE OF THREE MODES - PAGED LIST (KEYWORD/
      *              DEPARTMENT/STATUS FILTER), WHOLE-FILE ENABLED
      *              LIST, OR SINGLE LOOKUP BY USR-ID.  EVERY ROW
      *              EMITTED IS ENRICHED WITH DEPARTMENT NAME AND
      *              ROLE CODE/NAME FROM SYS-USER-ROLE / SYS-ROLE.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF8C05 - TMPNOL  - 21/09/2009 - INITIAL VERSION - USER LIST AND
      *                     LOOKUP EXTRACT - REQ 2206
      *-----------------------------------------------------------------
      * WF8F17 - TMPKLO  - 03/02/2010 - ADD PAGE TRAILER RECORD CARRYING
      *                     TOTAL MATCHING ROW COUNT FOR THE PAGED MODE
      *-----------------------------------------------------------------
      * WF9D11 - TMPKLO  - 14/06/2011 - CENTURY FIX - DATE COMPARE
      *                     ROUTINES NOW CARRY A 4-DIGIT YEAR THROUGHOUT
      *                     RATHER THAN THE OLD 2-DIGIT WORK AREAS - Y2K
      *-----------------------------------------------------------------
      * WF1A06 - TMPRSH  - 09/03/2014 - KEYWORD MATCH NOW ALSO CHECKS
      *                     USR-EMAIL, NOT JUST USERNAME/NICKNAME -
      *                     HELPDESK TICKET 40417
      *-----------------------------------------------------------------
      * WF2G02 - TMPNOL  - 17/11/2016 - SORTED-TABLE SIZE RAISED FROM
      *                     300 TO 500 ROWS - THE UNIT NOW HAS OVER 400
      *                     STAFF ON FILE
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0
              CLASS ALPHA-LOWER IS "a" THRU "z".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT USRMAST ASSIGN TO DATABASE-USRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS USR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT DEPTMST ASSIGN TO DATABASE-DEPTMST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS DEPT-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT ROLEMST ASSIGN TO DATABASE-ROLEMST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS ROLE-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRROLE ASSIGN TO DATABASE-USRROLE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS UR-USER-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRQTXN ASSIGN TO DATABASE-USRQTXN
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USROUT ASSIGN TO DATABASE-USROUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  USRMAST
              LABEL RECORDS ARE OMITTED.
       01  USRMAST-REC.
              COPY USRMAST.

       FD  DEPTMST
              LABEL RECORDS ARE OMITTED.
       01  DEPTMST-REC.
              COPY DEPTMST.

       FD  ROLEMST
              LABEL RECORDS ARE OMITTED.
       01  ROLEMST-REC.
              COPY ROLEMST.

       FD  USRROLE
              LABEL RECORDS ARE OMITTED.
       01  USRROLE-REC.
              COPY USRROLE.

       FD  USRQTXN
              LABEL RECORDS ARE OMITTED.
       01  USRQTXN-REC.
              COPY USRQTXN.

       FD  USROUT
              LABEL RECORDS ARE OMITTED.
       01  USROUT-REC.
              COPY USROUT.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM USRLST1   **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-SWITCHES.
           05  WS-C-EOF-TXN            PIC X(01) VALUE "N".
               88  WS-EOF-TXN                  VALUE "Y".
           05  WS-C-MATCH-SW           PIC X(01) VALUE "N".
               88  WS-ROW-MATCHES              VALUE "Y".

       01  WS-C-WORK-AREA.
           05  WS-C-KEY-COUNT          COMP PIC 9(05) VALUE ZERO.
           05  WS-C-TOTAL-COUNT        COMP PIC 9(07) VALUE ZERO.
           05  WS-C-EMIT-COUNT         COMP PIC 9(05) VALUE ZERO.
           05  WS-C-TAB-IX             COMP PIC 9(05) VALUE ZERO.
           05  WS-C-SWAP-IX            COMP PIC 9(05) VALUE ZERO.
           05  WS-C-SKIP-COUNT         COMP PIC 9(07) VALUE ZERO.
           05  WS-C-ROLE-IX            COMP PIC 9(02) VALUE ZERO.
           05  WS-C-LOWER-KEYWORD      PIC X(50) VALUE SPACES.
           05  WS-C-LOWER-FIELD        PIC X(100) VALUE SPACES.

      * ---------------------------------------------------------------
      * SORTED-EXTRACT TABLE - THE PAGED-LIST MODE LOADS EVERY ROW
      * THAT PASSES THE KEYWORD/DEPARTMENT/STATUS FILTER INTO THIS
      * TABLE, THEN ARRANGES IT BY CREATED-AT DESCENDING BEFORE THE
      * PAGE WINDOW IS CUT FROM IT.  500 ENTRIES COVERS THE UNIT'S
      * CURRENT STAFF STRENGTH WITH HEADROOM - SEE WF2G02 ABOVE.
       01  WS-C-EXTRACT-TABLE.
           05  WS-C-EXTRACT-ENTRY OCCURS 500 TIMES
                  ASCENDING KEY IS WS-C-EXT-CREATED-AT
                  INDEXED BY WS-C-EXT-IX.
               10  WS-C-EXT-USR-ID         PIC 9(09).
               10  WS-C-EXT-CREATED-AT     PIC X(19).

       01  WS-C-SWAP-ENTRY.
           05  WS-C-SWAP-USR-ID        PIC 9(09).
           05  WS-C-SWAP-CREATED-AT    PIC X(19).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE CURRENT USRMAST BUFFER, GIVING A PLAIN
      * DISPLAY PICTURE OF THE DEPARTMENT-ID FOR THE BLANK/ZERO TEST
      * BELOW WITHOUT DISTURBING THE COPYBOOK'S OWN NUMERIC FIELD.
       01  WS-DEPTID-ECHO-R REDEFINES WS-C-SWAP-ENTRY.
           05  WS-DEPTID-ECHO          PIC X(09).
           05  FILLER                  PIC X(19).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
      * ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
       01  WS-C-COUNTER-TRACE          PIC 9(07).
       01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
           05  WS-C-COUNTER-TRACE-D    PIC X(07).

      ****************
       LINKAGE SECTION.
      ****************
      *    NONE - USRLST1 IS RUN AS A STANDALONE BATCH EXTRACT.

       PROCEDURE DIVISION.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-READ-ONE-TRANSACTION
              THRU B099-READ-ONE-TRANSACTION-EX
              UNTIL WS-EOF-TXN.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
      *
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
      *
           OPEN INPUT USRMAST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRLST1 - OPEN FILE ERROR - USRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT DEPTMST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRLST1 - OPEN FILE ERROR - DEPTMST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT ROLEMST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRLST1 - OPEN FILE ERROR - ROLEMST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT USRROLE.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRLST1 - OPEN FILE ERROR - USRROLE"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT USRQTXN.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRLST1 - OPEN FILE ERROR - USRQTXN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN OUTPUT USROUT.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "USRLST1 - OPEN FILE ERROR - USROUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       B000-READ-ONE-TRANSACTION.
      *-----------------------------------------------------------------
      *
           READ USRQTXN INTO USRQTXN-REC
               AT END
                   MOVE "Y" TO WS-C-EOF-TXN
                   GO TO B099-READ-ONE-TRANSACTION-EX
           END-READ.

           EVALUATE TRUE
               WHEN QT-MODE-PAGED
                   PERFORM C000-PAGED-LIST THRU C099-PAGED-LIST-EX
               WHEN QT-MODE-ALL
                   PERFORM D000-ALL-ENABLED THRU D099-ALL-ENABLED-EX
               WHEN QT-MODE-BY-ID
                   PERFORM E000-LOOKUP-BY-ID THRU E099-LOOKUP-BY-ID-EX
               WHEN OTHER
                   DISPLAY "USRLST1 - UNKNOWN TRANSACTION MODE "
                           QT-MODE
           END-EVALUATE.

       B099-READ-ONE-TRANSACTION-EX.
           EXIT.

      *-----------------------------------------------------------------
       C000-PAGED-LIST.
      *-----------------------------------------------------------------
      *    BUILD THE SORTED-EXTRACT TABLE FROM EVERY USRMAST ROW THAT
      *    PASSES THE TRANSACTION'S KEYWORD/DEPARTMENT/STATUS FILTER,
      *    ARRANGE IT BY CREATED-AT DESCENDING, THEN CUT OUT THE
      *    REQUESTED PAGE AND ENRICH/WRITE EACH ROW IN THE PAGE.
           MOVE ZERO TO WS-C-TAB-IX WS-C-TOTAL-COUNT.
           MOVE FUNCTION LOWER-CASE (QT-KEYWORD) TO WS-C-LOWER-KEYWORD.

           MOVE ZERO TO USR-ID.
           START USRMAST KEY IS NOT LESS THAN USR-ID
               INVALID KEY
                   GO TO C050-SORT-AND-PAGE
           END-START.

           PERFORM C010-SCAN-ONE-USER THRU C019-SCAN-ONE-USER-EX
              UNTIL WK-C-END-OF-FILE.

       C050-SORT-AND-PAGE.
           PERFORM C060-BUBBLE-SORT-TABLE
              THRU C069-BUBBLE-SORT-TABLE-EX.

           COMPUTE WS-C-SKIP-COUNT =
              (QT-PAGE - 1) * QT-PAGE-SIZE.
           MOVE ZERO TO WS-C-EMIT-COUNT.
           SET WS-C-EXT-IX TO 1.

           PERFORM C070-EMIT-ONE-PAGE-ROW THRU C079-EMIT-ONE-PAGE-ROW-EX
              VARYING WS-C-TAB-IX FROM 1 BY 1
              UNTIL WS-C-TAB-IX > WS-C-TOTAL-COUNT
                 OR WS-C-EMIT-COUNT >= QT-PAGE-SIZE.

           INITIALIZE USROUT-REC.
           MOVE "T" TO UO-LINE-TYPE.
           MOVE WS-C-TOTAL-COUNT TO UO-TOTAL-COUNT.
           WRITE USROUT-REC.

       C099-PAGED-LIST-EX.
           EXIT.

      *-----------------------------------------------------------------
       C010-SCAN-ONE-USER.
      *-----------------------------------------------------------------
           READ USRMAST NEXT RECORD
               AT END
                   GO TO C019-SCAN-ONE-USER-EX
           END-READ.

           PERFORM C030-TEST-FILTER THRU C039-TEST-FILTER-EX.

           IF  WS-ROW-MATCHES
                 AND WS-C-TOTAL-COUNT < 500
               ADD 1 TO WS-C-TOTAL-COUNT.
               MOVE USR-ID TO
                  WS-C-EXT-USR-ID (WS-C-TOTAL-COUNT).
               MOVE USR-CREATED-AT TO
                  WS-C-EXT-CREATED-AT (WS-C-TOTAL-COUNT).
           END-IF.

       C019-SCAN-ONE-USER-EX.
           EXIT.

      *-----------------------------------------------------------------
       C030-TEST-FILTER.
      *-----------------------------------------------------------------
           MOVE "Y" TO WS-C-MATCH-SW.

           IF  WS-C-LOWER-KEYWORD NOT = SPACES
               MOVE FUNCTION LOWER-CASE (USR-USERNAME) TO
                  WS-C-LOWER-FIELD (1:50)
               MOVE FUNCTION LOWER-CASE (USR-NICKNAME) TO
                  WS-C-LOWER-FIELD (51:50)
               IF  WS-C-LOWER-FIELD (1:50) NOT =
                      FUNCTION LOWER-CASE (WS-C-LOWER-KEYWORD)
                     AND WS-C-LOWER-FIELD (51:50) NOT =
                      FUNCTION LOWER-CASE (WS-C-LOWER-KEYWORD)
                     AND FUNCTION LOWER-CASE (USR-EMAIL) (1:50) NOT =
                      FUNCTION LOWER-CASE (WS-C-LOWER-KEYWORD)
                   MOVE "N" TO WS-C-MATCH-SW
               END-IF
           END-IF.

           IF  QT-DEPT-FILTER-ON
                 AND USR-DEPARTMENT-ID NOT = QT-DEPT-ID
               MOVE "N" TO WS-C-MATCH-SW
           END-IF.

           IF  QT-STATUS-FILTER-ON
                 AND USR-STATUS NOT = QT-STATUS
               MOVE "N" TO WS-C-MATCH-SW
           END-IF.

       C039-TEST-FILTER-EX.
           EXIT.

      *-----------------------------------------------------------------
       C060-BUBBLE-SORT-TABLE.
      *-----------------------------------------------------------------
      *    SIMPLE BUBBLE SORT, CREATED-AT DESCENDING - THE TABLE IS
      *    NEVER MORE THAN 500 ROWS SO THE O(N-SQUARED) COST IS
      *    ACCEPTABLE FOR A NIGHTLY LISTING RUN.
           IF  WS-C-TOTAL-COUNT < 2
               GO TO C069-BUBBLE-SORT-TABLE-EX
           END-IF.

           PERFORM C065-ONE-SORT-PASS THRU C068-ONE-SORT-PASS-EX
              VARYING WS-C-TAB-IX FROM 1 BY 1
              UNTIL WS-C-TAB-IX >= WS-C-TOTAL-COUNT.

       C069-BUBBLE-SORT-TABLE-EX.
           EXIT.

       C065-ONE-SORT-PASS.
           PERFORM C066-COMPARE-ADJACENT THRU C067-COMPARE-ADJACENT-EX
              VARYING WS-C-SWAP-IX FROM 1 BY 1
              UNTIL WS-C-SWAP-IX >= WS-C-TOTAL-COUNT.

       C068-ONE-SORT-PASS-EX.
           EXIT.

       C066-COMPARE-ADJACENT.
           IF  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX) <
                  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1)
               MOVE WS-C-EXT-USR-ID (WS-C-SWAP-IX) TO
                  WS-C-SWAP-USR-ID
               MOVE WS-C-EXT-CREATED-AT (WS-C-SWAP-IX) TO
                  WS-C-SWAP-CREATED-AT
               MOVE WS-C-EXT-USR-ID (WS-C-SWAP-IX + 1) TO
                  WS-C-EXT-USR-ID (WS-C-SWAP-IX)
               MOVE WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1) TO
                  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX)
               MOVE WS-C-SWAP-USR-ID TO
                  WS-C-EXT-USR-ID (WS-C-SWAP-IX + 1)
               MOVE WS-C-SWAP-CREATED-AT TO
                  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1)
           END-IF.

       C067-COMPARE-ADJACENT-EX.
           EXIT.

      *-----------------------------------------------------------------
       C070-EMIT-ONE-PAGE-ROW.
      *-----------------------------------------------------------------
           IF  WS-C-TAB-IX <= WS-C-SKIP-COUNT
               GO TO C079-EMIT-ONE-PAGE-ROW-EX
           END-IF.

           MOVE WS-C-EXT-USR-ID (WS-C-TAB-IX) TO USR-ID.
           READ USRMAST KEY IS USR-ID
               INVALID KEY
                   GO TO C079-EMIT-ONE-PAGE-ROW-EX
           END-READ.

           PERFORM F000-BUILD-OUTPUT-ROW THRU F099-BUILD-OUTPUT-ROW-EX.
           WRITE USROUT-REC.
           ADD 1 TO WS-C-EMIT-COUNT.

       C079-EMIT-ONE-PAGE-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       D000-ALL-ENABLED.
      *-----------------------------------------------------------------
      *    WHOLE-FILE SCAN, STATUS = 1 ONLY, NATURAL USR-ID ASCENDING
      *    ORDER - NO SORT STEP REQUIRED.
           MOVE ZERO TO USR-ID OF USRMAST-REC.
           START USRMAST KEY IS NOT LESS THAN USR-ID
               INVALID KEY
                   GO TO D099-ALL-ENABLED-EX
           END-START.

           PERFORM D010-SCAN-ENABLED THRU D019-SCAN-ENABLED-EX
              UNTIL WK-C-END-OF-FILE.

       D099-ALL-ENABLED-EX.
           EXIT.

       D010-SCAN-ENABLED.
           READ USRMAST NEXT RECORD
               AT END
                   GO TO D019-SCAN-ENABLED-EX
           END-READ.

           IF  USR-ENABLED
               PERFORM F000-BUILD-OUTPUT-ROW
                  THRU F099-BUILD-OUTPUT-ROW-EX
               WRITE USROUT-REC
           END-IF.

       D019-SCAN-ENABLED-EX.
           EXIT.

      *-----------------------------------------------------------------
       E000-LOOKUP-BY-ID.
      *-----------------------------------------------------------------
           MOVE QT-USR-ID TO USR-ID.
           READ USRMAST KEY IS USR-ID
               INVALID KEY
                   INITIALIZE USROUT-REC
                   MOVE "E" TO UO-LINE-TYPE
                   MOVE "404" TO UO-ERROR-CD
                   MOVE "USER NOT FOUND" TO UO-ERROR-MSG
                   WRITE USROUT-REC
                   GO TO E099-LOOKUP-BY-ID-EX
           END-READ.

           PERFORM F000-BUILD-OUTPUT-ROW THRU F099-BUILD-OUTPUT-ROW-EX.
           WRITE USROUT-REC.

       E099-LOOKUP-BY-ID-EX.
           EXIT.

      *-----------------------------------------------------------------
       F000-BUILD-OUTPUT-ROW.
      *-----------------------------------------------------------------
      *    COMMON ENRICHMENT SHARED BY ALL THREE MODES - DEPARTMENT
      *    NAME LOOKUP AND ROLE CODE/NAME JOIN FOR THE CURRENT
      *    USRMAST-REC BUFFER.
           INITIALIZE USROUT-REC.
           MOVE "D"                 TO UO-LINE-TYPE.
           MOVE USR-ID               TO UO-USR-ID.
           MOVE USR-USERNAME         TO UO-USERNAME.
           MOVE USR-NICKNAME         TO UO-NICKNAME.
           MOVE USR-EMAIL            TO UO-EMAIL.
           MOVE USR-PHONE            TO UO-PHONE.
           MOVE USR-AVATAR           TO UO-AVATAR.
           MOVE USR-DEPARTMENT-ID    TO UO-DEPARTMENT-ID.
           MOVE USR-STATUS           TO UO-STATUS.
           MOVE USR-CREATED-AT       TO UO-CREATED-AT.

           IF  USR-DEPARTMENT-ID NOT = ZERO
               MOVE USR-DEPARTMENT-ID TO DEPT-ID
               READ DEPTMST KEY IS DEPT-ID
                   INVALID KEY
                       MOVE SPACES TO UO-DEPARTMENT-NAME
                   NOT INVALID KEY
                       MOVE DEPT-NAME TO UO-DEPARTMENT-NAME
               END-READ
           END-IF.

           PERFORM F010-JOIN-ROLES THRU F019-JOIN-ROLES-EX.

       F099-BUILD-OUTPUT-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       F010-JOIN-ROLES.
      *-----------------------------------------------------------------
      *    READ THE USRROLE DETAIL GROUP FOR THIS USER AND JOIN
      *    ROLEMST FOR EACH ASSOCIATION, UP TO THE 3-ENTRY CAP.
           MOVE ZERO TO WS-C-ROLE-IX.
           MOVE USR-ID OF USRMAST-REC TO UR-USER-ID.
           START USRROLE KEY IS NOT LESS THAN UR-USER-ID
               INVALID KEY
                   GO TO F019-JOIN-ROLES-EX
           END-START.

           PERFORM F020-JOIN-ONE-ROLE THRU F029-JOIN-ONE-ROLE-EX
              UNTIL WK-C-END-OF-FILE
                 OR UR-USER-ID NOT = USR-ID OF USRMAST-REC
                 OR WS-C-ROLE-IX >= 3.

       F019-JOIN-ROLES-EX.
           EXIT.

       F020-JOIN-ONE-ROLE.
           READ USRROLE NEXT RECORD
               AT END
                   GO TO F029-JOIN-ONE-ROLE-EX
           END-READ.

           IF  UR-USER-ID = USR-ID OF USRMAST-REC
               ADD 1 TO WS-C-ROLE-IX
               MOVE UR-ROLE-ID TO ROLE-ID
               READ ROLEMST KEY IS ROLE-ID
                   INVALID KEY
                       MOVE SPACES TO UO-ROLE-CODE (WS-C-ROLE-IX)
                       MOVE SPACES TO UO-ROLE-NAME (WS-C-ROLE-IX)
                   NOT INVALID KEY
                       MOVE ROLE-CODE TO
                          UO-ROLE-CODE (WS-C-ROLE-IX)
                       MOVE ROLE-NAME TO
                          UO-ROLE-NAME (WS-C-ROLE-IX)
               END-READ
           END-IF.

       F029-JOIN-ONE-ROLE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           MOVE WS-C-TOTAL-COUNT TO WS-C-COUNTER-TRACE.
           IF  UPSI-SWITCH-0-ON
               DISPLAY "USRLST1 - ROWS MATCHED " WS-C-COUNTER-TRACE-D
           END-IF.

           CLOSE USRMAST DEPTMST ROLEMST USRROLE USRQTXN USROUT.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - USRLST1 ****************
      ******************************************************************
