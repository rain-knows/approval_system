      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF1R00 14/02/1991 RSHAUGH  INITIAL VERSION
      * WF2K04 22/07/1994 RSHAUGH  ADD WNT-APPROVER-ID FOR POSITION-
      *                            HOLDER NODES - REQ 1188
      *****************************************************************

           05  WFN-RECORD                PIC X(100).
      *
      * I-O FORMAT: WFNODER
      * FROM FILE WFNODE
      * WORKFLOW NODE TEMPLATE - DETAIL OF WFTMPL, ONE PER STEP
      *****************************************************************

           05  WFN-RECORD-R REDEFINES WFN-RECORD.

               06  WFN-WORKFLOW-ID       PIC 9(09).
      *        PARENT WORKFLOW ID

               06  WFN-NODE-ORDER        PIC 9(03).
      *        1-BASED SEQUENCE NO WITHIN WORKFLOW

               06  WFN-NODE-NAME         PIC X(50).
      *        STEP DISPLAY NAME

               06  WFN-APPROVER-TYPE     PIC X(20).
      *        USER / DEPARTMENT_HEAD / POSITION / OTHER

               06  WFN-APPROVER-ID       PIC 9(09).
      *        EXPLICIT APPROVER OR POSITION ID WHEN TYPE IS
      *        USER OR POSITION

               06  FILLER                PIC X(09).
