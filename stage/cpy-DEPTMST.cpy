      * DEPTMST.CPYBK
           05  DEPT-RECORD               PIC X(080).
      * I-O FORMAT:DEPTMSTR  FROM FILE DEPTMST  OF LIBRARY WFLIB
      *
           05  DEPT-RECORD-R REDEFINES DEPT-RECORD.
               06  DEPT-ID               PIC 9(09).
      *                        UNIQUE DEPARTMENT ID
               06  DEPT-NAME             PIC X(50).
      *                        DEPARTMENT NAME
               06  DEPT-LEADER-ID        PIC 9(09).
      *                        USR-ID OF DEPARTMENT HEAD, ZERO = NONE
               06  FILLER                PIC X(12).
