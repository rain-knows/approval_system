      *****************************************************************
      * APLQTXN.CPYBK - GETMYAPPROVALS QUERY TRANSACTION - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8D02 02/11/2009 TMPNOL   INITIAL VERSION - REQ 2207
      *****************************************************************

           05  AQ-RECORD                  PIC X(060).

           05  AQ-RECORD-R REDEFINES AQ-RECORD.
               06  AQ-INITIATOR-ID         PIC 9(09).
      *        SYS-USER ID OF THE CALLING STAFF MEMBER
               06  AQ-STATUS-FILTER-SW     PIC X(01).
                   88  AQ-STATUS-FILTER-ON         VALUE "Y".
               06  AQ-STATUS               PIC 9(01).
               06  AQ-PAGE                 PIC 9(05).
               06  AQ-PAGE-SIZE            PIC 9(05).
               06  FILLER                  PIC X(039).
