       IDENTIFICATION DIVISION.
       PROGRAM-ID. APRVTYC1.
       AUTHOR. MATILDA WEE TL.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 14 DEC 1989.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS PROGRAM LOOKS UP ONE APPROVAL-TYPE ROW BY
      *              TYPE-CODE WHERE STATUS = 1 (ENABLED), FOR THE
      *              TYPE-DETAIL ENQUIRY SCREEN.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF8E05 - TMPNOL  - 14/12/2009 - INITIAL VERSION - TYPE LOOKUP
      *                     BY CODE - REQ 2219
      *-----------------------------------------------------------------
      * WF9D15 - TMPKLO  - 14/06/2011 - CENTURY FIX - NO DATE FIELDS ON
      *                     THIS FILE, REVIEWED AND CLOSED - Y2K
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS APT-TYPE-CODE
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT ATCQTXN ASSIGN TO DATABASE-ATCQTXN
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT ATCOUT ASSIGN TO DATABASE-ATCOUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  APRTYPE
              LABEL RECORDS ARE OMITTED.
       01  APRTYPE-REC.
              COPY APRTYPE.

       FD  ATCQTXN
              LABEL RECORDS ARE OMITTED.
       01  ATCQTXN-REC.
              COPY ATCQTXN.

       FD  ATCOUT
              LABEL RECORDS ARE OMITTED.
       01  ATCOUT-REC.
              COPY ATCOUT.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM APRVTYC1  **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-SWITCHES.
           05  WS-C-EOF-TXN            PIC X(01) VALUE "N".
               88  WS-EOF-TXN                  VALUE "Y".

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE SWITCH GROUP, USED ONLY TO CLEAR THE
      * SWITCH AT PROGRAM ENTRY.
       01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
           05  FILLER                  PIC X(01).

       01  WS-C-WORK-AREA.
           05  WS-C-FOUND-COUNT        COMP PIC 9(07) VALUE ZERO.
           05  WS-C-NOT-FOUND-COUNT     COMP PIC 9(07) VALUE ZERO.
           05  FILLER                  PIC X(09).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
      * ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
       01  WS-C-COUNTER-TRACE          PIC 9(07).
       01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
           05  WS-C-COUNTER-TRACE-D    PIC X(07).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE WORK-AREA COUNTERS, USED ONLY TO CLEAR
      * BOTH COUNTERS IN ONE MOVE AT PROGRAM ENTRY.
       01  WS-WORK-AREA-R REDEFINES WS-C-WORK-AREA.
           05  FILLER                  PIC X(23).

      ****************
       LINKAGE SECTION.
      ****************
      *    NONE - APRVTYC1 IS RUN AS A STANDALONE BATCH EXTRACT.

       PROCEDURE DIVISION.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-READ-ONE-TRANSACTION
              THRU B099-READ-ONE-TRANSACTION-EX
              UNTIL WS-EOF-TXN.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           OPEN INPUT APRTYPE.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVTYC1 - OPEN FILE ERROR - APRTYPE"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT ATCQTXN.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVTYC1 - OPEN FILE ERROR - ATCQTXN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN OUTPUT ATCOUT.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVTYC1 - OPEN FILE ERROR - ATCOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       B000-READ-ONE-TRANSACTION.
      *-----------------------------------------------------------------
           READ ATCQTXN INTO ATCQTXN-REC
               AT END
                   MOVE "Y" TO WS-C-EOF-TXN
                   GO TO B099-READ-ONE-TRANSACTION-EX
           END-READ.

           MOVE TQ-TYPE-CODE TO APT-TYPE-CODE.
           READ APRTYPE KEY IS APT-TYPE-CODE
               INVALID KEY
                   PERFORM C900-WRITE-NOT-FOUND
                      THRU C999-WRITE-NOT-FOUND-EX
                   GO TO B099-READ-ONE-TRANSACTION-EX
           END-READ.

           IF  APT-DISABLED
               PERFORM C900-WRITE-NOT-FOUND
                  THRU C999-WRITE-NOT-FOUND-EX
               GO TO B099-READ-ONE-TRANSACTION-EX
           END-IF.

           ADD 1 TO WS-C-FOUND-COUNT.
           INITIALIZE ATCOUT-REC.
           MOVE "D"               TO UC-LINE-TYPE.
           MOVE APT-TYPE-CODE      TO UC-TYPE-CODE.
           MOVE APT-TYPE-NAME       TO UC-TYPE-NAME.
           MOVE APT-TYPE-ICON        TO UC-TYPE-ICON.
           MOVE APT-TYPE-COLOR        TO UC-TYPE-COLOR.
           WRITE ATCOUT-REC.

       B099-READ-ONE-TRANSACTION-EX.
           EXIT.

      *-----------------------------------------------------------------
       C900-WRITE-NOT-FOUND.
      *-----------------------------------------------------------------
           ADD 1 TO WS-C-NOT-FOUND-COUNT.
           INITIALIZE ATCOUT-REC.
           MOVE "E"                TO UC-LINE-TYPE.
           MOVE TQ-TYPE-CODE        TO UC-TYPE-CODE.
           MOVE "404"               TO UC-ERROR-CD.
           MOVE "APPROVAL TYPE NOT FOUND" TO UC-ERROR-MSG.
           WRITE ATCOUT-REC.

       C999-WRITE-NOT-FOUND-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           MOVE WS-C-FOUND-COUNT TO WS-C-COUNTER-TRACE.
           IF  UPSI-SWITCH-0-ON
               DISPLAY "APRVTYC1 - TYPES FOUND "
                       WS-C-COUNTER-TRACE-D
               MOVE WS-C-NOT-FOUND-COUNT TO WS-C-COUNTER-TRACE
               DISPLAY "APRVTYC1 - TYPES NOT FOUND "
                       WS-C-COUNTER-TRACE-D
           END-IF.

           CLOSE APRTYPE ATCQTXN ATCOUT.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - APRVTYC1 ***************
      ******************************************************************
