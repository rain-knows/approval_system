      *****************************************************************
      * USRCOUT.CPYBK - CREATE-USER RESULT LISTING - LINE SEQUENTIAL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E06 15/12/2009 TMPNOL   INITIAL VERSION - REQ 2220
      *****************************************************************

           05  CO-RECORD                  PIC X(220).

           05  CO-RECORD-R REDEFINES CO-RECORD.
               06  CO-LINE-TYPE            PIC X(01).
      *        "D" = USER CREATED, "E" = TRANSACTION REJECTED
                   88  CO-DETAIL-LINE              VALUE "D".
                   88  CO-ERROR-LINE               VALUE "E".
               06  CO-USR-ID               PIC 9(09).
               06  CO-USERNAME             PIC X(50).
               06  CO-NICKNAME             PIC X(50).
               06  CO-STATUS               PIC 9(01).
               06  CO-CREATED-AT           PIC X(19).
               06  CO-ERROR-CD             PIC X(03).
               06  CO-ERROR-MSG            PIC X(60).
               06  FILLER                  PIC X(027).
