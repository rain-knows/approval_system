       IDENTIFICATION DIVISION.
      ***********************
       PROGRAM-ID. APRVCRE1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 14 FEB 1991.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : SUBMIT ONE APPROVAL REQUEST AGAINST A NAMED
      *              APPROVAL TYPE.  RESOLVES THE WORKFLOW TEMPLATE FOR
      *              THE TYPE, MATERIALISES ONE APRMAST RECORD AND ONE
      *              APRNODE RECORD PER TEMPLATE STEP, RESOLVING THE
      *              REAL APPROVER FOR EACH STEP VIA APRVRES1, AND
      *              LINKS ANY SUPPLIED ATTACHMENTS TO THE NEW REQUEST.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      * TAG    DATE        DEV      DESCRIPTION
      *-----------------------------------------------------------------
      * WF1R00 14/02/1991  RSHAUGH  INITIAL VERSION - REQ 1004
      *-----------------------------------------------------------------
      * WF1R14 02/09/1992  RSHAUGH  ADD PRIORITY DEFAULTING RULE - THE
      *                             INPUT TRANSACTION MAY OMIT PRIORITY
      *-----------------------------------------------------------------
      * WF2K04 22/07/1994  RSHAUGH  WORKFLOW NODES NOW READ AS A GROUP
      *                             FROM WFNODE INSTEAD OF BEING WIRED
      *                             INTO THE PROGRAM - REQ 1188
      *-----------------------------------------------------------------
      * WF2M21 11/01/1996  DCOSTA   REJECT TRANSACTIONS WHERE THE
      *                             WORKFLOW HAS NO NODES CONFIGURED
      *-----------------------------------------------------------------
      * WF3B07 19/09/1998  PATTYL   Y2K RELEASE - ALL TIMESTAMP FIELDS
      *                             RECAST AS 19-BYTE YYYY-MM-DD-
      *                             HH.MM.SS, CENTURY NO LONGER
      *                             ASSUMED - REQ 1362
      *-----------------------------------------------------------------
      * WF4C09 03/05/2000  TMPJHL   ATTACHMENT LINKAGE STEP ADDED -
      *                             ATTACHMENT-IDS ON THE TRANSACTION
      *                             ARE NOW STAMPED WITH THE NEW AR-ID
      *-----------------------------------------------------------------
      * WF6A02 07/06/2004  TMPRSH   APPROVER RESOLUTION FACTORED OUT
      *                             INTO CALLED ROUTINE APRVRES1 -
      *                             REQ 1588
      *-----------------------------------------------------------------
      * WF9D17 16/11/2011  TMPKLO   EXPANDED AR-CONTENT FROM 500 TO
      *                             2000 BYTES PER HELPDESK TICKET
      *                             40281
      *=================================================================
       EJECT
      **********************
       ENVIRONMENT DIVISION.
      **********************
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0
              ON STATUS IS U0-ON
              OFF STATUS IS U0-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT APRTXN ASSIGN TO DATABASE-APRTXN
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

           SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS APT-TYPE-CODE
              FILE STATUS IS WK-C-FILE-STATUS.

           SELECT WFTMPL ASSIGN TO DATABASE-WFTMPL
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS WFT-TYPE-CODE
              FILE STATUS IS WK-C-FILE-STATUS.

           SELECT WFNODE ASSIGN TO DATABASE-WFNODE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS WFN-WORKFLOW-ID WFN-NODE-ORDER
              FILE STATUS IS WK-C-FILE-STATUS.

           SELECT USRMAST ASSIGN TO DATABASE-USRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS USR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

           SELECT APRMAST ASSIGN TO DATABASE-APRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS AR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

           SELECT APRNODE ASSIGN TO DATABASE-APRNODE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS AN-APPROVAL-ID AN-NODE-ORDER
              FILE STATUS IS WK-C-FILE-STATUS.

           SELECT ATTLINK ASSIGN TO DATABASE-ATTLINK
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS ATT-ID
              FILE STATUS IS WK-C-FILE-STATUS.

           SELECT APROUT ASSIGN TO DATABASE-APROUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
      ***************
       FD  APRTXN
           LABEL RECORDS ARE OMITTED.
       01  APRTXN-RECORD.
           05  TXN-TITLE               PIC X(100).
           05  TXN-TYPE-CODE           PIC X(30).
           05  TXN-CONTENT             PIC X(2000).
           05  TXN-INITIATOR-ID        PIC 9(09).
           05  TXN-PRIORITY-SW         PIC X(01).
               88  TXN-PRIORITY-SUPPLIED     VALUE "Y".
           05  TXN-PRIORITY            PIC 9(01).
           05  TXN-DEADLINE            PIC X(19).
           05  TXN-ATT-COUNT           PIC 9(02).
           05  TXN-ATT-IDS             PIC X(36) OCCURS 5 TIMES.
           05  FILLER                  PIC X(058).

       FD  APRTYPE
           LABEL RECORDS ARE OMITTED.
       01  APRTYPE-REC.
           COPY APRTYPE.

       FD  WFTMPL
           LABEL RECORDS ARE OMITTED.
       01  WFTMPL-REC.
           COPY WFTMPL.

       FD  WFNODE
           LABEL RECORDS ARE OMITTED.
       01  WFNODE-REC.
           COPY WFNODE.

       FD  USRMAST
           LABEL RECORDS ARE OMITTED.
       01  USRMAST-REC.
           COPY USRMAST.

       FD  APRMAST
           LABEL RECORDS ARE OMITTED.
       01  APRMAST-REC.
           COPY APRMAST.

       FD  APRNODE
           LABEL RECORDS ARE OMITTED.
       01  APRNODE-REC.
           COPY APRNODE.

       FD  ATTLINK
           LABEL RECORDS ARE OMITTED.
       01  ATTLINK-REC.
           COPY ATTLINK.

       FD  APROUT
           LABEL RECORDS ARE OMITTED.
       01  APROUT-RECORD.
           05  OUT-AR-ID               PIC X(36).
           05  OUT-AR-TITLE            PIC X(100).
           05  OUT-AR-TYPE-CODE        PIC X(30).
           05  OUT-TYPE-NAME           PIC X(50).
           05  OUT-TYPE-ICON           PIC X(50).
           05  OUT-TYPE-COLOR          PIC X(20).
           05  OUT-INITIATOR-ID        PIC 9(09).
           05  OUT-INITIATOR-NAME      PIC X(50).
           05  OUT-AR-STATUS           PIC 9(01).
           05  OUT-AR-NODE-ORDER       PIC 9(03).
           05  OUT-ERROR-CD            PIC X(07).
           05  OUT-ERROR-TEXT          PIC X(60).
           05  FILLER                  PIC X(028).

       WORKING-STORAGE SECTION.
      ***********************
       01  FILLER                      PIC X(24) VALUE
           "** PROGRAM APRVCRE1  **".

       01  WK-C-COMMON.
           COPY CMNFLAG.

       01  WK-C-WORK-AREA.
           05  WS-EOF-SW               PIC X(01) VALUE "N".
               88  WS-NO-MORE-TRANSACTIONS    VALUE "Y".
           05  WS-TYPE-FOUND-SW        PIC X(01) VALUE "N".
           05  WS-REJECT-SW            PIC X(01) VALUE "N".
               88  WS-TRANSACTION-REJECTED    VALUE "Y".
           05  WS-NODE-IX              PIC 9(03) COMP.
           05  WS-NODE-COUNT           PIC 9(03) COMP.
           05  WS-ATT-IX               PIC 9(03) COMP.
           05  WS-NEXT-AR-SEQ          PIC 9(09) COMP VALUE ZERO.

      * WORKFLOW NODE GROUP LOADED FOR THE WORKFLOW BEING PROCESSED.
       01  WK-NODE-TABLE.
           05  WK-NODE-ENTRY OCCURS 20 TIMES.
               10  WK-NODE-ORDER        PIC 9(03).
               10  WK-NODE-NAME         PIC X(50).
               10  WK-NODE-APPR-TYPE    PIC X(20).
               10  WK-NODE-APPR-ID      PIC 9(09).

      * SMALL REFERENCE TABLE OF ENABLED APPROVAL TYPES, LOADED ONCE
      * AT START-UP AND SEARCHED FOR EVERY TRANSACTION.
       01  WK-TYPE-TABLE.
           05  WK-TYPE-COUNT           PIC 9(04) COMP VALUE ZERO.
           05  WK-TYPE-ENTRY OCCURS 200 TIMES
                   ASCENDING KEY IS WK-TYPE-CODE INDEXED BY WK-TYPE-IX.
               10  WK-TYPE-CODE         PIC X(30).
               10  WK-TYPE-NAME         PIC X(50).
               10  WK-TYPE-ICON         PIC X(50).
               10  WK-TYPE-COLOR        PIC X(20).

           COPY RESLINK.

      * ---------------------------------------------------------------
      * CURRENT-DATE/TIME WORK AREA - BUILDS THE 19-BYTE TIMESTAMP
      * STAMPED ON EVERY APRMAST/APRNODE RECORD WRITTEN BY THIS RUN.
      * ---------------------------------------------------------------
       01  WS-TODAY-8                  PIC 9(08).
       01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
           05  WS-TODAY-CC             PIC 9(02).
           05  WS-TODAY-YY             PIC 9(02).
           05  WS-TODAY-MM             PIC 9(02).
           05  WS-TODAY-DD             PIC 9(02).

       01  WS-NOW-8                    PIC 9(08).
       01  WS-NOW-8-R REDEFINES WS-NOW-8.
           05  WS-NOW-HH               PIC 9(02).
           05  WS-NOW-MN               PIC 9(02).
           05  WS-NOW-SS               PIC 9(02).
           05  WS-NOW-HS               PIC 9(02).

       01  WS-TIMESTAMP-19             PIC X(19).
       01  WS-TIMESTAMP-19-R REDEFINES WS-TIMESTAMP-19.
           05  WS-TS-CC                PIC X(02).
           05  WS-TS-YY                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-MM                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-DD                PIC X(02).
           05  FILLER                  PIC X(01) VALUE "-".
           05  WS-TS-HH                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-MN                PIC X(02).
           05  FILLER                  PIC X(01) VALUE ".".
           05  WS-TS-SS                PIC X(02).

       01  WK-AR-ID-WORK.
           05  WK-AR-ID-RUN-DATE       PIC 9(08).
           05  WK-AR-ID-SEQ            PIC 9(09).
           05  WK-AR-ID-FILL           PIC X(19) VALUE
               "-APR-0000-0000-0000".

       LINKAGE SECTION.
      *****************

       PROCEDURE DIVISION.
      ***********************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-LOAD-TYPE-TABLE
              THRU B099-LOAD-TYPE-TABLE-EX.
           PERFORM C000-PROCESS-ONE-TRANSACTION
              THRU C099-PROCESS-ONE-TRANSACTION-EX
              UNTIL WS-NO-MORE-TRANSACTIONS.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           GOBACK.

      *-----------------------------------------------------------------
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           ACCEPT WS-TODAY-8 FROM DATE.
           ACCEPT WS-NOW-8 FROM TIME.

           OPEN INPUT  APRTXN.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVCRE1 - OPEN FILE ERROR - APRTXN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT  APRTYPE.
           OPEN INPUT  WFTMPL.
           OPEN INPUT  WFNODE.
           OPEN INPUT  USRMAST.
           OPEN I-O    APRMAST.
           OPEN I-O    APRNODE.
           OPEN I-O    ATTLINK.
           OPEN OUTPUT APROUT.

           READ APRTXN
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

       Y900-ABNORMAL-TERMINATION.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       B000-LOAD-TYPE-TABLE.
      *-----------------------------------------------------------------
      *    LOAD ALL ENABLED APRTYPE ROWS INTO WK-TYPE-TABLE - THE
      *    TABLE IS SMALL SO IT IS READ ONCE AND SEARCHED IN MEMORY
      *    FOR EVERY TRANSACTION RATHER THAN RE-READ EACH TIME.
           MOVE ZERO TO WK-TYPE-COUNT.
           PERFORM B010-READ-NEXT-TYPE THRU B019-READ-NEXT-TYPE-EX
               UNTIL WK-C-END-OF-FILE.

       B099-LOAD-TYPE-TABLE-EX.
           EXIT.

       B010-READ-NEXT-TYPE.
           READ APRTYPE NEXT RECORD.
           IF  WK-C-END-OF-FILE
               GO TO B019-READ-NEXT-TYPE-EX
           END-IF.
           IF  APT-ENABLED AND WK-TYPE-COUNT < 200
               ADD 1 TO WK-TYPE-COUNT
               MOVE APT-TYPE-CODE  TO WK-TYPE-CODE (WK-TYPE-COUNT)
               MOVE APT-TYPE-NAME  TO WK-TYPE-NAME (WK-TYPE-COUNT)
               MOVE APT-TYPE-ICON  TO WK-TYPE-ICON (WK-TYPE-COUNT)
               MOVE APT-TYPE-COLOR TO WK-TYPE-COLOR (WK-TYPE-COUNT)
           END-IF.
       B019-READ-NEXT-TYPE-EX.
           EXIT.

      *-----------------------------------------------------------------
       C000-PROCESS-ONE-TRANSACTION.
      *-----------------------------------------------------------------
           SET WS-TRANSACTION-REJECTED TO FALSE
           MOVE SPACES TO APROUT-RECORD
           MOVE SPACES TO OUT-ERROR-CD
           MOVE SPACES TO OUT-ERROR-TEXT

           PERFORM C020-VALIDATE-TYPE  THRU C029-VALIDATE-TYPE-EX.

           IF  NOT WS-TRANSACTION-REJECTED
               PERFORM C030-VALIDATE-WORKFLOW
                  THRU C039-VALIDATE-WORKFLOW-EX
           END-IF.

           IF  NOT WS-TRANSACTION-REJECTED
               PERFORM C040-LOAD-NODES
                  THRU C049-LOAD-NODES-EX
           END-IF.

           IF  NOT WS-TRANSACTION-REJECTED
               PERFORM C050-WRITE-APPROVAL-RECORD
                  THRU C059-WRITE-APPROVAL-RECORD-EX
           END-IF.

           IF  NOT WS-TRANSACTION-REJECTED
               PERFORM C070-PROCESS-NODES
                  THRU C079-PROCESS-NODES-EX
           END-IF.

           IF  NOT WS-TRANSACTION-REJECTED
               PERFORM C080-LINK-ATTACHMENTS
                  THRU C089-LINK-ATTACHMENTS-EX
           END-IF.

           WRITE APROUT-RECORD.

           READ APRTXN
               AT END SET WS-NO-MORE-TRANSACTIONS TO TRUE
           END-READ.

       C099-PROCESS-ONE-TRANSACTION-EX.
           EXIT.

      *-----------------------------------------------------------------
       C020-VALIDATE-TYPE.
      *-----------------------------------------------------------------
      *    BATCH FLOW STEP 2 - APPROVAL TYPE MUST EXIST AND BE ENABLED.
           SET WS-TYPE-FOUND-SW TO "N"
           SET WK-TYPE-IX TO 1
           SEARCH WK-TYPE-ENTRY
               AT END
                   SET WS-TYPE-FOUND-SW TO "N"
               WHEN WK-TYPE-CODE (WK-TYPE-IX) = TXN-TYPE-CODE
                   SET WS-TYPE-FOUND-SW TO "Y"
           END-SEARCH.

           IF  WS-TYPE-FOUND-SW = "N"
               SET WS-TRANSACTION-REJECTED TO TRUE
               MOVE "404"              TO OUT-ERROR-CD
               MOVE "approval type not found" TO OUT-ERROR-TEXT
           ELSE
               MOVE TXN-TYPE-CODE            TO OUT-AR-TYPE-CODE
               MOVE WK-TYPE-NAME (WK-TYPE-IX) TO OUT-TYPE-NAME
               MOVE WK-TYPE-ICON (WK-TYPE-IX) TO OUT-TYPE-ICON
               MOVE WK-TYPE-COLOR (WK-TYPE-IX) TO OUT-TYPE-COLOR
           END-IF.

       C029-VALIDATE-TYPE-EX.
           EXIT.

      *-----------------------------------------------------------------
       C030-VALIDATE-WORKFLOW.
      *-----------------------------------------------------------------
      *    BATCH FLOW STEP 3 - A USABLE TYPE CODE MUST HAVE EXACTLY
      *    ONE WORKFLOW TEMPLATE ROW.
           MOVE TXN-TYPE-CODE TO WFT-TYPE-CODE.
           READ WFTMPL KEY IS WFT-TYPE-CODE
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "404"          TO OUT-ERROR-CD
                   MOVE "workflow template not found" TO OUT-ERROR-TEXT
           END-READ.

       C039-VALIDATE-WORKFLOW-EX.
           EXIT.

      *-----------------------------------------------------------------
       C040-LOAD-NODES.
      *-----------------------------------------------------------------
      *    BATCH FLOW STEP 4 - READ ALL WFNODE DETAIL ROWS FOR THE
      *    WORKFLOW, ASCENDING NODE ORDER.  EMPTY SET IS A REJECT.
           MOVE ZERO TO WS-NODE-COUNT.
           MOVE WFT-WORKFLOW-ID TO WFN-WORKFLOW-ID.
           MOVE ZERO            TO WFN-NODE-ORDER.

           START WFNODE KEY IS NOT LESS THAN WFN-WORKFLOW-ID
                                             WFN-NODE-ORDER
               INVALID KEY
                   GO TO C049-LOAD-NODES-EX
           END-START.

           PERFORM C041-READ-NEXT-NODE THRU C041-READ-NEXT-NODE-EX
               UNTIL WK-C-END-OF-FILE
                  OR WFN-WORKFLOW-ID NOT EQUAL WFT-WORKFLOW-ID
                  OR WS-NODE-COUNT EQUAL 20.

           IF  WS-NODE-COUNT EQUAL ZERO
               SET WS-TRANSACTION-REJECTED TO TRUE
               MOVE "400"              TO OUT-ERROR-CD
               MOVE "workflow has no nodes configured"
                                        TO OUT-ERROR-TEXT
           END-IF.

       C049-LOAD-NODES-EX.
           EXIT.

       C041-READ-NEXT-NODE.
           READ WFNODE NEXT RECORD
               AT END
                   GO TO C041-READ-NEXT-NODE-EX
           END-READ.
           IF  WFN-WORKFLOW-ID NOT EQUAL WFT-WORKFLOW-ID
               GO TO C041-READ-NEXT-NODE-EX
           END-IF.
           ADD 1 TO WS-NODE-COUNT.
           MOVE WFN-NODE-ORDER     TO WK-NODE-ORDER (WS-NODE-COUNT).
           MOVE WFN-NODE-NAME      TO WK-NODE-NAME (WS-NODE-COUNT).
           MOVE WFN-APPROVER-TYPE  TO WK-NODE-APPR-TYPE (WS-NODE-COUNT).
           MOVE WFN-APPROVER-ID    TO WK-NODE-APPR-ID (WS-NODE-COUNT).
       C041-READ-NEXT-NODE-EX.
           EXIT.

      *-----------------------------------------------------------------
       C050-WRITE-APPROVAL-RECORD.
      *-----------------------------------------------------------------
      *    BATCH FLOW STEP 5 - GENERATE A NEW AR-ID AND WRITE THE
      *    PENDING APRMAST ROW.  STEP 6 - READ THE INITIATOR.
           PERFORM D000-BUILD-TIMESTAMP THRU D099-BUILD-TIMESTAMP-EX.
           PERFORM D100-GENERATE-AR-ID  THRU D199-GENERATE-AR-ID-EX.

           MOVE SPACES             TO APR-RECORD.
           MOVE WK-AR-ID-WORK      TO AR-ID.
           MOVE TXN-TITLE          TO AR-TITLE.
           MOVE TXN-TYPE-CODE      TO AR-TYPE-CODE.
           MOVE TXN-CONTENT        TO AR-CONTENT.
           MOVE TXN-INITIATOR-ID   TO AR-INITIATOR-ID.
           IF  TXN-PRIORITY-SUPPLIED
               MOVE TXN-PRIORITY   TO AR-PRIORITY
           ELSE
               MOVE ZERO           TO AR-PRIORITY
           END-IF.
           MOVE TXN-DEADLINE       TO AR-DEADLINE.
           MOVE 1                  TO AR-STATUS.
           MOVE 1                  TO AR-CURRENT-NODE-ORDER.
           MOVE WFT-WORKFLOW-ID    TO AR-WORKFLOW-ID.
           MOVE WS-TIMESTAMP-19    TO AR-CREATED-AT.
           MOVE WS-TIMESTAMP-19    TO AR-UPDATED-AT.
           MOVE SPACES             TO AR-COMPLETED-AT.

           WRITE APR-RECORD
               INVALID KEY
                   SET WS-TRANSACTION-REJECTED TO TRUE
                   MOVE "500"          TO OUT-ERROR-CD
                   MOVE "duplicate approval id" TO OUT-ERROR-TEXT
           END-WRITE.

           IF  NOT WS-TRANSACTION-REJECTED
               MOVE TXN-INITIATOR-ID TO USR-ID
               READ USRMAST KEY IS USR-ID
                   INVALID KEY
                       MOVE SPACES  TO USR-NICKNAME
               END-READ
               MOVE AR-ID              TO OUT-AR-ID
               MOVE AR-TITLE           TO OUT-AR-TITLE
               MOVE AR-INITIATOR-ID    TO OUT-INITIATOR-ID
               MOVE USR-NICKNAME       TO OUT-INITIATOR-NAME
               MOVE AR-STATUS          TO OUT-AR-STATUS
               MOVE AR-CURRENT-NODE-ORDER TO OUT-AR-NODE-ORDER
           END-IF.

       C059-WRITE-APPROVAL-RECORD-EX.
           EXIT.

      *-----------------------------------------------------------------
       C070-PROCESS-NODES.
      *-----------------------------------------------------------------
      *    BATCH FLOW STEP 7 - FOR EACH LOADED NODE, RESOLVE THE
      *    APPROVER (CALL APRVRES1) THEN WRITE THE APRNODE ROW.
           PERFORM C071-PROCESS-ONE-NODE THRU C071-PROCESS-ONE-NODE-EX
               VARYING WS-NODE-IX FROM 1 BY 1
               UNTIL WS-NODE-IX > WS-NODE-COUNT.

       C079-PROCESS-NODES-EX.
           EXIT.

       C071-PROCESS-ONE-NODE.
           MOVE WK-NODE-APPR-TYPE (WS-NODE-IX)
                                    TO WK-RESLINK-APPR-TYPE.
           MOVE WK-NODE-APPR-ID (WS-NODE-IX)
                                    TO WK-RESLINK-APPR-ID.
           MOVE USR-DEPARTMENT-ID   TO WK-RESLINK-DEPT-ID.
           MOVE ZERO                TO WK-RESLINK-RESOLVED.

           CALL "APRVRES1" USING WK-RESLINK.

           MOVE SPACES              TO APN-RECORD.
           MOVE AR-ID                     TO AN-APPROVAL-ID.
           MOVE WK-NODE-NAME (WS-NODE-IX) TO AN-NODE-NAME.
           MOVE WK-RESLINK-RESOLVED       TO AN-APPROVER-ID.
           MOVE WK-NODE-ORDER (WS-NODE-IX) TO AN-NODE-ORDER.
           MOVE ZERO                      TO AN-STATUS.

           WRITE APN-RECORD.

       C071-PROCESS-ONE-NODE-EX.
           EXIT.

      *-----------------------------------------------------------------
       C080-LINK-ATTACHMENTS.
      *-----------------------------------------------------------------
      *    BATCH FLOW STEP 8 - IF ATTACHMENT IDS WERE SUPPLIED, SET
      *    EACH ONE'S ATT-APPROVAL-ID TO THE NEW AR-ID.
           IF  TXN-ATT-COUNT = ZERO
               GO TO C089-LINK-ATTACHMENTS-EX
           END-IF.
           PERFORM C081-LINK-ONE-ATTACHMENT
                      THRU C081-LINK-ONE-ATTACHMENT-EX
               VARYING WS-ATT-IX FROM 1 BY 1
               UNTIL WS-ATT-IX > TXN-ATT-COUNT.
       C089-LINK-ATTACHMENTS-EX.
           EXIT.

       C081-LINK-ONE-ATTACHMENT.
           MOVE TXN-ATT-IDS (WS-ATT-IX) TO ATT-ID.
           READ ATTLINK KEY IS ATT-ID
               INVALID KEY
                   GO TO C081-LINK-ONE-ATTACHMENT-EX
           END-READ.
           MOVE AR-ID TO ATT-APPROVAL-ID.
           REWRITE ATT-RECORD.
       C081-LINK-ONE-ATTACHMENT-EX.
           EXIT.

      *-----------------------------------------------------------------
       D000-BUILD-TIMESTAMP.
      *-----------------------------------------------------------------
           ACCEPT WS-TODAY-8 FROM DATE.
           ACCEPT WS-NOW-8   FROM TIME.
           MOVE "20"          TO WS-TS-CC.
           MOVE WS-TODAY-YY   TO WS-TS-YY.
           MOVE WS-TODAY-MM   TO WS-TS-MM.
           MOVE WS-TODAY-DD   TO WS-TS-DD.
           MOVE WS-NOW-HH     TO WS-TS-HH.
           MOVE WS-NOW-MN     TO WS-TS-MN.
           MOVE WS-NOW-SS     TO WS-TS-SS.
       D099-BUILD-TIMESTAMP-EX.
           EXIT.

      *-----------------------------------------------------------------
       D100-GENERATE-AR-ID.
      *-----------------------------------------------------------------
      *    A NEW RECORD KEY IS GENERATED FROM TODAY'S DATE AND A
      *    RUN-LOCAL SEQUENCE NUMBER - UNIQUE WITHIN ONE BATCH RUN.
           ADD 1 TO WS-NEXT-AR-SEQ.
           MOVE WS-TODAY-8    TO WK-AR-ID-RUN-DATE.
           MOVE WS-NEXT-AR-SEQ TO WK-AR-ID-SEQ.
       D199-GENERATE-AR-ID-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           CLOSE APRTXN APRTYPE WFTMPL WFNODE USRMAST
                 APRMAST APRNODE ATTLINK APROUT.
       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - APRVCRE1 ***************
      ******************************************************************
