      *****************************************************************
      * USRDOUT.CPYBK - DELETE-USER RESULT LISTING - LINE SEQUENTIAL
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E08 18/12/2009 TMPNOL   INITIAL VERSION - REQ 2222
      *****************************************************************

           05  DO-RECORD                  PIC X(220).

           05  DO-RECORD-R REDEFINES DO-RECORD.
               06  DO-LINE-TYPE            PIC X(01).
      *        "D" = USER DELETED, "E" = TRANSACTION REJECTED
                   88  DO-DETAIL-LINE              VALUE "D".
                   88  DO-ERROR-LINE               VALUE "E".
               06  DO-USR-ID               PIC 9(09).
               06  DO-USERNAME             PIC X(50).
               06  DO-DELETED-AT           PIC X(19).
               06  DO-ERROR-CD             PIC X(03).
               06  DO-ERROR-MSG            PIC X(60).
               06  FILLER                  PIC X(078).

