      *****************************************************************
      * APTOUT.CPYBK - GETAVAILABLETYPES EXTRACT LISTING - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8E04 11/12/2009 TMPNOL   INITIAL VERSION - REQ 2218
      *****************************************************************

           05  TO-RECORD                  PIC X(180).

           05  TO-RECORD-R REDEFINES TO-RECORD.
               06  TO-LINE-TYPE            PIC X(01).
                   88  TO-DETAIL-LINE              VALUE "D".
                   88  TO-TRAILER-LINE             VALUE "T".
               06  TO-TYPE-CODE            PIC X(30).
               06  TO-TYPE-NAME            PIC X(50).
               06  TO-TYPE-ICON            PIC X(50).
               06  TO-TYPE-COLOR           PIC X(20).
               06  TO-TOTAL-COUNT          PIC 9(07).
               06  FILLER                  PIC X(022).
