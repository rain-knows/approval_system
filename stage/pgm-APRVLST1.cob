       IDENTIFICATION DIVISION.
       PROGRAM-ID. APRVLST1.
       AUTHOR. R SHAUGHNESSY.
       INSTALLATION. CORPORATE SYSTEMS - WORKFLOW UNIT.
       DATE-WRITTEN. 02 NOV 2009.
       DATE-COMPILED.
       SECURITY. CONFIDENTIAL - INTERNAL USE ONLY.
      *=================================================================
      *
      *DESCRIPTION : THIS PROGRAM EXTRACTS THE PAGED LIST OF APPROVAL
      *              REQUESTS RAISED BY ONE INITIATOR ("MY APPROVALS"),
      *              OPTIONALLY FILTERED BY STATUS, ORDERED BY
      *              CREATED-AT DESCENDING.  EACH ROW IS ENRICHED WITH
      *              THE APPROVAL-TYPE DISPLAY FIELDS AND THE
      *              INITIATOR'S DISPLAY NAME.
      *
      *=================================================================
      *
      * HISTORY OF AMENDMENT :
      *=================================================================
      *
      * WF8D02 - TMPNOL  - 02/11/2009 - INITIAL VERSION - MY-APPROVALS
      *                     EXTRACT LISTING - REQ 2207
      *-----------------------------------------------------------------
      * WF8F18 - TMPKLO  - 03/02/2010 - ADD PAGE TRAILER RECORD CARRYING
      *                     TOTAL MATCHING ROW COUNT, SAME AS USRLST1
      *-----------------------------------------------------------------
      * WF9D12 - TMPKLO  - 14/06/2011 - CENTURY FIX - DATE COMPARE
      *                     ROUTINES NOW CARRY A 4-DIGIT YEAR - Y2K
      *-----------------------------------------------------------------
      * WF3H04 - TMPRSH  - 22/05/2018 - SORTED-TABLE SIZE RAISED FROM
      *                     200 TO 400 ROWS - BUSIER INITIATORS WERE
      *                     OVERFLOWING THE OLD TABLE - TICKET 51203
      *=================================================================
      *
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-AS400.
       OBJECT-COMPUTER. IBM-AS400.
       SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
              I-O-FEEDBACK IS I-O-FEEDBACK-AREA
              UPSI-0 IS UPSI-SWITCH-0.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
              SELECT APRMAST ASSIGN TO DATABASE-APRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS DYNAMIC
              RECORD KEY IS AR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT APRTYPE ASSIGN TO DATABASE-APRTYPE
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS APT-TYPE-CODE
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT USRMAST ASSIGN TO DATABASE-USRMAST
              ORGANIZATION IS INDEXED
              ACCESS MODE IS RANDOM
              RECORD KEY IS USR-ID
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT APLQTXN ASSIGN TO DATABASE-APLQTXN
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

              SELECT APLOUT ASSIGN TO DATABASE-APLOUT
              ORGANIZATION IS SEQUENTIAL
              FILE STATUS IS WK-C-FILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  APRMAST
              LABEL RECORDS ARE OMITTED.
       01  APRMAST-REC.
              COPY APRMAST.

       FD  APRTYPE
              LABEL RECORDS ARE OMITTED.
       01  APRTYPE-REC.
              COPY APRTYPE.

       FD  USRMAST
              LABEL RECORDS ARE OMITTED.
       01  USRMAST-REC.
              COPY USRMAST.

       FD  APLQTXN
              LABEL RECORDS ARE OMITTED.
       01  APLQTXN-REC.
              COPY APLQTXN.

       FD  APLOUT
              LABEL RECORDS ARE OMITTED.
       01  APLOUT-REC.
              COPY APLOUT.

       WORKING-STORAGE SECTION.
       01  FILLER                      PIC X(24) VALUE
              "** PROGRAM APRVLST1  **".

       01  WK-C-COMMON.
              COPY CMNFLAG.

       01  WS-C-SWITCHES.
           05  WS-C-EOF-TXN            PIC X(01) VALUE "N".
               88  WS-EOF-TXN                  VALUE "Y".

       01  WS-C-WORK-AREA.
           05  WS-C-TAB-IX             COMP PIC 9(05) VALUE ZERO.
           05  WS-C-SWAP-IX            COMP PIC 9(05) VALUE ZERO.
           05  WS-C-TOTAL-COUNT        COMP PIC 9(07) VALUE ZERO.
           05  WS-C-EMIT-COUNT         COMP PIC 9(05) VALUE ZERO.
           05  WS-C-SKIP-COUNT         COMP PIC 9(07) VALUE ZERO.
           05  FILLER                  PIC X(09).

      * ---------------------------------------------------------------
      * SORTED-EXTRACT TABLE - SAME TECHNIQUE AS USRLST1'S PAGED MODE.
      * EVERY AR-ID BELONGING TO THE REQUESTED INITIATOR (AND PASSING
      * THE OPTIONAL STATUS FILTER) IS BUFFERED HERE, THEN ARRANGED BY
      * CREATED-AT DESCENDING BEFORE THE PAGE WINDOW IS CUT.
       01  WS-C-EXTRACT-TABLE.
           05  WS-C-EXTRACT-ENTRY OCCURS 400 TIMES
                  ASCENDING KEY IS WS-C-EXT-CREATED-AT
                  INDEXED BY WS-C-EXT-IX.
               10  WS-C-EXT-AR-ID          PIC X(36).
               10  WS-C-EXT-CREATED-AT     PIC X(19).
               10  FILLER                  PIC X(05).

       01  WS-C-SWAP-ENTRY.
           05  WS-C-SWAP-AR-ID         PIC X(36).
           05  WS-C-SWAP-CREATED-AT    PIC X(19).
           05  FILLER                  PIC X(05).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE SWAP AREA, USED ONLY TO CLEAR BOTH
      * FIELDS IN ONE MOVE WHEN THE SWAP SLOT IS RE-USED.
       01  WS-SWAP-BLANK-R REDEFINES WS-C-SWAP-ENTRY.
           05  FILLER                  PIC X(60).

      * ---------------------------------------------------------------
      * ALTERNATE NUMERIC/DISPLAY VIEW OF THE RUNNING COUNTERS, USED
      * ONLY FOR THE END-OF-RUN DIAGNOSTIC DISPLAY WHEN UPSI-0 IS ON.
       01  WS-C-COUNTER-TRACE          PIC 9(07).
       01  WS-C-COUNTER-TRACE-R REDEFINES WS-C-COUNTER-TRACE.
           05  WS-C-COUNTER-TRACE-D    PIC X(07).

      * ---------------------------------------------------------------
      * ALTERNATE VIEW OF THE TRANSACTION-EOF SWITCH, USED ONLY WHEN
      * CLEARING THE SWITCH GROUP IN ONE MOVE AT PROGRAM ENTRY.
       01  WS-SWITCHES-R REDEFINES WS-C-SWITCHES.
           05  FILLER                  PIC X(01).

      ****************
       LINKAGE SECTION.
      ****************
      *    NONE - APRVLST1 IS RUN AS A STANDALONE BATCH EXTRACT.

       PROCEDURE DIVISION.
      ****************************************
       MAIN-MODULE.
           PERFORM A000-START-PROGRAM-ROUTINE
              THRU A099-START-PROGRAM-ROUTINE-EX.
           PERFORM B000-READ-ONE-TRANSACTION
              THRU B099-READ-ONE-TRANSACTION-EX
              UNTIL WS-EOF-TXN.
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           STOP RUN.

      *-----------------------------------------------------------------
       A000-START-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           OPEN INPUT APRMAST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVLST1 - OPEN FILE ERROR - APRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT APRTYPE.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVLST1 - OPEN FILE ERROR - APRTYPE"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT USRMAST.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVLST1 - OPEN FILE ERROR - USRMAST"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN INPUT APLQTXN.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVLST1 - OPEN FILE ERROR - APLQTXN"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

           OPEN OUTPUT APLOUT.
           IF  NOT WK-C-SUCCESSFUL
               DISPLAY "APRVLST1 - OPEN FILE ERROR - APLOUT"
               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
               GO TO Y900-ABNORMAL-TERMINATION
           END-IF.

       A099-START-PROGRAM-ROUTINE-EX.
           EXIT.

      *-----------------------------------------------------------------
       Y900-ABNORMAL-TERMINATION.
      *-----------------------------------------------------------------
           PERFORM Z000-END-PROGRAM-ROUTINE
              THRU Z099-END-PROGRAM-ROUTINE-EX.
           EXIT PROGRAM.

      *-----------------------------------------------------------------
       B000-READ-ONE-TRANSACTION.
      *-----------------------------------------------------------------
           READ APLQTXN INTO APLQTXN-REC
               AT END
                   MOVE "Y" TO WS-C-EOF-TXN
                   GO TO B099-READ-ONE-TRANSACTION-EX
           END-READ.

           PERFORM C000-BUILD-EXTRACT-TABLE
              THRU C099-BUILD-EXTRACT-TABLE-EX.
           PERFORM C060-BUBBLE-SORT-TABLE
              THRU C069-BUBBLE-SORT-TABLE-EX.
           PERFORM C070-EMIT-PAGE
              THRU C079-EMIT-PAGE-EX.

           INITIALIZE APLOUT-REC.
           MOVE "T" TO AO-LINE-TYPE.
           MOVE WS-C-TOTAL-COUNT TO AO-TOTAL-COUNT.
           WRITE APLOUT-REC.

       B099-READ-ONE-TRANSACTION-EX.
           EXIT.

      *-----------------------------------------------------------------
       C000-BUILD-EXTRACT-TABLE.
      *-----------------------------------------------------------------
           MOVE ZERO TO WS-C-TOTAL-COUNT.
           MOVE LOW-VALUES TO AR-ID.
           START APRMAST KEY IS NOT LESS THAN AR-ID
               INVALID KEY
                   GO TO C099-BUILD-EXTRACT-TABLE-EX
           END-START.

           PERFORM C010-SCAN-ONE-RECORD THRU C019-SCAN-ONE-RECORD-EX
              UNTIL WK-C-END-OF-FILE.

       C099-BUILD-EXTRACT-TABLE-EX.
           EXIT.

       C010-SCAN-ONE-RECORD.
           READ APRMAST NEXT RECORD
               AT END
                   GO TO C019-SCAN-ONE-RECORD-EX
           END-READ.

           IF  AR-INITIATOR-ID = AQ-INITIATOR-ID
                 AND WS-C-TOTAL-COUNT < 400
               IF  NOT AQ-STATUS-FILTER-ON
                     OR AR-STATUS = AQ-STATUS
                   ADD 1 TO WS-C-TOTAL-COUNT
                   MOVE AR-ID TO
                      WS-C-EXT-AR-ID (WS-C-TOTAL-COUNT)
                   MOVE AR-CREATED-AT TO
                      WS-C-EXT-CREATED-AT (WS-C-TOTAL-COUNT)
               END-IF
           END-IF.

       C019-SCAN-ONE-RECORD-EX.
           EXIT.

      *-----------------------------------------------------------------
       C060-BUBBLE-SORT-TABLE.
      *-----------------------------------------------------------------
      *    CREATED-AT DESCENDING - SAME TECHNIQUE AS USRLST1.
           IF  WS-C-TOTAL-COUNT < 2
               GO TO C069-BUBBLE-SORT-TABLE-EX
           END-IF.

           PERFORM C065-ONE-SORT-PASS THRU C068-ONE-SORT-PASS-EX
              VARYING WS-C-TAB-IX FROM 1 BY 1
              UNTIL WS-C-TAB-IX >= WS-C-TOTAL-COUNT.

       C069-BUBBLE-SORT-TABLE-EX.
           EXIT.

       C065-ONE-SORT-PASS.
           PERFORM C066-COMPARE-ADJACENT THRU C067-COMPARE-ADJACENT-EX
              VARYING WS-C-SWAP-IX FROM 1 BY 1
              UNTIL WS-C-SWAP-IX >= WS-C-TOTAL-COUNT.

       C068-ONE-SORT-PASS-EX.
           EXIT.

       C066-COMPARE-ADJACENT.
           IF  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX) <
                  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1)
               MOVE WS-C-EXT-AR-ID (WS-C-SWAP-IX) TO
                  WS-C-SWAP-AR-ID
               MOVE WS-C-EXT-CREATED-AT (WS-C-SWAP-IX) TO
                  WS-C-SWAP-CREATED-AT
               MOVE WS-C-EXT-AR-ID (WS-C-SWAP-IX + 1) TO
                  WS-C-EXT-AR-ID (WS-C-SWAP-IX)
               MOVE WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1) TO
                  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX)
               MOVE WS-C-SWAP-AR-ID TO
                  WS-C-EXT-AR-ID (WS-C-SWAP-IX + 1)
               MOVE WS-C-SWAP-CREATED-AT TO
                  WS-C-EXT-CREATED-AT (WS-C-SWAP-IX + 1)
           END-IF.

       C067-COMPARE-ADJACENT-EX.
           EXIT.

      *-----------------------------------------------------------------
       C070-EMIT-PAGE.
      *-----------------------------------------------------------------
           COMPUTE WS-C-SKIP-COUNT =
              (AQ-PAGE - 1) * AQ-PAGE-SIZE.
           MOVE ZERO TO WS-C-EMIT-COUNT.

           PERFORM C080-EMIT-ONE-ROW THRU C089-EMIT-ONE-ROW-EX
              VARYING WS-C-TAB-IX FROM 1 BY 1
              UNTIL WS-C-TAB-IX > WS-C-TOTAL-COUNT
                 OR WS-C-EMIT-COUNT >= AQ-PAGE-SIZE.

       C079-EMIT-PAGE-EX.
           EXIT.

       C080-EMIT-ONE-ROW.
           IF  WS-C-TAB-IX <= WS-C-SKIP-COUNT
               GO TO C089-EMIT-ONE-ROW-EX
           END-IF.

           MOVE WS-C-EXT-AR-ID (WS-C-TAB-IX) TO AR-ID.
           READ APRMAST KEY IS AR-ID
               INVALID KEY
                   GO TO C089-EMIT-ONE-ROW-EX
           END-READ.

           PERFORM F000-BUILD-OUTPUT-ROW
              THRU F099-BUILD-OUTPUT-ROW-EX.
           WRITE APLOUT-REC.
           ADD 1 TO WS-C-EMIT-COUNT.

       C089-EMIT-ONE-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       F000-BUILD-OUTPUT-ROW.
      *-----------------------------------------------------------------
      *    JOIN APPROVAL-TYPE AND THE INITIATOR'S SYS-USER ROW FOR THE
      *    CURRENT APRMAST-REC BUFFER.
           INITIALIZE APLOUT-REC.
           MOVE "D"                   TO AO-LINE-TYPE.
           MOVE AR-ID                  TO AO-AR-ID.
           MOVE AR-TITLE                TO AO-TITLE.
           MOVE AR-TYPE-CODE             TO AO-TYPE-CODE.
           MOVE AR-INITIATOR-ID           TO AO-INITIATOR-ID.
           MOVE AR-PRIORITY                TO AO-PRIORITY.
           MOVE AR-STATUS                   TO AO-STATUS.
           MOVE AR-CURRENT-NODE-ORDER        TO AO-CURRENT-NODE-ORDER.
           MOVE AR-CREATED-AT                 TO AO-CREATED-AT.
           MOVE AR-UPDATED-AT                  TO AO-UPDATED-AT.
           MOVE AR-COMPLETED-AT                 TO AO-COMPLETED-AT.

           MOVE AR-TYPE-CODE TO APT-TYPE-CODE.
           READ APRTYPE KEY IS APT-TYPE-CODE
               INVALID KEY
                   MOVE SPACES TO AO-TYPE-NAME AO-TYPE-ICON
                      AO-TYPE-COLOR
               NOT INVALID KEY
                   MOVE APT-TYPE-NAME TO AO-TYPE-NAME
                   MOVE APT-TYPE-ICON TO AO-TYPE-ICON
                   MOVE APT-TYPE-COLOR TO AO-TYPE-COLOR
           END-READ.

           MOVE AR-INITIATOR-ID TO USR-ID.
           READ USRMAST KEY IS USR-ID
               INVALID KEY
                   MOVE SPACES TO AO-INITIATOR-NAME
               NOT INVALID KEY
                   MOVE USR-NICKNAME TO AO-INITIATOR-NAME
           END-READ.

       F099-BUILD-OUTPUT-ROW-EX.
           EXIT.

      *-----------------------------------------------------------------
       Z000-END-PROGRAM-ROUTINE.
      *-----------------------------------------------------------------
           MOVE WS-C-TOTAL-COUNT TO WS-C-COUNTER-TRACE.
           IF  UPSI-SWITCH-0-ON
               DISPLAY "APRVLST1 - ROWS MATCHED "
                       WS-C-COUNTER-TRACE-D
           END-IF.

           CLOSE APRMAST APRTYPE USRMAST APLQTXN APLOUT.

       Z099-END-PROGRAM-ROUTINE-EX.
           EXIT.

      ******************************************************************
      *************** END OF PROGRAM SOURCE - APRVLST1 ***************
      ******************************************************************
