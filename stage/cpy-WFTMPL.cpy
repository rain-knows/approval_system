      * WFTMPL.CPYBK
           05  WFT-RECORD                PIC X(050).
      * I-O FORMAT:WFTMPLR  FROM FILE WFTMPL   OF LIBRARY WFLIB
      *
           05  WFT-RECORD-R REDEFINES WFT-RECORD.
               06  WFT-WORKFLOW-ID       PIC 9(09).
      *                        WORKFLOW TEMPLATE ID - SURROGATE KEY
               06  WFT-TYPE-CODE         PIC X(30).
      *                        APPROVAL TYPE CODE THIS WORKFLOW SERVES
               06  FILLER                PIC X(11).
