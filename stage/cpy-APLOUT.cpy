      *****************************************************************
      * APLOUT.CPYBK - GETMYAPPROVALS EXTRACT LISTING - LINE SEQ
      *****************************************************************
      * AMENDMENT HISTORY:
      *****************************************************************
      * WF8D02 02/11/2009 TMPNOL   INITIAL VERSION - REQ 2207
      *-----------------------------------------------------------------
      * WF8F18 03/02/2010 TMPKLO   ADD AO-TOTAL-COUNT TRAILER FIELD,
      *                            SAME AS THE USRLST1 PAGED LISTING
      *****************************************************************

           05  AO-RECORD                  PIC X(2500).

           05  AO-RECORD-R REDEFINES AO-RECORD.
               06  AO-LINE-TYPE            PIC X(01).
                   88  AO-DETAIL-LINE              VALUE "D".
                   88  AO-TRAILER-LINE              VALUE "T".
               06  AO-AR-ID                PIC X(36).
               06  AO-TITLE                PIC X(100).
               06  AO-TYPE-CODE            PIC X(30).
               06  AO-TYPE-NAME            PIC X(50).
               06  AO-TYPE-ICON            PIC X(50).
               06  AO-TYPE-COLOR           PIC X(20).
               06  AO-INITIATOR-ID         PIC 9(09).
               06  AO-INITIATOR-NAME       PIC X(50).
               06  AO-PRIORITY             PIC 9(01).
               06  AO-STATUS               PIC 9(01).
               06  AO-CURRENT-NODE-ORDER   PIC 9(03).
               06  AO-CREATED-AT           PIC X(19).
               06  AO-UPDATED-AT           PIC X(19).
               06  AO-COMPLETED-AT         PIC X(19).
      WF8F18    06  AO-TOTAL-COUNT          PIC 9(07).
               06  FILLER                  PIC X(2085).
