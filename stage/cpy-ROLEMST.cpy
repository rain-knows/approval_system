      * ROLEMST.CPYBK
           05  ROLE-RECORD               PIC X(100).
      * I-O FORMAT:ROLEMSTR  FROM FILE ROLEMST  OF LIBRARY WFLIB
      *
           05  ROLE-RECORD-R REDEFINES ROLE-RECORD.
               06  ROLE-ID               PIC 9(09).
      *                        UNIQUE ROLE ID
               06  ROLE-CODE             PIC X(30).
      *                        ROLE CODE
               06  ROLE-NAME             PIC X(50).
      *                        ROLE DISPLAY NAME
               06  FILLER                PIC X(11).
